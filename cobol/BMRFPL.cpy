000100*****************************************************************         
000200* BMRFPL.cpybk  -  LINKAGE FOR BMRFPRT (FINGERPRINT / DUP CHECK)          
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR009 04/06/1991 RJH    INITIAL VERSION                                
000700* BMR046 30/06/2001 SKN    WIDEN WK-C-FPL-CONTENT 200 TO 400 -            
000800*                          FIO / SPEC CPU SUMMARIES OUTGREW IT            
000900*----------------------------------------------------------------         
001000                                                                          
001100 01  WK-C-FPL-RECORD.                                                     
001200     05  WK-C-FPL-INPUT.                                                  
001300         10  WK-C-FPL-TEST-NAME      PIC X(16).                           
001400         10  WK-C-FPL-CONTENT        PIC X(400).                          
001500*            CANONICAL SUMMARY CONTENT, TIMESTAMPS AND DOC ID             
001600*            ALREADY STRIPPED BY THE CALLER                               
001700     05  WK-C-FPL-OUTPUT.                                                 
001800         10  WK-C-FPL-DOC-ID         PIC X(48).                           
001900         10  WK-C-FPL-DUPLICATE-SW   PIC X(01).                           
002000             88  WK-C-FPL-DUPLICATE          VALUE "Y".                   
002100             88  WK-C-FPL-NOT-DUPLICATE      VALUE "N".                   
