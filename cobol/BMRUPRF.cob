000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRUPRF.                                                 
000500 AUTHOR.         P J KENDALL.                                             
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   14 AUG 1992.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : UPERF NETWORK BENCHMARK RESULT PARSER.  THE FEED           
001200*              FILE CARRIES CONCATENATED CONCURRENCY SWEEPS - A           
001300*              CONFIG: MARKER LINE OPENS EACH TEST-TYPE/PROTOCOL/         
001400*              PACKET-SIZE/METRIC-TYPE BLOCK, FOLLOWED BY ITS             
001500*              INSTANCE-COUNT:VALUE ROWS.  ONLY THE THROUGHPUT            
001600*              BLOCKS ARE CARRIED TO THE STATISTICS KERNEL.               
001700*-----------------------------------------------------------------        
001800* HISTORY OF MODIFICATION:                                                
001900*-----------------------------------------------------------------        
002000* TAG    DATE       DEV    DESCRIPTION                                    
002100*------ ---------- ------ -------------------------------------           
002200* BMR024 14/08/1992 PJK    INITIAL VERSION                                
002300* BMR036 30/11/1999 MCQ    Y2K REVIEW - NO SYSTEM DATES USED,             
002400*                             TIME-SERIES STAMPS COME FROM THE            
002500*                             BATCH BASE TIMESTAMP - NO CHANGE            
002600*                             REQUIRED                                    
002700* BMR048 11/03/2003 SKN    PEAK THROUGHPUT ACROSS ALL                     
002800*                             CONFIGURATIONS NOW TRACKED SEPARATEL        
002900*                             FROM THE PER-CONFIGURATION MAX PER          
003000*                             LAB REQUEST                                 
003100*-----------------------------------------------------------------        
003200     SELECT UPRF-INPUT-FILE ASSIGN TO BMRUPRI                             
003300         ORGANIZATION IS LINE SEQUENTIAL                                  
003400         FILE STATUS IS WK-C-FILE-STATUS.                                 
003500     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
003600         ORGANIZATION IS LINE SEQUENTIAL                                  
003700         FILE STATUS IS WK-C-FILE-STATUS.                                 
003800     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS WK-C-FILE-STATUS.                                 
004100     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WK-C-FILE-STATUS.                                 
004400     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS WK-C-FILE-STATUS.                                 
004700                                                                          
004800*****************************************************************         
004900 DATA DIVISION.                                                           
005000*****************************************************************         
005100 FILE SECTION.                                                            
005200 FD  UPRF-INPUT-FILE.                                                     
005300 01  UPRF-INPUT-REC               PIC X(200).                             
005400 FD  SUM-OUTPUT-FILE.                                                     
005500 01  WK-C-SUM-OUT-REC.                                                    
005600     COPY BMRSUM.                                                         
005700 FD  STA-OUTPUT-FILE.                                                     
005800 01  WK-C-STA-OUT-REC.                                                    
005900     COPY BMRSTA.                                                         
006000 FD  TSD-OUTPUT-FILE.                                                     
006100 01  WK-C-TSD-OUT-REC.                                                    
006200     COPY BMRTSD.                                                         
006300 FD  SRC-OUTPUT-FILE.                                                     
006400 01  WK-C-SRC-OUT-REC.                                                    
006500     COPY BMRSRC.                                                         
006600                                                                          
006700 WORKING-STORAGE SECTION.                                                 
006800 01  FILLER                     PIC X(24) VALUE                           
006900         "** PROGRAM BMRUPRF**".                                          
007000                                                                          
007100 01  WK-C-COMMON.                                                         
007200     COPY BMRCMN.                                                         
007300*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
007400*     EVERY MODULE IN THIS SUITE                                          
007500 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
007600                                 PIC X(20).                               
007700                                                                          
007800 01  WK-C-BSL-AREA.                                                       
007900     COPY BMRBSL.                                                         
008000*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
008100 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
008200                                 PIC X(50).                               
008300 01  WK-C-UTL-AREA.                                                       
008400     COPY BMRUTL.                                                         
008500                                                                          
008600*    ONE ROW OF THE CONCATENATED CONCURRENCY-SWEEP FEED - EITHER A        
008700*    CONFIG: MARKER OR AN INSTANCE-COUNT:VALUE DATA ROW                   
008800 01  WK-C-UPRF-ROW-AREA.                                                  
008900     05  WK-C-UPRF-TEST-TYPE      PIC X(08).                              
009000     05  WK-C-UPRF-PROTOCOL       PIC X(08).                              
009100     05  WK-N-UPRF-PACKET-SIZE  COMP PIC 9(06) VALUE ZERO.                
009200     05  WK-C-UPRF-METRIC-TYPE    PIC X(10).                              
009300     05  WK-N-UPRF-INSTANCE-CNT COMP PIC 9(04) VALUE ZERO.                
009400     05  WK-N-UPRF-VALUE        COMP PIC S9(09)V9(04) VALUE ZERO.         
009500*    LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                     
009600 01  WK-C-UPRF-ROW-DUMP REDEFINES WK-C-UPRF-ROW-AREA                      
009700                                 PIC X(40).                               
009800                                                                          
009900*    PROTOCOL/TEST-TYPE/PACKET-SIZE LISTS AND THE NON-THROUGHPUT          
010000*    IOPS/LATENCY BLOCKS ARE READ FOR COMPLETENESS BUT HAVE NO HOM        
010100*    IN THE FLAT SUMMARY RECORD - ONLY THROUGHPUT FEEDS THE STATS         
010200 01  WK-C-UPRF-SWEEP-AREA.                                                
010300     05  WK-N-UPRF-LINE-CNT       COMP PIC 9(05) VALUE ZERO.              
010400     05  WK-N-UPRF-CONFIG-CNT     COMP PIC 9(03) VALUE ZERO.              
010500     05  WK-N-UPRF-TS-SEQ         COMP PIC 9(05) VALUE ZERO.              
010600     05  WK-C-UPRF-CUR-METRIC     PIC X(10) VALUE SPACES.                 
010700     05  WK-N-UPRF-CONFIG-MAX   COMP PIC S9(09)V9(04) VALUE ZERO.         
010800     05  WK-N-UPRF-PEAK-THRPUT  COMP PIC S9(09)V9(04) VALUE ZERO.         
010900                                                                          
011000 01  WK-C-PATH-WORK-AREA.                                                 
011100     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
011200     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
011300     05  WK-C-LAST-ELEMENT        PIC X(32).                              
011400     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
011500     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
011600     05  WK-C-ITER-TEXT           PIC X(04).                              
011700     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
011800                                                                          
011900*****************************************************************         
012000 LINKAGE SECTION.                                                         
012100*****************************************************************         
012200 COPY BMRLNK.                                                             
012300                                                                          
012400*****************************************************************         
012500 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
012600*****************************************************************         
012700 MAIN-MODULE.                                                             
012800     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
012900     PERFORM B000-READ-INPUT-FILE  THRU B099-READ-INPUT-FILE-EX.          
013000     IF  WK-N-UPRF-TS-SEQ = ZERO                                          
013100         MOVE "NO THROUGHPUT DATA FOUND IN UPERF FILE"                    
013200             TO WK-C-LNK-ERROR-MSG                                        
013300         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
013400         GO TO Z000-CLOSE-FILES.                                          
013500     PERFORM D000-BUILD-RESULT     THRU D099-BUILD-RESULT-EX.             
013600     PERFORM E000-WRITE-SUMMARY    THRU E099-WRITE-SUMMARY-EX.            
013700     PERFORM F1000-WRITE-SOURCE-RECORD                                    
013800        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
013900     SET  WK-C-LNK-OK           TO TRUE.                                  
014000     MOVE WK-C-BSL-RUN-CNT              TO WK-C-LNK-RUN-COUNT.            
014100     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
014200     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
014300     MOVE WK-N-UPRF-TS-SEQ              TO WK-C-LNK-TS-INDEXED.           
014400     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
014500     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
014600 Z000-CLOSE-FILES.                                                        
014700     CLOSE UPRF-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
014800           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
014900     GOBACK.                                                              
015000                                                                          
015100*-----------------------------------------------------------------        
015200 A000-INITIALIZE.                                                         
015300*-----------------------------------------------------------------        
015400     OPEN INPUT  UPRF-INPUT-FILE.                                         
015500     OPEN EXTEND SUM-OUTPUT-FILE.                                         
015600     OPEN EXTEND STA-OUTPUT-FILE.                                         
015700     OPEN EXTEND TSD-OUTPUT-FILE.                                         
015800     OPEN EXTEND SRC-OUTPUT-FILE.                                         
015900*-----------------------------------------------------------------        
016000 A099-INITIALIZE-EX.                                                      
016100*-----------------------------------------------------------------        
016200     EXIT.                                                                
016300                                                                          
016400*    A CONFIG: MARKER OPENS EACH TEST-TYPE/PROTOCOL/PACKET-SIZE/          
016500*    METRIC-TYPE BLOCK - THE LINE-COUNT GUARD IS A BACKSTOP AGAINS        
016600*    A RUNAWAY FILE, NOT A NORMAL STOPPING POINT                          
016700*-----------------------------------------------------------------        
016800 B000-READ-INPUT-FILE.                                                    
016900*-----------------------------------------------------------------        
017000     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
017100             UNTIL WK-C-END-OF-FILE                                       
017200             OR WK-N-UPRF-LINE-CNT >= 5000.                               
017300*-----------------------------------------------------------------        
017400 B099-READ-INPUT-FILE-EX.                                                 
017500*-----------------------------------------------------------------        
017600     EXIT.                                                                
017700                                                                          
017800*-----------------------------------------------------------------        
017900 B010-READ-ONE-LINE.                                                      
018000*-----------------------------------------------------------------        
018100     READ UPRF-INPUT-FILE INTO UPRF-INPUT-REC.                            
018200     IF  WK-C-END-OF-FILE                                                 
018300         GO TO B019-READ-ONE-LINE-EX.                                     
018400     ADD 1 TO WK-N-UPRF-LINE-CNT.                                         
018500                                                                          
018600     MOVE "01"            TO WK-C-UTL-OPTION.                             
018700     MOVE ":"             TO WK-C-UTL-DELIMITER.                          
018800     MOVE UPRF-INPUT-REC  TO WK-C-UTL-RAW-LINE.                           
018900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
019000     IF  WK-C-UTL-FIELD-CNT < 2                                           
019100         GO TO B019-READ-ONE-LINE-EX.                                     
019200                                                                          
019300     IF  WK-C-UTL-FIELD-TAB (1) = "CONFIG"                                
019400         PERFORM B100-START-CONFIG                                        
019500            THRU B109-START-CONFIG-EX                                     
019600     ELSE                                                                 
019700         PERFORM B200-CAPTURE-DATA-ROW                                    
019800            THRU B209-CAPTURE-DATA-ROW-EX                                 
019900     END-IF.                                                              
020000*-----------------------------------------------------------------        
020100 B019-READ-ONE-LINE-EX.                                                   
020200*-----------------------------------------------------------------        
020300     EXIT.                                                                
020400                                                                          
020500*    A NEW THROUGHPUT BLOCK STARTS A FRESH CONFIGURATION AND RESET        
020600*    ITS PER-CONFIGURATION MAX - IOPS/LATENCY BLOCKS FOR THE SAME         
020700*    CONFIGURATION DO NOT COUNT IT AGAIN                                  
020800*-----------------------------------------------------------------        
020900 B100-START-CONFIG.                                                       
021000*-----------------------------------------------------------------        
021100     IF  WK-C-UTL-FIELD-CNT < 5                                           
021200         GO TO B109-START-CONFIG-EX.                                      
021300     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UPRF-TEST-TYPE.                  
021400     MOVE WK-C-UTL-FIELD-TAB (3) TO WK-C-UPRF-PROTOCOL.                   
021500     MOVE WK-C-UTL-FIELD-TAB (4) TO WK-C-UTL-FIELD-TAB (1).               
021600     MOVE "04" TO WK-C-UTL-OPTION.                                        
021700     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
021800     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-UPRF-PACKET-SIZE.                
021900     MOVE WK-C-UTL-FIELD-TAB (5) TO WK-C-UPRF-CUR-METRIC.                 
022000     IF  WK-C-UPRF-CUR-METRIC = "THROUGHPUT"                              
022100         ADD 1 TO WK-N-UPRF-CONFIG-CNT                                    
022200         MOVE ZERO TO WK-N-UPRF-CONFIG-MAX                                
022300     END-IF.                                                              
022400*-----------------------------------------------------------------        
022500 B109-START-CONFIG-EX.                                                    
022600*-----------------------------------------------------------------        
022700     EXIT.                                                                
022800                                                                          
022900*    IOPS AND LATENCY ROWS ARE PARSED THE SAME AS THROUGHPUT ROWS         
023000*    BUT ONLY THROUGHPUT VALUES CARRY TO THE TIME SERIES AND THE          
023100*    STATISTICS KERNEL - THE COMMON RECORDS HAVE NO HOME FOR THE          
023200*    OTHER TWO METRIC FAMILIES                                            
023300*-----------------------------------------------------------------        
023400 B200-CAPTURE-DATA-ROW.                                                   
023500*-----------------------------------------------------------------        
023600     IF  WK-C-UPRF-CUR-METRIC NOT = "THROUGHPUT"                          
023700         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
023800     MOVE "04" TO WK-C-UTL-OPTION.                                        
023900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
024000     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-UPRF-INSTANCE-CNT.               
024100     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
024200     MOVE "04" TO WK-C-UTL-OPTION.                                        
024300     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
024400     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-UPRF-VALUE.                      
024500                                                                          
024600     IF  WK-N-UPRF-VALUE > WK-N-UPRF-CONFIG-MAX                           
024700         MOVE WK-N-UPRF-VALUE TO WK-N-UPRF-CONFIG-MAX                     
024800     END-IF.                                                              
024900     IF  WK-N-UPRF-VALUE > WK-N-UPRF-PEAK-THRPUT                          
025000         MOVE WK-N-UPRF-VALUE TO WK-N-UPRF-PEAK-THRPUT                    
025100     END-IF.                                                              
025200     IF  WK-N-UPRF-TS-SEQ >= 300                                          
025300         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
025400     ADD 1 TO WK-N-UPRF-TS-SEQ.                                           
025500     MOVE WK-N-UPRF-VALUE                                                 
025600         TO WK-C-BSL-DURATION-TAB (WK-N-UPRF-TS-SEQ).                     
025700                                                                          
025800     INITIALIZE WK-C-TSD-OUT-REC.                                         
025900     MOVE WK-N-UPRF-TS-SEQ       TO BMRTSD-SEQUENCE.                      
026000     SUBTRACT 1 FROM BMRTSD-SEQUENCE.                                     
026100     MOVE ZERO                  TO BMRTSD-RUN-NUMBER.                     
026200     MOVE WK-C-LNK-BASE-TS       TO BMRTSD-TIMESTAMP.                     
026300     MOVE WK-N-UPRF-VALUE        TO BMRTSD-VALUE.                         
026400     MOVE "gbps"                 TO BMRTSD-UNIT.                          
026500     WRITE WK-C-TSD-OUT-REC.                                              
026600*-----------------------------------------------------------------        
026700 B209-CAPTURE-DATA-ROW-EX.                                                
026800*-----------------------------------------------------------------        
026900     EXIT.                                                                
027000                                                                          
027100*    peak_throughput_gbps IS THE ONE METRIC THE LAB CARRIES TO THE        
027200*    STATS KERNEL FOR THIS BENCHMARK - THE PER-CONFIGURATION MAX          
027300*    THROUGHPUT FIGURES ARE COMPUTED ABOVE FOR THE OPERATOR LISTIN        
027400*    BUT HAVE NO FIELD IN THE FLAT SUMMARY RECORD                         
027500*-----------------------------------------------------------------        
027600 D000-BUILD-RESULT.                                                       
027700*-----------------------------------------------------------------        
027800     MOVE "UPERF"                TO WK-C-BSL-TEST-NAME.                   
027900     MOVE "peak_throughput_gbps" TO WK-C-BSL-METRIC-NAME.                 
028000     MOVE WK-N-UPRF-TS-SEQ       TO WK-C-BSL-RUN-CNT.                     
028100     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
028200                                                                          
028300     MOVE "02" TO WK-C-BSL-OPTION.                                        
028400     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
028500     MOVE "03" TO WK-C-BSL-OPTION.                                        
028600     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
028700     MOVE "05" TO WK-C-BSL-OPTION.                                        
028800     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
028900     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
029000     MOVE "01" TO WK-C-BSL-OPTION.                                        
029100     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
029200*-----------------------------------------------------------------        
029300 D099-BUILD-RESULT-EX.                                                    
029400*-----------------------------------------------------------------        
029500     EXIT.                                                                
029600                                                                          
029700*-----------------------------------------------------------------        
029800 E000-WRITE-SUMMARY.                                                      
029900*-----------------------------------------------------------------        
030000     INITIALIZE WK-C-SUM-OUT-REC.                                         
030100     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
030200     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
030300     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
030400     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
030500     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
030600     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
030700     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
030800     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
030900     WRITE WK-C-SUM-OUT-REC.                                              
031000                                                                          
031100     INITIALIZE WK-C-STA-OUT-REC.                                         
031200     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
031300     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
031400     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
031500     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
031600     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
031700     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
031800     MOVE WK-C-BSL-RUN-CNT       TO BMRSTA-SAMPLE-COUNT.                  
031900     WRITE WK-C-STA-OUT-REC.                                              
032000*-----------------------------------------------------------------        
032100 E099-WRITE-SUMMARY-EX.                                                   
032200*-----------------------------------------------------------------        
032300     EXIT.                                                                
032400                                                                          
032500*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
032600*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
032700*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
032800*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
032900*     "_<N>" FOR THE ITERATION NUMBER                                     
033000*-----------------------------------------------------------------        
033100 F1000-WRITE-SOURCE-RECORD.                                               
033200*-----------------------------------------------------------------        
033300     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
033400     MOVE 1      TO WK-N-PTR.                                             
033500     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
033600     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
033700     PERFORM F1010-EXTRACT-ELEMENT                                        
033800        THRU F1019-EXTRACT-ELEMENT-EX                                     
033900             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
034000                                                                          
034100     INITIALIZE WK-C-SRC-OUT-REC.                                         
034200     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
034300     MOVE ZERO   TO BMRSRC-ITERATION.                                     
034400     IF  WK-C-UTL-FIELD-CNT >= 4                                          
034500         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
034600         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
034700             TO BMRSRC-SCENARIO-NAME                                      
034800         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
034900         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
035000             TO BMRSRC-OS-VENDOR                                          
035100         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
035200         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
035300             TO BMRSRC-CLOUD-PROVIDER                                     
035400         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
035500             TO WK-C-LAST-ELEMENT                                         
035600         PERFORM F1020-SPLIT-ITERATION                                    
035700            THRU F1029-SPLIT-ITERATION-EX                                 
035800     END-IF.                                                              
035900                                                                          
036000     WRITE WK-C-SRC-OUT-REC.                                              
036100*-----------------------------------------------------------------        
036200 F1099-WRITE-SOURCE-RECORD-EX.                                            
036300*-----------------------------------------------------------------        
036400     EXIT.                                                                
036500                                                                          
036600*-----------------------------------------------------------------        
036700 F1010-EXTRACT-ELEMENT.                                                   
036800*-----------------------------------------------------------------        
036900     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
037000     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
037100         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
037200         WITH POINTER WK-N-PTR                                            
037300     END-UNSTRING.                                                        
037400*-----------------------------------------------------------------        
037500 F1019-EXTRACT-ELEMENT-EX.                                                
037600*-----------------------------------------------------------------        
037700     EXIT.                                                                
037800                                                                          
037900*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
038000*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
038100*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
038200*-----------------------------------------------------------------        
038300 F1020-SPLIT-ITERATION.                                                   
038400*-----------------------------------------------------------------        
038500     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
038600     MOVE ZERO TO WK-N-USCORE-CNT.                                        
038700     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
038800         FOR ALL "_".                                                     
038900     IF  WK-N-USCORE-CNT = ZERO                                           
039000         GO TO F1029-SPLIT-ITERATION-EX.                                  
039100                                                                          
039200     MOVE 32 TO WK-N-SCAN-POS.                                            
039300     PERFORM F1030-FIND-USCORE                                            
039400        THRU F1039-FIND-USCORE-EX                                         
039500             UNTIL WK-N-SCAN-POS = ZERO                                   
039600             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
039700     IF  WK-N-SCAN-POS = ZERO                                             
039800         GO TO F1029-SPLIT-ITERATION-EX.                                  
039900                                                                          
040000     MOVE SPACES TO WK-C-ITER-TEXT.                                       
040100     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
040200     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
040300         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
040400             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
040500         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
040600             TO BMRSRC-INSTANCE-TYPE                                      
040700         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
040800         IF  WK-C-ITER-TEXT IS NUMERIC                                    
040900             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
041000         END-IF                                                           
041100     END-IF.                                                              
041200*-----------------------------------------------------------------        
041300 F1029-SPLIT-ITERATION-EX.                                                
041400*-----------------------------------------------------------------        
041500     EXIT.                                                                
041600                                                                          
041700*-----------------------------------------------------------------        
041800 F1030-FIND-USCORE.                                                       
041900*-----------------------------------------------------------------        
042000     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
042100*-----------------------------------------------------------------        
042200 F1039-FIND-USCORE-EX.                                                    
042300*-----------------------------------------------------------------        
042400     EXIT.                                                                
042500*****************************************************************         
042600* END OF PROGRAM SOURCE - BMRUPRF                                         
042700*****************************************************************         
