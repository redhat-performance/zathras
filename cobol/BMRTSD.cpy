000100*****************************************************************         
000200* BMRTSD.cpybk  -  TIME-SERIES DETAIL RECORD, ONE PER POINT               
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR003 04/06/1991 RJH    INITIAL VERSION                                
000700* BMR047 19/11/2001 SKN    TS-TIMESTAMP WIDENED 20 TO 24 FOR              
000800*                          FULL ISO 8601 REPRESENTATION                   
000900*----------------------------------------------------------------         
001000                                                                          
001100 05  BMRTSD-RECORD                    PIC X(112).                         
001200*     I-O FORMAT: BMRTSDR  FROM FILE BMRTSD   OF LIBRARY BMRLIB           
001300 05  BMRTSDR REDEFINES BMRTSD-RECORD.                                     
001400     10  BMRTSD-DOC-ID               PIC X(48).                           
001500*         PARENT DOCUMENT                                                 
001600     10  BMRTSD-RUN-NUMBER           PIC 9(03).                           
001700*         OWNING RUN                                                      
001800     10  BMRTSD-SEQUENCE             PIC 9(06).                           
001900*         POINT ORDINAL WITHIN RUN, FROM ZERO                             
002000     10  BMRTSD-TIMESTAMP            PIC X(24).                           
002100*         ISO 8601  YYYY-MM-DDTHH:MM:SSZ                                  
002200     10  BMRTSD-VALUE                PIC S9(11)V9(06).                    
002300*         PRIMARY POINT VALUE                                             
002400     10  BMRTSD-UNIT                 PIC X(12).                           
002500*         SECONDS / BOPS / MB/S / UNKNOWN                                 
002600     10  FILLER                      PIC X(02).                           
