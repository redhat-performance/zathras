000100*****************************************************************         
000200* BMRSUT.cpybk  -  SYSTEM-UNDER-TEST METADATA WORK RECORD                 
000300* BUILT BY BMRMETA FROM THE SUT CONFIGURATION FILES (CPU INFO,            
000400* MEMINFO, OS-RELEASE, UNAME, TUNED, NUMACTL) AND MERGED INTO             
000500* THE NORMALIZED DOCUMENT BY BMRBASE.  WORKING-STORAGE ONLY -             
000600* NOT A DISK FILE LAYOUT.                                                 
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                                      
000900*----------------------------------------------------------------         
001000* BMR005 04/06/1991 RJH    INITIAL VERSION - CPU/MEM ONLY                 
001100* BMR026 17/08/1995 PXK    ADD NUMA-NODE-TABLE (UP TO 4 NODES)            
001200* BMR044 02/09/1999 MCQ    ADD CONFIG-INFO GROUP FOR TUNED/               
001300*                          SYSCTL/CMDLINE PARAMETERS                      
001400*----------------------------------------------------------------         
001500                                                                          
001600 05  WK-SUT-METADATA.                                                     
001700     10  WK-SUT-DOC-ID               PIC X(48).                           
001800                                                                          
001900*     CPU INFO                                                            
002000     10  WK-SUT-CPU-INFO.                                                 
002100         15  WK-SUT-CPU-VENDOR       PIC X(24).                           
002200         15  WK-SUT-CPU-MODEL        PIC X(48).                           
002300         15  WK-SUT-CPU-ARCH         PIC X(12).                           
002400         15  WK-SUT-CPU-CORES        PIC 9(04).                           
002500         15  WK-SUT-CPU-THR-PER-COR  PIC 9(02).                           
002600         15  WK-SUT-CPU-SOCKETS      PIC 9(02).                           
002700         15  WK-SUT-CPU-NUMA-NODES   PIC 9(02).                           
002800         15  WK-SUT-CPU-CACHE-L3     PIC X(16).                           
002900         15  WK-SUT-CPU-FLAG-COUNT   PIC 9(02).                           
003000         15  WK-SUT-CPU-FLAG-TAB OCCURS 5 TIMES                           
003100                                     PIC X(16).                           
003200                                                                          
003300*     MEMORY INFO                                                         
003400     10  WK-SUT-MEM-INFO.                                                 
003500         15  WK-SUT-MEM-TOTAL-GB     PIC 9(07).                           
003600         15  WK-SUT-MEM-TOTAL-KB     PIC 9(12).                           
003700         15  WK-SUT-MEM-AVAIL-KB     PIC 9(12).                           
003800                                                                          
003900*     NUMA NODE TABLE - ONE ENTRY PER NODE REPORTED                       
004000     10  WK-SUT-NUMA-TABLE OCCURS 4 TIMES.                                
004100         15  WK-SUT-NUMA-NODE-NO     PIC 9(02).                           
004200         15  WK-SUT-NUMA-CPU-LIST    PIC X(64).                           
004300         15  WK-SUT-NUMA-MEM-GB      PIC 9(06).                           
004400                                                                          
004500*     OS INFO                                                             
004600     10  WK-SUT-OS-INFO.                                                  
004700         15  WK-SUT-OS-DISTRIB       PIC X(16).                           
004800*             NORMALIZED - FEDORA / RHEL / UBUNTU / (LOWERCASED)          
004900         15  WK-SUT-OS-VERSION       PIC X(12).                           
005000         15  WK-SUT-OS-KERNEL-VER    PIC X(40).                           
005100         15  WK-SUT-OS-HOSTNAME      PIC X(32).                           
005200                                                                          
005300*     TUNING / CONFIG INFO                                                
005400     10  WK-SUT-CFG-INFO.                                                 
005500         15  WK-SUT-CFG-TUNED-PROF   PIC X(32).                           
005600*             "NONE" OR ABSENT REDUCED TO SPACES                          
005700         15  WK-SUT-CFG-SYSCTL-CNT   PIC 9(02).                           
005800         15  WK-SUT-CFG-SYSCTL-TAB OCCURS 5 TIMES                         
005900                                     PIC X(30).                           
006000         15  WK-SUT-CFG-CMDLN-CNT    PIC 9(03).                           
006100*             TOTAL PARAMETER COUNT ON THE KERNEL CMDLINE                 
006200         15  WK-SUT-CFG-CMDLN-TAB OCCURS 5 TIMES                          
006300                                     PIC X(30).                           
006400*             WHITELISTED PARAMETERS ONLY                                 
006500     10  FILLER                      PIC X(04).                           
