000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRSJBB.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   18 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : SPECJBB RESULT PARSER.  READS THE WAREHOUSE:BOPS           
001200*              SWEEP CSV, LOCATES THE PEAK-THROUGHPUT ROW, AND            
001300*              READS THE COMPANION DETAIL FILE FOR THE VENDOR'S           
001400*              OWN QUOTED OVERALL SCORE.  ONE TIME-SERIES POINT           
001500*              IS WRITTEN PER SWEEP ROW.                                  
001600*-----------------------------------------------------------------        
001700* HISTORY OF MODIFICATION:                                                
001800*-----------------------------------------------------------------        
001900* TAG    DATE       DEV    DESCRIPTION                                    
002000*------ ---------- ------ -------------------------------------           
002100* BMR017 18/06/1991 RJH    INITIAL VERSION                                
002200* BMR030 23/09/1999 MCQ    Y2K REVIEW - TIMESTAMPS ON THIS                
002300*                             MODULE COME FROM THE FIXED BATCH            
002400*                             BASE STAMP, NOT SYSTEM DATE - OK            
002500* BMR061 14/01/2005 SKN    ADD B100 TO PICK UP THE Number of              
002600*                             jvms: COMMENT LINE PER LAB REQUEST          
002700*-----------------------------------------------------------------        
002800                                                                          
002900******************************************************************        
003000 ENVIRONMENT DIVISION.                                                    
003100******************************************************************        
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-AS400.                                              
003400 OBJECT-COMPUTER. IBM-AS400.                                              
003500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT SJBB-INPUT-FILE ASSIGN TO BMRSJBI                             
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS WK-C-FILE-STATUS.                                 
004100     SELECT SJBB-DETAIL-FILE ASSIGN TO BMRSJBD                            
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WK-C-FILE-STATUS.                                 
004400     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS WK-C-FILE-STATUS.                                 
004700     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WK-C-FILE-STATUS.                                 
005000     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WK-C-FILE-STATUS.                                 
005300     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WK-C-FILE-STATUS.                                 
005600                                                                          
005700******************************************************************        
005800 DATA DIVISION.                                                           
005900******************************************************************        
006000 FILE SECTION.                                                            
006100 FD  SJBB-INPUT-FILE.                                                     
006200 01  SJBB-INPUT-REC               PIC X(80).                              
006300 FD  SJBB-DETAIL-FILE.                                                    
006400 01  SJBB-DETAIL-REC              PIC X(80).                              
006500 FD  SUM-OUTPUT-FILE.                                                     
006600 01  WK-C-SUM-OUT-REC.                                                    
006700     COPY BMRSUM.                                                         
006800 FD  STA-OUTPUT-FILE.                                                     
006900 01  WK-C-STA-OUT-REC.                                                    
007000     COPY BMRSTA.                                                         
007100 FD  TSD-OUTPUT-FILE.                                                     
007200 01  WK-C-TSD-OUT-REC.                                                    
007300     COPY BMRTSD.                                                         
007400 FD  SRC-OUTPUT-FILE.                                                     
007500 01  WK-C-SRC-OUT-REC.                                                    
007600     COPY BMRSRC.                                                         
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900 01  FILLER                     PIC X(24) VALUE                           
008000         "** PROGRAM BMRSJBB**".                                          
008100                                                                          
008200 01  WK-C-COMMON.                                                         
008300     COPY BMRCMN.                                                         
008400*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
008500*     EVERY MODULE IN THIS SUITE                                          
008600 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
008700                                 PIC X(20).                               
008800                                                                          
008900 01  WK-C-BSL-AREA.                                                       
009000     COPY BMRBSL.                                                         
009100*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
009200 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
009300                                 PIC X(50).                               
009400 01  WK-C-UTL-AREA.                                                       
009500     COPY BMRUTL.                                                         
009600                                                                          
009700*     ONE SWEEP ROW SPLIT ON ":" - WAREHOUSES,THROUGHPUT-BOPS             
009800 01  WK-C-SJBB-ROW-AREA.                                                  
009900     05  WK-N-SJBB-WAREHOUSES     COMP PIC 9(04) VALUE ZERO.              
010000     05  WK-N-SJBB-THROUGHPUT     COMP PIC 9(09) VALUE ZERO.              
010100*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
010200 01  WK-C-SJBB-ROW-DUMP REDEFINES WK-C-SJBB-ROW-AREA                      
010300                                 PIC X(08).                               
010400                                                                          
010500 01  WK-C-SJBB-SWEEP-AREA.                                                
010600     05  WK-N-SJBB-ROW-CNT        COMP PIC 9(05) VALUE ZERO.              
010700     05  WK-N-SJBB-JVM-CNT        COMP PIC 9(03) VALUE 1.                 
010800     05  WK-N-SJBB-PEAK-WAREH     COMP PIC 9(04) VALUE ZERO.              
010900     05  WK-N-SJBB-PEAK-THRPUT    COMP PIC 9(09) VALUE ZERO.              
011000     05  WK-N-SJBB-OVERALL-SCORE  COMP PIC 9(09) VALUE ZERO.              
011100                                                                          
011200*     COMMENT/HEADER-LINE SCAN WORK AREA                                  
011300 01  WK-C-SCAN-WORK-AREA.                                                 
011400     05  WK-N-JVM-TAG-POS         COMP PIC S9(04) VALUE ZERO.             
011500     05  WK-N-BOPS-TAG-POS        COMP PIC S9(04) VALUE ZERO.             
011600     05  WK-N-THRU-TAG-POS        COMP PIC S9(04) VALUE ZERO.             
011700     05  WK-C-TAIL-TEXT           PIC X(20).                              
011800                                                                          
011900 01  WK-C-PATH-WORK-AREA.                                                 
012000     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
012100     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
012200     05  WK-C-LAST-ELEMENT        PIC X(32).                              
012300     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
012400     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
012500     05  WK-C-ITER-TEXT           PIC X(04).                              
012600     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
012700                                                                          
012800 01  WK-C-WORK-AREA.                                                      
012900     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
013000                                                                          
013100******************************************************************        
013200 LINKAGE SECTION.                                                         
013300******************************************************************        
013400 COPY BMRLNK.                                                             
013500                                                                          
013600******************************************************************        
013700 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
013800******************************************************************        
013900 MAIN-MODULE.                                                             
014000     PERFORM A000-INITIALIZE     THRU A099-INITIALIZE-EX.                 
014100     PERFORM B000-READ-SWEEP-CSV THRU B099-READ-SWEEP-CSV-EX.             
014200     IF  WK-N-SJBB-ROW-CNT = ZERO                                         
014300         MOVE "NO SWEEP ROWS FOUND IN SPECJBB CSV"                        
014400             TO WK-C-LNK-ERROR-MSG                                        
014500         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
014600         GO TO Z000-CLOSE-FILES.                                          
014700     PERFORM C000-READ-DETAIL-FILE THRU C099-READ-DETAIL-FILE-EX.         
014800     PERFORM D000-BUILD-RESULT   THRU D099-BUILD-RESULT-EX.               
014900     PERFORM E000-WRITE-SUMMARY  THRU E099-WRITE-SUMMARY-EX.              
015000     PERFORM F1000-WRITE-SOURCE-RECORD                                    
015100        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
015200     SET  WK-C-LNK-OK           TO TRUE.                                  
015300     MOVE 1                             TO WK-C-LNK-RUN-COUNT.            
015400     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
015500     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
015600     MOVE WK-N-SJBB-ROW-CNT             TO WK-C-LNK-TS-INDEXED.           
015700     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
015800     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
015900 Z000-CLOSE-FILES.                                                        
016000     CLOSE SJBB-INPUT-FILE SJBB-DETAIL-FILE SUM-OUTPUT-FILE               
016100           STA-OUTPUT-FILE TSD-OUTPUT-FILE SRC-OUTPUT-FILE.               
016200     GOBACK.                                                              
016300                                                                          
016400*-----------------------------------------------------------------        
016500 A000-INITIALIZE.                                                         
016600*-----------------------------------------------------------------        
016700     OPEN INPUT  SJBB-INPUT-FILE.                                         
016800     OPEN INPUT  SJBB-DETAIL-FILE.                                        
016900     OPEN EXTEND SUM-OUTPUT-FILE.                                         
017000     OPEN EXTEND STA-OUTPUT-FILE.                                         
017100     OPEN EXTEND TSD-OUTPUT-FILE.                                         
017200     OPEN EXTEND SRC-OUTPUT-FILE.                                         
017300*-----------------------------------------------------------------        
017400 A099-INITIALIZE-EX.                                                      
017500*-----------------------------------------------------------------        
017600     EXIT.                                                                
017700                                                                          
017800*     COMMENT LINES CARRY THE JVM COUNT, HEADER LINE IS SKIPPED ON        
017900*     SIGHT (FIRST BYTE ALPHABETIC) - EVERY OTHER LINE IS A DATA          
018000*     ROW.  PEAK ISN'T KNOWN UNTIL THE WHOLE SWEEP IS IN                  
018100*-----------------------------------------------------------------        
018200 B000-READ-SWEEP-CSV.                                                     
018300*-----------------------------------------------------------------        
018400     PERFORM B010-READ-ONE-ROW THRU B019-READ-ONE-ROW-EX                  
018500             UNTIL WK-C-END-OF-FILE.                                      
018600*-----------------------------------------------------------------        
018700 B099-READ-SWEEP-CSV-EX.                                                  
018800*-----------------------------------------------------------------        
018900     EXIT.                                                                
019000                                                                          
019100*-----------------------------------------------------------------        
019200 B010-READ-ONE-ROW.                                                       
019300*-----------------------------------------------------------------        
019400     READ SJBB-INPUT-FILE INTO SJBB-INPUT-REC.                            
019500     IF  WK-C-END-OF-FILE                                                 
019600         GO TO B019-READ-ONE-ROW-EX.                                      
019700     IF  SJBB-INPUT-REC (1:1) = "#"                                       
019800         PERFORM B100-SCAN-JVM-COMMENT                                    
019900            THRU B199-SCAN-JVM-COMMENT-EX                                 
020000         GO TO B019-READ-ONE-ROW-EX.                                      
020100     IF  SJBB-INPUT-REC (1:1) IS ALPHABETIC                               
020200         GO TO B019-READ-ONE-ROW-EX.                                      
020300                                                                          
020400     MOVE "01"           TO WK-C-UTL-OPTION.                              
020500     MOVE ":"            TO WK-C-UTL-DELIMITER.                           
020600     MOVE SJBB-INPUT-REC TO WK-C-UTL-RAW-LINE.                            
020700     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
020800     IF  WK-C-UTL-FIELD-CNT < 2                                           
020900         GO TO B019-READ-ONE-ROW-EX.                                      
021000                                                                          
021100     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-N-SJBB-WAREHOUSES.                 
021200     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-N-SJBB-THROUGHPUT.                 
021300     ADD 1 TO WK-N-SJBB-ROW-CNT.                                          
021400     IF  WK-N-SJBB-THROUGHPUT > WK-N-SJBB-PEAK-THRPUT                     
021500         MOVE WK-N-SJBB-WAREHOUSES TO WK-N-SJBB-PEAK-WAREH                
021600         MOVE WK-N-SJBB-THROUGHPUT TO WK-N-SJBB-PEAK-THRPUT.              
021700                                                                          
021800     INITIALIZE WK-C-TSD-OUT-REC.                                         
021900     MOVE WK-N-SJBB-ROW-CNT      TO BMRTSD-SEQUENCE.                      
022000     SUBTRACT 1 FROM BMRTSD-SEQUENCE.                                     
022100     MOVE ZERO                  TO BMRTSD-RUN-NUMBER.                     
022200     MOVE WK-C-LNK-BASE-TS       TO BMRTSD-TIMESTAMP.                     
022300     MOVE WK-N-SJBB-THROUGHPUT   TO BMRTSD-VALUE.                         
022400     MOVE "bops"                 TO BMRTSD-UNIT.                          
022500     WRITE WK-C-TSD-OUT-REC.                                              
022600*-----------------------------------------------------------------        
022700 B019-READ-ONE-ROW-EX.                                                    
022800*-----------------------------------------------------------------        
022900     EXIT.                                                                
023000                                                                          
023100*-----------------------------------------------------------------        
023200 B100-SCAN-JVM-COMMENT.                                                   
023300*-----------------------------------------------------------------        
023400     MOVE ZERO TO WK-N-JVM-TAG-POS.                                       
023500     INSPECT SJBB-INPUT-REC TALLYING WK-N-JVM-TAG-POS                     
023600         FOR ALL "jvms:".                                                 
023700     IF  WK-N-JVM-TAG-POS = ZERO                                          
023800         GO TO B199-SCAN-JVM-COMMENT-EX.                                  
023900                                                                          
024000     UNSTRING SJBB-INPUT-REC DELIMITED BY "jvms:"                         
024100         INTO WK-C-TAIL-TEXT WK-C-TAIL-TEXT                               
024200     END-UNSTRING.                                                        
024300     MOVE "02" TO WK-C-UTL-OPTION.                                        
024400     MOVE ":"  TO WK-C-UTL-DELIMITER.                                     
024500     MOVE SJBB-INPUT-REC TO WK-C-UTL-RAW-LINE.                            
024600     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
024700     IF  WK-C-UTL-FIELD-CNT >= 2 AND                                      
024800         WK-C-UTL-FIELD-TAB (2) IS NUMERIC                                
024900         MOVE WK-C-UTL-FIELD-TAB (2) TO WK-N-SJBB-JVM-CNT                 
025000     END-IF.                                                              
025100*-----------------------------------------------------------------        
025200 B199-SCAN-JVM-COMMENT-EX.                                                
025300*-----------------------------------------------------------------        
025400     EXIT.                                                                
025500                                                                          
025600*     THE DETAIL FILE IS FREE-TEXT FROM THE VENDOR TOOL - LOOK FOR        
025700*     EITHER "BOPS = <N>" OR "THROUGHPUT <N>", WHICHEVER SHOWS UP         
025800*     FIRST.  THE FIGURE ISN'T CARRIED ON THE FLAT SUMMARY RECORD         
025900*     (NO SPARE METRIC SLOT) BUT IS KEPT HERE FOR THE OPERATOR            
026000*     CONSOLE LISTING AND FOR ANY FUTURE RE-EXTRACT                       
026100*-----------------------------------------------------------------        
026200 C000-READ-DETAIL-FILE.                                                   
026300*-----------------------------------------------------------------        
026400     PERFORM C010-READ-ONE-DETAIL-LINE                                    
026500        THRU C019-READ-ONE-DETAIL-LINE-EX                                 
026600             UNTIL WK-C-END-OF-FILE OR WK-N-SJBB-OVERALL-SCORE            
026700                                       NOT = ZERO.                        
026800*-----------------------------------------------------------------        
026900 C099-READ-DETAIL-FILE-EX.                                                
027000*-----------------------------------------------------------------        
027100     EXIT.                                                                
027200                                                                          
027300*-----------------------------------------------------------------        
027400 C010-READ-ONE-DETAIL-LINE.                                               
027500*-----------------------------------------------------------------        
027600     READ SJBB-DETAIL-FILE INTO SJBB-DETAIL-REC.                          
027700     IF  WK-C-END-OF-FILE                                                 
027800         GO TO C019-READ-ONE-DETAIL-LINE-EX.                              
027900                                                                          
028000     MOVE ZERO TO WK-N-BOPS-TAG-POS WK-N-THRU-TAG-POS.                    
028100     INSPECT SJBB-DETAIL-REC TALLYING WK-N-BOPS-TAG-POS                   
028200         FOR ALL "bops = ".                                               
028300     IF  WK-N-BOPS-TAG-POS NOT = ZERO                                     
028400         UNSTRING SJBB-DETAIL-REC DELIMITED BY "bops = "                  
028500             INTO WK-C-TAIL-TEXT WK-C-TAIL-TEXT                           
028600         END-UNSTRING                                                     
028700         MOVE "04" TO WK-C-UTL-OPTION                                     
028800         MOVE WK-C-TAIL-TEXT TO WK-C-UTL-FIELD-TAB (1)                    
028900         CALL "BMRUTIL" USING WK-C-UTL-RECORD                             
029000         MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-SJBB-OVERALL-SCORE           
029100         GO TO C019-READ-ONE-DETAIL-LINE-EX.                              
029200                                                                          
029300     INSPECT SJBB-DETAIL-REC TALLYING WK-N-THRU-TAG-POS                   
029400         FOR ALL "Throughput ".                                           
029500     IF  WK-N-THRU-TAG-POS NOT = ZERO                                     
029600         UNSTRING SJBB-DETAIL-REC DELIMITED BY "Throughput "              
029700             INTO WK-C-TAIL-TEXT WK-C-TAIL-TEXT                           
029800         END-UNSTRING                                                     
029900         MOVE "04" TO WK-C-UTL-OPTION                                     
030000         MOVE WK-C-TAIL-TEXT TO WK-C-UTL-FIELD-TAB (1)                    
030100         CALL "BMRUTIL" USING WK-C-UTL-RECORD                             
030200         MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-SJBB-OVERALL-SCORE.          
030300*-----------------------------------------------------------------        
030400 C019-READ-ONE-DETAIL-LINE-EX.                                            
030500*-----------------------------------------------------------------        
030600     EXIT.                                                                
030700                                                                          
030800*     PEAK-WAREHOUSE-CONFIG IS FIRST IN THE METRIC LIST FOR THIS          
030900*     BENCHMARK SO IT IS THE PRIMARY METRIC UNDER THE LAB'S STANDARD      
031000*     RULE (FIRST NUMERIC METRIC OF THE FIRST RUN).                       
031100*     SINGLE-RUN DOCUMENT SO STATISTICS ARE DEGENERATE (N=1)              
031200*-----------------------------------------------------------------        
031300 D000-BUILD-RESULT.                                                       
031400*-----------------------------------------------------------------        
031500     MOVE "SPECJBB"              TO WK-C-BSL-TEST-NAME.                   
031600     MOVE "peak_warehouse_config" TO WK-C-BSL-METRIC-NAME.                
031700     MOVE 1                      TO WK-C-BSL-RUN-CNT.                     
031800     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
031900     MOVE WK-N-SJBB-PEAK-WAREH   TO WK-C-BSL-DURATION-TAB (1).            
032000                                                                          
032100     MOVE "02" TO WK-C-BSL-OPTION.                                        
032200     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
032300     MOVE "03" TO WK-C-BSL-OPTION.                                        
032400     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
032500     MOVE "05" TO WK-C-BSL-OPTION.                                        
032600     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
032700     MOVE "01" TO WK-C-BSL-OPTION.                                        
032800     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
032900     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
033000*-----------------------------------------------------------------        
033100 D099-BUILD-RESULT-EX.                                                    
033200*-----------------------------------------------------------------        
033300     EXIT.                                                                
033400                                                                          
033500*-----------------------------------------------------------------        
033600 E000-WRITE-SUMMARY.                                                      
033700*-----------------------------------------------------------------        
033800     INITIALIZE WK-C-SUM-OUT-REC.                                         
033900     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
034000     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
034100     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
034200     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
034300     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
034400     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
034500     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
034600     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
034700     WRITE WK-C-SUM-OUT-REC.                                              
034800                                                                          
034900     INITIALIZE WK-C-STA-OUT-REC.                                         
035000     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
035100     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
035200     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
035300     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
035400     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
035500     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
035600     MOVE 1                      TO BMRSTA-SAMPLE-COUNT.                  
035700     WRITE WK-C-STA-OUT-REC.                                              
035800*-----------------------------------------------------------------        
035900 E099-WRITE-SUMMARY-EX.                                                   
036000*-----------------------------------------------------------------        
036100     EXIT.                                                                
036200                                                                          
036300*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
036400*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
036500*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
036600*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
036700*     "_<N>" FOR THE ITERATION NUMBER                                     
036800*-----------------------------------------------------------------        
036900 F1000-WRITE-SOURCE-RECORD.                                               
037000*-----------------------------------------------------------------        
037100     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
037200     MOVE 1      TO WK-N-PTR.                                             
037300     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
037400     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
037500     PERFORM F1010-EXTRACT-ELEMENT                                        
037600        THRU F1019-EXTRACT-ELEMENT-EX                                     
037700             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
037800                                                                          
037900     INITIALIZE WK-C-SRC-OUT-REC.                                         
038000     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
038100     MOVE ZERO   TO BMRSRC-ITERATION.                                     
038200     IF  WK-C-UTL-FIELD-CNT >= 4                                          
038300         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
038400         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
038500             TO BMRSRC-SCENARIO-NAME                                      
038600         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
038700         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
038800             TO BMRSRC-OS-VENDOR                                          
038900         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
039000         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
039100             TO BMRSRC-CLOUD-PROVIDER                                     
039200         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
039300             TO WK-C-LAST-ELEMENT                                         
039400         PERFORM F1020-SPLIT-ITERATION                                    
039500            THRU F1029-SPLIT-ITERATION-EX                                 
039600     END-IF.                                                              
039700                                                                          
039800     WRITE WK-C-SRC-OUT-REC.                                              
039900*-----------------------------------------------------------------        
040000 F1099-WRITE-SOURCE-RECORD-EX.                                            
040100*-----------------------------------------------------------------        
040200     EXIT.                                                                
040300                                                                          
040400*-----------------------------------------------------------------        
040500 F1010-EXTRACT-ELEMENT.                                                   
040600*-----------------------------------------------------------------        
040700     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
040800     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
040900         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
041000         WITH POINTER WK-N-PTR                                            
041100     END-UNSTRING.                                                        
041200*-----------------------------------------------------------------        
041300 F1019-EXTRACT-ELEMENT-EX.                                                
041400*-----------------------------------------------------------------        
041500     EXIT.                                                                
041600                                                                          
041700*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
041800*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
041900*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
042000*-----------------------------------------------------------------        
042100 F1020-SPLIT-ITERATION.                                                   
042200*-----------------------------------------------------------------        
042300     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
042400     MOVE ZERO TO WK-N-USCORE-CNT.                                        
042500     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
042600         FOR ALL "_".                                                     
042700     IF  WK-N-USCORE-CNT = ZERO                                           
042800         GO TO F1029-SPLIT-ITERATION-EX.                                  
042900                                                                          
043000     MOVE 32 TO WK-N-SCAN-POS.                                            
043100     PERFORM F1030-FIND-USCORE                                            
043200        THRU F1039-FIND-USCORE-EX                                         
043300             UNTIL WK-N-SCAN-POS = ZERO                                   
043400             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
043500     IF  WK-N-SCAN-POS = ZERO                                             
043600         GO TO F1029-SPLIT-ITERATION-EX.                                  
043700                                                                          
043800     MOVE SPACES TO WK-C-ITER-TEXT.                                       
043900     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
044000     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
044100         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
044200             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
044300         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
044400             TO BMRSRC-INSTANCE-TYPE                                      
044500         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
044600         IF  WK-C-ITER-TEXT IS NUMERIC                                    
044700             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
044800         END-IF                                                           
044900     END-IF.                                                              
045000*-----------------------------------------------------------------        
045100 F1029-SPLIT-ITERATION-EX.                                                
045200*-----------------------------------------------------------------        
045300     EXIT.                                                                
045400                                                                          
045500*-----------------------------------------------------------------        
045600 F1030-FIND-USCORE.                                                       
045700*-----------------------------------------------------------------        
045800     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
045900*-----------------------------------------------------------------        
046000 F1039-FIND-USCORE-EX.                                                    
046100*-----------------------------------------------------------------        
046200     EXIT.                                                                
046300                                                                          
046400******************************************************************        
046500* END OF PROGRAM SOURCE - BMRSJBB                                         
046600******************************************************************        
