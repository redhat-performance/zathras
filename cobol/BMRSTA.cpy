000100*****************************************************************         
000200* BMRSTA.cpybk  -  OVERALL STATISTICS RECORD, ONE PER DOCUMENT            
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR002 04/06/1991 RJH    INITIAL VERSION - LENGTH 120                   
000700* BMR021 08/01/1993 PXK    ADD SAMPLE-COUNT, LENGTH GROWN TO 125          
000800* BMR040 30/05/1998 LDT    RECORD LENGTH CORRECTED 125 TO 140             
000900*                          AFTER FIELD RE-ALIGNMENT                       
001000*----------------------------------------------------------------         
001100                                                                          
001200 05  BMRSTA-RECORD                    PIC X(120).                         
001300 05  BMRSTA-RECORD                    PIC X(125).                         
001400 05  BMRSTA-RECORD                    PIC X(140).                         
001500                                                                          
001600*     I-O FORMAT: BMRSTAR   FROM FILE BMRSTA   OF LIBRARY BMRLIB          
001700 05  BMRSTAR REDEFINES BMRSTA-RECORD.                                     
001800     10  BMRSTA-DOC-ID               PIC X(48).                           
001900*         PARENT DOCUMENT                                                 
002000     10  BMRSTA-MEAN                 PIC S9(11)V9(06).                    
002100     10  BMRSTA-MEDIAN               PIC S9(11)V9(06).                    
002200     10  BMRSTA-MIN                  PIC S9(11)V9(06).                    
002300     10  BMRSTA-MAX                  PIC S9(11)V9(06).                    
002400     10  BMRSTA-STDDEV               PIC S9(11)V9(06).                    
002500*         ZERO WHEN SAMPLE-COUNT = 1                                      
002600     10  BMRSTA-SAMPLE-COUNT         PIC 9(05).                           
002700     10  FILLER                      PIC X(02).                           
