000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRSTAT.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : COMMON STATISTICS KERNEL.  CALLED BY BMRBASE AND           
001200*              BY EVERY BENCHMARK PARSER THAT NEEDS MEAN,                 
001300*              MEDIAN, MIN, MAX, SAMPLE STANDARD DEVIATION OR             
001400*              GEOMETRIC MEAN OVER A TABLE OF WORKING VALUES.             
001500*              NO COMPILER INTRINSIC FUNCTIONS ARE USED - ROOT            
001600*              EXTRACTION IS BY ITERATIVE APPROXIMATION, THE              
001700*              WAY THIS SHOP HAS ALWAYS DONE IT.                          
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    DATE       DEV    DESCRIPTION                                    
002200*------ ---------- ------ -------------------------------------           
002300* BMR008 04/06/1991 RJH    INITIAL VERSION                                
002400* BMR034 15/05/1996 PXK    RAISE VALUE-TAB LIMIT TO 300 ENTRIES           
002500*                             FOR PYPERF DEEP SAMPLE SETS                 
002600* BMR051 11/02/2003 LDT    ADD GEOMETRIC MEAN OPTION FOR SPEC CPU         
002700*                             2017 SUITE / OVERALL SCORE                  
002800* BMR029 19/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002900*                             MODULE, NO CHANGE REQUIRED                  
003000* BMR066 03/03/2006 SKN    CORRECT MEDIAN WHEN VALUE-CNT IS EVEN -        
003100*                             WAS TAKING THE UPPER MIDDLE ONLY            
003200*-----------------------------------------------------------------        
003300                                                                          
003400******************************************************************        
003500 ENVIRONMENT DIVISION.                                                    
003600******************************************************************        
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-AS400.                                              
003900 OBJECT-COMPUTER. IBM-AS400.                                              
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004100                  UPSI-0 IS UPSI-SWITCH-0                                 
004200                      ON  STATUS IS U0-ON                                 
004300                      OFF STATUS IS U0-OFF.                               
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700******************************************************************        
004800 DATA DIVISION.                                                           
004900******************************************************************        
005000 FILE SECTION.                                                            
005100 WORKING-STORAGE SECTION.                                                 
005200 01  FILLER                     PIC X(24) VALUE                           
005300         "** PROGRAM BMRSTAT  **".                                        
005400                                                                          
005500 01  WK-C-COMMON.                                                         
005600     COPY BMRCMN.                                                         
005650*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON EVERY            
005660*     MODULE IN THIS SUITE                                                
005670 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
005680                                 PIC X(20).                               
005700                                                                          
005800*     WORKING SORT TABLE AND ACCUMULATORS - SUBSCRIPTS, COUNTS            
005900*     AND ACCUMULATORS ARE ALL BINARY PER STANDARD PRACTICE               
006000 01  WK-C-WORK-AREA.                                                      
006100     05  WK-N-SORT-TAB OCCURS 300 TIMES                                   
006200                     PIC S9(11)V9(06) COMP-3.                             
006300     05  WK-N-IDX                COMP   PIC S9(04) VALUE ZERO.            
006400     05  WK-N-JDX                COMP   PIC S9(04) VALUE ZERO.            
006500     05  WK-N-MID                COMP   PIC S9(04) VALUE ZERO.            
006600     05  WK-N-HOLD               PIC S9(11)V9(06) COMP-3.                 
006610*     RUNNING VARIANCE ACCUMULATORS, GROUPED FOR THE TRACE DUMP           
006650     05  WK-N-VARIANCE-AREA.                                              
006660         10 WK-N-SUM           PIC S9(18)V9(06) COMP   VALUE ZERO.        
006670         10 WK-N-SUMSQ-DIFF    PIC S9(18)V9(06) COMP   VALUE ZERO.        
006680         10 WK-N-VARIANCE      PIC S9(18)V9(06) COMP   VALUE ZERO.        
006690     05  WK-N-VARIANCE-DUMP REDEFINES WK-N-VARIANCE-AREA                  
006695                                 PIC X(18).                               
007000     05  WK-N-DIFF               PIC S9(11)V9(06) COMP-3.                 
007100     05  WK-N-PRODUCT            PIC S9(18)V9(06) COMP VALUE 1.           
007150*     BISECTION TRIAL AREA FOR THE STDDEV SQUARE ROOT - GROUPED           
007160*     SO THE TRACE ROUTINE CAN DUMP THE WHOLE TRIAL IN ONE SHOT           
007170     05  WK-N-ROOT-AREA.                                                  
007200         10 WK-N-ROOT-LO         PIC S9(11)V9(06) COMP-3.                 
007300         10 WK-N-ROOT-HI         PIC S9(11)V9(06) COMP-3.                 
007400         10 WK-N-ROOT-MID        PIC S9(11)V9(06) COMP-3.                 
007500     05  WK-N-ROOT-TRY           PIC S9(18)V9(06) COMP.                   
007600     05  WK-N-ITER-CNT           COMP   PIC S9(04) VALUE ZERO.            
007700     05  WK-N-SEED               PIC S9(11)V9(06) COMP-3.                 
007750 01  WK-N-ROOT-DUMP REDEFINES WK-N-ROOT-AREA                              
007760                                 PIC X(24).                               
007800                                                                          
007900******************************************************************        
008000 LINKAGE SECTION.                                                         
008100******************************************************************        
008200 COPY BMRSTL.                                                             
008300                                                                          
008400******************************************************************        
008500 PROCEDURE DIVISION USING WK-C-STL-RECORD.                                
008600******************************************************************        
008700 MAIN-MODULE.                                                             
008800     PERFORM A000-COMPUTE-STATISTICS                                      
008900        THRU A099-COMPUTE-STATISTICS-EX.                                  
009000     GOBACK.                                                              
009100                                                                          
009200*-----------------------------------------------------------------        
009300 A000-COMPUTE-STATISTICS.                                                 
009400*-----------------------------------------------------------------        
009500     MOVE ZERO TO WK-C-STL-MEAN WK-C-STL-MEDIAN                           
009600                  WK-C-STL-MIN  WK-C-STL-MAX WK-C-STL-STDDEV.             
009700     IF  WK-C-STL-VALUE-CNT = ZERO                                        
009800         GO TO A099-COMPUTE-STATISTICS-EX.                                
009900                                                                          
010000     PERFORM A010-COPY-ONE-VALUE THRU A019-COPY-ONE-VALUE-EX              
010100             VARYING WK-N-IDX FROM 1 BY 1                                 
010200             UNTIL WK-N-IDX > WK-C-STL-VALUE-CNT.                         
010300                                                                          
010400     PERFORM B000-SORT-ASCENDING THRU B099-SORT-ASCENDING-EX.             
010500     PERFORM C000-SUM-AND-EXTREMES THRU C099-SUM-AND-EXTREMES-EX.         
010600     PERFORM D000-MEAN-AND-MEDIAN THRU D099-MEAN-AND-MEDIAN-EX.           
010700     PERFORM E000-STANDARD-DEVIATION                                      
010800        THRU E099-STANDARD-DEVIATION-EX.                                  
010900                                                                          
011000     IF  WK-C-STL-GEOMEAN                                                 
011100         PERFORM F000-GEOMETRIC-MEAN THRU F099-GEOMETRIC-MEAN-EX.         
011200*-----------------------------------------------------------------        
011300 A099-COMPUTE-STATISTICS-EX.                                              
011400*-----------------------------------------------------------------        
011500     EXIT.                                                                
011600                                                                          
011700*-----------------------------------------------------------------        
011800 A010-COPY-ONE-VALUE.                                                     
011900*-----------------------------------------------------------------        
012000     MOVE WK-C-STL-VALUE-TAB (WK-N-IDX)                                   
012100                         TO WK-N-SORT-TAB (WK-N-IDX).                     
012200*-----------------------------------------------------------------        
012300 A019-COPY-ONE-VALUE-EX.                                                  
012400*-----------------------------------------------------------------        
012500     EXIT.                                                                
012600                                                                          
012700*     ASCENDING BUBBLE SORT OF THE WORKING VALUE TABLE - THE              
012800*     TABLE NEVER HOLDS MORE THAN 300 ENTRIES SO THE O(N**2)              
012900*     PASS COST IS ACCEPTABLE FOR A NIGHTLY BATCH RUN                     
013000*-----------------------------------------------------------------        
013100 B000-SORT-ASCENDING.                                                     
013200*-----------------------------------------------------------------        
013300     PERFORM B010-OUTER-PASS THRU B019-OUTER-PASS-EX                      
013400             VARYING WK-N-IDX FROM 1 BY 1                                 
013500             UNTIL WK-N-IDX > WK-C-STL-VALUE-CNT.                         
013600*-----------------------------------------------------------------        
013700 B099-SORT-ASCENDING-EX.                                                  
013800*-----------------------------------------------------------------        
013900     EXIT.                                                                
014000                                                                          
014100*-----------------------------------------------------------------        
014200 B010-OUTER-PASS.                                                         
014300*-----------------------------------------------------------------        
014400     PERFORM B020-INNER-COMPARE THRU B029-INNER-COMPARE-EX                
014500             VARYING WK-N-JDX FROM 1 BY 1                                 
014600             UNTIL WK-N-JDX > WK-C-STL-VALUE-CNT - WK-N-IDX.              
014700*-----------------------------------------------------------------        
014800 B019-OUTER-PASS-EX.                                                      
014900*-----------------------------------------------------------------        
015000     EXIT.                                                                
015100                                                                          
015200*-----------------------------------------------------------------        
015300 B020-INNER-COMPARE.                                                      
015400*-----------------------------------------------------------------        
015500     IF  WK-N-SORT-TAB (WK-N-JDX) >                                       
015600         WK-N-SORT-TAB (WK-N-JDX + 1)                                     
015700         MOVE WK-N-SORT-TAB (WK-N-JDX)     TO WK-N-HOLD                   
015800         MOVE WK-N-SORT-TAB (WK-N-JDX + 1)                                
015900                     TO WK-N-SORT-TAB (WK-N-JDX)                          
016000         MOVE WK-N-HOLD                                                   
016100                     TO WK-N-SORT-TAB (WK-N-JDX + 1)                      
016200     END-IF.                                                              
016300*-----------------------------------------------------------------        
016400 B029-INNER-COMPARE-EX.                                                   
016500*-----------------------------------------------------------------        
016600     EXIT.                                                                
016700                                                                          
016800*-----------------------------------------------------------------        
016900 C000-SUM-AND-EXTREMES.                                                   
017000*-----------------------------------------------------------------        
017100     MOVE ZERO TO WK-N-SUM.                                               
017200     MOVE WK-N-SORT-TAB (1)          TO WK-C-STL-MIN.                     
017300     MOVE WK-N-SORT-TAB (WK-C-STL-VALUE-CNT) TO WK-C-STL-MAX.             
017400     PERFORM C010-ADD-ONE-VALUE THRU C019-ADD-ONE-VALUE-EX                
017500             VARYING WK-N-IDX FROM 1 BY 1                                 
017600             UNTIL WK-N-IDX > WK-C-STL-VALUE-CNT.                         
017700*-----------------------------------------------------------------        
017800 C099-SUM-AND-EXTREMES-EX.                                                
017900*-----------------------------------------------------------------        
018000     EXIT.                                                                
018100                                                                          
018200*-----------------------------------------------------------------        
018300 C010-ADD-ONE-VALUE.                                                      
018400*-----------------------------------------------------------------        
018500     ADD WK-N-SORT-TAB (WK-N-IDX)     TO WK-N-SUM.                        
018600*-----------------------------------------------------------------        
018700 C019-ADD-ONE-VALUE-EX.                                                   
018800*-----------------------------------------------------------------        
018900     EXIT.                                                                
019000                                                                          
019100*-----------------------------------------------------------------        
019200 D000-MEAN-AND-MEDIAN.                                                    
019300*-----------------------------------------------------------------        
019400     DIVIDE WK-N-SUM BY WK-C-STL-VALUE-CNT                                
019500                         GIVING WK-C-STL-MEAN ROUNDED.                    
019600                                                                          
019700     DIVIDE WK-C-STL-VALUE-CNT BY 2 GIVING WK-N-MID                       
019800             REMAINDER WK-N-JDX.                                          
019900     IF  WK-N-JDX = ZERO                                                  
020000         COMPUTE WK-C-STL-MEDIAN ROUNDED =                                
020100             (WK-N-SORT-TAB (WK-N-MID) +                                  
020200              WK-N-SORT-TAB (WK-N-MID + 1)) / 2                           
020300     ELSE                                                                 
020400         ADD 1 TO WK-N-MID                                                
020500         MOVE WK-N-SORT-TAB (WK-N-MID)  TO WK-C-STL-MEDIAN                
020600     END-IF.                                                              
020700*-----------------------------------------------------------------        
020800 D099-MEAN-AND-MEDIAN-EX.                                                 
020900*-----------------------------------------------------------------        
021000     EXIT.                                                                
021100                                                                          
021200*-----------------------------------------------------------------        
021300 E000-STANDARD-DEVIATION.                                                 
021400*-----------------------------------------------------------------        
021500     MOVE ZERO TO WK-N-SUMSQ-DIFF.                                        
021600     IF  WK-C-STL-VALUE-CNT = 1                                           
021700         MOVE ZERO TO WK-C-STL-STDDEV                                     
021800         GO TO E099-STANDARD-DEVIATION-EX.                                
021900                                                                          
022000     PERFORM E010-ACCUM-SQ-DIFF THRU E019-ACCUM-SQ-DIFF-EX                
022100             VARYING WK-N-IDX FROM 1 BY 1                                 
022200             UNTIL WK-N-IDX > WK-C-STL-VALUE-CNT.                         
022300                                                                          
022400     DIVIDE WK-N-SUMSQ-DIFF BY (WK-C-STL-VALUE-CNT - 1)                   
022500                         GIVING WK-N-VARIANCE.                            
022600     MOVE WK-N-VARIANCE               TO WK-N-SEED.                       
022700     PERFORM G000-SQUARE-ROOT THRU G099-SQUARE-ROOT-EX.                   
022800     MOVE WK-N-ROOT-MID                TO WK-C-STL-STDDEV.                
022900*-----------------------------------------------------------------        
023000 E099-STANDARD-DEVIATION-EX.                                              
023100*-----------------------------------------------------------------        
023200     EXIT.                                                                
023300                                                                          
023400*-----------------------------------------------------------------        
023500 E010-ACCUM-SQ-DIFF.                                                      
023600*-----------------------------------------------------------------        
023700     COMPUTE WK-N-DIFF =                                                  
023800         WK-N-SORT-TAB (WK-N-IDX) - WK-C-STL-MEAN.                        
023900     COMPUTE WK-N-SUMSQ-DIFF =                                            
024000         WK-N-SUMSQ-DIFF + (WK-N-DIFF * WK-N-DIFF).                       
024100*-----------------------------------------------------------------        
024200 E019-ACCUM-SQ-DIFF-EX.                                                   
024300*-----------------------------------------------------------------        
024400     EXIT.                                                                
024500                                                                          
024600*     GEOMETRIC MEAN - NTH ROOT OF THE PRODUCT OF ALL VALUES,             
024700*     TAKEN BY BISECTION AGAINST A MONOTONIC TRIAL FUNCTION               
024800*-----------------------------------------------------------------        
024900 F000-GEOMETRIC-MEAN.                                                     
025000*-----------------------------------------------------------------        
025100     MOVE 1                           TO WK-N-PRODUCT.                    
025200     PERFORM F010-ACCUM-PRODUCT THRU F019-ACCUM-PRODUCT-EX                
025300             VARYING WK-N-IDX FROM 1 BY 1                                 
025400             UNTIL WK-N-IDX > WK-C-STL-VALUE-CNT.                         
025500                                                                          
025600     MOVE ZERO                       TO WK-N-ROOT-LO.                     
025700     MOVE WK-N-PRODUCT               TO WK-N-ROOT-HI.                     
025800     IF  WK-N-ROOT-HI < 1                                                 
025900         MOVE 1                       TO WK-N-ROOT-HI.                    
026000     MOVE ZERO                       TO WK-N-ITER-CNT.                    
026100                                                                          
026200     PERFORM F020-BISECT-STEP THRU F029-BISECT-STEP-EX                    
026300             UNTIL WK-N-ITER-CNT > 60.                                    
026400     MOVE WK-N-ROOT-MID               TO WK-C-STL-MEAN.                   
026500*-----------------------------------------------------------------        
026600 F099-GEOMETRIC-MEAN-EX.                                                  
026700*-----------------------------------------------------------------        
026800     EXIT.                                                                
026900                                                                          
027000*-----------------------------------------------------------------        
027100 F010-ACCUM-PRODUCT.                                                      
027200*-----------------------------------------------------------------        
027300     COMPUTE WK-N-PRODUCT ROUNDED =                                       
027400         WK-N-PRODUCT * WK-N-SORT-TAB (WK-N-IDX).                         
027500*-----------------------------------------------------------------        
027600 F019-ACCUM-PRODUCT-EX.                                                   
027700*-----------------------------------------------------------------        
027800     EXIT.                                                                
027900                                                                          
028000*-----------------------------------------------------------------        
028100 F020-BISECT-STEP.                                                        
028200*-----------------------------------------------------------------        
028300     COMPUTE WK-N-ROOT-MID ROUNDED =                                      
028400         (WK-N-ROOT-LO + WK-N-ROOT-HI) / 2.                               
028500     MOVE 1                           TO WK-N-ROOT-TRY.                   
028600     PERFORM F030-ACCUM-TRIAL-POWER THRU F039-ACCUM-TRIAL-POWER-EX        
028700             VARYING WK-N-JDX FROM 1 BY 1                                 
028800             UNTIL WK-N-JDX > WK-C-STL-VALUE-CNT.                         
028900     IF  WK-N-ROOT-TRY > WK-N-PRODUCT                                     
029000         MOVE WK-N-ROOT-MID           TO WK-N-ROOT-HI                     
029100     ELSE                                                                 
029200         MOVE WK-N-ROOT-MID           TO WK-N-ROOT-LO                     
029300     END-IF.                                                              
029400     ADD 1 TO WK-N-ITER-CNT.                                              
029500*-----------------------------------------------------------------        
029600 F029-BISECT-STEP-EX.                                                     
029700*-----------------------------------------------------------------        
029800     EXIT.                                                                
029900                                                                          
030000*-----------------------------------------------------------------        
030100 F030-ACCUM-TRIAL-POWER.                                                  
030200*-----------------------------------------------------------------        
030300     COMPUTE WK-N-ROOT-TRY ROUNDED =                                      
030400         WK-N-ROOT-TRY * WK-N-ROOT-MID.                                   
030500*-----------------------------------------------------------------        
030600 F039-ACCUM-TRIAL-POWER-EX.                                               
030700*-----------------------------------------------------------------        
030800     EXIT.                                                                
030900                                                                          
031000*     SQUARE ROOT BY NEWTON-RAPHSON ITERATION - NO INTRINSIC              
031100*     FUNCTION IS USED, AS HAS ALWAYS BEEN THE HOUSE STANDARD             
031200*-----------------------------------------------------------------        
031300 G000-SQUARE-ROOT.                                                        
031400*-----------------------------------------------------------------        
031500     IF  WK-N-SEED NOT > ZERO                                             
031600         MOVE ZERO                   TO WK-N-ROOT-MID                     
031700         GO TO G099-SQUARE-ROOT-EX.                                       
031800                                                                          
031900     MOVE WK-N-SEED                   TO WK-N-ROOT-MID.                   
032000     MOVE ZERO                       TO WK-N-ITER-CNT.                    
032100     PERFORM G010-NEWTON-STEP THRU G019-NEWTON-STEP-EX                    
032200             UNTIL WK-N-ITER-CNT > 25.                                    
032300*-----------------------------------------------------------------        
032400 G099-SQUARE-ROOT-EX.                                                     
032500*-----------------------------------------------------------------        
032600     EXIT.                                                                
032700                                                                          
032800*-----------------------------------------------------------------        
032900 G010-NEWTON-STEP.                                                        
033000*-----------------------------------------------------------------        
033100     COMPUTE WK-N-ROOT-MID ROUNDED =                                      
033200         (WK-N-ROOT-MID + (WK-N-SEED / WK-N-ROOT-MID)) / 2.               
033300     ADD 1 TO WK-N-ITER-CNT.                                              
033400*-----------------------------------------------------------------        
033500 G019-NEWTON-STEP-EX.                                                     
033600*-----------------------------------------------------------------        
033700     EXIT.                                                                
033800                                                                          
033900******************************************************************        
034000* END OF PROGRAM SOURCE - BMRSTAT                                         
034100******************************************************************        
