000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRPMRK.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   27 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : PASSMARK RESULT PARSER.  READS THE KEY:VALUE               
001200*              ITERATION FILE (ONE NumTestProcesses LINE STARTS           
001300*              EACH ITERATION BLOCK), CARRIES THE SUMM_CPU FIGURE         
001400*              FROM EVERY ITERATION THROUGH THE STATISTICS KERNEL         
001500*              AS ONE RUN'S WORTH OF SAMPLE VALUES, AND POOLS             
001600*              EVERY                                                      
001700*              OTHER NAMED METRIC ACROSS ITERATIONS TO ITS OWN            
001800*              MEAN/MIN/MAX/STDDEV ON THE SUMMARY FILE.                   
001900*-----------------------------------------------------------------        
002000* HISTORY OF MODIFICATION:                                                
002100*-----------------------------------------------------------------        
002200* TAG    DATE       DEV    DESCRIPTION                                    
002300*------ ---------- ------ -------------------------------------           
002400* BMR023 27/06/1991 RJH    INITIAL VERSION                                
002500* BMR035 23/09/1999 MCQ    Y2K REVIEW - TimeStamp FIELD IS A              
002600*                             SUPPLIED 14-DIGIT TEXT KEY, NOT A           
002700*                             SYSTEM DATE - NO CHANGE REQUIRED            
002800* BMR065 24/01/2005 SKN    SUMM_CPU CONFIRMED AS THE ONE FIGURE           
002900*                             CARRIED TO THE STATS KERNEL PER LAB         
003000*                             REQUEST - REMAINING ~30 METRICS ARE         
003100*                             READ BUT NOT CARRIED FORWARD                
003200* BMR074 27/10/2006 SKN    THE ~30 SECONDARY METRICS WERE READ BUT        
003300*                             NEVER CARRIED FORWARD - EVERY NAMED         
003400*                             METRIC NOW GETS ITS OWN MEAN/MIN/           
003500*                             MAX/                                        
003600*                             STDDEV ROW ON THE SUMMARY FILE, PER         
003700*                             THE LAB'S "EVERY NAMED METRIC"              
003800*                             AGGREGATION RULE                            
003900*-----------------------------------------------------------------        
004000                                                                          
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300******************************************************************        
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-AS400.                                              
004600 OBJECT-COMPUTER. IBM-AS400.                                              
004700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT PMRK-INPUT-FILE ASSIGN TO BMRPMRI                             
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WK-C-FILE-STATUS.                                 
005300     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WK-C-FILE-STATUS.                                 
005600     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WK-C-FILE-STATUS.                                 
005900     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WK-C-FILE-STATUS.                                 
006200     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WK-C-FILE-STATUS.                                 
006500                                                                          
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800******************************************************************        
006900 FILE SECTION.                                                            
007000 FD  PMRK-INPUT-FILE.                                                     
007100 01  PMRK-INPUT-REC               PIC X(200).                             
007200 FD  SUM-OUTPUT-FILE.                                                     
007300 01  WK-C-SUM-OUT-REC.                                                    
007400     COPY BMRSUM.                                                         
007500 FD  STA-OUTPUT-FILE.                                                     
007600 01  WK-C-STA-OUT-REC.                                                    
007700     COPY BMRSTA.                                                         
007800 FD  TSD-OUTPUT-FILE.                                                     
007900 01  WK-C-TSD-OUT-REC.                                                    
008000     COPY BMRTSD.                                                         
008100 FD  SRC-OUTPUT-FILE.                                                     
008200 01  WK-C-SRC-OUT-REC.                                                    
008300     COPY BMRSRC.                                                         
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  FILLER                     PIC X(24) VALUE                           
008700         "** PROGRAM BMRPMRK**".                                          
008800                                                                          
008900 01  WK-C-COMMON.                                                         
009000     COPY BMRCMN.                                                         
009100*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
009200*     EVERY MODULE IN THIS SUITE                                          
009300 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
009400                                 PIC X(20).                               
009500                                                                          
009600 01  WK-C-BSL-AREA.                                                       
009700     COPY BMRBSL.                                                         
009800*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
009900 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
010000                                 PIC X(50).                               
010100 01  WK-C-UTL-AREA.                                                       
010200     COPY BMRUTL.                                                         
010300                                                                          
010400*     ONE KEY:VALUE LINE OF THE ITERATION FILE                            
010500 01  WK-C-PMRK-ROW-AREA.                                                  
010600     05  WK-C-PMRK-KEY            PIC X(24).                              
010700     05  WK-N-PMRK-VALUE        COMP PIC S9(09)V9(02) VALUE ZERO.         
010800*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
010900 01  WK-C-PMRK-ROW-DUMP REDEFINES WK-C-PMRK-ROW-AREA                      
011000                                 PIC X(28).                               
011100                                                                          
011200*     NumTestProcesses AND THE VERSION TRIPLET ARE THE RUN'S              
011300*     CONFIGURATION - READ FOR THE OPERATOR LISTING ONLY, THE             
011400*     FLAT SUMMARY RECORD HAS NO CONFIGURATION FIELD TO HOLD THEM         
011500 01  WK-C-PMRK-SWEEP-AREA.                                                
011600     05  WK-N-PMRK-ITER-CNT       COMP PIC 9(03) VALUE ZERO.              
011700     05  WK-N-PMRK-LINE-CNT       COMP PIC 9(05) VALUE ZERO.              
011800     05  WK-N-PMRK-NUM-PROCESSES  COMP PIC 9(04) VALUE ZERO.              
011900     05  WK-N-PMRK-SUMM-CPU     COMP PIC S9(09)V9(02) VALUE ZERO.         
012000     05  WK-C-PMRK-CUR-TS         PIC X(24) VALUE SPACES.                 
012100     05  WK-N-PMRK-VER-MAJOR      COMP PIC 9(03) VALUE ZERO.              
012200     05  WK-N-PMRK-VER-MINOR      COMP PIC 9(03) VALUE ZERO.              
012300     05  WK-N-PMRK-VER-BUILD      COMP PIC 9(03) VALUE ZERO.              
012400     05  WK-C-PMRK-VERSION        PIC X(11) VALUE SPACES.                 
012500                                                                          
012600*     GENERIC PER-ITERATION METRIC POOL - EVERY NUMERIC KEY:VALUE         
012700*     LINE NOT HANDLED ABOVE LANDS HERE, ONE SLOT PER DISTINCT            
012800*     METRIC NAME FIRST SEEN, ONE VALUE PER ITERATION IT APPEARS          
012900*     IN - PER THE LAB'S "EVERY NAMED METRIC" AGGREGATION RULE            
013000 01  WK-C-PMRK-METRIC-AREA.                                               
013100     05  WK-N-PMRK-METRIC-CNT     COMP PIC 9(03) VALUE ZERO.              
013200     05  WK-N-PMRK-FOUND-IDX      COMP PIC 9(03) VALUE ZERO.              
013300     05  WK-N-PMRK-SCAN-IDX       COMP PIC 9(03) VALUE ZERO.              
013400     05  WK-C-PMRK-METRIC-TAB OCCURS 40 TIMES.                            
013500         10  WK-C-PMRK-METRIC-NAME     PIC X(24).                         
013600         10  WK-N-PMRK-METRIC-SAMPLES  COMP PIC 9(03) VALUE ZERO.         
013700         10  WK-N-PMRK-METRIC-VAL-TAB  COMP PIC S9(09)V9(02)              
013800                 OCCURS 30 TIMES VALUE ZERO.                              
013900     05  FILLER                   PIC X(04).                              
014000                                                                          
014100*     WORK FIELDS FOR THE PER-METRIC STATISTICS PASS - E500 BELOW         
014200 01  WK-C-PMRK-STAT-AREA.                                                 
014300     05  WK-C-PMRK-STAT-BASE-NAME PIC X(24).                              
014400     05  WK-C-PMRK-STAT-SUFFIX    PIC X(08).                              
014500     05  WK-N-PMRK-STAT-VALUE   COMP PIC S9(11)V9(06) VALUE ZERO.         
014600     05  FILLER                   PIC X(04).                              
014700                                                                          
014800 01  WK-C-PATH-WORK-AREA.                                                 
014900     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
015000     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
015100     05  WK-C-LAST-ELEMENT        PIC X(32).                              
015200     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
015300     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
015400     05  WK-C-ITER-TEXT           PIC X(04).                              
015500     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
015600                                                                          
015700******************************************************************        
015800 LINKAGE SECTION.                                                         
015900******************************************************************        
016000 COPY BMRLNK.                                                             
016100                                                                          
016200******************************************************************        
016300 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
016400******************************************************************        
016500 MAIN-MODULE.                                                             
016600     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
016700     PERFORM B000-READ-ITER-FILE   THRU B099-READ-ITER-FILE-EX.           
016800     IF  WK-N-PMRK-ITER-CNT = ZERO                                        
016900         MOVE "NO ITERATION DATA FOUND IN PASSMARK FILE"                  
017000             TO WK-C-LNK-ERROR-MSG                                        
017100         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
017200         GO TO Z000-CLOSE-FILES.                                          
017300     PERFORM D000-BUILD-RESULT     THRU D099-BUILD-RESULT-EX.             
017400     PERFORM E000-WRITE-SUMMARY    THRU E099-WRITE-SUMMARY-EX.            
017500     PERFORM E500-WRITE-METRIC-STATS                                      
017600        THRU E509-WRITE-METRIC-STATS-EX.                                  
017700     PERFORM F1000-WRITE-SOURCE-RECORD                                    
017800        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
017900     SET  WK-C-LNK-OK           TO TRUE.                                  
018000     MOVE WK-N-PMRK-ITER-CNT            TO WK-C-LNK-RUN-COUNT.            
018100     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
018200     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
018300     MOVE WK-N-PMRK-ITER-CNT            TO WK-C-LNK-TS-INDEXED.           
018400     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
018500     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
018600 Z000-CLOSE-FILES.                                                        
018700     CLOSE PMRK-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
018800           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
018900     GOBACK.                                                              
019000                                                                          
019100*-----------------------------------------------------------------        
019200 A000-INITIALIZE.                                                         
019300*-----------------------------------------------------------------        
019400     OPEN INPUT  PMRK-INPUT-FILE.                                         
019500     OPEN EXTEND SUM-OUTPUT-FILE.                                         
019600     OPEN EXTEND STA-OUTPUT-FILE.                                         
019700     OPEN EXTEND TSD-OUTPUT-FILE.                                         
019800     OPEN EXTEND SRC-OUTPUT-FILE.                                         
019900*-----------------------------------------------------------------        
020000 A099-INITIALIZE-EX.                                                      
020100*-----------------------------------------------------------------        
020200     EXIT.                                                                
020300                                                                          
020400*     A NumTestProcesses LINE OPENS EACH ITERATION BLOCK - THE            
020500*     LINE-COUNT GUARD IS A BACKSTOP AGAINST A RUNAWAY FILE, NOT          
020600*     A NORMAL STOPPING POINT                                             
020700*-----------------------------------------------------------------        
020800 B000-READ-ITER-FILE.                                                     
020900*-----------------------------------------------------------------        
021000     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
021100             UNTIL WK-C-END-OF-FILE                                       
021200             OR WK-N-PMRK-LINE-CNT >= 2000.                               
021300*-----------------------------------------------------------------        
021400 B099-READ-ITER-FILE-EX.                                                  
021500*-----------------------------------------------------------------        
021600     EXIT.                                                                
021700                                                                          
021800*-----------------------------------------------------------------        
021900 B010-READ-ONE-LINE.                                                      
022000*-----------------------------------------------------------------        
022100     READ PMRK-INPUT-FILE INTO PMRK-INPUT-REC.                            
022200     IF  WK-C-END-OF-FILE                                                 
022300         GO TO B019-READ-ONE-LINE-EX.                                     
022400     ADD 1 TO WK-N-PMRK-LINE-CNT.                                         
022500                                                                          
022600     MOVE "02"            TO WK-C-UTL-OPTION.                             
022700     MOVE PMRK-INPUT-REC  TO WK-C-UTL-RAW-LINE.                           
022800     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
022900     IF  WK-C-UTL-FIELD-CNT < 2                                           
023000         GO TO B019-READ-ONE-LINE-EX.                                     
023100     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-PMRK-KEY.                        
023200                                                                          
023300     EVALUATE WK-C-PMRK-KEY                                               
023400         WHEN "NumTestProcesses"                                          
023500             PERFORM B100-START-ITERATION                                 
023600                THRU B109-START-ITERATION-EX                              
023700         WHEN "SUMM_CPU"                                                  
023800             PERFORM B200-CAPTURE-SUMM-CPU                                
023900                THRU B209-CAPTURE-SUMM-CPU-EX                             
024000             PERFORM B500-CAPTURE-GENERIC-METRIC                          
024100                THRU B509-CAPTURE-GENERIC-METRIC-EX                       
024200         WHEN "TimeStamp"                                                 
024300             PERFORM B300-CAPTURE-TIMESTAMP                               
024400                THRU B309-CAPTURE-TIMESTAMP-EX                            
024500         WHEN "Major"                                                     
024600             PERFORM B400-CAPTURE-VERSION-PART                            
024700                THRU B409-CAPTURE-VERSION-PART-EX                         
024800         WHEN "Minor"                                                     
024900             PERFORM B400-CAPTURE-VERSION-PART                            
025000                THRU B409-CAPTURE-VERSION-PART-EX                         
025100         WHEN "Build"                                                     
025200             PERFORM B400-CAPTURE-VERSION-PART                            
025300                THRU B409-CAPTURE-VERSION-PART-EX                         
025400         WHEN OTHER                                                       
025500             PERFORM B500-CAPTURE-GENERIC-METRIC                          
025600                THRU B509-CAPTURE-GENERIC-METRIC-EX                       
025700     END-EVALUATE.                                                        
025800*-----------------------------------------------------------------        
025900 B019-READ-ONE-LINE-EX.                                                   
026000*-----------------------------------------------------------------        
026100     EXIT.                                                                
026200                                                                          
026300*-----------------------------------------------------------------        
026400 B100-START-ITERATION.                                                    
026500*-----------------------------------------------------------------        
026600     ADD 1 TO WK-N-PMRK-ITER-CNT.                                         
026700     IF  WK-N-PMRK-ITER-CNT = 1                                           
026800         MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)            
026900         MOVE "04" TO WK-C-UTL-OPTION                                     
027000         CALL "BMRUTIL" USING WK-C-UTL-RECORD                             
027100         MOVE WK-C-UTL-NUMERIC-VALUE                                      
027200             TO WK-N-PMRK-NUM-PROCESSES                                   
027300     END-IF.                                                              
027400*-----------------------------------------------------------------        
027500 B109-START-ITERATION-EX.                                                 
027600*-----------------------------------------------------------------        
027700     EXIT.                                                                
027800                                                                          
027900*-----------------------------------------------------------------        
028000 B200-CAPTURE-SUMM-CPU.                                                   
028100*-----------------------------------------------------------------        
028200     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
028300     MOVE "04" TO WK-C-UTL-OPTION.                                        
028400     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
028500     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PMRK-SUMM-CPU.                   
028600*-----------------------------------------------------------------        
028700 B209-CAPTURE-SUMM-CPU-EX.                                                
028800*-----------------------------------------------------------------        
028900     EXIT.                                                                
029000                                                                          
029100*     TimeStamp FOLLOWS THE METRICS IN EACH ITERATION BLOCK SO            
029200*     SUMM_CPU IS ALREADY CAPTURED - REFORMAT THE 14-DIGIT STAMP          
029300*     AND WRITE THE ONE TIME-SERIES POINT FOR THIS ITERATION              
029400*-----------------------------------------------------------------        
029500 B300-CAPTURE-TIMESTAMP.                                                  
029600*-----------------------------------------------------------------        
029700     MOVE SPACES TO WK-C-PMRK-CUR-TS.                                     
029800     STRING WK-C-UTL-FIELD-TAB (2) (1:4)  DELIMITED BY SIZE               
029900            "-"                           DELIMITED BY SIZE               
030000            WK-C-UTL-FIELD-TAB (2) (5:2)  DELIMITED BY SIZE               
030100            "-"                           DELIMITED BY SIZE               
030200            WK-C-UTL-FIELD-TAB (2) (7:2)  DELIMITED BY SIZE               
030300            "T"                           DELIMITED BY SIZE               
030400            WK-C-UTL-FIELD-TAB (2) (9:2)  DELIMITED BY SIZE               
030500            ":"                           DELIMITED BY SIZE               
030600            WK-C-UTL-FIELD-TAB (2) (11:2) DELIMITED BY SIZE               
030700            ":"                           DELIMITED BY SIZE               
030800            WK-C-UTL-FIELD-TAB (2) (13:2) DELIMITED BY SIZE               
030900            "Z"                           DELIMITED BY SIZE               
031000         INTO WK-C-PMRK-CUR-TS.                                           
031100                                                                          
031200     INITIALIZE WK-C-TSD-OUT-REC.                                         
031300     MOVE WK-N-PMRK-ITER-CNT     TO BMRTSD-SEQUENCE.                      
031400     SUBTRACT 1 FROM BMRTSD-SEQUENCE.                                     
031500     MOVE ZERO                  TO BMRTSD-RUN-NUMBER.                     
031600     MOVE WK-C-PMRK-CUR-TS       TO BMRTSD-TIMESTAMP.                     
031700     MOVE WK-N-PMRK-SUMM-CPU     TO BMRTSD-VALUE.                         
031800     MOVE "percent"              TO BMRTSD-UNIT.                          
031900     WRITE WK-C-TSD-OUT-REC.                                              
032000                                                                          
032100     MOVE WK-N-PMRK-SUMM-CPU                                              
032200         TO WK-C-BSL-DURATION-TAB (WK-N-PMRK-ITER-CNT).                   
032300*-----------------------------------------------------------------        
032400 B309-CAPTURE-TIMESTAMP-EX.                                               
032500*-----------------------------------------------------------------        
032600     EXIT.                                                                
032700                                                                          
032800*     ONLY THE FIRST ITERATION'S VERSION TRIPLET IS KEPT -                
032900*     THE VERSION DOES NOT CHANGE ACROSS ITERATIONS OF ONE RUN            
033000*-----------------------------------------------------------------        
033100 B400-CAPTURE-VERSION-PART.                                               
033200*-----------------------------------------------------------------        
033300     IF  WK-N-PMRK-ITER-CNT NOT = 1                                       
033400         GO TO B409-CAPTURE-VERSION-PART-EX.                              
033500     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
033600     MOVE "04" TO WK-C-UTL-OPTION.                                        
033700     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
033800     EVALUATE WK-C-PMRK-KEY                                               
033900         WHEN "Major"                                                     
034000             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PMRK-VER-MAJOR           
034100         WHEN "Minor"                                                     
034200             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PMRK-VER-MINOR           
034300         WHEN "Build"                                                     
034400             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PMRK-VER-BUILD           
034500             MOVE SPACES TO WK-C-PMRK-VERSION                             
034600             STRING WK-N-PMRK-VER-MAJOR DELIMITED BY SIZE                 
034700                    "."                 DELIMITED BY SIZE                 
034800                    WK-N-PMRK-VER-MINOR DELIMITED BY SIZE                 
034900                    "."                 DELIMITED BY SIZE                 
035000                    WK-N-PMRK-VER-BUILD DELIMITED BY SIZE                 
035100                 INTO WK-C-PMRK-VERSION                                   
035200     END-EVALUATE.                                                        
035300*-----------------------------------------------------------------        
035400 B409-CAPTURE-VERSION-PART-EX.                                            
035500*-----------------------------------------------------------------        
035600     EXIT.                                                                
035700                                                                          
035800*     ANY KEY:VALUE LINE NOT HANDLED ABOVE IS A CANDIDATE FOR THE         
035900*     GENERIC METRIC POOL - NON-NUMERIC VALUES (TEXT FIELDS               
036000*     SUCH AS                                                             
036100*     OS OR CPU DESCRIPTION LINES) ARE LEFT OUT, PER BMR074               
036200*-----------------------------------------------------------------        
036300 B500-CAPTURE-GENERIC-METRIC.                                             
036400*-----------------------------------------------------------------        
036500     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
036600     MOVE "04" TO WK-C-UTL-OPTION.                                        
036700     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
036800     IF  NOT WK-C-UTL-IS-NUMERIC                                          
036900         GO TO B509-CAPTURE-GENERIC-METRIC-EX.                            
037000                                                                          
037100     PERFORM B510-FIND-METRIC-SLOT THRU B519-FIND-METRIC-SLOT-EX.         
037200     IF  WK-N-PMRK-FOUND-IDX = ZERO                                       
037300         GO TO B509-CAPTURE-GENERIC-METRIC-EX.                            
037400                                                                          
037500     IF  WK-N-PMRK-METRIC-SAMPLES (WK-N-PMRK-FOUND-IDX) < 30              
037600         ADD 1 TO WK-N-PMRK-METRIC-SAMPLES (WK-N-PMRK-FOUND-IDX)          
037700         MOVE WK-C-UTL-NUMERIC-VALUE                                      
037800             TO WK-N-PMRK-METRIC-VAL-TAB (WK-N-PMRK-FOUND-IDX             
037900                 WK-N-PMRK-METRIC-SAMPLES (WK-N-PMRK-FOUND-IDX))          
038000     END-IF.                                                              
038100*-----------------------------------------------------------------        
038200 B509-CAPTURE-GENERIC-METRIC-EX.                                          
038300*-----------------------------------------------------------------        
038400     EXIT.                                                                
038500                                                                          
038600*     FIRST-SEEN NAME GETS A NEW SLOT, UP TO 40 DISTINCT METRICS -        
038700*     A METRIC NAME BEYOND THAT LIMIT IS DROPPED WITH NO SLOT             
038800*-----------------------------------------------------------------        
038900 B510-FIND-METRIC-SLOT.                                                   
039000*-----------------------------------------------------------------        
039100     MOVE ZERO TO WK-N-PMRK-FOUND-IDX.                                    
039200     PERFORM B520-CHECK-ONE-METRIC-SLOT                                   
039300        THRU B529-CHECK-ONE-METRIC-SLOT-EX                                
039400             VARYING WK-N-PMRK-SCAN-IDX FROM 1 BY 1                       
039500             UNTIL WK-N-PMRK-SCAN-IDX > WK-N-PMRK-METRIC-CNT.             
039600                                                                          
039700     IF  WK-N-PMRK-FOUND-IDX = ZERO                                       
039800         IF  WK-N-PMRK-METRIC-CNT < 40                                    
039900             ADD 1 TO WK-N-PMRK-METRIC-CNT                                
040000             MOVE WK-N-PMRK-METRIC-CNT TO WK-N-PMRK-FOUND-IDX             
040100             MOVE WK-C-PMRK-KEY                                           
040200                 TO WK-C-PMRK-METRIC-NAME (WK-N-PMRK-FOUND-IDX)           
040300             MOVE ZERO                                                    
040400                 TO WK-N-PMRK-METRIC-SAMPLES (WK-N-PMRK-FOUND-IDX)        
040500         END-IF                                                           
040600     END-IF.                                                              
040700*-----------------------------------------------------------------        
040800 B519-FIND-METRIC-SLOT-EX.                                                
040900*-----------------------------------------------------------------        
041000     EXIT.                                                                
041100                                                                          
041200*-----------------------------------------------------------------        
041300 B520-CHECK-ONE-METRIC-SLOT.                                              
041400*-----------------------------------------------------------------        
041500     IF  WK-C-PMRK-METRIC-NAME (WK-N-PMRK-SCAN-IDX)                       
041600                                 = WK-C-PMRK-KEY                          
041700         MOVE WK-N-PMRK-SCAN-IDX TO WK-N-PMRK-FOUND-IDX.                  
041800*-----------------------------------------------------------------        
041900 B529-CHECK-ONE-METRIC-SLOT-EX.                                           
042000*-----------------------------------------------------------------        
042100     EXIT.                                                                
042200                                                                          
042300*     summ_cpu IS THE ONE METRIC THE LAB CARRIES TO THE STATS             
042400*     KERNEL FOR THIS BENCHMARK PER THE Passmark BATCH-FLOW RULE -        
042500*     mean/min/max/stddev ACROSS ITERATIONS ARE ALL FOLDED INTO           
042600*     THE ONE STATISTICS RECORD, VALUED AT THE OVERALL MEAN               
042700*-----------------------------------------------------------------        
042800 D000-BUILD-RESULT.                                                       
042900*-----------------------------------------------------------------        
043000     MOVE "PASSMARK"             TO WK-C-BSL-TEST-NAME.                   
043100     MOVE "summ_cpu"             TO WK-C-BSL-METRIC-NAME.                 
043200     MOVE WK-N-PMRK-ITER-CNT     TO WK-C-BSL-RUN-CNT.                     
043300     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
043400                                                                          
043500     MOVE "02" TO WK-C-BSL-OPTION.                                        
043600     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
043700     MOVE "03" TO WK-C-BSL-OPTION.                                        
043800     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
043900     MOVE "05" TO WK-C-BSL-OPTION.                                        
044000     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
044100     MOVE "01" TO WK-C-BSL-OPTION.                                        
044200     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
044300     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
044400*-----------------------------------------------------------------        
044500 D099-BUILD-RESULT-EX.                                                    
044600*-----------------------------------------------------------------        
044700     EXIT.                                                                
044800                                                                          
044900*-----------------------------------------------------------------        
045000 E000-WRITE-SUMMARY.                                                      
045100*-----------------------------------------------------------------        
045200     INITIALIZE WK-C-SUM-OUT-REC.                                         
045300     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
045400     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
045500     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
045600     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
045700     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
045800     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
045900     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
046000     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
046100     WRITE WK-C-SUM-OUT-REC.                                              
046200                                                                          
046300     INITIALIZE WK-C-STA-OUT-REC.                                         
046400     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
046500     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
046600     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
046700     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
046800     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
046900     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
047000     MOVE WK-N-PMRK-ITER-CNT     TO BMRSTA-SAMPLE-COUNT.                  
047100     WRITE WK-C-STA-OUT-REC.                                              
047200*-----------------------------------------------------------------        
047300 E099-WRITE-SUMMARY-EX.                                                   
047400*-----------------------------------------------------------------        
047500     EXIT.                                                                
047600                                                                          
047700*     EVERY DISTINCT METRIC CAPTURED BY B500 GETS ITS OWN                 
047800*     MEAN/MIN/MAX/STDDEV ROWS ON THE SUMMARY FILE - PER THE LAB'S        
047900*     "EVERY NAMED METRIC" AGGREGATION RULE, BMR074                       
048000*-----------------------------------------------------------------        
048100 E500-WRITE-METRIC-STATS.                                                 
048200*-----------------------------------------------------------------        
048300     PERFORM E510-WRITE-ONE-METRIC-STATS                                  
048400        THRU E519-WRITE-ONE-METRIC-STATS-EX                               
048500             VARYING WK-N-PMRK-SCAN-IDX FROM 1 BY 1                       
048600             UNTIL WK-N-PMRK-SCAN-IDX > WK-N-PMRK-METRIC-CNT.             
048700*-----------------------------------------------------------------        
048800 E509-WRITE-METRIC-STATS-EX.                                              
048900*-----------------------------------------------------------------        
049000     EXIT.                                                                
049100                                                                          
049200*     RUN-CNT AND THE DURATION TABLE ARE THE SAME ONES BMRBASE            
049300*     OPTION 02 ALREADY USES FOR summ_cpu ABOVE - REUSED HERE ONE         
049400*     METRIC AT A TIME NOW THAT summ_cpu'S OWN CALLS ARE DONE             
049500*-----------------------------------------------------------------        
049600 E510-WRITE-ONE-METRIC-STATS.                                             
049700*-----------------------------------------------------------------        
049800     MOVE WK-N-PMRK-METRIC-SAMPLES (WK-N-PMRK-SCAN-IDX)                   
049900         TO WK-C-BSL-RUN-CNT.                                             
050000     IF  WK-C-BSL-RUN-CNT = ZERO                                          
050100         GO TO E519-WRITE-ONE-METRIC-STATS-EX.                            
050200                                                                          
050300     PERFORM E520-COPY-METRIC-VALUE                                       
050400        THRU E529-COPY-METRIC-VALUE-EX                                    
050500             VARYING WK-N-IDX FROM 1 BY 1                                 
050600             UNTIL WK-N-IDX > WK-C-BSL-RUN-CNT.                           
050700                                                                          
050800     MOVE "02" TO WK-C-BSL-OPTION.                                        
050900     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
051000                                                                          
051100     MOVE WK-C-PMRK-METRIC-NAME (WK-N-PMRK-SCAN-IDX)                      
051200         TO WK-C-PMRK-STAT-BASE-NAME WK-C-BSL-METRIC-NAME.                
051300     MOVE "05" TO WK-C-BSL-OPTION.                                        
051400     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
051500                                                                          
051600     MOVE "_mean"          TO WK-C-PMRK-STAT-SUFFIX.                      
051700     MOVE WK-C-BSL-MEAN    TO WK-N-PMRK-STAT-VALUE.                       
051800     PERFORM E900-WRITE-METRIC-STAT-ROW                                   
051900        THRU E909-WRITE-METRIC-STAT-ROW-EX.                               
052000                                                                          
052100     MOVE "_min"           TO WK-C-PMRK-STAT-SUFFIX.                      
052200     MOVE WK-C-BSL-MIN     TO WK-N-PMRK-STAT-VALUE.                       
052300     PERFORM E900-WRITE-METRIC-STAT-ROW                                   
052400        THRU E909-WRITE-METRIC-STAT-ROW-EX.                               
052500                                                                          
052600     MOVE "_max"           TO WK-C-PMRK-STAT-SUFFIX.                      
052700     MOVE WK-C-BSL-MAX     TO WK-N-PMRK-STAT-VALUE.                       
052800     PERFORM E900-WRITE-METRIC-STAT-ROW                                   
052900        THRU E909-WRITE-METRIC-STAT-ROW-EX.                               
053000                                                                          
053100     IF  WK-C-BSL-RUN-CNT > 1                                             
053200         MOVE "_stddev"        TO WK-C-PMRK-STAT-SUFFIX                   
053300         MOVE WK-C-BSL-STDDEV  TO WK-N-PMRK-STAT-VALUE                    
053400         PERFORM E900-WRITE-METRIC-STAT-ROW                               
053500            THRU E909-WRITE-METRIC-STAT-ROW-EX                            
053600     END-IF.                                                              
053700*-----------------------------------------------------------------        
053800 E519-WRITE-ONE-METRIC-STATS-EX.                                          
053900*-----------------------------------------------------------------        
054000     EXIT.                                                                
054100                                                                          
054200*-----------------------------------------------------------------        
054300 E520-COPY-METRIC-VALUE.                                                  
054400*-----------------------------------------------------------------        
054500     MOVE WK-N-PMRK-METRIC-VAL-TAB (WK-N-PMRK-SCAN-IDX WK-N-IDX)          
054600         TO WK-C-BSL-DURATION-TAB (WK-N-IDX).                             
054700*-----------------------------------------------------------------        
054800 E529-COPY-METRIC-VALUE-EX.                                               
054900*-----------------------------------------------------------------        
055000     EXIT.                                                                
055100                                                                          
055200*     ONE STAT ROW, NAME = BASE METRIC NAME + SUFFIX - SHARED BY          
055300*     EVERY CALLER IN E510 ABOVE                                          
055400*-----------------------------------------------------------------        
055500 E900-WRITE-METRIC-STAT-ROW.                                              
055600*-----------------------------------------------------------------        
055700     INITIALIZE WK-C-SUM-OUT-REC.                                         
055800     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
055900     MOVE "PASSMARK"             TO BMRSUM-TEST-NAME.                     
056000     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
056100     MOVE C-PASS                 TO BMRSUM-RUN-STATUS.                    
056200     STRING WK-C-PMRK-STAT-BASE-NAME DELIMITED BY SPACE                   
056300            WK-C-PMRK-STAT-SUFFIX    DELIMITED BY SPACE                   
056400         INTO BMRSUM-METRIC-NAME.                                         
056500     MOVE WK-N-PMRK-STAT-VALUE   TO BMRSUM-METRIC-VALUE.                  
056600     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
056700     MOVE ZERO                   TO BMRSUM-DURATION-SECS.                 
056800     WRITE WK-C-SUM-OUT-REC.                                              
056900*-----------------------------------------------------------------        
057000 E909-WRITE-METRIC-STAT-ROW-EX.                                           
057100*-----------------------------------------------------------------        
057200     EXIT.                                                                
057300                                                                          
057400*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
057500*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
057600*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
057700*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
057800*     "_<N>" FOR THE ITERATION NUMBER                                     
057900*-----------------------------------------------------------------        
058000 F1000-WRITE-SOURCE-RECORD.                                               
058100*-----------------------------------------------------------------        
058200     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
058300     MOVE 1      TO WK-N-PTR.                                             
058400     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
058500     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
058600     PERFORM F1010-EXTRACT-ELEMENT                                        
058700        THRU F1019-EXTRACT-ELEMENT-EX                                     
058800             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
058900                                                                          
059000     INITIALIZE WK-C-SRC-OUT-REC.                                         
059100     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
059200     MOVE ZERO   TO BMRSRC-ITERATION.                                     
059300     IF  WK-C-UTL-FIELD-CNT >= 4                                          
059400         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
059500         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
059600             TO BMRSRC-SCENARIO-NAME                                      
059700         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
059800         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
059900             TO BMRSRC-OS-VENDOR                                          
060000         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
060100         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
060200             TO BMRSRC-CLOUD-PROVIDER                                     
060300         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
060400             TO WK-C-LAST-ELEMENT                                         
060500         PERFORM F1020-SPLIT-ITERATION                                    
060600            THRU F1029-SPLIT-ITERATION-EX                                 
060700     END-IF.                                                              
060800                                                                          
060900     WRITE WK-C-SRC-OUT-REC.                                              
061000*-----------------------------------------------------------------        
061100 F1099-WRITE-SOURCE-RECORD-EX.                                            
061200*-----------------------------------------------------------------        
061300     EXIT.                                                                
061400                                                                          
061500*-----------------------------------------------------------------        
061600 F1010-EXTRACT-ELEMENT.                                                   
061700*-----------------------------------------------------------------        
061800     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
061900     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
062000         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
062100         WITH POINTER WK-N-PTR                                            
062200     END-UNSTRING.                                                        
062300*-----------------------------------------------------------------        
062400 F1019-EXTRACT-ELEMENT-EX.                                                
062500*-----------------------------------------------------------------        
062600     EXIT.                                                                
062700                                                                          
062800*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
062900*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
063000*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
063100*-----------------------------------------------------------------        
063200 F1020-SPLIT-ITERATION.                                                   
063300*-----------------------------------------------------------------        
063400     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
063500     MOVE ZERO TO WK-N-USCORE-CNT.                                        
063600     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
063700         FOR ALL "_".                                                     
063800     IF  WK-N-USCORE-CNT = ZERO                                           
063900         GO TO F1029-SPLIT-ITERATION-EX.                                  
064000                                                                          
064100     MOVE 32 TO WK-N-SCAN-POS.                                            
064200     PERFORM F1030-FIND-USCORE                                            
064300        THRU F1039-FIND-USCORE-EX                                         
064400             UNTIL WK-N-SCAN-POS = ZERO                                   
064500             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
064600     IF  WK-N-SCAN-POS = ZERO                                             
064700         GO TO F1029-SPLIT-ITERATION-EX.                                  
064800                                                                          
064900     MOVE SPACES TO WK-C-ITER-TEXT.                                       
065000     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
065100     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
065200         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
065300             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
065400         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
065500             TO BMRSRC-INSTANCE-TYPE                                      
065600         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
065700         IF  WK-C-ITER-TEXT IS NUMERIC                                    
065800             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
065900         END-IF                                                           
066000     END-IF.                                                              
066100*-----------------------------------------------------------------        
066200 F1029-SPLIT-ITERATION-EX.                                                
066300*-----------------------------------------------------------------        
066400     EXIT.                                                                
066500                                                                          
066600*-----------------------------------------------------------------        
066700 F1030-FIND-USCORE.                                                       
066800*-----------------------------------------------------------------        
066900     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
067000*-----------------------------------------------------------------        
067100 F1039-FIND-USCORE-EX.                                                    
067200*-----------------------------------------------------------------        
067300     EXIT.                                                                
067400                                                                          
067500******************************************************************        
067600* END OF PROGRAM SOURCE - BMRPMRK                                         
067700******************************************************************        
