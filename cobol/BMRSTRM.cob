000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRSTRM.                                                 
000500 AUTHOR.         P J KENDALL.                                             
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   21 SEP 1992.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : STREAMS MEMORY-BANDWIDTH RESULT PARSER.  THE FEED          
001200*              FILE IS THE COMMA-DELIMITED CSV - A HEADER ROW             
001300*              GIVES THE ARRAY-SIZE LIST, '#' COMMENT LINES GIVE          
001400*              THE OPTIMIZATION LEVEL, FOUR OPERATION ROWS                
001500*              (COPY/SCALE/ADD/TRIAD) MAKE ONE RUN AND A BLANK            
001600*              LINE CLOSES IT.  OPTIONAL DETAIL:<FILENAME> MARKER         
001700*              BLOCKS CARRY PER-ITERATION COPY FIGURES FOR THE            
001800*              TIME SERIES.                                               
001900*-----------------------------------------------------------------        
002000* HISTORY OF MODIFICATION:                                                
002100*-----------------------------------------------------------------        
002200* TAG    DATE       DEV    DESCRIPTION                                    
002300*------ ---------- ------ -------------------------------------           
002400* BMR015 21/09/1992 PJK    INITIAL VERSION                                
002500* BMR037 02/12/1999 MCQ    Y2K REVIEW - TIME-SERIES STAMPS ARE            
002600*                             INTERPOLATED FROM THE RUN'S OWN             
002700*                             START/END COLUMNS, NOT THE SYSTEM           
002800*                             CLOCK - NO CHANGE REQUIRED                  
002900* BMR047 14/02/2002 SKN    HEADER ROW NOW REQUIRED TO END WITH            
003000*                             Start_Date,End_Date OR THE UNIT             
003100*                             FAILS - LAB STOPPED ACCEPTING               
003200*                             STREAM FEEDS WITH NO TIMESTAMPS             
003300*-----------------------------------------------------------------        
003400     SELECT STRM-INPUT-FILE ASSIGN TO BMRSTRI                             
003500         ORGANIZATION IS LINE SEQUENTIAL                                  
003600         FILE STATUS IS WK-C-FILE-STATUS.                                 
003700     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WK-C-FILE-STATUS.                                 
004000     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WK-C-FILE-STATUS.                                 
004300     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WK-C-FILE-STATUS.                                 
004600     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WK-C-FILE-STATUS.                                 
004900                                                                          
005000*****************************************************************         
005100 DATA DIVISION.                                                           
005200*****************************************************************         
005300 FILE SECTION.                                                            
005400 FD  STRM-INPUT-FILE.                                                     
005500 01  STRM-INPUT-REC               PIC X(200).                             
005600 FD  SUM-OUTPUT-FILE.                                                     
005700 01  WK-C-SUM-OUT-REC.                                                    
005800     COPY BMRSUM.                                                         
005900 FD  STA-OUTPUT-FILE.                                                     
006000 01  WK-C-STA-OUT-REC.                                                    
006100     COPY BMRSTA.                                                         
006200 FD  TSD-OUTPUT-FILE.                                                     
006300 01  WK-C-TSD-OUT-REC.                                                    
006400     COPY BMRTSD.                                                         
006500 FD  SRC-OUTPUT-FILE.                                                     
006600 01  WK-C-SRC-OUT-REC.                                                    
006700     COPY BMRSRC.                                                         
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000 01  FILLER                     PIC X(24) VALUE                           
007100         "** PROGRAM BMRSTRM**".                                          
007200                                                                          
007300 01  WK-C-COMMON.                                                         
007400     COPY BMRCMN.                                                         
007500*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
007600*     EVERY MODULE IN THIS SUITE                                          
007700 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
007800                                 PIC X(20).                               
007900                                                                          
008000 01  WK-C-BSL-AREA.                                                       
008100     COPY BMRBSL.                                                         
008200*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
008300 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
008400                                 PIC X(50).                               
008500 01  WK-C-UTL-AREA.                                                       
008600     COPY BMRUTL.                                                         
008700                                                                          
008800*    ONE CSV DATA ROW - AN OPERATION NAME, ITS PER-ARRAY-SIZE             
008900*    BANDWIDTH FIGURES AND THE RUN'S START/END TIMESTAMPS                 
009000 01  WK-C-STRM-ROW-AREA.                                                  
009100     05  WK-C-STRM-ROW-OP-NAME    PIC X(08).                              
009200     05  WK-C-STRM-VALUE-TAB    COMP PIC S9(09)V9(04)                     
009300                                  OCCURS 8 TIMES.                         
009400     05  WK-C-STRM-ROW-START-TS   PIC X(24).                              
009500     05  WK-C-STRM-ROW-END-TS     PIC X(24).                              
009600*    LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                     
009700 01  WK-C-STRM-ROW-DUMP REDEFINES WK-C-STRM-ROW-AREA                      
009800                                 PIC X(120).                              
009900                                                                          
010000*    A TIMESTAMP MOVED HERE BEFORE CALLING THE VALIDATION                 
010100*    PARAGRAPH - THE REDEFINES BREAKS IT INTO ITS ISO 8601                
010200*    PUNCTUATION AND DIGIT GROUPS SO EACH CAN BE CHECKED                  
010300 01  WK-C-STRM-TS-CHECK          PIC X(24).                               
010400 01  WK-C-STRM-TS-PARTS REDEFINES WK-C-STRM-TS-CHECK.                     
010500     05  WK-C-STRM-TS-YEAR        PIC X(04).                              
010600     05  WK-C-STRM-TS-DASH1       PIC X(01).                              
010700     05  WK-C-STRM-TS-MONTH       PIC X(02).                              
010800     05  WK-C-STRM-TS-DASH2       PIC X(01).                              
010900     05  WK-C-STRM-TS-DAY         PIC X(02).                              
011000     05  WK-C-STRM-TS-SEP         PIC X(01).                              
011100     05  WK-C-STRM-TS-HOUR        PIC X(02).                              
011200     05  WK-C-STRM-TS-COLON1      PIC X(01).                              
011300     05  WK-C-STRM-TS-MIN         PIC X(02).                              
011400     05  WK-C-STRM-TS-COLON2      PIC X(01).                              
011500     05  WK-C-STRM-TS-SEC         PIC X(02).                              
011600     05  FILLER                   PIC X(05).                              
011700                                                                          
011800*    THE ARRAY-SIZE LIST/HEADER, RUN-IN-PROGRESS STATE AND THE            
011900*    PER-RUN START/END/DETAIL-COUNT TABLES CARRIED TO THE WRITE           
012000*    PHASE.  compiler_version/compiler_flags HAVE NO COUNTERPART          
012100*    ON THIS BENCHMARK - THE OPTIMIZATION LEVEL IS THE ONLY               
012200*    CONFIGURATION TEXT STREAM PUBLISHES, AND IT HAS NO HOME ON           
012300*    THE FLAT SUMMARY RECORD EITHER - CAPTURED FOR THE OPERATOR           
012400*    LISTING ONLY                                                         
012500 01  WK-C-STRM-SWEEP-AREA.                                                
012600     05  WK-N-STRM-LINE-CNT     COMP PIC 9(05) VALUE ZERO.                
012700     05  WK-N-STRM-SIZE-CNT     COMP PIC 9(02) VALUE ZERO.                
012800     05  WK-C-STRM-SIZE-TAB       PIC X(08)                               
012900                                  OCCURS 8 TIMES.                         
013000     05  WK-C-STRM-CUR-OPT-LEVEL  PIC X(16) VALUE SPACES.                 
013100     05  WK-C-STRM-RUN-OPEN-SW    PIC X(01) VALUE SPACE.                  
013200         88  WK-C-STRM-RUN-OPEN         VALUE "Y".                        
013300     05  WK-N-STRM-OP-CNT-IN-RUN COMP PIC 9(02) VALUE ZERO.               
013400     05  WK-C-STRM-RUN-START-TS   PIC X(24).                              
013500     05  WK-C-STRM-RUN-END-TS     PIC X(24).                              
013600     05  WK-N-STRM-PRIMARY-VALUE COMP PIC S9(09)V9(04)                    
013700                                  VALUE ZERO.                             
013800     05  WK-C-STRM-FAILED-SW      PIC X(01) VALUE SPACE.                  
013900         88  WK-C-STRM-FAILED           VALUE "Y".                        
014000     05  WK-C-STRM-ERR-MSG        PIC X(60) VALUE SPACES.                 
014100     05  WK-N-STRM-RUN-CNT      COMP PIC 9(03) VALUE ZERO.                
014200     05  WK-N-STRM-SIZE-IDX     COMP PIC 9(02) VALUE ZERO.                
014300     05  WK-N-STRM-EXPECT-CNT   COMP PIC 9(03) VALUE ZERO.                
014400     05  WK-C-STRM-RUN-START-TAB  PIC X(24)                               
014500                                  OCCURS 300 TIMES.                       
014600     05  WK-C-STRM-RUN-END-TAB    PIC X(24)                               
014700                                  OCCURS 300 TIMES.                       
014800     05  WK-N-STRM-RUN-DTL-CNT-TAB COMP PIC 9(03)                         
014900                                  OCCURS 300 TIMES VALUE ZERO.            
015000     05  WK-C-STRM-IN-DETAIL-SW    PIC X(01) VALUE SPACE.                 
015100         88  WK-C-STRM-IN-DETAIL         VALUE "Y".                       
015200     05  WK-N-STRM-DTL-CNT-IN-RUN COMP PIC 9(03) VALUE ZERO.              
015300     05  WK-N-STRM-TS-GLOBAL-CNT COMP PIC 9(03) VALUE ZERO.               
015400     05  WK-N-STRM-TS-RUN-TAB   COMP PIC 9(03)                            
015500                                  OCCURS 300 TIMES VALUE ZERO.            
015600     05  WK-N-STRM-TS-VALUE-TAB COMP PIC S9(09)V9(04)                     
015700                                  OCCURS 300 TIMES VALUE ZERO.            
015800     05  WK-N-STRM-TS-IDX-TAB   COMP PIC 9(03)                            
015900                                  OCCURS 300 TIMES VALUE ZERO.            
016000                                                                          
016100 01  WK-C-STRM-SCRATCH-AREA.                                              
016200     05  WK-N-STRM-RUN-IDX      COMP PIC 9(03) VALUE ZERO.                
016300     05  WK-N-STRM-SEQ          COMP PIC 9(03) VALUE ZERO.                
016400     05  WK-N-STRM-DTL-IDX      COMP PIC 9(03) VALUE ZERO.                
016500     05  WK-N-STRM-START-SECS   COMP PIC 9(05) VALUE ZERO.                
016600     05  WK-N-STRM-END-SECS     COMP PIC 9(05) VALUE ZERO.                
016700     05  WK-N-STRM-ELAPSED      COMP PIC S9(05) VALUE ZERO.               
016800     05  WK-N-STRM-CUR-SECS     COMP PIC 9(05) VALUE ZERO.                
016900     05  WK-N-STRM-HH           COMP PIC 9(02) VALUE ZERO.                
017000     05  WK-N-STRM-MM           COMP PIC 9(02) VALUE ZERO.                
017100     05  WK-N-STRM-SS           COMP PIC 9(02) VALUE ZERO.                
017200     05  WK-N-STRM-REM1         COMP PIC 9(05) VALUE ZERO.                
017300     05  WK-C-STRM-HH-OUT         PIC 9(02).                              
017400     05  WK-C-STRM-MM-OUT         PIC 9(02).                              
017500     05  WK-C-STRM-SS-OUT         PIC 9(02).                              
017600     05  WK-C-STRM-CUR-TS         PIC X(24).                              
017700                                                                          
017800 01  WK-C-PATH-WORK-AREA.                                                 
017900     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
018000     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
018100     05  WK-C-LAST-ELEMENT        PIC X(32).                              
018200     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
018300     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
018400     05  WK-C-ITER-TEXT           PIC X(04).                              
018500     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
018600                                                                          
018700*****************************************************************         
018800 LINKAGE SECTION.                                                         
018900*****************************************************************         
019000 COPY BMRLNK.                                                             
019100                                                                          
019200*****************************************************************         
019300 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
019400*****************************************************************         
019500 MAIN-MODULE.                                                             
019600     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
019700     PERFORM B000-READ-INPUT-FILE  THRU B099-READ-INPUT-FILE-EX.          
019800     IF  WK-C-STRM-FAILED                                                 
019900     SET  WK-C-LNK-FAILED       TO TRUE                                   
020000     MOVE ZERO                  TO WK-C-LNK-RUN-COUNT                     
020100                                    WK-C-LNK-DOC-COUNT                    
020200                                    WK-C-LNK-DUP-COUNT                    
020300                                    WK-C-LNK-TS-INDEXED                   
020400                                    WK-C-LNK-TS-SKIPPED                   
020500     MOVE WK-C-STRM-ERR-MSG             TO WK-C-LNK-ERROR-MSG             
020600         GO TO Z000-CLOSE-FILES                                           
020700     END-IF.                                                              
020800     IF  WK-N-STRM-RUN-CNT = ZERO                                         
020900         MOVE "NO STREAM RUNS FOUND IN FEED FILE"                         
021000             TO WK-C-LNK-ERROR-MSG                                        
021100         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
021200         GO TO Z000-CLOSE-FILES                                           
021300     END-IF.                                                              
021400     PERFORM D000-BUILD-RESULT     THRU D099-BUILD-RESULT-EX.             
021500     PERFORM E000-WRITE-SUMMARY    THRU E099-WRITE-SUMMARY-EX.            
021600     PERFORM F1000-WRITE-SOURCE-RECORD                                    
021700        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
021800     SET  WK-C-LNK-OK           TO TRUE.                                  
021900     MOVE WK-N-STRM-RUN-CNT             TO WK-C-LNK-RUN-COUNT.            
022000     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
022100     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
022200     MOVE WK-N-STRM-TS-GLOBAL-CNT       TO WK-C-LNK-TS-INDEXED.           
022300     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
022400     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
022500 Z000-CLOSE-FILES.                                                        
022600     CLOSE STRM-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
022700           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
022800     GOBACK.                                                              
022900                                                                          
023000*-----------------------------------------------------------------        
023100 A000-INITIALIZE.                                                         
023200*-----------------------------------------------------------------        
023300     OPEN INPUT  STRM-INPUT-FILE.                                         
023400     OPEN EXTEND SUM-OUTPUT-FILE.                                         
023500     OPEN EXTEND STA-OUTPUT-FILE.                                         
023600     OPEN EXTEND TSD-OUTPUT-FILE.                                         
023700     OPEN EXTEND SRC-OUTPUT-FILE.                                         
023800*-----------------------------------------------------------------        
023900 A099-INITIALIZE-EX.                                                      
024000*-----------------------------------------------------------------        
024100     EXIT.                                                                
024200                                                                          
024300*    A BLANK LINE CLOSES A RUN, A '#' LINE CARRIES THE                    
024400*    OPTIMIZATION LEVEL, A DETAIL: MARKER OPENS ONE ITERATION'S           
024500*    DETAIL GROUP - EVERYTHING ELSE IS A HEADER OR DATA ROW               
024600*-----------------------------------------------------------------        
024700 B000-READ-INPUT-FILE.                                                    
024800*-----------------------------------------------------------------        
024900     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
025000             UNTIL WK-C-END-OF-FILE                                       
025100             OR WK-N-STRM-LINE-CNT >= 5000                                
025200             OR WK-C-STRM-FAILED.                                         
025300     IF  WK-C-STRM-RUN-OPEN AND NOT WK-C-STRM-FAILED                      
025400         PERFORM C900-FLUSH-RUN THRU C909-FLUSH-RUN-EX                    
025500     END-IF.                                                              
025600*-----------------------------------------------------------------        
025700 B099-READ-INPUT-FILE-EX.                                                 
025800*-----------------------------------------------------------------        
025900     EXIT.                                                                
026000                                                                          
026100*-----------------------------------------------------------------        
026200 B010-READ-ONE-LINE.                                                      
026300*-----------------------------------------------------------------        
026400     READ STRM-INPUT-FILE INTO STRM-INPUT-REC.                            
026500     IF  WK-C-END-OF-FILE                                                 
026600         GO TO B019-READ-ONE-LINE-EX.                                     
026700     ADD 1 TO WK-N-STRM-LINE-CNT.                                         
026800                                                                          
026900     IF  STRM-INPUT-REC = SPACES                                          
027000         PERFORM B300-END-RUN-BLOCK                                       
027100            THRU B309-END-RUN-BLOCK-EX                                    
027200         GO TO B019-READ-ONE-LINE-EX.                                     
027300     IF  STRM-INPUT-REC (1:1) = "#"                                       
027400         PERFORM B050-CAPTURE-OPT-LEVEL                                   
027500            THRU B059-CAPTURE-OPT-LEVEL-EX                                
027600         GO TO B019-READ-ONE-LINE-EX.                                     
027700     IF  STRM-INPUT-REC (1:7) = "DETAIL:"                                 
027800         PERFORM B400-START-DETAIL                                        
027900            THRU B409-START-DETAIL-EX                                     
028000         GO TO B019-READ-ONE-LINE-EX.                                     
028100     IF  WK-C-STRM-IN-DETAIL                                              
028200         PERFORM B450-CAPTURE-DETAIL-LINE                                 
028300            THRU B459-CAPTURE-DETAIL-LINE-EX                              
028400         GO TO B019-READ-ONE-LINE-EX.                                     
028500                                                                          
028600     MOVE "01"             TO WK-C-UTL-OPTION.                            
028700     MOVE ","              TO WK-C-UTL-DELIMITER.                         
028800     MOVE STRM-INPUT-REC   TO WK-C-UTL-RAW-LINE.                          
028900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
029000     IF  WK-C-UTL-FIELD-CNT < 3                                           
029100         GO TO B019-READ-ONE-LINE-EX.                                     
029200     IF  WK-C-UTL-FIELD-TAB (1) = "Array sizes"                           
029300         PERFORM B100-CAPTURE-HEADER                                      
029400            THRU B109-CAPTURE-HEADER-EX                                   
029500     ELSE                                                                 
029600         PERFORM B200-CAPTURE-DATA-ROW                                    
029700            THRU B209-CAPTURE-DATA-ROW-EX                                 
029800     END-IF.                                                              
029900*-----------------------------------------------------------------        
030000 B019-READ-ONE-LINE-EX.                                                   
030100*-----------------------------------------------------------------        
030200     EXIT.                                                                
030300                                                                          
030400*    '# Optimization level: O2' SPLITS ON ':' INTO THE COMMENT            
030500*    LABEL AND THE LEVEL TEXT - KEPT FOR THE OPERATOR LISTING,            
030600*    NO FIELD ON THE SUMMARY RECORD CARRIES IT FORWARD                    
030700*-----------------------------------------------------------------        
030800 B050-CAPTURE-OPT-LEVEL.                                                  
030900*-----------------------------------------------------------------        
031000     MOVE "01"           TO WK-C-UTL-OPTION.                              
031100     MOVE ":"            TO WK-C-UTL-DELIMITER.                           
031200     MOVE STRM-INPUT-REC TO WK-C-UTL-RAW-LINE.                            
031300     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
031400     IF  WK-C-UTL-FIELD-CNT < 2                                           
031500         GO TO B059-CAPTURE-OPT-LEVEL-EX.                                 
031600     IF  WK-C-UTL-FIELD-TAB (1) NOT = "# Optimization level"              
031700         GO TO B059-CAPTURE-OPT-LEVEL-EX.                                 
031800     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-STRM-CUR-OPT-LEVEL.              
031900*-----------------------------------------------------------------        
032000 B059-CAPTURE-OPT-LEVEL-EX.                                               
032100*-----------------------------------------------------------------        
032200     EXIT.                                                                
032300                                                                          
032400*    THE HEADER GIVES THE ARRAY-SIZE LIST AND MUST END WITH THE           
032500*    Start_Date,End_Date COLUMN LABELS - A HEADER WITHOUT THEM            
032600*    MEANS THE FEED CARRIES NO TIMESTAMPS AND THE UNIT FAILS              
032700*-----------------------------------------------------------------        
032800 B100-CAPTURE-HEADER.                                                     
032900*-----------------------------------------------------------------        
033000     COMPUTE WK-N-STRM-SIZE-CNT = WK-C-UTL-FIELD-CNT - 3.                 
033100     IF  WK-N-STRM-SIZE-CNT < 1 OR WK-N-STRM-SIZE-CNT > 8                 
033200         MOVE "TIMESTAMPS REQUIRED" TO WK-C-STRM-ERR-MSG                  
033300         SET  WK-C-STRM-FAILED TO TRUE                                    
033400         GO TO B109-CAPTURE-HEADER-EX.                                    
033500     IF  WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT - 1)                      
033600             NOT = "Start_Date"                                           
033700         OR WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                       
033800             NOT = "End_Date"                                             
033900         MOVE "TIMESTAMPS REQUIRED" TO WK-C-STRM-ERR-MSG                  
034000         SET  WK-C-STRM-FAILED TO TRUE                                    
034100         GO TO B109-CAPTURE-HEADER-EX.                                    
034200     PERFORM B110-CAPTURE-ONE-SIZE                                        
034300        THRU B119-CAPTURE-ONE-SIZE-EX                                     
034400             VARYING WK-N-STRM-SIZE-IDX FROM 1 BY 1                       
034500             UNTIL WK-N-STRM-SIZE-IDX > WK-N-STRM-SIZE-CNT.               
034600*-----------------------------------------------------------------        
034700 B109-CAPTURE-HEADER-EX.                                                  
034800*-----------------------------------------------------------------        
034900     EXIT.                                                                
035000                                                                          
035100*-----------------------------------------------------------------        
035200 B110-CAPTURE-ONE-SIZE.                                                   
035300*-----------------------------------------------------------------        
035400     MOVE WK-C-UTL-FIELD-TAB (WK-N-STRM-SIZE-IDX + 1)                     
035500         TO WK-C-STRM-SIZE-TAB (WK-N-STRM-SIZE-IDX).                      
035600*-----------------------------------------------------------------        
035700 B119-CAPTURE-ONE-SIZE-EX.                                                
035800*-----------------------------------------------------------------        
035900     EXIT.                                                                
036000                                                                          
036100*    ONE Copy/Scale/Add/Triad ROW - COLUMN COUNT MUST MATCH THE           
036200*    HEADER'S SIZE LIST EXACTLY AND EVERY BANDWIDTH FIGURE MUST           
036300*    BE NUMERIC, OR THE UNIT FAILS.  ALL FOUR ROWS OF ONE RUN             
036400*    MUST CARRY THE SAME START/END TIMESTAMPS                             
036500*-----------------------------------------------------------------        
036600 B200-CAPTURE-DATA-ROW.                                                   
036700*-----------------------------------------------------------------        
036800     IF  WK-N-STRM-SIZE-CNT = ZERO                                        
036900         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
037000     COMPUTE WK-N-STRM-EXPECT-CNT = WK-N-STRM-SIZE-CNT + 3.               
037100     IF  WK-C-UTL-FIELD-CNT NOT = WK-N-STRM-EXPECT-CNT                    
037200         MOVE "WRONG COLUMN COUNT IN STREAM DATA ROW"                     
037300             TO WK-C-STRM-ERR-MSG                                         
037400         SET  WK-C-STRM-FAILED TO TRUE                                    
037500         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
037600     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-STRM-ROW-OP-NAME.                
037700                                                                          
037800     PERFORM B210-CAPTURE-ONE-VALUE                                       
037900        THRU B219-CAPTURE-ONE-VALUE-EX                                    
038000             VARYING WK-N-STRM-SIZE-IDX FROM 1 BY 1                       
038100             UNTIL WK-N-STRM-SIZE-IDX > WK-N-STRM-SIZE-CNT                
038200             OR WK-C-STRM-FAILED.                                         
038300     IF  WK-C-STRM-FAILED                                                 
038400         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
038500                                                                          
038600     MOVE WK-C-UTL-FIELD-TAB (WK-N-STRM-SIZE-CNT + 2)                     
038700         TO WK-C-STRM-ROW-START-TS.                                       
038800     MOVE WK-C-UTL-FIELD-TAB (WK-N-STRM-SIZE-CNT + 3)                     
038900         TO WK-C-STRM-ROW-END-TS.                                         
039000     MOVE WK-C-STRM-ROW-START-TS TO WK-C-STRM-TS-CHECK.                   
039100     PERFORM B600-VALIDATE-TIMESTAMP                                      
039200        THRU B609-VALIDATE-TIMESTAMP-EX.                                  
039300     IF  WK-C-STRM-FAILED                                                 
039400         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
039500     MOVE WK-C-STRM-ROW-END-TS   TO WK-C-STRM-TS-CHECK.                   
039600     PERFORM B600-VALIDATE-TIMESTAMP                                      
039700        THRU B609-VALIDATE-TIMESTAMP-EX.                                  
039800     IF  WK-C-STRM-FAILED                                                 
039900         GO TO B209-CAPTURE-DATA-ROW-EX.                                  
040000                                                                          
040100     IF  WK-N-STRM-OP-CNT-IN-RUN = ZERO                                   
040200         MOVE WK-C-STRM-ROW-START-TS TO WK-C-STRM-RUN-START-TS            
040300         MOVE WK-C-STRM-ROW-END-TS   TO WK-C-STRM-RUN-END-TS              
040400         SET  WK-C-STRM-RUN-OPEN    TO TRUE                               
040500     ELSE                                                                 
040600         IF  WK-C-STRM-ROW-START-TS NOT = WK-C-STRM-RUN-START-TS          
040700             OR WK-C-STRM-ROW-END-TS NOT = WK-C-STRM-RUN-END-TS           
040800             MOVE "TIMESTAMPS DO NOT MATCH ACROSS OPERATIONS"             
040900                 TO WK-C-STRM-ERR-MSG                                     
041000             SET  WK-C-STRM-FAILED TO TRUE                                
041100             GO TO B209-CAPTURE-DATA-ROW-EX                               
041200         END-IF                                                           
041300     END-IF.                                                              
041400     ADD 1 TO WK-N-STRM-OP-CNT-IN-RUN.                                    
041500     IF  WK-C-STRM-ROW-OP-NAME = "Copy"                                   
041600         MOVE WK-C-STRM-VALUE-TAB (1) TO WK-N-STRM-PRIMARY-VALUE.         
041700*-----------------------------------------------------------------        
041800 B209-CAPTURE-DATA-ROW-EX.                                                
041900*-----------------------------------------------------------------        
042000     EXIT.                                                                
042100                                                                          
042200*-----------------------------------------------------------------        
042300 B210-CAPTURE-ONE-VALUE.                                                  
042400*-----------------------------------------------------------------        
042500     MOVE WK-C-UTL-FIELD-TAB (WK-N-STRM-SIZE-IDX + 1)                     
042600         TO WK-C-UTL-FIELD-TAB (1).                                       
042700     MOVE "04" TO WK-C-UTL-OPTION.                                        
042800     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
042900     IF  NOT WK-C-UTL-IS-NUMERIC                                          
043000         MOVE "NON-NUMERIC BANDWIDTH IN STREAM DATA ROW"                  
043100             TO WK-C-STRM-ERR-MSG                                         
043200         SET  WK-C-STRM-FAILED TO TRUE                                    
043300         GO TO B219-CAPTURE-ONE-VALUE-EX.                                 
043400     MOVE WK-C-UTL-NUMERIC-VALUE                                          
043500         TO WK-C-STRM-VALUE-TAB (WK-N-STRM-SIZE-IDX).                     
043600*-----------------------------------------------------------------        
043700 B219-CAPTURE-ONE-VALUE-EX.                                               
043800*-----------------------------------------------------------------        
043900     EXIT.                                                                
044000                                                                          
044100*    A BLANK LINE WITH NOTHING CAPTURED SINCE THE LAST RUN IS             
044200*    JUST SPACING BETWEEN COMMENT BLOCKS - ONLY CLOSE A RUN THAT          
044300*    ACTUALLY CAPTURED OPERATION ROWS                                     
044400*-----------------------------------------------------------------        
044500 B300-END-RUN-BLOCK.                                                      
044600*-----------------------------------------------------------------        
044700     MOVE SPACES TO WK-C-STRM-IN-DETAIL-SW.                               
044800     IF  WK-N-STRM-OP-CNT-IN-RUN = ZERO                                   
044900         GO TO B309-END-RUN-BLOCK-EX.                                     
045000     PERFORM C900-FLUSH-RUN THRU C909-FLUSH-RUN-EX.                       
045100*-----------------------------------------------------------------        
045200 B309-END-RUN-BLOCK-EX.                                                   
045300*-----------------------------------------------------------------        
045400     EXIT.                                                                
045500                                                                          
045600*    DETAIL:<FILENAME> OPENS ONE ITERATION'S DETAIL GROUP - THE           
045700*    FILENAME ITSELF ENCODES ARRAY SIZE/THREADS/ITERATION BUT IS          
045800*    NOT PARSED HERE, SINCE ONLY THE Copy FIGURE RIDES THE                
045900*    COMMON TIME-SERIES RECORD                                            
046000*-----------------------------------------------------------------        
046100 B400-START-DETAIL.                                                       
046200*-----------------------------------------------------------------        
046300     ADD 1 TO WK-N-STRM-DTL-CNT-IN-RUN.                                   
046400     SET  WK-C-STRM-IN-DETAIL TO TRUE.                                    
046500*-----------------------------------------------------------------        
046600 B409-START-DETAIL-EX.                                                    
046700*-----------------------------------------------------------------        
046800     EXIT.                                                                
046900                                                                          
047000*    ONLY THE Copy: LINE OF EACH DETAIL GROUP FEEDS THE TIME              
047100*    SERIES - Scale:/Add:/Triad: ARE READ BY THE SAME FORMAT BUT          
047200*    HAVE NO FIELD ON THE FLAT TIME-SERIES RECORD TO CARRY THEM           
047300*-----------------------------------------------------------------        
047400 B450-CAPTURE-DETAIL-LINE.                                                
047500*-----------------------------------------------------------------        
047600     MOVE "01"           TO WK-C-UTL-OPTION.                              
047700     MOVE ":"            TO WK-C-UTL-DELIMITER.                           
047800     MOVE STRM-INPUT-REC TO WK-C-UTL-RAW-LINE.                            
047900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
048000     IF  WK-C-UTL-FIELD-CNT < 2                                           
048100         GO TO B459-CAPTURE-DETAIL-LINE-EX.                               
048200     IF  WK-C-UTL-FIELD-TAB (1) NOT = "Copy"                              
048300         GO TO B459-CAPTURE-DETAIL-LINE-EX.                               
048400     MOVE "04" TO WK-C-UTL-OPTION.                                        
048500     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
048600     IF  NOT WK-C-UTL-IS-NUMERIC                                          
048700         GO TO B459-CAPTURE-DETAIL-LINE-EX.                               
048800     IF  WK-N-STRM-TS-GLOBAL-CNT >= 300                                   
048900         GO TO B459-CAPTURE-DETAIL-LINE-EX.                               
049000     ADD 1 TO WK-N-STRM-TS-GLOBAL-CNT.                                    
049100     COMPUTE WK-N-STRM-TS-RUN-TAB (WK-N-STRM-TS-GLOBAL-CNT) =             
049200         WK-N-STRM-RUN-CNT + 1.                                           
049300     MOVE WK-C-UTL-NUMERIC-VALUE                                          
049400         TO WK-N-STRM-TS-VALUE-TAB (WK-N-STRM-TS-GLOBAL-CNT).             
049500     MOVE WK-N-STRM-DTL-CNT-IN-RUN                                        
049600         TO WK-N-STRM-TS-IDX-TAB (WK-N-STRM-TS-GLOBAL-CNT).               
049700*-----------------------------------------------------------------        
049800 B459-CAPTURE-DETAIL-LINE-EX.                                             
049900*-----------------------------------------------------------------        
050000     EXIT.                                                                
050100                                                                          
050200*    A CLOSED RUN BECOMES ONE BSL-DURATION-TAB SLOT - ITS START/          
050300*    END TIMESTAMPS AND DETAIL COUNT ARE KEPT SEPARATELY FOR THE          
050400*    WRITE PHASE, WHICH NEEDS THE FINAL RUN COUNT FIRST                   
050500*-----------------------------------------------------------------        
050600 C900-FLUSH-RUN.                                                          
050700*-----------------------------------------------------------------        
050800     IF  WK-N-STRM-RUN-CNT >= 300                                         
050900         GO TO C909-FLUSH-RUN-EX.                                         
051000     ADD 1 TO WK-N-STRM-RUN-CNT.                                          
051100     MOVE WK-N-STRM-PRIMARY-VALUE                                         
051200         TO WK-C-BSL-DURATION-TAB (WK-N-STRM-RUN-CNT).                    
051300     MOVE WK-C-STRM-RUN-START-TS                                          
051400         TO WK-C-STRM-RUN-START-TAB (WK-N-STRM-RUN-CNT).                  
051500     MOVE WK-C-STRM-RUN-END-TS                                            
051600         TO WK-C-STRM-RUN-END-TAB (WK-N-STRM-RUN-CNT).                    
051700     MOVE WK-N-STRM-DTL-CNT-IN-RUN                                        
051800         TO WK-N-STRM-RUN-DTL-CNT-TAB (WK-N-STRM-RUN-CNT).                
051900     MOVE ZERO   TO WK-N-STRM-OP-CNT-IN-RUN                               
052000                    WK-N-STRM-DTL-CNT-IN-RUN.                             
052100     MOVE SPACES TO WK-C-STRM-RUN-OPEN-SW.                                
052200*-----------------------------------------------------------------        
052300 C909-FLUSH-RUN-EX.                                                       
052400*-----------------------------------------------------------------        
052500     EXIT.                                                                
052600                                                                          
052700*    STRUCTURAL ISO 8601 CHECK - DIGIT GROUPS NUMERIC, DASH AND           
052800*    COLON PUNCTUATION IN PLACE.  THE COMPILER HAS NO CALENDAR            
052900*    ROUTINE SO THIS DOES NOT VALIDATE MONTH/DAY RANGES                   
053000*-----------------------------------------------------------------        
053100 B600-VALIDATE-TIMESTAMP.                                                 
053200*-----------------------------------------------------------------        
053300     IF  WK-C-STRM-TS-YEAR  IS NUMERIC                                    
053400         AND WK-C-STRM-TS-MONTH IS NUMERIC                                
053500         AND WK-C-STRM-TS-DAY   IS NUMERIC                                
053600         AND WK-C-STRM-TS-HOUR  IS NUMERIC                                
053700         AND WK-C-STRM-TS-MIN   IS NUMERIC                                
053800         AND WK-C-STRM-TS-SEC   IS NUMERIC                                
053900         AND WK-C-STRM-TS-DASH1 = "-"                                     
054000         AND WK-C-STRM-TS-DASH2 = "-"                                     
054100         AND WK-C-STRM-TS-COLON1 = ":"                                    
054200         AND WK-C-STRM-TS-COLON2 = ":"                                    
054300         GO TO B609-VALIDATE-TIMESTAMP-EX.                                
054400     MOVE "INVALID ISO 8601 TIMESTAMP IN STREAM ROW"                      
054500         TO WK-C-STRM-ERR-MSG.                                            
054600     SET  WK-C-STRM-FAILED TO TRUE.                                       
054700*-----------------------------------------------------------------        
054800 B609-VALIDATE-TIMESTAMP-EX.                                              
054900*-----------------------------------------------------------------        
055000     EXIT.                                                                
055100                                                                          
055200*    copy_<size1>_mb_per_sec IS THE ONE METRIC THE LAB CARRIES TO         
055300*    THE STATS KERNEL - THE OTHER THREE OPERATIONS AND REMAINING          
055400*    ARRAY SIZES ARE VALIDATED ABOVE BUT HAVE NO FIELD ON THE             
055500*    FLAT SUMMARY RECORD                                                  
055600*-----------------------------------------------------------------        
055700 D000-BUILD-RESULT.                                                       
055800*-----------------------------------------------------------------        
055900     MOVE "STREAMS"              TO WK-C-BSL-TEST-NAME.                   
056000     MOVE SPACES                 TO WK-C-BSL-METRIC-NAME.                 
056100     STRING "copy_"              DELIMITED BY SIZE                        
056200            WK-C-STRM-SIZE-TAB (1) DELIMITED BY SPACE                     
056300            "_mb_per_sec"        DELIMITED BY SIZE                        
056400         INTO WK-C-BSL-METRIC-NAME.                                       
056500     MOVE WK-N-STRM-RUN-CNT      TO WK-C-BSL-RUN-CNT.                     
056600     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
056700                                                                          
056800     MOVE "02" TO WK-C-BSL-OPTION.                                        
056900     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
057000     MOVE "03" TO WK-C-BSL-OPTION.                                        
057100     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
057200     MOVE "05" TO WK-C-BSL-OPTION.                                        
057300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
057400     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
057500     MOVE "01" TO WK-C-BSL-OPTION.                                        
057600     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
057700*-----------------------------------------------------------------        
057800 D099-BUILD-RESULT-EX.                                                    
057900*-----------------------------------------------------------------        
058000     EXIT.                                                                
058100                                                                          
058200*-----------------------------------------------------------------        
058300 E000-WRITE-SUMMARY.                                                      
058400*-----------------------------------------------------------------        
058500     PERFORM E100-WRITE-ONE-RUN                                           
058600        THRU E109-WRITE-ONE-RUN-EX                                        
058700             VARYING WK-N-STRM-RUN-IDX FROM 1 BY 1                        
058800             UNTIL WK-N-STRM-RUN-IDX > WK-N-STRM-RUN-CNT.                 
058900                                                                          
059000     INITIALIZE WK-C-STA-OUT-REC.                                         
059100     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
059200     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
059300     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
059400     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
059500     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
059600     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
059700     MOVE WK-C-BSL-RUN-CNT       TO BMRSTA-SAMPLE-COUNT.                  
059800     WRITE WK-C-STA-OUT-REC.                                              
059900*-----------------------------------------------------------------        
060000 E099-WRITE-SUMMARY-EX.                                                   
060100*-----------------------------------------------------------------        
060200     EXIT.                                                                
060300                                                                          
060400*-----------------------------------------------------------------        
060500 E100-WRITE-ONE-RUN.                                                      
060600*-----------------------------------------------------------------        
060700     INITIALIZE WK-C-SUM-OUT-REC.                                         
060800     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
060900     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
061000     COMPUTE BMRSUM-RUN-NUMBER = WK-N-STRM-RUN-IDX - 1.                   
061100     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
061200     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
061300     MOVE WK-C-BSL-DURATION-TAB (WK-N-STRM-RUN-IDX)                       
061400         TO BMRSUM-METRIC-VALUE.                                          
061500     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
061600     MOVE ZERO                   TO BMRSUM-DURATION-SECS.                 
061700     WRITE WK-C-SUM-OUT-REC.                                              
061800                                                                          
061900     IF  WK-N-STRM-RUN-DTL-CNT-TAB (WK-N-STRM-RUN-IDX) = ZERO             
062000         PERFORM E150-WRITE-NO-DETAIL-POINT                               
062100            THRU E159-WRITE-NO-DETAIL-POINT-EX                            
062200         GO TO E109-WRITE-ONE-RUN-EX.                                     
062300     PERFORM E200-WRITE-TS-FOR-RUN                                        
062400        THRU E209-WRITE-TS-FOR-RUN-EX                                     
062500             VARYING WK-N-STRM-SEQ FROM 1 BY 1                            
062600             UNTIL WK-N-STRM-SEQ > WK-N-STRM-TS-GLOBAL-CNT.               
062700*-----------------------------------------------------------------        
062800 E109-WRITE-ONE-RUN-EX.                                                   
062900*-----------------------------------------------------------------        
063000     EXIT.                                                                
063100                                                                          
063200*    RULE 5 - A RUN WITH NO DETAIL FILES GETS ONE TIME-SERIES             
063300*    POINT AT THE START TIMESTAMP CARRYING THE RUN'S METRIC               
063400*-----------------------------------------------------------------        
063500 E150-WRITE-NO-DETAIL-POINT.                                              
063600*-----------------------------------------------------------------        
063700     INITIALIZE WK-C-TSD-OUT-REC.                                         
063800     MOVE WK-C-BSL-DOC-ID        TO BMRTSD-DOC-ID.                        
063900     COMPUTE BMRTSD-RUN-NUMBER = WK-N-STRM-RUN-IDX - 1.                   
064000     MOVE ZERO                  TO BMRTSD-SEQUENCE.                       
064100     MOVE WK-C-STRM-RUN-START-TAB (WK-N-STRM-RUN-IDX)                     
064200         TO BMRTSD-TIMESTAMP.                                             
064300     MOVE WK-C-BSL-DURATION-TAB (WK-N-STRM-RUN-IDX)                       
064400         TO BMRTSD-VALUE.                                                 
064500     MOVE "mb_s"                TO BMRTSD-UNIT.                           
064600     WRITE WK-C-TSD-OUT-REC.                                              
064700*-----------------------------------------------------------------        
064800 E159-WRITE-NO-DETAIL-POINT-EX.                                           
064900*-----------------------------------------------------------------        
065000     EXIT.                                                                
065100                                                                          
065200*    RULE 4 - EVERY DETAIL POINT TAGGED TO THIS RUN GETS A                
065300*    TIMESTAMP INTERPOLATED LINEARLY BETWEEN THE RUN'S START              
065400*    AND END COLUMNS                                                      
065500*-----------------------------------------------------------------        
065600 E200-WRITE-TS-FOR-RUN.                                                   
065700*-----------------------------------------------------------------        
065800     IF  WK-N-STRM-TS-RUN-TAB (WK-N-STRM-SEQ)                             
065900             NOT = WK-N-STRM-RUN-IDX                                      
066000         GO TO E209-WRITE-TS-FOR-RUN-EX.                                  
066100     PERFORM E300-COMPUTE-TIMESTAMP                                       
066200        THRU E309-COMPUTE-TIMESTAMP-EX.                                   
066300                                                                          
066400     INITIALIZE WK-C-TSD-OUT-REC.                                         
066500     MOVE WK-C-BSL-DOC-ID        TO BMRTSD-DOC-ID.                        
066600     COMPUTE BMRTSD-RUN-NUMBER = WK-N-STRM-RUN-IDX - 1.                   
066700     COMPUTE BMRTSD-SEQUENCE =                                            
066800         WK-N-STRM-TS-IDX-TAB (WK-N-STRM-SEQ) - 1.                        
066900     MOVE WK-C-STRM-CUR-TS       TO BMRTSD-TIMESTAMP.                     
067000     MOVE WK-N-STRM-TS-VALUE-TAB (WK-N-STRM-SEQ) TO BMRTSD-VALUE.         
067100     MOVE "mb_s"                TO BMRTSD-UNIT.                           
067200     WRITE WK-C-TSD-OUT-REC.                                              
067300*-----------------------------------------------------------------        
067400 E209-WRITE-TS-FOR-RUN-EX.                                                
067500*-----------------------------------------------------------------        
067600     EXIT.                                                                
067700                                                                          
067800*    HH:MM:SS OF START/END ARE PULLED OUT BY HAND AND TURNED              
067900*    INTO SECONDS-OF-DAY, THE INTERPOLATED POINT IS COMPUTED,             
068000*    THEN CONVERTED BACK - ASSUMES THE RUN DOES NOT CROSS                 
068100*    MIDNIGHT, WHICH A STREAM PASS NEVER TAKES LONG ENOUGH TO DO          
068200*-----------------------------------------------------------------        
068300 E300-COMPUTE-TIMESTAMP.                                                  
068400*-----------------------------------------------------------------        
068500     MOVE WK-C-STRM-RUN-START-TAB (WK-N-STRM-RUN-IDX) (12:2)              
068600         TO WK-N-STRM-HH.                                                 
068700     MOVE WK-C-STRM-RUN-START-TAB (WK-N-STRM-RUN-IDX) (15:2)              
068800         TO WK-N-STRM-MM.                                                 
068900     MOVE WK-C-STRM-RUN-START-TAB (WK-N-STRM-RUN-IDX) (18:2)              
069000         TO WK-N-STRM-SS.                                                 
069100     COMPUTE WK-N-STRM-START-SECS =                                       
069200         (WK-N-STRM-HH * 3600) + (WK-N-STRM-MM * 60)                      
069300          + WK-N-STRM-SS.                                                 
069400                                                                          
069500     MOVE WK-C-STRM-RUN-END-TAB (WK-N-STRM-RUN-IDX) (12:2)                
069600         TO WK-N-STRM-HH.                                                 
069700     MOVE WK-C-STRM-RUN-END-TAB (WK-N-STRM-RUN-IDX) (15:2)                
069800         TO WK-N-STRM-MM.                                                 
069900     MOVE WK-C-STRM-RUN-END-TAB (WK-N-STRM-RUN-IDX) (18:2)                
070000         TO WK-N-STRM-SS.                                                 
070100     COMPUTE WK-N-STRM-END-SECS =                                         
070200         (WK-N-STRM-HH * 3600) + (WK-N-STRM-MM * 60)                      
070300          + WK-N-STRM-SS.                                                 
070400                                                                          
070500     COMPUTE WK-N-STRM-ELAPSED =                                          
070600         WK-N-STRM-END-SECS - WK-N-STRM-START-SECS.                       
070700     IF  WK-N-STRM-RUN-DTL-CNT-TAB (WK-N-STRM-RUN-IDX) <= 1               
070800         MOVE WK-N-STRM-START-SECS TO WK-N-STRM-CUR-SECS                  
070900     ELSE                                                                 
071000         COMPUTE WK-N-STRM-CUR-SECS ROUNDED =                             
071100             WK-N-STRM-START-SECS + (WK-N-STRM-ELAPSED *                  
071200             (WK-N-STRM-TS-IDX-TAB (WK-N-STRM-SEQ) - 1) /                 
071300             (WK-N-STRM-RUN-DTL-CNT-TAB (WK-N-STRM-RUN-IDX) - 1))         
071400     END-IF.                                                              
071500                                                                          
071600     DIVIDE WK-N-STRM-CUR-SECS BY 3600                                    
071700         GIVING WK-N-STRM-HH REMAINDER WK-N-STRM-REM1.                    
071800     DIVIDE WK-N-STRM-REM1 BY 60                                          
071900         GIVING WK-N-STRM-MM REMAINDER WK-N-STRM-SS.                      
072000     MOVE WK-N-STRM-HH TO WK-C-STRM-HH-OUT.                               
072100     MOVE WK-N-STRM-MM TO WK-C-STRM-MM-OUT.                               
072200     MOVE WK-N-STRM-SS TO WK-C-STRM-SS-OUT.                               
072300                                                                          
072400     MOVE SPACES TO WK-C-STRM-CUR-TS.                                     
072500     STRING WK-C-STRM-RUN-START-TAB (WK-N-STRM-RUN-IDX) (1:10)            
072600                DELIMITED BY SIZE                                         
072700            "T"            DELIMITED BY SIZE                              
072800            WK-C-STRM-HH-OUT DELIMITED BY SIZE                            
072900            ":"            DELIMITED BY SIZE                              
073000            WK-C-STRM-MM-OUT DELIMITED BY SIZE                            
073100            ":"            DELIMITED BY SIZE                              
073200            WK-C-STRM-SS-OUT DELIMITED BY SIZE                            
073300         INTO WK-C-STRM-CUR-TS.                                           
073400*-----------------------------------------------------------------        
073500 E309-COMPUTE-TIMESTAMP-EX.                                               
073600*-----------------------------------------------------------------        
073700     EXIT.                                                                
073800                                                                          
073900*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
074000*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
074100*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
074200*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
074300*     "_<N>" FOR THE ITERATION NUMBER                                     
074400*-----------------------------------------------------------------        
074500 F1000-WRITE-SOURCE-RECORD.                                               
074600*-----------------------------------------------------------------        
074700     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
074800     MOVE 1      TO WK-N-PTR.                                             
074900     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
075000     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
075100     PERFORM F1010-EXTRACT-ELEMENT                                        
075200        THRU F1019-EXTRACT-ELEMENT-EX                                     
075300             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
075400                                                                          
075500     INITIALIZE WK-C-SRC-OUT-REC.                                         
075600     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
075700     MOVE ZERO   TO BMRSRC-ITERATION.                                     
075800     IF  WK-C-UTL-FIELD-CNT >= 4                                          
075900         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
076000         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
076100             TO BMRSRC-SCENARIO-NAME                                      
076200         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
076300         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
076400             TO BMRSRC-OS-VENDOR                                          
076500         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
076600         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
076700             TO BMRSRC-CLOUD-PROVIDER                                     
076800         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
076900             TO WK-C-LAST-ELEMENT                                         
077000         PERFORM F1020-SPLIT-ITERATION                                    
077100            THRU F1029-SPLIT-ITERATION-EX                                 
077200     END-IF.                                                              
077300                                                                          
077400     WRITE WK-C-SRC-OUT-REC.                                              
077500*-----------------------------------------------------------------        
077600 F1099-WRITE-SOURCE-RECORD-EX.                                            
077700*-----------------------------------------------------------------        
077800     EXIT.                                                                
077900                                                                          
078000*-----------------------------------------------------------------        
078100 F1010-EXTRACT-ELEMENT.                                                   
078200*-----------------------------------------------------------------        
078300     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
078400     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
078500         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
078600         WITH POINTER WK-N-PTR                                            
078700     END-UNSTRING.                                                        
078800*-----------------------------------------------------------------        
078900 F1019-EXTRACT-ELEMENT-EX.                                                
079000*-----------------------------------------------------------------        
079100     EXIT.                                                                
079200                                                                          
079300*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
079400*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
079500*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
079600*-----------------------------------------------------------------        
079700 F1020-SPLIT-ITERATION.                                                   
079800*-----------------------------------------------------------------        
079900     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
080000     MOVE ZERO TO WK-N-USCORE-CNT.                                        
080100     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
080200         FOR ALL "_".                                                     
080300     IF  WK-N-USCORE-CNT = ZERO                                           
080400         GO TO F1029-SPLIT-ITERATION-EX.                                  
080500                                                                          
080600     MOVE 32 TO WK-N-SCAN-POS.                                            
080700     PERFORM F1030-FIND-USCORE                                            
080800        THRU F1039-FIND-USCORE-EX                                         
080900             UNTIL WK-N-SCAN-POS = ZERO                                   
081000             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
081100     IF  WK-N-SCAN-POS = ZERO                                             
081200         GO TO F1029-SPLIT-ITERATION-EX.                                  
081300                                                                          
081400     MOVE SPACES TO WK-C-ITER-TEXT.                                       
081500     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
081600     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
081700         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
081800             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
081900         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
082000             TO BMRSRC-INSTANCE-TYPE                                      
082100         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
082200         IF  WK-C-ITER-TEXT IS NUMERIC                                    
082300             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
082400         END-IF                                                           
082500     END-IF.                                                              
082600*-----------------------------------------------------------------        
082700 F1029-SPLIT-ITERATION-EX.                                                
082800*-----------------------------------------------------------------        
082900     EXIT.                                                                
083000                                                                          
083100*-----------------------------------------------------------------        
083200 F1030-FIND-USCORE.                                                       
083300*-----------------------------------------------------------------        
083400     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
083500*-----------------------------------------------------------------        
083600 F1039-FIND-USCORE-EX.                                                    
083700*-----------------------------------------------------------------        
083800     EXIT.                                                                
