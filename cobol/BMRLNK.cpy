000100*****************************************************************         
000200* BMRLNK.cpybk  -  LINKAGE RECORD, BMRMAIN TO EACH BENCHMARK              
000300* PARSER (CALLED SUBPROGRAM).  SAME SHAPE ON EVERY CALL SO THE            
000400* ORCHESTRATOR STAYS BENCHMARK-AGNOSTIC.                                  
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*----------------------------------------------------------------         
000800* BMR007 04/06/1991 RJH    INITIAL VERSION                                
000900* BMR031 04/04/1996 PXK    ADD WK-C-LNK-BASE-TS SO ALL PARSERS            
001000*                          DERIVE SYNTHETIC TIMESTAMPS FROM ONE           
001100*                          BATCH-SUPPLIED VALUE, NOT THE CLOCK            
001200* BMR059 21/07/2004 SKN    ADD DOC/DUP/TS COUNTERS RETURNED FOR           
001300*                          THE CONTROL REPORT                             
001400*----------------------------------------------------------------         
001500                                                                          
001600 01  WK-C-LNK-RECORD.                                                     
001700     05  WK-C-LNK-INPUT.                                                  
001800         10  WK-C-LNK-FILE-NAME      PIC X(80).                           
001900         10  WK-C-LNK-TEST-NAME      PIC X(16).                           
002000         10  WK-C-LNK-BASE-TS        PIC X(24).                           
002100*             FIXED BATCH BASE TIMESTAMP - ISO 8601                       
002200     05  WK-C-LNK-OUTPUT.                                                 
002300         10  WK-C-LNK-STATUS         PIC X(02).                           
002400             88  WK-C-LNK-OK                 VALUE "OK".                  
002500             88  WK-C-LNK-FAILED             VALUE "FL".                  
002600             88  WK-C-LNK-SKIPPED            VALUE "SK".                  
002700         10  WK-C-LNK-ERROR-MSG      PIC X(60).                           
002800         10  WK-C-LNK-RUN-COUNT      PIC 9(03).                           
002900         10  WK-C-LNK-DOC-COUNT      PIC 9(03).                           
003000         10  WK-C-LNK-DUP-COUNT      PIC 9(03).                           
003100         10  WK-C-LNK-TS-INDEXED     PIC 9(05).                           
003200         10  WK-C-LNK-TS-SKIPPED     PIC 9(05).                           
