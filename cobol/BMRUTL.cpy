000100*****************************************************************         
000200* BMRUTL.cpybk  -  LINKAGE FOR BMRUTIL (PARSER UTILITIES)                 
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR010 04/06/1991 RJH    INITIAL VERSION                                
000700* BMR022 19/02/1994 PXK    ADD OPTION 4 (NUMERIC CONVERSION)              
000800* BMR045 08/10/2000 LDT    ADD OPTION 5 (KEY-NAME CLEANING)               
000900*----------------------------------------------------------------         
001000                                                                          
001100 01  WK-C-UTL-RECORD.                                                     
001200     05  WK-C-UTL-OPTION             PIC 9(02).                           
001300*        01=SPLIT DELIMITED LINE   02=SPLIT KEY:VALUE LINE                
001400*        03=CLEAN KEY NAME         04=NUMERIC CONVERT                     
001500*        05=STATUS WORD NORMALIZE                                         
001600     05  WK-C-UTL-DELIMITER          PIC X(01).                           
001700     05  WK-C-UTL-RAW-LINE           PIC X(200).                          
001800     05  WK-C-UTL-FIELD-CNT          PIC 9(03).                           
001900     05  WK-C-UTL-FIELD-TAB OCCURS 20 TIMES                               
002000                     PIC X(60).                                           
002100     05  WK-C-UTL-IS-NUMERIC-SW      PIC X(01).                           
002200         88  WK-C-UTL-IS-NUMERIC             VALUE "Y".                   
002300     05  WK-C-UTL-IS-DECIMAL-SW      PIC X(01).                           
002400         88  WK-C-UTL-IS-DECIMAL             VALUE "Y".                   
002500     05  WK-C-UTL-NUMERIC-VALUE      PIC S9(11)V9(06).                    
