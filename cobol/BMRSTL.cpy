000100*****************************************************************         
000200* BMRSTL.cpybk  -  LINKAGE FOR BMRSTAT (STATISTICS KERNEL)                
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR008 04/06/1991 RJH    INITIAL VERSION                                
000700* BMR034 15/05/1996 PXK    RAISE VALUE-TAB OCCURS 60 TO 300 -             
000800*                          PYPERF SUB-BENCHMARKS SAMPLE DEEPLY            
000900* BMR051 11/02/2003 LDT    ADD WK-C-STL-GEOMEAN-SW FOR SPEC               
001000*                          CPU 2017 GEOMETRIC-MEAN REQUESTS               
001100*----------------------------------------------------------------         
001200                                                                          
001300 01  WK-C-STL-RECORD.                                                     
001400     05  WK-C-STL-INPUT.                                                  
001500         10  WK-C-STL-VALUE-CNT      PIC 9(03).                           
001600         10  WK-C-STL-GEOMEAN-SW     PIC X(01).                           
001700             88  WK-C-STL-GEOMEAN            VALUE "Y".                   
001800         10  WK-C-STL-VALUE-TAB OCCURS 300 TIMES                          
001900                      PIC S9(11)V9(06).                                   
002000     05  WK-C-STL-OUTPUT.                                                 
002100         10  WK-C-STL-MEAN           PIC S9(11)V9(06).                    
002200         10  WK-C-STL-MEDIAN         PIC S9(11)V9(06).                    
002300         10  WK-C-STL-MIN            PIC S9(11)V9(06).                    
002400         10  WK-C-STL-MAX            PIC S9(11)V9(06).                    
002500         10  WK-C-STL-STDDEV         PIC S9(11)V9(06).                    
