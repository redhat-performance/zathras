000100*****************************************************************         
000200* BMRBSL.cpybk  -  LINKAGE FOR BMRBASE (COMMON RESULT BUILDER)            
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR011 04/06/1991 RJH    INITIAL VERSION                                
000700* BMR028 04/03/1995 PXK    ADD OPTION 4 (EXECUTION-TIME TOTAL)            
000800* BMR060 02/09/2004 SKN    ADD OPTION 5 (UNIT-GUESS FROM NAME)            
000900*----------------------------------------------------------------         
001000                                                                          
001100 01  WK-C-BSL-RECORD.                                                     
001200     05  WK-C-BSL-OPTION             PIC 9(02).                           
001300*        01=BUILD DOC-ID   02=OVERALL STATS  03=PRIMARY METRIC            
001400*        04=EXEC-TIME TOTAL          05=UNIT GUESS                        
001500     05  WK-C-BSL-TEST-NAME          PIC X(16).                           
001600     05  WK-C-BSL-METRIC-NAME        PIC X(40).                           
001700     05  WK-C-BSL-RUN-CNT            PIC 9(03).                           
001800     05  WK-C-BSL-DURATION-TAB OCCURS 300 TIMES                           
001900                     PIC S9(07)V9(03).                                    
002000     05  WK-C-BSL-STATUS-WORD        PIC X(08).                           
002100     05  WK-C-BSL-DOC-ID             PIC X(48).                           
002200     05  WK-C-BSL-EXEC-TIME-TOTAL    PIC S9(07)V9(03).                    
002300     05  WK-C-BSL-UNIT-GUESS         PIC X(12).                           
002400     05  WK-C-BSL-PRIMARY-METRIC     PIC S9(07)V9(03).                    
002500     05  WK-C-BSL-STATS-OUT.                                              
002600         10  WK-C-BSL-MEAN           PIC S9(11)V9(06).                    
002700         10  WK-C-BSL-MEDIAN         PIC S9(11)V9(06).                    
002800         10  WK-C-BSL-MIN            PIC S9(11)V9(06).                    
002900         10  WK-C-BSL-MAX            PIC S9(11)V9(06).                    
003000         10  WK-C-BSL-STDDEV         PIC S9(11)V9(06).                    
