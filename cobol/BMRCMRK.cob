000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRCMRK.                                                 
000500 AUTHOR.         P J KENDALL.                                             
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   02 SEP 1992.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : COREMARK RESULT PARSER.  THE FEED FILE CARRIES             
001200*              BOTH THE RAW ITERATIONS_PER_SEC TIME SERIES AND            
001300*              THE PER-RUN key:value SUMMARY BLOCKS (EACH OPENED          
001400*              BY A coremark_size LINE), CONCATENATED TOGETHER.           
001500*              ROWS ARE GROUPED INTO RUNS BY THEIR ITERATION              
001600*              NUMBER SO EACH RUN GETS ITS OWN SUMMARY AND                
001700*              TIME-SERIES RECORDS.                                       
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    DATE       DEV    DESCRIPTION                                    
002200*------ ---------- ------ -------------------------------------           
002300* BMR016 02/09/1992 PJK    INITIAL VERSION                                
002400* BMR027 14/12/1999 MCQ    Y2K REVIEW - TIME-SERIES STAMPS ARE            
002500*                             SYNTHESISED FROM THE BATCH BASE             
002600*                             TIMESTAMP, NOT FROM A SYSTEM DATE -         
002700*                             NO CHANGE REQUIRED                          
002800* BMR042 19/05/2004 SKN    SUPPORT ADDED FOR RUNS WITH NO                 
002900*                             SUMMARY BLOCK AT ALL - THE RUN COUNT        
003000*                             IS NOW DERIVED FROM THE TIME SERIES         
003100*                             WHEN THE SUMMARY PASS FINDS NOTHING         
003200*-----------------------------------------------------------------        
003300                                                                          
003400******************************************************************        
003500 ENVIRONMENT DIVISION.                                                    
003600******************************************************************        
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-AS400.                                              
003900 OBJECT-COMPUTER. IBM-AS400.                                              
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT CMRK-INPUT-FILE ASSIGN TO BMRCMKI                             
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WK-C-FILE-STATUS.                                 
004600     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WK-C-FILE-STATUS.                                 
004900     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WK-C-FILE-STATUS.                                 
005200     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WK-C-FILE-STATUS.                                 
005500     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WK-C-FILE-STATUS.                                 
005800                                                                          
005900******************************************************************        
006000 DATA DIVISION.                                                           
006100******************************************************************        
006200 FILE SECTION.                                                            
006300 FD  CMRK-INPUT-FILE.                                                     
006400 01  CMRK-INPUT-REC               PIC X(200).                             
006500 FD  SUM-OUTPUT-FILE.                                                     
006600 01  WK-C-SUM-OUT-REC.                                                    
006700     COPY BMRSUM.                                                         
006800 FD  STA-OUTPUT-FILE.                                                     
006900 01  WK-C-STA-OUT-REC.                                                    
007000     COPY BMRSTA.                                                         
007100 FD  TSD-OUTPUT-FILE.                                                     
007200 01  WK-C-TSD-OUT-REC.                                                    
007300     COPY BMRTSD.                                                         
007400 FD  SRC-OUTPUT-FILE.                                                     
007500 01  WK-C-SRC-OUT-REC.                                                    
007600     COPY BMRSRC.                                                         
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900 01  FILLER                     PIC X(24) VALUE                           
008000         "** PROGRAM BMRCMRK**".                                          
008100                                                                          
008200 01  WK-C-COMMON.                                                         
008300     COPY BMRCMN.                                                         
008400*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
008500*     EVERY MODULE IN THIS SUITE                                          
008600 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
008700                                 PIC X(20).                               
008800                                                                          
008900 01  WK-C-BSL-AREA.                                                       
009000     COPY BMRBSL.                                                         
009100*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
009200 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
009300                                 PIC X(50).                               
009400 01  WK-C-UTL-AREA.                                                       
009500     COPY BMRUTL.                                                         
009600                                                                          
009700*     ONE LINE OF THE FEED FILE - EITHER A 3-FIELD TIME-SERIES            
009800*     ROW (ITERATION:THREADS:IPS) OR A 2-FIELD key:value ROW              
009900 01  WK-C-CMRK-ROW-AREA.                                                  
010000     05  WK-C-CMRK-KEY            PIC X(24).                              
010100     05  WK-N-CMRK-ROW-VALUE    COMP PIC S9(09)V9(06) VALUE ZERO.         
010200*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
010300 01  WK-C-CMRK-ROW-DUMP REDEFINES WK-C-CMRK-ROW-AREA                      
010400                                 PIC X(32).                               
010500                                                                          
010600*     RUNNING STATE WHILE THE FEED FILE IS BEING READ - ONE               
010700*     SUMMARY BLOCK IS "OPEN" AT A TIME, FLUSHED TO A RUN SLOT            
010800*     WHEN THE NEXT coremark_size LINE ARRIVES OR AT END OF FILE          
010900 01  WK-C-CMRK-SWEEP-AREA.                                                
011000     05  WK-N-CMRK-LINE-CNT       COMP PIC 9(05) VALUE ZERO.              
011100     05  WK-N-CMRK-RUN-CNT        COMP PIC 9(03) VALUE ZERO.              
011200     05  WK-C-CMRK-SUMM-OPEN-SW   PIC X(01) VALUE "N".                    
011300         88  WK-C-CMRK-SUMM-OPEN          VALUE "Y".                      
011400     05  WK-N-CMRK-SIZE           COMP PIC 9(05) VALUE ZERO.              
011500     05  WK-N-CMRK-TICKS          COMP PIC 9(09) VALUE ZERO.              
011600     05  WK-N-CMRK-TOTAL-TIME   COMP PIC S9(05)V9(03) VALUE ZERO.         
011700     05  WK-N-CMRK-CUR-IPS      COMP PIC S9(09)V9(06) VALUE ZERO.         
011800     05  WK-N-CMRK-ITERATIONS     COMP PIC 9(09) VALUE ZERO.              
011900*     PER-RUN DURATION, KEPT SEPARATELY FROM WK-C-BSL-DURATION-TAB        
012000*     BECAUSE THAT TABLE IS BORROWED BELOW TO CARRY EACH RUN'S            
012100*     iterations_per_sec VALUE THROUGH TO THE STATISTICS KERNEL           
012200     05  WK-N-CMRK-RUN-DUR-TAB COMP PIC S9(05)V9(03)                      
012300             OCCURS 300 TIMES VALUE ZERO.                                 
012400*     CONFIGURATION TEXT READ FOR THE OPERATOR LISTING ONLY -             
012500*     THE FLAT SUMMARY RECORD HAS NO CONFIGURATION FIELD TO               
012600*     HOLD COMPILER/FLAGS/THREAD-COUNT/SEED TEXT                          
012700     05  WK-C-CMRK-COMPILER-VER   PIC X(60) VALUE SPACES.                 
012800     05  WK-C-CMRK-COMPILER-FLAGS PIC X(120) VALUE SPACES.                
012900     05  WK-C-CMRK-THREADS-TEXT   PIC X(20) VALUE SPACES.                 
013000     05  WK-C-CMRK-SEEDCRC        PIC X(08) VALUE SPACES.                 
013100                                                                          
013200*     TIME-SERIES ROWS ARE BUFFERED HERE UNTIL THE RUN COUNT IS           
013300*     FINAL - THE DOC-ID CANNOT BE BUILT UNTIL EVERY RUN'S DATA           
013400*     IS IN, SO NO OUTPUT RECORD CAN BE WRITTEN WHILE READING             
013500     05  WK-N-CMRK-TS-ROW-CNT     COMP PIC 9(03) VALUE ZERO.              
013600     05  WK-N-CMRK-TS-RUN-TAB     COMP PIC 9(03)                          
013700             OCCURS 300 TIMES VALUE ZERO.                                 
013800     05  WK-N-CMRK-TS-VALUE-TAB COMP PIC S9(09)V9(06)                     
013900             OCCURS 300 TIMES VALUE ZERO.                                 
014000*     DISTINCT ITERATION VALUES SEEN SO FAR, WITH AN OCCURRENCE           
014100*     COUNT EACH - THE K-TH ROW OF ONE ITERATION VALUE BELONGS            
014200*     TO RUN K, PER THE LAB'S COREMARK GROUPING RULE                      
014300     05  WK-N-CMRK-ITER-CNT       COMP PIC 9(03) VALUE ZERO.              
014400     05  WK-N-CMRK-ITER-VALUE-TAB COMP PIC 9(06)                          
014500             OCCURS 60 TIMES VALUE ZERO.                                  
014600     05  WK-N-CMRK-ITER-OCCURS-TAB COMP PIC 9(03)                         
014700             OCCURS 60 TIMES VALUE ZERO.                                  
014800     05  WK-N-CMRK-MAX-RUN        COMP PIC 9(03) VALUE ZERO.              
014900                                                                          
015000*     WORK FIELDS FOR THE ITERATION-TO-RUN LOOKUP AND FOR THE             
015100*     SYNTHETIC TIME-SERIES TIMESTAMP ARITHMETIC                          
015200     05  WK-N-CMRK-CUR-ITER       COMP PIC 9(06) VALUE ZERO.              
015300     05  WK-N-CMRK-CUR-THREADS    COMP PIC 9(04) VALUE ZERO.              
015400     05  WK-N-CMRK-FOUND-IDX      COMP PIC 9(03) VALUE ZERO.              
015500     05  WK-N-CMRK-SCAN-IDX       COMP PIC 9(03) VALUE ZERO.              
015600     05  WK-N-CMRK-RUN-IDX        COMP PIC 9(03) VALUE ZERO.              
015700     05  WK-N-CMRK-ASSIGNED-RUN   COMP PIC 9(03) VALUE ZERO.              
015800     05  WK-N-CMRK-SEQ            COMP PIC 9(05) VALUE ZERO.              
015900     05  WK-C-CMRK-TS-FOUND-SW    PIC X(01) VALUE "N".                    
016000     05  WK-N-CMRK-EXEC-SUM     COMP PIC S9(07)V9(03) VALUE ZERO.         
016100     05  WK-N-CMRK-SECS-OF-DAY    COMP PIC 9(05) VALUE ZERO.              
016200     05  WK-N-CMRK-SECS-REM       COMP PIC 9(05) VALUE ZERO.              
016300     05  WK-N-CMRK-HH             COMP PIC 9(02) VALUE ZERO.              
016400     05  WK-N-CMRK-MM             COMP PIC 9(02) VALUE ZERO.              
016500     05  WK-N-CMRK-SS             COMP PIC 9(02) VALUE ZERO.              
016600     05  WK-C-CMRK-HH-OUT         PIC 9(02) VALUE ZERO.                   
016700     05  WK-C-CMRK-MM-OUT         PIC 9(02) VALUE ZERO.                   
016800     05  WK-C-CMRK-SS-OUT         PIC 9(02) VALUE ZERO.                   
016900     05  WK-C-CMRK-CUR-TS         PIC X(24) VALUE SPACES.                 
017000                                                                          
017100 01  WK-C-PATH-WORK-AREA.                                                 
017200     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
017300     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
017400     05  WK-C-LAST-ELEMENT        PIC X(32).                              
017500     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
017600     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
017700     05  WK-C-ITER-TEXT           PIC X(04).                              
017800     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
017900                                                                          
018000******************************************************************        
018100 LINKAGE SECTION.                                                         
018200******************************************************************        
018300 COPY BMRLNK.                                                             
018400                                                                          
018500******************************************************************        
018600 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
018700******************************************************************        
018800 MAIN-MODULE.                                                             
018900     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
019000     PERFORM B000-READ-INPUT-FILE  THRU B099-READ-INPUT-FILE-EX.          
019100                                                                          
019200*     WHEN NO SUMMARY BLOCK WAS EVER SEEN THE RUN COUNT COMES             
019300*     FROM THE TIME SERIES GROUPING INSTEAD, PER BMR042                   
019400     IF  WK-N-CMRK-RUN-CNT = ZERO                                         
019500         PERFORM C800-BUILD-RUNS-FROM-TS-ONLY                             
019600            THRU C899-BUILD-RUNS-FROM-TS-ONLY-EX.                         
019700                                                                          
019800     IF  WK-N-CMRK-RUN-CNT = ZERO                                         
019900         MOVE "NO RUN DATA FOUND IN COREMARK FILE"                        
020000             TO WK-C-LNK-ERROR-MSG                                        
020100         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
020200         GO TO Z000-CLOSE-FILES.                                          
020300                                                                          
020400     PERFORM D000-BUILD-RESULT     THRU D099-BUILD-RESULT-EX.             
020500     PERFORM E000-WRITE-SUMMARY    THRU E099-WRITE-SUMMARY-EX.            
020600     PERFORM F1000-WRITE-SOURCE-RECORD                                    
020700        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
020800     SET  WK-C-LNK-OK           TO TRUE.                                  
020900     MOVE WK-N-CMRK-RUN-CNT             TO WK-C-LNK-RUN-COUNT.            
021000     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
021100     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
021200     MOVE WK-N-CMRK-TS-ROW-CNT          TO WK-C-LNK-TS-INDEXED.           
021300     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
021400     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
021500 Z000-CLOSE-FILES.                                                        
021600     CLOSE CMRK-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
021700           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
021800     GOBACK.                                                              
021900                                                                          
022000*-----------------------------------------------------------------        
022100 A000-INITIALIZE.                                                         
022200*-----------------------------------------------------------------        
022300     OPEN INPUT  CMRK-INPUT-FILE.                                         
022400     OPEN EXTEND SUM-OUTPUT-FILE.                                         
022500     OPEN EXTEND STA-OUTPUT-FILE.                                         
022600     OPEN EXTEND TSD-OUTPUT-FILE.                                         
022700     OPEN EXTEND SRC-OUTPUT-FILE.                                         
022800*-----------------------------------------------------------------        
022900 A099-INITIALIZE-EX.                                                      
023000*-----------------------------------------------------------------        
023100     EXIT.                                                                
023200                                                                          
023300*     THE LINE-COUNT GUARD IS A BACKSTOP AGAINST A RUNAWAY FILE,          
023400*     NOT A NORMAL STOPPING POINT - A FINAL SUMMARY FLUSH IS              
023500*     NEEDED AT END OF FILE SINCE coremark_size ONLY OPENS A              
023600*     BLOCK, IT DOES NOT CLOSE THE ONE BEFORE IT                          
023700*-----------------------------------------------------------------        
023800 B000-READ-INPUT-FILE.                                                    
023900*-----------------------------------------------------------------        
024000     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
024100             UNTIL WK-C-END-OF-FILE                                       
024200             OR WK-N-CMRK-LINE-CNT >= 50000.                              
024300     IF  WK-C-CMRK-SUMM-OPEN                                              
024400         PERFORM C900-FLUSH-RUN THRU C909-FLUSH-RUN-EX.                   
024500*-----------------------------------------------------------------        
024600 B099-READ-INPUT-FILE-EX.                                                 
024700*-----------------------------------------------------------------        
024800     EXIT.                                                                
024900                                                                          
025000*-----------------------------------------------------------------        
025100 B010-READ-ONE-LINE.                                                      
025200*-----------------------------------------------------------------        
025300     READ CMRK-INPUT-FILE INTO CMRK-INPUT-REC.                            
025400     IF  WK-C-END-OF-FILE                                                 
025500         GO TO B019-READ-ONE-LINE-EX.                                     
025600     ADD 1 TO WK-N-CMRK-LINE-CNT.                                         
025700                                                                          
025800     MOVE "01"            TO WK-C-UTL-OPTION.                             
025900     MOVE ":"             TO WK-C-UTL-DELIMITER.                          
026000     MOVE CMRK-INPUT-REC  TO WK-C-UTL-RAW-LINE.                           
026100     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
026200                                                                          
026300     IF  WK-C-UTL-FIELD-CNT >= 3                                          
026400         PERFORM B100-CAPTURE-TS-ROW THRU B109-CAPTURE-TS-ROW-EX          
026500     ELSE                                                                 
026600         IF  WK-C-UTL-FIELD-CNT = 2                                       
026700             PERFORM B200-CAPTURE-SUMMARY-ROW                             
026800                THRU B209-CAPTURE-SUMMARY-ROW-EX                          
026900         END-IF                                                           
027000     END-IF.                                                              
027100*-----------------------------------------------------------------        
027200 B019-READ-ONE-LINE-EX.                                                   
027300*-----------------------------------------------------------------        
027400     EXIT.                                                                
027500                                                                          
027600*     ITERATION:THREADS:IPS - GROUP BY ITERATION VALUE, THE K-TH          
027700*     ROW OF ONE ITERATION VALUE BELONGS TO RUN K                         
027800*-----------------------------------------------------------------        
027900 B100-CAPTURE-TS-ROW.                                                     
028000*-----------------------------------------------------------------        
028100     MOVE "04" TO WK-C-UTL-OPTION.                                        
028200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
028300     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-CUR-ITER.                   
028400                                                                          
028500*     THREAD COUNT RIDES ALONG ON EVERY ROW FOR OPERATOR PARITY           
028600*     WITH THE SUMMARY BLOCK'S parallel_pthreads VALUE - THE FLAT         
028700*     TIME-SERIES RECORD HAS NO FIELD TO CARRY IT FORWARD                 
028800     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
028900     MOVE "04" TO WK-C-UTL-OPTION.                                        
029000     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
029100     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-CUR-THREADS.                
029200                                                                          
029300     MOVE WK-C-UTL-FIELD-TAB (3) TO WK-C-UTL-FIELD-TAB (1).               
029400     MOVE "04" TO WK-C-UTL-OPTION.                                        
029500     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
029600     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-ROW-VALUE.                  
029700                                                                          
029800     PERFORM B110-FIND-ITERATION THRU B119-FIND-ITERATION-EX.             
029900                                                                          
030000     IF  WK-N-CMRK-FOUND-IDX = ZERO                                       
030100         IF  WK-N-CMRK-ITER-CNT < 60                                      
030200             ADD 1 TO WK-N-CMRK-ITER-CNT                                  
030300             MOVE WK-N-CMRK-ITER-CNT TO WK-N-CMRK-FOUND-IDX               
030400             MOVE WK-N-CMRK-CUR-ITER                                      
030500                 TO WK-N-CMRK-ITER-VALUE-TAB (WK-N-CMRK-FOUND-IDX)        
030600             MOVE ZERO                                                    
030700                 TO WK-N-CMRK-ITER-OCCURS-TAB                             
030800                    (WK-N-CMRK-FOUND-IDX)                                 
030900         ELSE                                                             
031000             GO TO B109-CAPTURE-TS-ROW-EX                                 
031100         END-IF                                                           
031200     END-IF.                                                              
031300                                                                          
031400     ADD 1 TO WK-N-CMRK-ITER-OCCURS-TAB (WK-N-CMRK-FOUND-IDX).            
031500     MOVE WK-N-CMRK-ITER-OCCURS-TAB (WK-N-CMRK-FOUND-IDX)                 
031600         TO WK-N-CMRK-ASSIGNED-RUN.                                       
031700     IF  WK-N-CMRK-ASSIGNED-RUN > WK-N-CMRK-MAX-RUN                       
031800         MOVE WK-N-CMRK-ASSIGNED-RUN TO WK-N-CMRK-MAX-RUN.                
031900                                                                          
032000     IF  WK-N-CMRK-TS-ROW-CNT < 300                                       
032100         ADD 1 TO WK-N-CMRK-TS-ROW-CNT                                    
032200         MOVE WK-N-CMRK-ASSIGNED-RUN                                      
032300             TO WK-N-CMRK-TS-RUN-TAB (WK-N-CMRK-TS-ROW-CNT)               
032400         MOVE WK-N-CMRK-ROW-VALUE                                         
032500             TO WK-N-CMRK-TS-VALUE-TAB (WK-N-CMRK-TS-ROW-CNT)             
032600     END-IF.                                                              
032700*-----------------------------------------------------------------        
032800 B109-CAPTURE-TS-ROW-EX.                                                  
032900*-----------------------------------------------------------------        
033000     EXIT.                                                                
033100                                                                          
033200*-----------------------------------------------------------------        
033300 B110-FIND-ITERATION.                                                     
033400*-----------------------------------------------------------------        
033500     MOVE ZERO TO WK-N-CMRK-FOUND-IDX.                                    
033600     PERFORM B120-CHECK-ONE-ITERATION                                     
033700        THRU B129-CHECK-ONE-ITERATION-EX                                  
033800             VARYING WK-N-CMRK-SCAN-IDX FROM 1 BY 1                       
033900             UNTIL WK-N-CMRK-SCAN-IDX > WK-N-CMRK-ITER-CNT.               
034000*-----------------------------------------------------------------        
034100 B119-FIND-ITERATION-EX.                                                  
034200*-----------------------------------------------------------------        
034300     EXIT.                                                                
034400                                                                          
034500*-----------------------------------------------------------------        
034600 B120-CHECK-ONE-ITERATION.                                                
034700*-----------------------------------------------------------------        
034800     IF  WK-N-CMRK-ITER-VALUE-TAB (WK-N-CMRK-SCAN-IDX)                    
034900                                 = WK-N-CMRK-CUR-ITER                     
035000         MOVE WK-N-CMRK-SCAN-IDX TO WK-N-CMRK-FOUND-IDX.                  
035100*-----------------------------------------------------------------        
035200 B129-CHECK-ONE-ITERATION-EX.                                             
035300*-----------------------------------------------------------------        
035400     EXIT.                                                                
035500                                                                          
035600*     coremark_size OPENS A NEW SUMMARY BLOCK - FLUSH ANY BLOCK           
035700*     ALREADY OPEN TO A RUN SLOT BEFORE STARTING THE NEW ONE              
035800*-----------------------------------------------------------------        
035900 B200-CAPTURE-SUMMARY-ROW.                                                
036000*-----------------------------------------------------------------        
036100     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-CMRK-KEY.                        
036200                                                                          
036300     IF  WK-C-CMRK-KEY = "coremark_size"                                  
036400         IF  WK-C-CMRK-SUMM-OPEN                                          
036500             PERFORM C900-FLUSH-RUN THRU C909-FLUSH-RUN-EX                
036600         END-IF                                                           
036700         SET  WK-C-CMRK-SUMM-OPEN  TO TRUE                                
036800         MOVE ZERO TO WK-N-CMRK-SIZE WK-N-CMRK-TICKS                      
036900                      WK-N-CMRK-TOTAL-TIME WK-N-CMRK-CUR-IPS              
037000                      WK-N-CMRK-ITERATIONS                                
037100     END-IF.                                                              
037200                                                                          
037300     EVALUATE WK-C-CMRK-KEY                                               
037400         WHEN "coremark_size"                                             
037500             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
037600             MOVE "04" TO WK-C-UTL-OPTION                                 
037700             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
037800             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-SIZE                
037900         WHEN "total_ticks"                                               
038000             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
038100             MOVE "04" TO WK-C-UTL-OPTION                                 
038200             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
038300             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-TICKS               
038400         WHEN "total_time_secs"                                           
038500             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
038600             MOVE "04" TO WK-C-UTL-OPTION                                 
038700             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
038800             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-TOTAL-TIME          
038900         WHEN "iterations_per_sec"                                        
039000             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
039100             MOVE "04" TO WK-C-UTL-OPTION                                 
039200             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
039300             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-CUR-IPS             
039400         WHEN "iterations"                                                
039500             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
039600             MOVE "04" TO WK-C-UTL-OPTION                                 
039700             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
039800             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CMRK-ITERATIONS          
039900         WHEN "compiler_version"                                          
040000             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-CMRK-COMPILER-VER        
040100         WHEN "compiler_flags"                                            
040200             MOVE WK-C-UTL-FIELD-TAB (2)                                  
040300                 TO WK-C-CMRK-COMPILER-FLAGS                              
040400         WHEN "parallel_pthreads"                                         
040500             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-CMRK-THREADS-TEXT        
040600         WHEN "seedcrc"                                                   
040700             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-CMRK-SEEDCRC             
040800         WHEN OTHER                                                       
040900*             PER-THREAD CRC KEYS (<t>_crcfinal, crclist,                 
041000*             crcmatrix, crcstate) HAVE NO HOME IN THE SUMMARY            
041100*             RECORD - READ AND DISCARDED, PER LAB REQUEST                
041200             CONTINUE                                                     
041300     END-EVALUATE.                                                        
041400*-----------------------------------------------------------------        
041500 B209-CAPTURE-SUMMARY-ROW-EX.                                             
041600*-----------------------------------------------------------------        
041700     EXIT.                                                                
041800                                                                          
041900*     A CLOSED SUMMARY BLOCK BECOMES ONE RUN SLOT                         
042000*     RIDES IN WK-C-BSL-DURATION-TAB SO THE STATISTICS KERNEL SEES        
042100*     EVERY RUN'S FIGURE; total_time_secs IS KEPT SEPARATELY              
042200*     FOR THE EXECUTION-TIME TOTAL COMPUTED IN D000 BELOW                 
042300*-----------------------------------------------------------------        
042400 C900-FLUSH-RUN.                                                          
042500*-----------------------------------------------------------------        
042600     IF  WK-N-CMRK-RUN-CNT >= 300                                         
042700         GO TO C909-FLUSH-RUN-EX.                                         
042800     ADD 1 TO WK-N-CMRK-RUN-CNT.                                          
042900     MOVE WK-N-CMRK-CUR-IPS                                               
043000         TO WK-C-BSL-DURATION-TAB (WK-N-CMRK-RUN-CNT).                    
043100     MOVE WK-N-CMRK-TOTAL-TIME                                            
043200         TO WK-N-CMRK-RUN-DUR-TAB (WK-N-CMRK-RUN-CNT).                    
043300     MOVE "N"                     TO WK-C-CMRK-SUMM-OPEN-SW.              
043400*-----------------------------------------------------------------        
043500 C909-FLUSH-RUN-EX.                                                       
043600*-----------------------------------------------------------------        
043700     EXIT.                                                                
043800                                                                          
043900*     NO SUMMARY BLOCK WAS EVER SEEN - BUILD ONE RUN PER DISTINCT         
044000*     ITERATION VALUE FROM THE TIME SERIES ALONE, TAKING THE FIRST        
044100*     TIME-SERIES VALUE RECORDED FOR EACH RUN AS ITS FIGURE               
044200*-----------------------------------------------------------------        
044300 C800-BUILD-RUNS-FROM-TS-ONLY.                                            
044400*-----------------------------------------------------------------        
044500     MOVE WK-N-CMRK-MAX-RUN TO WK-N-CMRK-RUN-CNT.                         
044600     PERFORM C810-FILL-ONE-RUN THRU C819-FILL-ONE-RUN-EX                  
044700             VARYING WK-N-CMRK-RUN-IDX FROM 1 BY 1                        
044800             UNTIL WK-N-CMRK-RUN-IDX > WK-N-CMRK-RUN-CNT.                 
044900*-----------------------------------------------------------------        
045000 C899-BUILD-RUNS-FROM-TS-ONLY-EX.                                         
045100*-----------------------------------------------------------------        
045200     EXIT.                                                                
045300                                                                          
045400 C810-FILL-ONE-RUN.                                                       
045500     MOVE "N" TO WK-C-CMRK-TS-FOUND-SW.                                   
045600     PERFORM C820-SCAN-FOR-RUN THRU C829-SCAN-FOR-RUN-EX                  
045700             VARYING WK-N-CMRK-SCAN-IDX FROM 1 BY 1                       
045800             UNTIL WK-N-CMRK-SCAN-IDX > WK-N-CMRK-TS-ROW-CNT              
045900             OR WK-C-CMRK-TS-FOUND-SW = "Y".                              
046000     IF  WK-C-CMRK-TS-FOUND-SW = "Y"                                      
046100         MOVE WK-N-CMRK-TS-VALUE-TAB (WK-N-CMRK-SCAN-IDX)                 
046200             TO WK-C-BSL-DURATION-TAB (WK-N-CMRK-RUN-IDX)                 
046300     END-IF.                                                              
046400     MOVE ZERO TO WK-N-CMRK-RUN-DUR-TAB (WK-N-CMRK-RUN-IDX).              
046500*-----------------------------------------------------------------        
046600 C819-FILL-ONE-RUN-EX.                                                    
046700*-----------------------------------------------------------------        
046800     EXIT.                                                                
046900                                                                          
047000 C820-SCAN-FOR-RUN.                                                       
047100     IF  WK-N-CMRK-TS-RUN-TAB (WK-N-CMRK-SCAN-IDX)                        
047200                              = WK-N-CMRK-RUN-IDX                         
047300         MOVE "Y" TO WK-C-CMRK-TS-FOUND-SW.                               
047400*-----------------------------------------------------------------        
047500 C829-SCAN-FOR-RUN-EX.                                                    
047600*-----------------------------------------------------------------        
047700     EXIT.                                                                
047800                                                                          
047900*     iterations_per_sec IS THE FIGURE THE LAB CARRIES TO THE             
048000*     STATS KERNEL - mean/median/min/max/stddev ACROSS RUNS ARE           
048100*     ALL FOLDED INTO THE ONE STATISTICS RECORD, VALUED AT THE            
048200*     OVERALL MEAN; EXECUTION TIME IS THE SUM OF EACH RUN'S OWN           
048300*     total_time_secs, NOT BMRBASE'S BUILT-IN OPTION 04, SINCE            
048400*     THE DURATION TABLE HERE HOLDS IPS FIGURES, NOT DURATIONS            
048500*-----------------------------------------------------------------        
048600 D000-BUILD-RESULT.                                                       
048700*-----------------------------------------------------------------        
048800     MOVE "COREMARK"             TO WK-C-BSL-TEST-NAME.                   
048900     MOVE "iterations_per_sec"   TO WK-C-BSL-METRIC-NAME.                 
049000     MOVE WK-N-CMRK-RUN-CNT      TO WK-C-BSL-RUN-CNT.                     
049100     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
049200                                                                          
049300     MOVE "02" TO WK-C-BSL-OPTION.                                        
049400     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
049500     MOVE "03" TO WK-C-BSL-OPTION.                                        
049600     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
049700     MOVE "05" TO WK-C-BSL-OPTION.                                        
049800     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
049900                                                                          
050000     MOVE ZERO TO WK-N-CMRK-EXEC-SUM.                                     
050100     PERFORM D010-ADD-ONE-DURATION THRU D019-ADD-ONE-DURATION-EX          
050200             VARYING WK-N-CMRK-RUN-IDX FROM 1 BY 1                        
050300             UNTIL WK-N-CMRK-RUN-IDX > WK-N-CMRK-RUN-CNT.                 
050400     MOVE WK-N-CMRK-EXEC-SUM     TO WK-C-BSL-EXEC-TIME-TOTAL.             
050500                                                                          
050600     MOVE "01" TO WK-C-BSL-OPTION.                                        
050700     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
050800*-----------------------------------------------------------------        
050900 D099-BUILD-RESULT-EX.                                                    
051000*-----------------------------------------------------------------        
051100     EXIT.                                                                
051200                                                                          
051300 D010-ADD-ONE-DURATION.                                                   
051400     ADD WK-N-CMRK-RUN-DUR-TAB (WK-N-CMRK-RUN-IDX)                        
051500         TO WK-N-CMRK-EXEC-SUM.                                           
051600*-----------------------------------------------------------------        
051700 D019-ADD-ONE-DURATION-EX.                                                
051800*-----------------------------------------------------------------        
051900     EXIT.                                                                
052000                                                                          
052100*     ONE BMRSUM RECORD PER RUN, ONE BMRSTA RECORD FOR THE WHOLE          
052200*     DOCUMENT, THEN EVERY RUN'S TIME-SERIES POINTS IN TURN               
052300*-----------------------------------------------------------------        
052400 E000-WRITE-SUMMARY.                                                      
052500*-----------------------------------------------------------------        
052600     PERFORM E100-WRITE-ONE-RUN THRU E199-WRITE-ONE-RUN-EX                
052700             VARYING WK-N-CMRK-RUN-IDX FROM 1 BY 1                        
052800             UNTIL WK-N-CMRK-RUN-IDX > WK-N-CMRK-RUN-CNT.                 
052900                                                                          
053000     INITIALIZE WK-C-STA-OUT-REC.                                         
053100     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
053200     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
053300     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
053400     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
053500     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
053600     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
053700     MOVE WK-N-CMRK-RUN-CNT      TO BMRSTA-SAMPLE-COUNT.                  
053800     WRITE WK-C-STA-OUT-REC.                                              
053900                                                                          
054000     PERFORM E200-WRITE-TS-FOR-RUN THRU E299-WRITE-TS-FOR-RUN-EX          
054100             VARYING WK-N-CMRK-RUN-IDX FROM 1 BY 1                        
054200             UNTIL WK-N-CMRK-RUN-IDX > WK-N-CMRK-RUN-CNT.                 
054300*-----------------------------------------------------------------        
054400 E099-WRITE-SUMMARY-EX.                                                   
054500*-----------------------------------------------------------------        
054600     EXIT.                                                                
054700                                                                          
054800 E100-WRITE-ONE-RUN.                                                      
054900     INITIALIZE WK-C-SUM-OUT-REC.                                         
055000     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
055100     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
055200     MOVE WK-N-CMRK-RUN-IDX      TO BMRSUM-RUN-NUMBER.                    
055300     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
055400     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
055500     MOVE WK-C-BSL-DURATION-TAB (WK-N-CMRK-RUN-IDX)                       
055600         TO BMRSUM-METRIC-VALUE.                                          
055700     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
055800     MOVE WK-N-CMRK-RUN-DUR-TAB (WK-N-CMRK-RUN-IDX)                       
055900         TO BMRSUM-DURATION-SECS.                                         
056000     WRITE WK-C-SUM-OUT-REC.                                              
056100*-----------------------------------------------------------------        
056200 E199-WRITE-ONE-RUN-EX.                                                   
056300*-----------------------------------------------------------------        
056400     EXIT.                                                                
056500                                                                          
056600 E200-WRITE-TS-FOR-RUN.                                                   
056700     MOVE ZERO TO WK-N-CMRK-SEQ.                                          
056800     PERFORM E210-WRITE-ONE-TS-ROW THRU E219-WRITE-ONE-TS-ROW-EX          
056900             VARYING WK-N-CMRK-SCAN-IDX FROM 1 BY 1                       
057000             UNTIL WK-N-CMRK-SCAN-IDX > WK-N-CMRK-TS-ROW-CNT.             
057100*-----------------------------------------------------------------        
057200 E299-WRITE-TS-FOR-RUN-EX.                                                
057300*-----------------------------------------------------------------        
057400     EXIT.                                                                
057500                                                                          
057600 E210-WRITE-ONE-TS-ROW.                                                   
057700     IF  WK-N-CMRK-TS-RUN-TAB (WK-N-CMRK-SCAN-IDX)                        
057800                              NOT = WK-N-CMRK-RUN-IDX                     
057900         GO TO E219-WRITE-ONE-TS-ROW-EX.                                  
058000                                                                          
058100     PERFORM E300-COMPUTE-TIMESTAMP                                       
058200        THRU E309-COMPUTE-TIMESTAMP-EX.                                   
058300                                                                          
058400     INITIALIZE WK-C-TSD-OUT-REC.                                         
058500     MOVE WK-C-BSL-DOC-ID        TO BMRTSD-DOC-ID.                        
058600     MOVE WK-N-CMRK-RUN-IDX      TO BMRTSD-RUN-NUMBER.                    
058700     MOVE WK-N-CMRK-SEQ          TO BMRTSD-SEQUENCE.                      
058800     MOVE WK-C-CMRK-CUR-TS       TO BMRTSD-TIMESTAMP.                     
058900     MOVE WK-N-CMRK-TS-VALUE-TAB (WK-N-CMRK-SCAN-IDX)                     
059000         TO BMRTSD-VALUE.                                                 
059100     MOVE "per_second"           TO BMRTSD-UNIT.                          
059200     WRITE WK-C-TSD-OUT-REC.                                              
059300     ADD 1 TO WK-N-CMRK-SEQ.                                              
059400*-----------------------------------------------------------------        
059500 E219-WRITE-ONE-TS-ROW-EX.                                                
059600*-----------------------------------------------------------------        
059700     EXIT.                                                                
059800                                                                          
059900*     SYNTHETIC TIMESTAMP - THE BATCH BASE TIME PLUS 5 MINUTES FOR        
060000*     EVERY RUN BEFORE THIS ONE, PLUS 5 SECONDS PER POINT WITHIN          
060100*     THE RUN - NO INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER,         
060200*     SO THE CLOCK ARITHMETIC IS DONE BY HAND WITH DIVIDE                 
060300*-----------------------------------------------------------------        
060400 E300-COMPUTE-TIMESTAMP.                                                  
060500*-----------------------------------------------------------------        
060600     COMPUTE WK-N-CMRK-SECS-OF-DAY =                                      
060700             18585 + ((WK-N-CMRK-RUN-IDX - 1) * 300)                      
060800                    + (WK-N-CMRK-SEQ * 5).                                
060900     DIVIDE WK-N-CMRK-SECS-OF-DAY BY 3600                                 
061000         GIVING WK-N-CMRK-HH REMAINDER WK-N-CMRK-SECS-REM.                
061100     DIVIDE WK-N-CMRK-SECS-REM BY 60                                      
061200         GIVING WK-N-CMRK-MM REMAINDER WK-N-CMRK-SS.                      
061300     MOVE WK-N-CMRK-HH TO WK-C-CMRK-HH-OUT.                               
061400     MOVE WK-N-CMRK-MM TO WK-C-CMRK-MM-OUT.                               
061500     MOVE WK-N-CMRK-SS TO WK-C-CMRK-SS-OUT.                               
061600                                                                          
061700     MOVE SPACES TO WK-C-CMRK-CUR-TS.                                     
061800     STRING "2025-11-06T"          DELIMITED BY SIZE                      
061900            WK-C-CMRK-HH-OUT       DELIMITED BY SIZE                      
062000            ":"                    DELIMITED BY SIZE                      
062100            WK-C-CMRK-MM-OUT       DELIMITED BY SIZE                      
062200            ":"                    DELIMITED BY SIZE                      
062300            WK-C-CMRK-SS-OUT       DELIMITED BY SIZE                      
062400            "Z"                    DELIMITED BY SIZE                      
062500         INTO WK-C-CMRK-CUR-TS.                                           
062600*-----------------------------------------------------------------        
062700 E309-COMPUTE-TIMESTAMP-EX.                                               
062800*-----------------------------------------------------------------        
062900     EXIT.                                                                
063000                                                                          
063100*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
063200*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
063300*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
063400*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
063500*     "_<N>" FOR THE ITERATION NUMBER                                     
063600*-----------------------------------------------------------------        
063700 F1000-WRITE-SOURCE-RECORD.                                               
063800*-----------------------------------------------------------------        
063900     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
064000     MOVE 1      TO WK-N-PTR.                                             
064100     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
064200     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
064300     PERFORM F1010-EXTRACT-ELEMENT                                        
064400        THRU F1019-EXTRACT-ELEMENT-EX                                     
064500             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
064600                                                                          
064700     INITIALIZE WK-C-SRC-OUT-REC.                                         
064800     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
064900     MOVE ZERO   TO BMRSRC-ITERATION.                                     
065000     IF  WK-C-UTL-FIELD-CNT >= 4                                          
065100         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
065200         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
065300             TO BMRSRC-SCENARIO-NAME                                      
065400         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
065500         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
065600             TO BMRSRC-OS-VENDOR                                          
065700         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
065800         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
065900             TO BMRSRC-CLOUD-PROVIDER                                     
066000         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
066100             TO WK-C-LAST-ELEMENT                                         
066200         PERFORM F1020-SPLIT-ITERATION                                    
066300            THRU F1029-SPLIT-ITERATION-EX                                 
066400     END-IF.                                                              
066500                                                                          
066600     WRITE WK-C-SRC-OUT-REC.                                              
066700*-----------------------------------------------------------------        
066800 F1099-WRITE-SOURCE-RECORD-EX.                                            
066900*-----------------------------------------------------------------        
067000     EXIT.                                                                
067100                                                                          
067200*-----------------------------------------------------------------        
067300 F1010-EXTRACT-ELEMENT.                                                   
067400*-----------------------------------------------------------------        
067500     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
067600     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
067700         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
067800         WITH POINTER WK-N-PTR                                            
067900     END-UNSTRING.                                                        
068000*-----------------------------------------------------------------        
068100 F1019-EXTRACT-ELEMENT-EX.                                                
068200*-----------------------------------------------------------------        
068300     EXIT.                                                                
068400                                                                          
068500*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
068600*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
068700*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
068800*-----------------------------------------------------------------        
068900 F1020-SPLIT-ITERATION.                                                   
069000*-----------------------------------------------------------------        
069100     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
069200     MOVE ZERO TO WK-N-USCORE-CNT.                                        
069300     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
069400         FOR ALL "_".                                                     
069500     IF  WK-N-USCORE-CNT = ZERO                                           
069600         GO TO F1029-SPLIT-ITERATION-EX.                                  
069700                                                                          
069800     MOVE 32 TO WK-N-SCAN-POS.                                            
069900     PERFORM F1030-FIND-USCORE                                            
070000        THRU F1039-FIND-USCORE-EX                                         
070100             UNTIL WK-N-SCAN-POS = ZERO                                   
070200             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
070300     IF  WK-N-SCAN-POS = ZERO                                             
070400         GO TO F1029-SPLIT-ITERATION-EX.                                  
070500                                                                          
070600     MOVE SPACES TO WK-C-ITER-TEXT.                                       
070700     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
070800     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
070900         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
071000             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
071100         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
071200             TO BMRSRC-INSTANCE-TYPE                                      
071300         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
071400         IF  WK-C-ITER-TEXT IS NUMERIC                                    
071500             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
071600         END-IF                                                           
071700     END-IF.                                                              
071800*-----------------------------------------------------------------        
071900 F1029-SPLIT-ITERATION-EX.                                                
072000*-----------------------------------------------------------------        
072100     EXIT.                                                                
072200                                                                          
072300*-----------------------------------------------------------------        
072400 F1030-FIND-USCORE.                                                       
072500*-----------------------------------------------------------------        
072600     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
072700*-----------------------------------------------------------------        
072800 F1039-FIND-USCORE-EX.                                                    
072900*-----------------------------------------------------------------        
073000     EXIT.                                                                
073100                                                                          
073200******************************************************************        
073300* END OF PROGRAM SOURCE - BMRCMRK                                         
073400******************************************************************        
