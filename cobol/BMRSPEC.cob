000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRSPEC.                                                 
000500 AUTHOR.         L D TAYLOR.                                              
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   13 FEB 2003.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : SPEC CPU 2017 RESULT PARSER.  READS THE TWO                
001200*              RATE-SUITE RESULTS-TABLE CSV FILES (INTEGER                
001300*              THEN FLOATING POINT), DROPS ANY BENCHMARK ROW              
001400*              LACKING AN EST. BASE RATE, AND FOLDS EACH                  
001500*              SUITE'S RATES THROUGH THE STATISTICS KERNEL'S              
001600*              GEOMETRIC-MEAN OPTION FOR THE SUITE BASE SCORE.            
001700*              THE DOCUMENT'S OVERALL SPEC SCORE IS IN TURN               
001800*              THE GEOMETRIC MEAN OF THE TWO SUITE SCORES.                
001900*-----------------------------------------------------------------        
002000* HISTORY OF MODIFICATION:                                                
002100*-----------------------------------------------------------------        
002200* TAG    DATE       DEV    DESCRIPTION                                    
002300*------ ---------- ------ -------------------------------------           
002400* BMR053 13/02/2003 LDT    INITIAL VERSION - WRITTEN AGAINST              
002500*                             THE WK-C-STL-GEOMEAN-SW OPTION              
002600*                             ADDED TO BMRSTL TWO DAYS EARLIER            
002700*                             UNDER BMR051                                
002800* BMR054 02/06/2005 SKN    A PARTIAL RUN WAS COSTING A ROW                
002900*                             WITH NO EST. BASE RATE AS ZERO              
003000*                             AND COLLAPSING THE SUITE GEOMEAN.           
003100*                             SUCH ROWS ARE NOW DROPPED INSTEAD           
003200* BMR057 17/11/2005 LDT    FPRATE RESULTS TABLE CAN ARRIVE                
003300*                             WITH A TRAILING FOOTNOTE ROW WHOSE          
003400*                             BENCHMARK COLUMN QUOTES A NUMBER -          
003500*                             SUCH ROWS ARE NOW SKIPPED ON SIGHT          
003600*-----------------------------------------------------------------        
003700                                                                          
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000******************************************************************        
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT SPEC-INT-FILE ASSIGN TO BMRSPI                                
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WK-C-FILE-STATUS.                                 
005000     SELECT SPEC-FP-FILE ASSIGN TO BMRSPF                                 
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WK-C-FILE-STATUS.                                 
005300     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WK-C-FILE-STATUS.                                 
005600     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WK-C-FILE-STATUS.                                 
005900     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WK-C-FILE-STATUS.                                 
006200                                                                          
006300******************************************************************        
006400 DATA DIVISION.                                                           
006500******************************************************************        
006600 FILE SECTION.                                                            
006700 FD  SPEC-INT-FILE.                                                       
006800 01  SPEC-INT-REC                 PIC X(200).                             
006900 FD  SPEC-FP-FILE.                                                        
007000 01  SPEC-FP-REC                  PIC X(200).                             
007100 FD  SUM-OUTPUT-FILE.                                                     
007200 01  WK-C-SUM-OUT-REC.                                                    
007300     COPY BMRSUM.                                                         
007400 FD  STA-OUTPUT-FILE.                                                     
007500 01  WK-C-STA-OUT-REC.                                                    
007600     COPY BMRSTA.                                                         
007700 FD  SRC-OUTPUT-FILE.                                                     
007800 01  WK-C-SRC-OUT-REC.                                                    
007900     COPY BMRSRC.                                                         
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200 01  FILLER                     PIC X(24) VALUE                           
008300         "** PROGRAM BMRSPEC**".                                          
008400                                                                          
008500 01  WK-C-COMMON.                                                         
008600     COPY BMRCMN.                                                         
008700*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
008800*     EVERY MODULE IN THIS SUITE                                          
008900 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
009000                                 PIC X(20).                               
009100                                                                          
009200 01  WK-C-BSL-AREA.                                                       
009300     COPY BMRBSL.                                                         
009400*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
009500 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
009600                                 PIC X(50).                               
009700 01  WK-C-UTL-AREA.                                                       
009800     COPY BMRUTL.                                                         
009900                                                                          
010000*     ONE RESULTS-TABLE ROW, SPLIT ON "," - BENCHMARK NAME,               
010100*     BASE COPIES, BASE RUNTIME, EST. BASE RATE                           
010200 01  WK-C-SPEC-ROW-AREA.                                                  
010300     05  WK-C-SPEC-ROW-NAME       PIC X(24).                              
010400     05  WK-N-SPEC-ROW-COPIES     COMP PIC 9(04) VALUE ZERO.              
010500     05  WK-N-SPEC-ROW-RUNTIME    COMP PIC S9(07)V9(06)                   
010600                                  VALUE ZERO.                             
010700     05  WK-N-SPEC-ROW-RATE       COMP PIC S9(09)V9(06)                   
010800                                  VALUE ZERO.                             
010900*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
011000 01  WK-C-SPEC-ROW-DUMP REDEFINES WK-C-SPEC-ROW-AREA                      
011100                                 PIC X(44).                               
011200                                                                          
011300*     ONE ENTRY PER BENCHMARK KEPT FOR THE CURRENT SUITE                  
011400 01  WK-C-SPEC-BENCH-TAB.                                                 
011500     05  WK-C-SPEC-BENCH-ENTRY OCCURS 20 TIMES.                           
011600         10  WK-C-SPEC-BENCH-NAME     PIC X(24).                          
011700         10  WK-N-SPEC-BENCH-COPIES   COMP PIC 9(04).                     
011800         10  WK-N-SPEC-BENCH-RUNTIME  COMP PIC S9(07)V9(06).              
011900         10  WK-N-SPEC-BENCH-RATE     COMP PIC S9(09)V9(06).              
012000                                                                          
012100*     SUITE 1 IS INTRATE, SUITE 2 IS FPRATE - LAB CONVENTION              
012200*     FOR EVERY SPEC CPU 2017 RATE RUN ON THIS FLOOR                      
012300 01  WK-C-SPEC-SUITE-NAME-VALUES.                                         
012400     05  FILLER               PIC X(12) VALUE "INTRATE".                  
012500     05  FILLER               PIC X(12) VALUE "FPRATE".                   
012600 01  WK-C-SPEC-SUITE-NAME-TAB REDEFINES                                   
012700                              WK-C-SPEC-SUITE-NAME-VALUES.                
012800     05  WK-C-SPEC-SUITE-NAME OCCURS 2 TIMES                              
012900                              PIC X(12).                                  
013000                                                                          
013100 01  WK-C-SPEC-SWEEP-AREA.                                                
013200     05  WK-N-SPEC-SUITE-IDX      COMP PIC 9(01) VALUE ZERO.              
013300     05  WK-N-SPEC-BENCH-CNT      COMP PIC 9(03) VALUE ZERO.              
013400     05  WK-C-SPEC-IN-TABLE-SW    PIC X(01) VALUE "N".                    
013500         88  WK-C-SPEC-IN-TABLE           VALUE "Y".                      
013600     05  WK-C-SPEC-SAW-HEADER-SW  PIC X(01) VALUE "N".                    
013700         88  WK-C-SPEC-SAW-HEADER         VALUE "Y".                      
013800     05  WK-N-SPEC-SUITE-SCORE-TAB OCCURS 2 TIMES                         
013900                              COMP PIC S9(09)V9(06) VALUE ZERO.           
014000     05  WK-N-SPEC-SUITE-CNT-TAB OCCURS 2 TIMES                           
014100                              COMP PIC 9(03) VALUE ZERO.                  
014200     05  WK-N-SPEC-SUITE-DURATION-TAB OCCURS 2 TIMES                      
014300                              COMP PIC S9(07)V9(03) VALUE ZERO.           
014400     05  WK-N-SPEC-VALID-SUITES   COMP PIC 9(01) VALUE ZERO.              
014500     05  WK-C-SPEC-CUR-LINE       PIC X(200).                             
014600                                                                          
014700 01  WK-C-PATH-WORK-AREA.                                                 
014800     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
014900     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
015000     05  WK-C-LAST-ELEMENT        PIC X(32).                              
015100     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
015200     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
015300     05  WK-C-ITER-TEXT           PIC X(04).                              
015400     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
015500                                                                          
015600 01  WK-C-WORK-AREA.                                                      
015700     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
015800                                                                          
015900******************************************************************        
016000 LINKAGE SECTION.                                                         
016100******************************************************************        
016200 COPY BMRLNK.                                                             
016300                                                                          
016400******************************************************************        
016500 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
016600******************************************************************        
016700 MAIN-MODULE.                                                             
016800     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
016900                                                                          
017000     MOVE 1 TO WK-N-SPEC-SUITE-IDX.                                       
017100     PERFORM B000-READ-ONE-SUITE   THRU B099-READ-ONE-SUITE-EX.           
017200     MOVE 2 TO WK-N-SPEC-SUITE-IDX.                                       
017300     PERFORM B000-READ-ONE-SUITE   THRU B099-READ-ONE-SUITE-EX.           
017400                                                                          
017500     IF  WK-N-SPEC-VALID-SUITES = ZERO                                    
017600         MOVE "NEITHER SPEC CPU 2017 SUITE HAD A USABLE ROW"              
017700             TO WK-C-LNK-ERROR-MSG                                        
017800         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
017900         GO TO Z000-CLOSE-FILES.                                          
018000                                                                          
018100     PERFORM C000-BUILD-DOC-ID     THRU C099-BUILD-DOC-ID-EX.             
018200                                                                          
018300     MOVE 1 TO WK-N-SPEC-SUITE-IDX.                                       
018400     PERFORM D000-WRITE-ONE-SUITE-RUN                                     
018500        THRU D099-WRITE-ONE-SUITE-RUN-EX.                                 
018600     MOVE 2 TO WK-N-SPEC-SUITE-IDX.                                       
018700     PERFORM D000-WRITE-ONE-SUITE-RUN                                     
018800        THRU D099-WRITE-ONE-SUITE-RUN-EX.                                 
018900                                                                          
019000     PERFORM E000-WRITE-OVERALL-STATS                                     
019100        THRU E099-WRITE-OVERALL-STATS-EX.                                 
019200     PERFORM F1000-WRITE-SOURCE-RECORD                                    
019300        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
019400     SET  WK-C-LNK-OK           TO TRUE.                                  
019500     MOVE WK-N-SPEC-VALID-SUITES        TO WK-C-LNK-RUN-COUNT.            
019600     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
019700     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
019800     MOVE ZERO                          TO WK-C-LNK-TS-INDEXED.           
019900     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
020000     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
020100 Z000-CLOSE-FILES.                                                        
020200     CLOSE SPEC-INT-FILE SPEC-FP-FILE SUM-OUTPUT-FILE                     
020300           STA-OUTPUT-FILE SRC-OUTPUT-FILE.                               
020400     GOBACK.                                                              
020500                                                                          
020600*-----------------------------------------------------------------        
020700 A000-INITIALIZE.                                                         
020800*-----------------------------------------------------------------        
020900     OPEN INPUT  SPEC-INT-FILE.                                           
021000     OPEN INPUT  SPEC-FP-FILE.                                            
021100     OPEN EXTEND SUM-OUTPUT-FILE.                                         
021200     OPEN EXTEND STA-OUTPUT-FILE.                                         
021300     OPEN EXTEND SRC-OUTPUT-FILE.                                         
021400     MOVE ZERO TO WK-N-SPEC-VALID-SUITES.                                 
021500*-----------------------------------------------------------------        
021600 A099-INITIALIZE-EX.                                                      
021700*-----------------------------------------------------------------        
021800     EXIT.                                                                
021900                                                                          
022000*     SUITE 1 READS THE INTRATE FILE, SUITE 2 THE FPRATE FILE -           
022100*     EACH SUITE'S ROWS ARE SCORED AS SOON AS ITS FILE IS                 
022200*     EXHAUSTED, THE SAME WAY BMRCMRK CLOSES OUT A RUN TABLE              
022300*-----------------------------------------------------------------        
022400 B000-READ-ONE-SUITE.                                                     
022500*-----------------------------------------------------------------        
022600     MOVE ZERO TO WK-N-SPEC-BENCH-CNT.                                    
022700     SET  WK-C-SPEC-IN-TABLE   TO FALSE.                                  
022800     SET  WK-C-SPEC-SAW-HEADER TO FALSE.                                  
022900                                                                          
023000     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
023100             UNTIL WK-C-END-OF-FILE OR WK-N-SPEC-BENCH-CNT >= 20.         
023200                                                                          
023300     MOVE WK-N-SPEC-BENCH-CNT                                             
023400         TO WK-N-SPEC-SUITE-CNT-TAB (WK-N-SPEC-SUITE-IDX).                
023500     IF  WK-N-SPEC-BENCH-CNT > ZERO                                       
023600         ADD 1 TO WK-N-SPEC-VALID-SUITES                                  
023700         PERFORM B050-SCORE-SUITE THRU B059-SCORE-SUITE-EX                
023800     ELSE                                                                 
023900         MOVE ZERO                                                        
024000             TO WK-N-SPEC-SUITE-SCORE-TAB (WK-N-SPEC-SUITE-IDX)           
024100     END-IF.                                                              
024200*-----------------------------------------------------------------        
024300 B099-READ-ONE-SUITE-EX.                                                  
024400*-----------------------------------------------------------------        
024500     EXIT.                                                                
024600                                                                          
024700*-----------------------------------------------------------------        
024800 B010-READ-ONE-LINE.                                                      
024900*-----------------------------------------------------------------        
025000     IF  WK-N-SPEC-SUITE-IDX = 1                                          
025100         READ SPEC-INT-FILE INTO WK-C-SPEC-CUR-LINE                       
025200     ELSE                                                                 
025300         READ SPEC-FP-FILE  INTO WK-C-SPEC-CUR-LINE                       
025400     END-IF.                                                              
025500     IF  WK-C-END-OF-FILE                                                 
025600         GO TO B019-READ-ONE-LINE-EX.                                     
025700     PERFORM B020-INSPECT-ONE-LINE THRU B029-INSPECT-ONE-LINE-EX.         
025800*-----------------------------------------------------------------        
025900 B019-READ-ONE-LINE-EX.                                                   
026000*-----------------------------------------------------------------        
026100     EXIT.                                                                
026200                                                                          
026300*     THE FEED CARRIES REPORT PREAMBLE AHEAD OF THE RESULTS               
026400*     TABLE AND A COLUMN-HEADING ROW AHEAD OF THE DATA - SKIP             
026500*     EVERYTHING UNTIL BOTH MARKERS HAVE GONE BY                          
026600*-----------------------------------------------------------------        
026700 B020-INSPECT-ONE-LINE.                                                   
026800*-----------------------------------------------------------------        
026900     IF  NOT WK-C-SPEC-IN-TABLE                                           
027000         MOVE ZERO TO WK-N-IDX                                            
027100         INSPECT WK-C-SPEC-CUR-LINE TALLYING WK-N-IDX                     
027200             FOR ALL "Results Table"                                      
027300         IF  WK-N-IDX > ZERO                                              
027400             SET  WK-C-SPEC-IN-TABLE TO TRUE                              
027500         END-IF                                                           
027600         GO TO B029-INSPECT-ONE-LINE-EX.                                  
027700     IF  NOT WK-C-SPEC-SAW-HEADER                                         
027800         IF  WK-C-SPEC-CUR-LINE (1:10) = "Benchmark,"                     
027900             SET  WK-C-SPEC-SAW-HEADER TO TRUE                            
028000         END-IF                                                           
028100         GO TO B029-INSPECT-ONE-LINE-EX.                                  
028200     IF  WK-C-SPEC-CUR-LINE = SPACES                                      
028300         GO TO B029-INSPECT-ONE-LINE-EX.                                  
028400     PERFORM B030-PARSE-ONE-ROW THRU B039-PARSE-ONE-ROW-EX.               
028500*-----------------------------------------------------------------        
028600 B029-INSPECT-ONE-LINE-EX.                                                
028700*-----------------------------------------------------------------        
028800     EXIT.                                                                
028900                                                                          
029000*     A ROW WHOSE BENCHMARK NAME IS BLANK OR CARRIES AN EMBEDDED          
029100*     QUOTE IS A FOOTNOTE OR CONTINUATION LINE, NOT A RESULT -            
029200*     PER BMR054, A ROW WITH NO USABLE EST. BASE RATE IS DROPPED          
029300*     RATHER THAN COSTED AS ZERO                                          
029400*-----------------------------------------------------------------        
029500 B030-PARSE-ONE-ROW.                                                      
029600*-----------------------------------------------------------------        
029700     MOVE "01" TO WK-C-UTL-OPTION.                                        
029800     MOVE ","  TO WK-C-UTL-DELIMITER.                                     
029900     MOVE WK-C-SPEC-CUR-LINE TO WK-C-UTL-RAW-LINE.                        
030000     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
030100     IF  WK-C-UTL-FIELD-CNT < 4                                           
030200         GO TO B039-PARSE-ONE-ROW-EX.                                     
030300     IF  WK-C-UTL-FIELD-TAB (1) = SPACES                                  
030400         GO TO B039-PARSE-ONE-ROW-EX.                                     
030500     MOVE ZERO TO WK-N-IDX.                                               
030600     INSPECT WK-C-UTL-FIELD-TAB (1) TALLYING WK-N-IDX                     
030700         FOR ALL """".                                                    
030800     IF  WK-N-IDX > ZERO                                                  
030900         GO TO B039-PARSE-ONE-ROW-EX.                                     
031000                                                                          
031100     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-SPEC-ROW-NAME.                   
031200     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
031300     MOVE "04" TO WK-C-UTL-OPTION.                                        
031400     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
031500     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-SPEC-ROW-COPIES.                 
031600                                                                          
031700     MOVE WK-C-UTL-FIELD-TAB (3) TO WK-C-UTL-FIELD-TAB (1).               
031800     MOVE "04" TO WK-C-UTL-OPTION.                                        
031900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
032000     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-SPEC-ROW-RUNTIME.                
032100                                                                          
032200     MOVE WK-C-UTL-FIELD-TAB (4) TO WK-C-UTL-FIELD-TAB (1).               
032300     MOVE "04" TO WK-C-UTL-OPTION.                                        
032400     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
032500     IF  NOT WK-C-UTL-IS-NUMERIC                                          
032600         GO TO B039-PARSE-ONE-ROW-EX.                                     
032700     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-SPEC-ROW-RATE.                   
032800     PERFORM B040-STORE-ROW THRU B049-STORE-ROW-EX.                       
032900*-----------------------------------------------------------------        
033000 B039-PARSE-ONE-ROW-EX.                                                   
033100*-----------------------------------------------------------------        
033200     EXIT.                                                                
033300                                                                          
033400*-----------------------------------------------------------------        
033500 B040-STORE-ROW.                                                          
033600*-----------------------------------------------------------------        
033700     ADD 1 TO WK-N-SPEC-BENCH-CNT.                                        
033800     MOVE WK-C-SPEC-ROW-NAME                                              
033900         TO WK-C-SPEC-BENCH-NAME (WK-N-SPEC-BENCH-CNT).                   
034000     MOVE WK-N-SPEC-ROW-COPIES                                            
034100         TO WK-N-SPEC-BENCH-COPIES (WK-N-SPEC-BENCH-CNT).                 
034200     MOVE WK-N-SPEC-ROW-RUNTIME                                           
034300         TO WK-N-SPEC-BENCH-RUNTIME (WK-N-SPEC-BENCH-CNT).                
034400     MOVE WK-N-SPEC-ROW-RATE                                              
034500         TO WK-N-SPEC-BENCH-RATE (WK-N-SPEC-BENCH-CNT).                   
034600*-----------------------------------------------------------------        
034700 B049-STORE-ROW-EX.                                                       
034800*-----------------------------------------------------------------        
034900     EXIT.                                                                
035000                                                                          
035100*     SUITE BASE SCORE IS THE GEOMETRIC MEAN OF THE PER-                  
035200*     BENCHMARK RATES - CALL THE STATISTICS KERNEL DIRECTLY               
035300*     RATHER THAN THROUGH BMRBASE SO THE GEOMEAN SWITCH CAN               
035400*     BE SET, THE SAME DEVICE BMRPYPF USES FOR ITS POOLED MEAN            
035500*-----------------------------------------------------------------        
035600 B050-SCORE-SUITE.                                                        
035700*-----------------------------------------------------------------        
035800     MOVE WK-N-SPEC-BENCH-CNT TO WK-C-STL-VALUE-CNT.                      
035900     MOVE "Y" TO WK-C-STL-GEOMEAN-SW.                                     
036000     PERFORM B060-COPY-RATE-TO-STL THRU B069-COPY-RATE-TO-STL-EX          
036100             VARYING WK-N-IDX FROM 1 BY 1                                 
036200             UNTIL WK-N-IDX > WK-N-SPEC-BENCH-CNT.                        
036300     CALL "BMRSTAT" USING WK-C-STL-RECORD.                                
036400     MOVE WK-C-STL-MEAN                                                   
036500         TO WK-N-SPEC-SUITE-SCORE-TAB (WK-N-SPEC-SUITE-IDX).              
036600                                                                          
036700     MOVE WK-N-SPEC-BENCH-CNT TO WK-C-BSL-RUN-CNT.                        
036800     PERFORM B070-COPY-RUNTIME-TO-BSL                                     
036900        THRU B079-COPY-RUNTIME-TO-BSL-EX                                  
037000             VARYING WK-N-IDX FROM 1 BY 1                                 
037100             UNTIL WK-N-IDX > WK-N-SPEC-BENCH-CNT.                        
037200     MOVE "04" TO WK-C-BSL-OPTION.                                        
037300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
037400     MOVE WK-C-BSL-EXEC-TIME-TOTAL                                        
037500         TO WK-N-SPEC-SUITE-DURATION-TAB (WK-N-SPEC-SUITE-IDX).           
037600*-----------------------------------------------------------------        
037700 B059-SCORE-SUITE-EX.                                                     
037800*-----------------------------------------------------------------        
037900     EXIT.                                                                
038000                                                                          
038100*-----------------------------------------------------------------        
038200 B060-COPY-RATE-TO-STL.                                                   
038300*-----------------------------------------------------------------        
038400     MOVE WK-N-SPEC-BENCH-RATE (WK-N-IDX)                                 
038500         TO WK-C-STL-VALUE-TAB (WK-N-IDX).                                
038600*-----------------------------------------------------------------        
038700 B069-COPY-RATE-TO-STL-EX.                                                
038800*-----------------------------------------------------------------        
038900     EXIT.                                                                
039000                                                                          
039100*-----------------------------------------------------------------        
039200 B070-COPY-RUNTIME-TO-BSL.                                                
039300*-----------------------------------------------------------------        
039400     MOVE WK-N-SPEC-BENCH-RUNTIME (WK-N-IDX)                              
039500         TO WK-C-BSL-DURATION-TAB (WK-N-IDX).                             
039600*-----------------------------------------------------------------        
039700 B079-COPY-RUNTIME-TO-BSL-EX.                                             
039800*-----------------------------------------------------------------        
039900     EXIT.                                                                
040000                                                                          
040100*     DOC-ID CANNOT BE BUILT UNTIL BOTH SUITES HAVE BEEN SCORED -         
040200*     IT FINGERPRINTS ON THE TWO SUITE SCORES, THE SAME RULE              
040300*     BMRCMRK FOLLOWS FOR ITS OWN MULTI-RUN DOC-ID                        
040400*-----------------------------------------------------------------        
040500 C000-BUILD-DOC-ID.                                                       
040600*-----------------------------------------------------------------        
040700     MOVE "SPEC_CPU2017"        TO WK-C-BSL-TEST-NAME.                    
040800     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
040900     MOVE 2                      TO WK-C-BSL-RUN-CNT.                     
041000     MOVE WK-N-SPEC-SUITE-SCORE-TAB (1)                                   
041100         TO WK-C-BSL-DURATION-TAB (1).                                    
041200     MOVE WK-N-SPEC-SUITE-SCORE-TAB (2)                                   
041300         TO WK-C-BSL-DURATION-TAB (2).                                    
041400     MOVE "01" TO WK-C-BSL-OPTION.                                        
041500     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
041600*-----------------------------------------------------------------        
041700 C099-BUILD-DOC-ID-EX.                                                    
041800*-----------------------------------------------------------------        
041900     EXIT.                                                                
042000                                                                          
042100*     ONE RUN PER SUITE - THE SUITE BASE SCORE IS THE RUN'S               
042200*     PRIMARY METRIC, PER THE LAB'S EST. SPEC SCORE RULE                  
042300*-----------------------------------------------------------------        
042400 D000-WRITE-ONE-SUITE-RUN.                                                
042500*-----------------------------------------------------------------        
042600     IF  WK-N-SPEC-SUITE-CNT-TAB (WK-N-SPEC-SUITE-IDX) = ZERO             
042700         GO TO D099-WRITE-ONE-SUITE-RUN-EX.                               
042800     EVALUATE WK-N-SPEC-SUITE-IDX                                         
042900         WHEN 1  MOVE "spec_intrate_base_score"                           
043000                     TO WK-C-BSL-METRIC-NAME                              
043100         WHEN 2  MOVE "spec_fprate_base_score"                            
043200                     TO WK-C-BSL-METRIC-NAME                              
043300     END-EVALUATE.                                                        
043400     MOVE "05" TO WK-C-BSL-OPTION.                                        
043500     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
043600                                                                          
043700     INITIALIZE WK-C-SUM-OUT-REC.                                         
043800     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
043900     MOVE "SPEC_CPU2017"         TO BMRSUM-TEST-NAME.                     
044000     COMPUTE BMRSUM-RUN-NUMBER = WK-N-SPEC-SUITE-IDX - 1.                 
044100     MOVE C-PASS                 TO BMRSUM-RUN-STATUS.                    
044200     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
044300     MOVE WK-N-SPEC-SUITE-SCORE-TAB (WK-N-SPEC-SUITE-IDX)                 
044400         TO BMRSUM-METRIC-VALUE.                                          
044500     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
044600     MOVE WK-N-SPEC-SUITE-DURATION-TAB (WK-N-SPEC-SUITE-IDX)              
044700         TO BMRSUM-DURATION-SECS.                                         
044800     WRITE WK-C-SUM-OUT-REC.                                              
044900*-----------------------------------------------------------------        
045000 D099-WRITE-ONE-SUITE-RUN-EX.                                             
045100*-----------------------------------------------------------------        
045200     EXIT.                                                                
045300                                                                          
045400*     ONE STATISTICS RECORD FOR THE WHOLE DOCUMENT - MEDIAN, MIN,         
045500*     MAX AND STDDEV COME FROM THE COMMON BUILDER OVER THE (UP TO         
045600*     TWO) SUITE SCORES, BUT THE MEAN FIELD IS OVERRIDDEN WITH THE        
045700*     GEOMETRIC MEAN PER THE LAB'S SPEC SCORE RULE - THE SAME             
045800*     OVERRIDE DEVICE BMRPYPF USES FOR ITS OWN POOLED MEAN                
045900*-----------------------------------------------------------------        
046000 E000-WRITE-OVERALL-STATS.                                                
046100*-----------------------------------------------------------------        
046200     MOVE ZERO TO WK-N-IDX.                                               
046300     IF  WK-N-SPEC-SUITE-CNT-TAB (1) > ZERO                               
046400         ADD 1 TO WK-N-IDX                                                
046500         MOVE WK-N-SPEC-SUITE-SCORE-TAB (1)                               
046600             TO WK-C-BSL-DURATION-TAB (WK-N-IDX)                          
046700         MOVE WK-N-SPEC-SUITE-SCORE-TAB (1)                               
046800             TO WK-C-STL-VALUE-TAB (WK-N-IDX)                             
046900     END-IF.                                                              
047000     IF  WK-N-SPEC-SUITE-CNT-TAB (2) > ZERO                               
047100         ADD 1 TO WK-N-IDX                                                
047200         MOVE WK-N-SPEC-SUITE-SCORE-TAB (2)                               
047300             TO WK-C-BSL-DURATION-TAB (WK-N-IDX)                          
047400         MOVE WK-N-SPEC-SUITE-SCORE-TAB (2)                               
047500             TO WK-C-STL-VALUE-TAB (WK-N-IDX)                             
047600     END-IF.                                                              
047700     MOVE WK-N-IDX TO WK-C-BSL-RUN-CNT.                                   
047800     MOVE WK-N-IDX TO WK-C-STL-VALUE-CNT.                                 
047900                                                                          
048000     MOVE "02" TO WK-C-BSL-OPTION.                                        
048100     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
048200     MOVE "Y" TO WK-C-STL-GEOMEAN-SW.                                     
048300     CALL "BMRSTAT" USING WK-C-STL-RECORD.                                
048400                                                                          
048500     INITIALIZE WK-C-STA-OUT-REC.                                         
048600     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
048700     MOVE WK-C-STL-MEAN          TO BMRSTA-MEAN.                          
048800     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
048900     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
049000     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
049100     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
049200     MOVE WK-N-IDX               TO BMRSTA-SAMPLE-COUNT.                  
049300     WRITE WK-C-STA-OUT-REC.                                              
049400*-----------------------------------------------------------------        
049500 E099-WRITE-OVERALL-STATS-EX.                                             
049600*-----------------------------------------------------------------        
049700     EXIT.                                                                
049800                                                                          
049900*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
050000*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
050100*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
050200*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
050300*     "_<N>" FOR THE ITERATION NUMBER                                     
050400*-----------------------------------------------------------------        
050500 F1000-WRITE-SOURCE-RECORD.                                               
050600*-----------------------------------------------------------------        
050700     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
050800     MOVE 1      TO WK-N-PTR.                                             
050900     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
051000     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
051100     PERFORM F1010-EXTRACT-ELEMENT                                        
051200        THRU F1019-EXTRACT-ELEMENT-EX                                     
051300             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
051400                                                                          
051500     INITIALIZE WK-C-SRC-OUT-REC.                                         
051600     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
051700     MOVE ZERO   TO BMRSRC-ITERATION.                                     
051800     IF  WK-C-UTL-FIELD-CNT >= 4                                          
051900         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
052000         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
052100             TO BMRSRC-SCENARIO-NAME                                      
052200         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
052300         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
052400             TO BMRSRC-OS-VENDOR                                          
052500         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
052600         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
052700             TO BMRSRC-CLOUD-PROVIDER                                     
052800         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
052900             TO WK-C-LAST-ELEMENT                                         
053000         PERFORM F1020-SPLIT-ITERATION                                    
053100            THRU F1029-SPLIT-ITERATION-EX                                 
053200     END-IF.                                                              
053300                                                                          
053400     WRITE WK-C-SRC-OUT-REC.                                              
053500*-----------------------------------------------------------------        
053600 F1099-WRITE-SOURCE-RECORD-EX.                                            
053700*-----------------------------------------------------------------        
053800     EXIT.                                                                
053900                                                                          
054000*-----------------------------------------------------------------        
054100 F1010-EXTRACT-ELEMENT.                                                   
054200*-----------------------------------------------------------------        
054300     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
054400     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
054500         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
054600         WITH POINTER WK-N-PTR                                            
054700     END-UNSTRING.                                                        
054800*-----------------------------------------------------------------        
054900 F1019-EXTRACT-ELEMENT-EX.                                                
055000*-----------------------------------------------------------------        
055100     EXIT.                                                                
055200                                                                          
055300*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
055400*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
055500*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
055600*-----------------------------------------------------------------        
055700 F1020-SPLIT-ITERATION.                                                   
055800*-----------------------------------------------------------------        
055900     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
056000     MOVE ZERO TO WK-N-USCORE-CNT.                                        
056100     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
056200         FOR ALL "_".                                                     
056300     IF  WK-N-USCORE-CNT = ZERO                                           
056400         GO TO F1029-SPLIT-ITERATION-EX.                                  
056500                                                                          
056600     MOVE 32 TO WK-N-SCAN-POS.                                            
056700     PERFORM F1030-FIND-USCORE                                            
056800        THRU F1039-FIND-USCORE-EX                                         
056900             UNTIL WK-N-SCAN-POS = ZERO                                   
057000             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
057100     IF  WK-N-SCAN-POS = ZERO                                             
057200         GO TO F1029-SPLIT-ITERATION-EX.                                  
057300                                                                          
057400     MOVE SPACES TO WK-C-ITER-TEXT.                                       
057500     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
057600     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
057700         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
057800             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
057900         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
058000             TO BMRSRC-INSTANCE-TYPE                                      
058100         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
058200         IF  WK-C-ITER-TEXT IS NUMERIC                                    
058300             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
058400         END-IF                                                           
058500     END-IF.                                                              
058600*-----------------------------------------------------------------        
058700 F1029-SPLIT-ITERATION-EX.                                                
058800*-----------------------------------------------------------------        
058900     EXIT.                                                                
059000                                                                          
059100*-----------------------------------------------------------------        
059200 F1030-FIND-USCORE.                                                       
059300*-----------------------------------------------------------------        
059400     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
059500*-----------------------------------------------------------------        
059600 F1039-FIND-USCORE-EX.                                                    
059700*-----------------------------------------------------------------        
059800     EXIT.                                                                
059900                                                                          
060000******************************************************************        
060100* END OF PROGRAM SOURCE - BMRSPEC                                         
060200******************************************************************        
