000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRPRST.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : PULL-REQUEST STATUS CLASSIFIER.  READS THE PR              
001200*              REVIEW FEED FOR ONE CHANGE, LOOKS AT THE LATEST            
001300*              REVIEW FROM EACH REVIEWER PLUS THE COUNT OF                
001400*              OUTSTANDING REVIEW REQUESTS, AND WRITES BACK A             
001500*              SINGLE STATUS WORD FOR THE LAB DASHBOARD.  SMALL           
001600*              ENOUGH TO KEEP ITS OWN RECORD IN WORKING-STORAGE           
001700*              RATHER THAN A SHARED COPYBOOK.                             
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    DATE       DEV    DESCRIPTION                                    
002200*------ ---------- ------ -------------------------------------           
002300* BMR013 04/06/1991 RJH    INITIAL VERSION                                
002400* BMR029 23/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002500*                             MODULE, NO CHANGE REQUIRED                  
002600* BMR055 09/04/2003 LDT    OUTSTANDING-REQUEST-COUNT NOW BEATS            
002700*                             A LONE APPROVAL - MATCHES REVISED           
002800*                             BRANCH PROTECTION RULES                     
002810* BMR071 02/10/2006 LDT    FINAL BRANCH WAS SEARCHING FOR AN              
002820*                             APPROVED REVIEW SPECIFICALLY -              
002830*                             CORRECTED TO ANY REVIEW ON FILE PER         
002840*                             THE DASHBOARD'S APPROVAL RULE               
002900*-----------------------------------------------------------------        
003000                                                                          
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300******************************************************************        
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-AS400.                                              
003600 OBJECT-COMPUTER. IBM-AS400.                                              
003700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000                                                                          
004100******************************************************************        
004200 DATA DIVISION.                                                           
004300******************************************************************        
004400 FILE SECTION.                                                            
004500 WORKING-STORAGE SECTION.                                                 
004600 01  FILLER                     PIC X(24) VALUE                           
004700         "** PROGRAM BMRPRST  **".                                        
004800                                                                          
004900 01  WK-C-COMMON.                                                         
005000     COPY BMRCMN.                                                         
005100*     DUMP VIEW OF THE COMMON AREA - LEFT FROM THE OLD TRACE              
005200*     ROUTINE, SAME DEVICE USED ON EVERY MODULE IN THIS SUITE             
005300 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
005400                                 PIC X(20).                               
005500                                                                          
005600*     PR REVIEW RECORD - ONE ENTRY PER REVIEWER'S LATEST REVIEW,          
005700*     PLUS THE OUTSTANDING-REQUEST COUNT CARRIED IN THE HEADER            
005800 01  WK-C-PR-AREA.                                                        
005900     05  WK-C-PR-REQUEST-CNT      PIC 9(03).                              
006000     05  WK-C-PR-REVIEW-CNT       PIC 9(03).                              
006100     05  WK-C-PR-REVIEW-TAB OCCURS 20 TIMES                               
006200                              INDEXED BY WK-X-PR-IDX.                     
006300         10  WK-C-PR-STATE        PIC X(20).                              
006400             88  WK-C-PR-APPROVED         VALUE "APPROVED".               
006500             88  WK-C-PR-CHANGES-REQ VALUE "CHANGES_REQUESTED".           
006600     05  WK-C-PR-RESULT-SW        PIC X(01).                              
006700         88  WK-C-PR-FOUND-CHANGES-REQ       VALUE "C".                   
006800         88  WK-C-PR-FOUND-APPROVED          VALUE "A".                   
006900         88  WK-C-PR-FOUND-NEITHER           VALUE "N".                   
007000*     ONE-BYTE REDEFINE OF THE RESULT SWITCH - KEPT FROM THE OLD          
007100*     TRACE ROUTINE THAT PRINTED THIS AREA IN HEX ON UPSI-0               
007200     05  WK-N-PR-RESULT-SW REDEFINES WK-C-PR-RESULT-SW                    
007300                                 PIC 9(01).                               
007400                                                                          
007500*     SAME DUMP-VIEW DEVICE FOR THE REVIEW TABLE ITSELF                   
007600 01  WK-C-PR-DUMP-AREA REDEFINES WK-C-PR-AREA                             
007700                                 PIC X(50).                               
007800                                                                          
007900 01  WK-C-WORK-AREA.                                                      
008000     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
008100                                                                          
008200******************************************************************        
008300 LINKAGE SECTION.                                                         
008400******************************************************************        
008500 01  WK-C-PRL-RECORD.                                                     
008600     05  WK-C-PRL-INPUT.                                                  
008700         10  WK-C-PRL-REQUEST-CNT     PIC 9(03).                          
008800         10  WK-C-PRL-REVIEW-CNT      PIC 9(03).                          
008900         10  WK-C-PRL-REVIEW-TAB OCCURS 20 TIMES                          
009000                             PIC X(20).                                   
009100     05  WK-C-PRL-OUTPUT.                                                 
009200         10  WK-C-PRL-STATUS-WORD     PIC X(12).                          
009300                                                                          
009400******************************************************************        
009500 PROCEDURE DIVISION USING WK-C-PRL-RECORD.                                
009600******************************************************************        
009700 MAIN-MODULE.                                                             
009800     PERFORM A000-LOAD-REVIEW-TABLE THRU A099-LOAD-REVIEW-TAB-EX.         
009900     PERFORM B000-CLASSIFY-STATUS   THRU B099-CLASSIFY-STATUS-EX.         
010000     GOBACK.                                                              
010100                                                                          
010200*-----------------------------------------------------------------        
010300 A000-LOAD-REVIEW-TABLE.                                                  
010400*-----------------------------------------------------------------        
010500     MOVE WK-C-PRL-REQUEST-CNT TO WK-C-PR-REQUEST-CNT.                    
010600     MOVE WK-C-PRL-REVIEW-CNT  TO WK-C-PR-REVIEW-CNT.                     
010700     IF  WK-C-PR-REVIEW-CNT > 20                                          
010800         MOVE 20 TO WK-C-PR-REVIEW-CNT.                                   
010900     PERFORM A010-LOAD-ONE-REVIEW THRU A019-LOAD-ONE-REVIEW-EX            
011000             VARYING WK-N-IDX FROM 1 BY 1                                 
011100             UNTIL WK-N-IDX > WK-C-PR-REVIEW-CNT.                         
011200*-----------------------------------------------------------------        
011300 A099-LOAD-REVIEW-TAB-EX.                                                 
011400*-----------------------------------------------------------------        
011500     EXIT.                                                                
011600                                                                          
011700*-----------------------------------------------------------------        
011800 A010-LOAD-ONE-REVIEW.                                                    
011900*-----------------------------------------------------------------        
012000     MOVE WK-C-PRL-REVIEW-TAB (WK-N-IDX)                                  
012100         TO WK-C-PR-STATE (WK-N-IDX).                                     
012200*-----------------------------------------------------------------        
012300 A019-LOAD-ONE-REVIEW-EX.                                                 
012400*-----------------------------------------------------------------        
012500     EXIT.                                                                
012600                                                                          
012700*     ANY CHANGES-REQUESTED REVIEW WINS OUTRIGHT.  FAILING THAT,          
012800*     OUTSTANDING REQUESTS PUT THE PR BACK IN REVIEW EVEN IF AN           
012900*     EARLIER REVIEWER APPROVED.  FAILING THAT, ANY APPROVAL WINS.        
013000*     A PR WITH NO REVIEWS AND NO OUTSTANDING REQUESTS IS STILL           
013100*     IN PROGRESS.                                                        
013200*-----------------------------------------------------------------        
013300 B000-CLASSIFY-STATUS.                                                    
013400*-----------------------------------------------------------------        
013500     SET WK-C-PR-FOUND-NEITHER TO TRUE.                                   
013600     SET WK-X-PR-IDX TO 1.                                                
013700     SEARCH WK-C-PR-REVIEW-TAB                                            
013800         AT END                                                           
013900             NEXT SENTENCE                                                
014000         WHEN WK-C-PR-CHANGES-REQ (WK-X-PR-IDX)                           
014100             SET WK-C-PR-FOUND-CHANGES-REQ TO TRUE                        
014200     END-SEARCH.                                                          
014300                                                                          
014400     IF  WK-C-PR-FOUND-CHANGES-REQ                                        
014500         MOVE "inprogress" TO WK-C-PRL-STATUS-WORD                        
014600         GO TO B099-CLASSIFY-STATUS-EX.                                   
014700                                                                          
014800     IF  WK-C-PR-REQUEST-CNT > ZERO                                       
014900         MOVE "review" TO WK-C-PRL-STATUS-WORD                            
015000         GO TO B099-CLASSIFY-STATUS-EX.                                   
015100                                                                          
015150*     ANY REVIEW ON FILE (WHATEVER ITS STATE) CLEARS THE PR TO            
015160*     APPROVED ONCE CHANGES-REQUESTED AND OUTSTANDING REQUESTS            
015170*     ARE BOTH RULED OUT - WE DO NOT CARE WHICH REVIEWER LEFT IT          
015200     IF  WK-C-PR-REVIEW-CNT > ZERO                                        
016000         MOVE "approved" TO WK-C-PRL-STATUS-WORD                          
016200     ELSE                                                                 
016300         MOVE "inprogress" TO WK-C-PRL-STATUS-WORD                        
016400     END-IF.                                                              
016500*-----------------------------------------------------------------        
016600 B099-CLASSIFY-STATUS-EX.                                                 
016700*-----------------------------------------------------------------        
016800     EXIT.                                                                
016900                                                                          
017000******************************************************************        
017100* END OF PROGRAM SOURCE - BMRPRST                                         
017200******************************************************************        
