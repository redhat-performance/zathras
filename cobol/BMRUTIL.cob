000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRUTIL.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : PARSER UTILITIES COMMON MODULE.  OPTION-DRIVEN             
001200*              CALLED ROUTINE HOLDING THE LINE-SPLITTING, KEY-            
001300*              CLEANING, NUMERIC-CONVERSION AND STATUS-WORD               
001400*              NORMALIZATION LOGIC SHARED BY EVERY PARSER SO              
001500*              EACH ONE DOES NOT RE-INVENT IT.                            
001600*-----------------------------------------------------------------        
001700* HISTORY OF MODIFICATION:                                                
001800*-----------------------------------------------------------------        
001900* TAG    DATE       DEV    DESCRIPTION                                    
002000*------ ---------- ------ -------------------------------------           
002100* BMR010 04/06/1991 RJH    INITIAL VERSION - OPTIONS 1-3                  
002200* BMR022 19/02/1994 PXK    ADD OPTION 4 - NUMERIC CONVERSION              
002300*                             FOR FREE-FORM BENCHMARK OUTPUT              
002400* BMR029 19/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002500*                             MODULE, NO CHANGE REQUIRED                  
002600* BMR045 08/10/2000 LDT    ADD OPTION 5 - STATUS WORD                     
002700*                             NORMALIZE FOR THE SUMMARY REPORT            
002710* BMR072 02/10/2006 LDT    OPTION 5 MISSED "RAN" IN THE PASS              
002720*                             WORD LIST AND FORCED ANY NON-               
002730*                             MATCHING WORD TO UNKNOWN - NOW              
002740*                             PASSES IT THROUGH UPPERCASED                
002800*-----------------------------------------------------------------        
002900                                                                          
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200******************************************************************        
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-AS400.                                              
003500 OBJECT-COMPUTER. IBM-AS400.                                              
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900                                                                          
004000******************************************************************        
004100 DATA DIVISION.                                                           
004200******************************************************************        
004300 FILE SECTION.                                                            
004400 WORKING-STORAGE SECTION.                                                 
004500 01  FILLER                     PIC X(24) VALUE                           
004600         "** PROGRAM BMRUTIL  **".                                        
004700                                                                          
004800 01  WK-C-COMMON.                                                         
004900     COPY BMRCMN.                                                         
005000                                                                          
005100*     WHOLE-PART IS JUSTIFIED RIGHT SO A LEADING-SPACE-TO-ZERO            
005200*     FILL PRESERVES THE VALUE WHEN THE TEXT IS SHORTER THAN THE          
005300*     FIELD - THE FRACTIONAL PART STAYS LEFT-JUSTIFIED SO A               
005400*     TRAILING FILL PADS IT OUT TO SIX IMPLIED DECIMAL PLACES             
005500 01  WK-C-PARSE-AREA.                                                     
005600     05  WK-C-PARSE-TEXT          PIC X(60).                              
005700     05  WK-C-WHOLE-PART          PIC X(11) JUSTIFIED RIGHT.              
005800     05  WK-C-FRAC-PART           PIC X(06).                              
005900*     FLAT DUMP VIEW OF THE PARSE BUFFER - LEFT OVER FROM THE OLD         
006000*     TRACE ROUTINE THAT LISTED THIS AREA WHEN UPSI-0 WAS SET ON          
006100 01  WK-C-PARSE-RAW REDEFINES WK-C-PARSE-AREA                             
006200                                 PIC X(77).                               
006300                                                                          
006400*     CONVERTED NUMERIC PIECES - KEPT SEPARATE FROM THE TEXT              
006500*     AREA ABOVE SO A MOVE INTO ONE CANNOT DISTURB THE OTHER              
006600 01  WK-C-NUMERIC-WORK.                                                   
006700     05  WK-N-WHOLE               PIC 9(11) COMP-3.                       
006800     05  WK-N-FRAC                PIC 9(06) COMP-3.                       
006900 01  WK-C-NUMERIC-RAW REDEFINES WK-C-NUMERIC-WORK                         
007000                                 PIC X(10).                               
007100                                                                          
007200 01  WK-C-WORK-AREA.                                                      
007300     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
007400     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
007500     05  WK-N-WHOLE-LEN           COMP PIC S9(04) VALUE ZERO.             
007600     05  WK-N-FRAC-LEN            COMP PIC S9(04) VALUE ZERO.             
007700     05  WK-C-NEGATIVE-SW         PIC X(01) VALUE "N".                    
007800         88  WK-C-IS-NEGATIVE            VALUE "Y".                       
007900                                                                          
008000*     PER-CHARACTER VIEW OF THE UPPERCASED STATUS LINE - KEPT             
008100*     FROM THE OLD CHARACTER-BY-CHARACTER SCAN, SUPERSEDED BY             
008200*     THE INSPECT TALLYING LOGIC BELOW BUT LEFT DECLARED HERE             
008300 01  WK-C-UPPER-LINE-AREA.                                                
008400     05  WK-C-UPPER-LINE          PIC X(200).                             
008500 01  WK-C-UPPER-LINE-CHARS REDEFINES WK-C-UPPER-LINE-AREA.                
008600     05  WK-C-UPPER-LINE-CHAR OCCURS 200 TIMES                            
008700                                 PIC X(01).                               
008800                                                                          
008900*     UPPERCASE / LOWERCASE FOLDING TABLES - THE HOUSE HAS NEVER          
009000*     HAD FUNCTION UPPER-CASE OR FUNCTION LOWER-CASE AVAILABLE            
009100 01  WK-C-UPPER-ALPHA        PIC X(26) VALUE                              
009200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
009300 01  WK-C-LOWER-ALPHA        PIC X(26) VALUE                              
009400         "abcdefghijklmnopqrstuvwxyz".                                    
009500                                                                          
009600******************************************************************        
009700 LINKAGE SECTION.                                                         
009800******************************************************************        
009900 COPY BMRUTL.                                                             
010000                                                                          
010100******************************************************************        
010200 PROCEDURE DIVISION USING WK-C-UTL-RECORD.                                
010300******************************************************************        
010400 MAIN-MODULE.                                                             
010500     EVALUATE WK-C-UTL-OPTION                                             
010600         WHEN 01                                                          
010700             PERFORM A000-SPLIT-DELIMITED-LINE                            
010800                THRU A099-SPLIT-DELIMITED-LINE-EX                         
010900         WHEN 02                                                          
011000             PERFORM B000-SPLIT-KEY-VALUE-LINE                            
011100                THRU B099-SPLIT-KEY-VALUE-LINE-EX                         
011200         WHEN 03                                                          
011300             PERFORM C000-CLEAN-KEY-NAME                                  
011400                THRU C099-CLEAN-KEY-NAME-EX                               
011500         WHEN 04                                                          
011600             PERFORM D000-NUMERIC-CONVERT                                 
011700                THRU D099-NUMERIC-CONVERT-EX                              
011800         WHEN 05                                                          
011900             PERFORM E000-STATUS-NORMALIZE                                
012000                THRU E099-STATUS-NORMALIZE-EX                             
012100         WHEN OTHER                                                       
012200             NEXT SENTENCE                                                
012300     END-EVALUATE.                                                        
012400     GOBACK.                                                              
012500                                                                          
012600*     GENERAL-PURPOSE SPLIT ON THE CALLER-SUPPLIED DELIMITER -            
012700*     REPEATED SINGLE-FIELD UNSTRING CALLS WALKING A POINTER              
012800*     ACROSS THE LINE, THE WAY THIS SHOP HAS ALWAYS TOKENIZED             
012900*     FREE-FORM BENCHMARK OUTPUT                                          
013000*-----------------------------------------------------------------        
013100 A000-SPLIT-DELIMITED-LINE.                                               
013200*-----------------------------------------------------------------        
013300     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-IDX.                          
013400     MOVE 1      TO WK-N-PTR.                                             
013500     PERFORM A010-EXTRACT-ONE-FIELD                                       
013600        THRU A019-EXTRACT-ONE-FIELD-EX                                    
013700             UNTIL WK-N-PTR > 200 OR WK-C-UTL-FIELD-CNT >= 20.            
013800*-----------------------------------------------------------------        
013900 A099-SPLIT-DELIMITED-LINE-EX.                                            
014000*-----------------------------------------------------------------        
014100     EXIT.                                                                
014200                                                                          
014300*-----------------------------------------------------------------        
014400 A010-EXTRACT-ONE-FIELD.                                                  
014500*-----------------------------------------------------------------        
014600     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
014700     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY WK-C-UTL-DELIMITER           
014800         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
014900         WITH POINTER WK-N-PTR                                            
015000     END-UNSTRING.                                                        
015100*-----------------------------------------------------------------        
015200 A019-EXTRACT-ONE-FIELD-EX.                                               
015300*-----------------------------------------------------------------        
015400     EXIT.                                                                
015500                                                                          
015600*     KEY:VALUE SPLIT - USED FOR THE ONE-PAIR-PER-LINE SUT                
015700*     METADATA FILES (CPUINFO, MEMINFO AND THE LIKE)                      
015800*-----------------------------------------------------------------        
015900 B000-SPLIT-KEY-VALUE-LINE.                                               
016000*-----------------------------------------------------------------        
016100     MOVE SPACES TO WK-C-UTL-FIELD-TAB (1) WK-C-UTL-FIELD-TAB (2).        
016200     MOVE 2      TO WK-C-UTL-FIELD-CNT.                                   
016300     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY ":"                          
016400         INTO WK-C-UTL-FIELD-TAB (1)                                      
016500              WK-C-UTL-FIELD-TAB (2)                                      
016600     END-UNSTRING.                                                        
016700*-----------------------------------------------------------------        
016800 B099-SPLIT-KEY-VALUE-LINE-EX.                                            
016900*-----------------------------------------------------------------        
017000     EXIT.                                                                
017100                                                                          
017200*     KEY-NAME CLEANING - FOLD TO LOWER CASE, TURN SPACES AND             
017300*     DASHES INTO UNDERSCORES, THE WAY OVERALL-STATS KEYS ARE             
017400*     NORMALIZED BEFORE THEY GO ON THE SUMMARY RECORD                     
017500*-----------------------------------------------------------------        
017600 C000-CLEAN-KEY-NAME.                                                     
017700*-----------------------------------------------------------------        
017800     INSPECT WK-C-UTL-FIELD-TAB (1)                                       
017900         CONVERTING WK-C-UPPER-ALPHA TO WK-C-LOWER-ALPHA.                 
018000     INSPECT WK-C-UTL-FIELD-TAB (1)                                       
018100         CONVERTING " -" TO "__".                                         
018200*-----------------------------------------------------------------        
018300 C099-CLEAN-KEY-NAME-EX.                                                  
018400*-----------------------------------------------------------------        
018500     EXIT.                                                                
018600                                                                          
018700*     NUMERIC CONVERSION - SPLITS THE TEXT ON THE DECIMAL POINT           
018800*     AND REBUILDS THE VALUE FROM THE WHOLE AND FRACTIONAL PARTS,         
018900*     NO FUNCTION NUMVAL AVAILABLE ON THIS COMPILER                       
019000*-----------------------------------------------------------------        
019100 D000-NUMERIC-CONVERT.                                                    
019200*-----------------------------------------------------------------        
019300     MOVE "N" TO WK-C-UTL-IS-NUMERIC-SW WK-C-UTL-IS-DECIMAL-SW.           
019400     MOVE "N" TO WK-C-NEGATIVE-SW.                                        
019500     MOVE ZERO TO WK-C-UTL-NUMERIC-VALUE.                                 
019600                                                                          
019700     IF  WK-C-UTL-FIELD-TAB (1) (1:1) = SPACE                             
019800         GO TO D099-NUMERIC-CONVERT-EX.                                   
019900                                                                          
020000     IF  WK-C-UTL-FIELD-TAB (1) (1:1) = "-"                               
020100         SET WK-C-IS-NEGATIVE TO TRUE                                     
020200         MOVE WK-C-UTL-FIELD-TAB (1) (2:59) TO WK-C-PARSE-TEXT            
020300     ELSE                                                                 
020400         MOVE WK-C-UTL-FIELD-TAB (1)         TO WK-C-PARSE-TEXT           
020500     END-IF.                                                              
020600                                                                          
020700     MOVE SPACES TO WK-C-WHOLE-PART WK-C-FRAC-PART.                       
020800     UNSTRING WK-C-PARSE-TEXT DELIMITED BY "."                            
020900         INTO WK-C-WHOLE-PART COUNT IN WK-N-WHOLE-LEN                     
021000              WK-C-FRAC-PART  COUNT IN WK-N-FRAC-LEN                      
021100     END-UNSTRING.                                                        
021200                                                                          
021300     IF  WK-N-WHOLE-LEN = ZERO                                            
021400         GO TO D099-NUMERIC-CONVERT-EX.                                   
021500                                                                          
021600     INSPECT WK-C-WHOLE-PART REPLACING LEADING SPACE BY "0".              
021700     INSPECT WK-C-FRAC-PART  REPLACING SPACE       BY "0".                
021800     MOVE WK-C-WHOLE-PART                 TO WK-N-WHOLE.                  
021900     MOVE WK-C-FRAC-PART                  TO WK-N-FRAC.                   
022000                                                                          
022100     COMPUTE WK-C-UTL-NUMERIC-VALUE ROUNDED =                             
022200         WK-N-WHOLE + (WK-N-FRAC / 1000000).                              
022300     IF  WK-C-IS-NEGATIVE                                                 
022400         COMPUTE WK-C-UTL-NUMERIC-VALUE =                                 
022500             WK-C-UTL-NUMERIC-VALUE * -1                                  
022600     END-IF.                                                              
022700                                                                          
022800     SET WK-C-UTL-IS-NUMERIC TO TRUE.                                     
022900     IF  WK-N-FRAC-LEN > ZERO                                             
023000         SET WK-C-UTL-IS-DECIMAL TO TRUE                                  
023100     END-IF.                                                              
023200*-----------------------------------------------------------------        
023300 D099-NUMERIC-CONVERT-EX.                                                 
023400*-----------------------------------------------------------------        
023500     EXIT.                                                                
023600                                                                          
023700*     STATUS WORD NORMALIZE - THE RAW LINE CAN READ "PASSED",             
023800*     "OK", "SUCCESS", "FAILED", "ERROR" OR HALF A DOZEN OTHER            
023900*     SPELLINGS DEPENDING ON THE BENCHMARK - FOLD TO ONE OF THE           
024000*     THREE HOUSE STATUS WORDS                                            
024100*-----------------------------------------------------------------        
024200 E000-STATUS-NORMALIZE.                                                   
024300*-----------------------------------------------------------------        
024400     MOVE WK-C-UTL-RAW-LINE       TO WK-C-UPPER-LINE.                     
024500     INSPECT WK-C-UPPER-LINE                                              
024600         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.                 
024650*     DEFAULT RESULT IS THE UPPERCASED LINE ITSELF - A BLANK LINE         
024660*     IS THE ONLY CASE THAT DEFAULTS TO UNKNOWN                           
024700     IF  WK-C-UTL-RAW-LINE = SPACES                                       
024710         MOVE C-UNKNOWN       TO WK-C-UTL-FIELD-TAB (1)                   
024720     ELSE                                                                 
024730         MOVE WK-C-UPPER-LINE TO WK-C-UTL-FIELD-TAB (1)                   
024740     END-IF.                                                              
024800                                                                          
024900     MOVE ZERO TO WK-N-IDX.                                               
025000     INSPECT WK-C-UPPER-LINE TALLYING WK-N-IDX                            
025100         FOR ALL "PASS" FOR ALL "OK" FOR ALL "SUCCESS"                    
025120         FOR ALL "RAN".                                                   
025200     IF  WK-N-IDX > ZERO                                                  
025300         MOVE C-PASS TO WK-C-UTL-FIELD-TAB (1)                            
025400         GO TO E099-STATUS-NORMALIZE-EX.                                  
025500                                                                          
025600     MOVE ZERO TO WK-N-IDX.                                               
025700     INSPECT WK-C-UPPER-LINE TALLYING WK-N-IDX                            
025800         FOR ALL "FAIL" FOR ALL "ERROR".                                  
025900     IF  WK-N-IDX > ZERO                                                  
026000         MOVE C-FAIL TO WK-C-UTL-FIELD-TAB (1).                           
026100*-----------------------------------------------------------------        
026200 E099-STATUS-NORMALIZE-EX.                                                
026300*-----------------------------------------------------------------        
026400     EXIT.                                                                
026500                                                                          
026600******************************************************************        
026700* END OF PROGRAM SOURCE - BMRUTIL                                         
026800******************************************************************        
