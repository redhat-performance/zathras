000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRBASE.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : COMMON RESULT BUILDER.  OPTION-DRIVEN COMMON               
001200*              MODULE CALLED BY EVERY BENCHMARK PARSER TO DO              
001300*              THE BOOKKEEPING WORK THAT IS THE SAME ACROSS               
001400*              ALL TWELVE BENCHMARKS - DOC-ID CONSTRUCTION,               
001500*              OVERALL STATISTICS, PRIMARY METRIC SELECTION,              
001600*              EXECUTION-TIME TOTALLING AND UNIT GUESSING.                
001700*-----------------------------------------------------------------        
001800* HISTORY OF MODIFICATION:                                                
001900*-----------------------------------------------------------------        
002000* TAG    DATE       DEV    DESCRIPTION                                    
002100*------ ---------- ------ -------------------------------------           
002200* BMR011 04/06/1991 RJH    INITIAL VERSION - OPTIONS 1-3 ONLY             
002300* BMR028 04/03/1995 PXK    ADD OPTION 4 - EXECUTION-TIME TOTAL            
002400*                             FOR THE CONTROL-BREAK REPORT                
002500* BMR029 19/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002600*                             MODULE, NO CHANGE REQUIRED                  
002700* BMR060 02/09/2004 SKN    ADD OPTION 5 - UNIT GUESS FROM THE             
002800*                             METRIC NAME PER LAB NAMING RULES            
002850* BMR070 25/09/2006 LDT    OPTION 3 WAS MOVING THE MEDIAN INTO THE        
002860*                             PRIMARY METRIC - CORRECTED TO THE           
002870*                             MEAN PER THE LAB'S STANDARD RULE            
002900*-----------------------------------------------------------------        
003000                                                                          
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300******************************************************************        
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-AS400.                                              
003600 OBJECT-COMPUTER. IBM-AS400.                                              
003700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000                                                                          
004100******************************************************************        
004200 DATA DIVISION.                                                           
004300******************************************************************        
004400 FILE SECTION.                                                            
004500 WORKING-STORAGE SECTION.                                                 
004600 01  FILLER                     PIC X(24) VALUE                           
004700         "** PROGRAM BMRBASE  **".                                        
004800                                                                          
004900 01  WK-C-COMMON.                                                         
005000     COPY BMRCMN.                                                         
005100                                                                          
005200*     WORK AREA PASSED ON TO THE STATISTICS KERNEL AND THE                
005300*     FINGERPRINT MODULE - REDEFINES THE HOUSE WAY OF KEEPING A           
005400*     SUB-CALL'S LINKAGE COPYBOOK IN LOCAL WORKING STORAGE                
005500 01  WK-C-STL-AREA.                                                       
005600     COPY BMRSTL.                                                         
005700 01  WK-C-FPL-AREA.                                                       
005800     COPY BMRFPL.                                                         
005900                                                                          
006000 01  WK-C-WORK-AREA.                                                      
006100     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
006200     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
006300                                                                          
006400*     RAW-BYTE VIEW OF THE RUNNING TOTAL - KEPT FOR THE OLD DUMP          
006500*     ROUTINE THAT USED TO LIST THIS AREA TO THE CONSOLE                  
006600 01  WK-C-SUM-AREA.                                                       
006700     05  WK-N-SUM               COMP PIC S9(11)V9(03) VALUE ZERO.         
006800 01  WK-C-SUM-RAW REDEFINES WK-C-SUM-AREA                                 
006900                                 PIC X(08).                               
007000                                                                          
007100 01  WK-C-NUMBER-AREA.                                                    
007200     05  WK-C-EDIT-NUMBER         PIC -(7)9.999.                          
007300 01  WK-C-NUMBER-BYTES REDEFINES WK-C-NUMBER-AREA                         
007400                                 PIC X(12).                               
007500                                                                          
007600 01  WK-C-COUNT-AREA.                                                     
007700     05  WK-C-EDIT-COUNT          PIC ZZ9.                                
007800 01  WK-C-COUNT-BYTES REDEFINES WK-C-COUNT-AREA                           
007900                                 PIC X(03).                               
008000                                                                          
008100******************************************************************        
008200 LINKAGE SECTION.                                                         
008300******************************************************************        
008400 COPY BMRBSL.                                                             
008500                                                                          
008600******************************************************************        
008700 PROCEDURE DIVISION USING WK-C-BSL-RECORD.                                
008800******************************************************************        
008900 MAIN-MODULE.                                                             
009000     EVALUATE WK-C-BSL-OPTION                                             
009100         WHEN 01                                                          
009200             PERFORM A000-BUILD-DOC-ID                                    
009300                THRU A099-BUILD-DOC-ID-EX                                 
009400         WHEN 02                                                          
009500             PERFORM B000-OVERALL-STATISTICS                              
009600                THRU B099-OVERALL-STATISTICS-EX                           
009700         WHEN 03                                                          
009800             PERFORM C000-PRIMARY-METRIC                                  
009900                THRU C099-PRIMARY-METRIC-EX                               
010000         WHEN 04                                                          
010100             PERFORM D000-EXEC-TIME-TOTAL                                 
010200                THRU D099-EXEC-TIME-TOTAL-EX                              
010300         WHEN 05                                                          
010400             PERFORM E000-UNIT-GUESS                                      
010500                THRU E099-UNIT-GUESS-EX                                   
010600         WHEN OTHER                                                       
010700             NEXT SENTENCE                                                
010800     END-EVALUATE.                                                        
010900     GOBACK.                                                              
011000                                                                          
011100*     BUILDS THE CONTENT USED FOR THE FINGERPRINT FROM THE FIELDS         
011200*     COMMON TO EVERY RESULT - TEST NAME, STATUS, RUN COUNT AND           
011300*     THE DURATION LIST - THEN CALLS BMRFPRT TO DIGEST IT                 
011400*-----------------------------------------------------------------        
011500 A000-BUILD-DOC-ID.                                                       
011600*-----------------------------------------------------------------        
011700     MOVE SPACES              TO WK-C-FPL-CONTENT.                        
011800     MOVE WK-C-BSL-TEST-NAME  TO WK-C-FPL-TEST-NAME.                      
011900     MOVE WK-C-BSL-RUN-CNT    TO WK-C-EDIT-COUNT.                         
012000     MOVE 1                   TO WK-N-PTR.                                
012100     STRING WK-C-BSL-TEST-NAME   DELIMITED BY SPACE                       
012200            WK-C-BSL-STATUS-WORD DELIMITED BY SPACE                       
012300            WK-C-EDIT-COUNT      DELIMITED BY SIZE                        
012400       INTO WK-C-FPL-CONTENT                                              
012500       WITH POINTER WK-N-PTR.                                             
012600                                                                          
012700     PERFORM A010-APPEND-ONE-DURATION                                     
012800        THRU A019-APPEND-ONE-DURATION-EX                                  
012900             VARYING WK-N-IDX FROM 1 BY 1                                 
013000             UNTIL WK-N-IDX > WK-C-BSL-RUN-CNT.                           
013100                                                                          
013200     CALL "BMRFPRT" USING WK-C-FPL-RECORD.                                
013300     MOVE WK-C-FPL-DOC-ID     TO WK-C-BSL-DOC-ID.                         
013400*-----------------------------------------------------------------        
013500 A099-BUILD-DOC-ID-EX.                                                    
013600*-----------------------------------------------------------------        
013700     EXIT.                                                                
013800                                                                          
013900*-----------------------------------------------------------------        
014000 A010-APPEND-ONE-DURATION.                                                
014100*-----------------------------------------------------------------        
014200     MOVE WK-C-BSL-DURATION-TAB (WK-N-IDX) TO WK-C-EDIT-NUMBER.           
014300     STRING WK-C-NUMBER-BYTES DELIMITED BY SIZE                           
014400       INTO WK-C-FPL-CONTENT                                              
014500       WITH POINTER WK-N-PTR                                              
014600     END-STRING.                                                          
014700*-----------------------------------------------------------------        
014800 A019-APPEND-ONE-DURATION-EX.                                             
014900*-----------------------------------------------------------------        
015000     EXIT.                                                                
015100                                                                          
015200*     COPIES THE DURATION LIST INTO THE STATISTICS KERNEL'S VALUE         
015300*     TABLE AND CALLS BMRSTAT FOR MEAN/MEDIAN/MIN/MAX/STDDEV              
015400*-----------------------------------------------------------------        
015500 B000-OVERALL-STATISTICS.                                                 
015600*-----------------------------------------------------------------        
015700     MOVE WK-C-BSL-RUN-CNT   TO WK-C-STL-VALUE-CNT.                       
015800     MOVE "N"                TO WK-C-STL-GEOMEAN-SW.                      
015900     PERFORM B010-COPY-ONE-DURATION                                       
016000        THRU B019-COPY-ONE-DURATION-EX                                    
016100             VARYING WK-N-IDX FROM 1 BY 1                                 
016200             UNTIL WK-N-IDX > WK-C-BSL-RUN-CNT.                           
016300                                                                          
016400     CALL "BMRSTAT" USING WK-C-STL-RECORD.                                
016500                                                                          
016600     MOVE WK-C-STL-MEAN      TO WK-C-BSL-MEAN.                            
016700     MOVE WK-C-STL-MEDIAN    TO WK-C-BSL-MEDIAN.                          
016800     MOVE WK-C-STL-MIN       TO WK-C-BSL-MIN.                             
016900     MOVE WK-C-STL-MAX       TO WK-C-BSL-MAX.                             
017000     MOVE WK-C-STL-STDDEV    TO WK-C-BSL-STDDEV.                          
017100*-----------------------------------------------------------------        
017200 B099-OVERALL-STATISTICS-EX.                                              
017300*-----------------------------------------------------------------        
017400     EXIT.                                                                
017500                                                                          
017600*-----------------------------------------------------------------        
017700 B010-COPY-ONE-DURATION.                                                  
017800*-----------------------------------------------------------------        
017900     MOVE WK-C-BSL-DURATION-TAB (WK-N-IDX)                                
018000                     TO WK-C-STL-VALUE-TAB (WK-N-IDX).                    
018100*-----------------------------------------------------------------        
018200 B019-COPY-ONE-DURATION-EX.                                               
018300*-----------------------------------------------------------------        
018400     EXIT.                                                                
018500                                                                          
018600*     PRIMARY METRIC IS VALUED AT THE OVERALL MEAN WHEN STATISTICS        
018700*     EXIST, PER THE LAB'S STANDARD RULE - ONE OUTLIER RUN MOVES          
018800*     THE MEAN A LITTLE RATHER THAN LETTING A SINGLE MID RUN STAND        
018900*-----------------------------------------------------------------        
019000 C000-PRIMARY-METRIC.                                                     
019100*-----------------------------------------------------------------        
019200     MOVE WK-C-BSL-RUN-CNT   TO WK-C-STL-VALUE-CNT.                       
019300     MOVE "N"                TO WK-C-STL-GEOMEAN-SW.                      
019400     PERFORM B010-COPY-ONE-DURATION                                       
019500        THRU B019-COPY-ONE-DURATION-EX                                    
019600             VARYING WK-N-IDX FROM 1 BY 1                                 
019700             UNTIL WK-N-IDX > WK-C-BSL-RUN-CNT.                           
019800                                                                          
019900     CALL "BMRSTAT" USING WK-C-STL-RECORD.                                
020000     MOVE WK-C-STL-MEAN      TO WK-C-BSL-PRIMARY-METRIC.                  
020100*-----------------------------------------------------------------        
020200 C099-PRIMARY-METRIC-EX.                                                  
020300*-----------------------------------------------------------------        
020400     EXIT.                                                                
020500                                                                          
020600*-----------------------------------------------------------------        
020700 D000-EXEC-TIME-TOTAL.                                                    
020800*-----------------------------------------------------------------        
020900     MOVE ZERO TO WK-N-SUM.                                               
021000     PERFORM D010-ADD-ONE-DURATION                                        
021100        THRU D019-ADD-ONE-DURATION-EX                                     
021200             VARYING WK-N-IDX FROM 1 BY 1                                 
021300             UNTIL WK-N-IDX > WK-C-BSL-RUN-CNT.                           
021400     MOVE WK-N-SUM           TO WK-C-BSL-EXEC-TIME-TOTAL.                 
021500*-----------------------------------------------------------------        
021600 D099-EXEC-TIME-TOTAL-EX.                                                 
021700*-----------------------------------------------------------------        
021800     EXIT.                                                                
021900                                                                          
022000*-----------------------------------------------------------------        
022100 D010-ADD-ONE-DURATION.                                                   
022200*-----------------------------------------------------------------        
022300     ADD WK-C-BSL-DURATION-TAB (WK-N-IDX)   TO WK-N-SUM.                  
022400*-----------------------------------------------------------------        
022500 D019-ADD-ONE-DURATION-EX.                                                
022600*-----------------------------------------------------------------        
022700     EXIT.                                                                
022800                                                                          
022900*     UNIT GUESS - THE METRIC NAME IS SCANNED AGAINST THE HOUSE           
023000*     KEYWORD TABLE IN FIXED PRIORITY ORDER, FIRST HIT WINS               
023100*-----------------------------------------------------------------        
023200 E000-UNIT-GUESS.                                                         
023300*-----------------------------------------------------------------        
023400     MOVE C-UNIT-GENERIC     TO WK-C-BSL-UNIT-GUESS.                      
023500                                                                          
023600     IF  WK-C-BSL-METRIC-NAME (1:40) = SPACES                             
023700         GO TO E099-UNIT-GUESS-EX.                                        
023800                                                                          
023900     INSPECT WK-C-BSL-METRIC-NAME TALLYING WK-N-IDX                       
024000         FOR ALL "per_sec".                                               
024100     IF  WK-N-IDX > ZERO                                                  
024200         MOVE C-UNIT-PERSEC   TO WK-C-BSL-UNIT-GUESS                      
024300         GO TO E099-UNIT-GUESS-EX.                                        
024400                                                                          
024500     MOVE ZERO TO WK-N-IDX.                                               
024600     INSPECT WK-C-BSL-METRIC-NAME TALLYING WK-N-IDX                       
024700         FOR ALL "seconds" FOR ALL "time".                                
024800     IF  WK-N-IDX > ZERO                                                  
024900         MOVE C-UNIT-SEC      TO WK-C-BSL-UNIT-GUESS                      
025000         GO TO E099-UNIT-GUESS-EX.                                        
025100                                                                          
025200     MOVE ZERO TO WK-N-IDX.                                               
025300     INSPECT WK-C-BSL-METRIC-NAME TALLYING WK-N-IDX                       
025400         FOR ALL "bytes" FOR ALL "bandwidth".                             
025500     IF  WK-N-IDX > ZERO                                                  
025600         MOVE C-UNIT-BYTES    TO WK-C-BSL-UNIT-GUESS                      
025700         GO TO E099-UNIT-GUESS-EX.                                        
025800                                                                          
025900     MOVE ZERO TO WK-N-IDX.                                               
026000     INSPECT WK-C-BSL-METRIC-NAME TALLYING WK-N-IDX                       
026100         FOR ALL "iops".                                                  
026200     IF  WK-N-IDX > ZERO                                                  
026300         MOVE C-UNIT-IOPS     TO WK-C-BSL-UNIT-GUESS.                     
026400*-----------------------------------------------------------------        
026500 E099-UNIT-GUESS-EX.                                                      
026600*-----------------------------------------------------------------        
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000* END OF PROGRAM SOURCE - BMRBASE                                         
027100******************************************************************        
