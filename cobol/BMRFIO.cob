000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRFIO.                                                  
000500 AUTHOR.         S K NAIR.                                                
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   22 MAY 2006.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : FIO STORAGE BENCHMARK RESULT PARSER.  READS TWO            
001200*              FEEDS FROM THE COLLECTION AREA - THE PER-JOB               
001300*              METRIC FEED (ONE KEY:VALUE PAIR PER LINE, GROUPED          
001400*              UNDER WORKLOAD: AND JOB: MARKERS) AND THE PER-             
001500*              WORKLOAD TIME-SERIES FEED.  EVERY JOB ACTIVE IN A          
001600*              WORKLOAD IS FOLDED INTO THAT WORKLOAD'S OWN RUN AS         
001700*              THE JOB LINES ARE READ - THERE IS NO PER-JOB TABLE.        
001800*              A WORKLOAD'S HEADLINE FIGURE IS ITS SUMMED                 
001900*              THROUGHPUT; THE DOCUMENT'S PRIMARY METRIC FALLS            
002000*              OUT OF THE OVERALL-STATISTICS MAXIMUM OVER ALL             
002100*              WORKLOADS, PER THE LAB'S EST. THROUGHPUT RULE.             
002200*-----------------------------------------------------------------        
002300* HISTORY OF MODIFICATION:                                                
002400*-----------------------------------------------------------------        
002500* TAG    DATE       DEV    DESCRIPTION                                    
002600*------ ---------- ------ -------------------------------------           
002700* BMR067 22/05/2006 SKN    INITIAL VERSION                                
002800* BMR068 30/06/2006 SKN    A WORKLOAD: MARKER WITH NO JOB:                
002900*                             LINES BEHIND IT WAS DIVIDING THE            
003000*                             RUNTIME TOTAL BY ZERO WHEN THE RUN          
003100*                             WAS FLUSHED - NOW DEFAULTS TO ZERO          
003200* BMR069 12/09/2006 LDT    TIME-SERIES ROWS FOR A WORKLOAD                
003300*                             NAME NOT SEEN IN THE JOB FEED WERE          
003400*                             BEING DROPPED WITH NO RECORD OF IT -        
003500*                             SUCH ROWS ARE NOW COUNTED SKIPPED           
003600* BMR073 20/10/2006 SKN    THE ~15 SECONDARY JOB METRICS WERE             
003700*                             RECOGNISED AND THEN DROPPED WITH A          
003800*                             CONTINUE - NOW POOLED PER THE LAB'S         
003900*                             FIO WEIGHTING RULE (BANDWIDTH/IOPS          
004000*                             SUMMED, LATENCY AND PERCENTILES             
004100*                             WEIGHTED BY EACH JOB'S TOTAL I/O            
004200*                             COUNT, CPU FIGURES AVERAGED) AND            
004300*                             CARRIED TO THE RUN TABLE AS EXTRA           
004400*                             SUMMARY ROWS ALONGSIDE THE HEADLINE         
004500*                             THROUGHPUT FIGURE                           
004600*-----------------------------------------------------------------        
004700                                                                          
004800******************************************************************        
004900 ENVIRONMENT DIVISION.                                                    
005000******************************************************************        
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-AS400.                                              
005300 OBJECT-COMPUTER. IBM-AS400.                                              
005400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT FIO-JOB-FILE ASSIGN TO BMRFIJ                                 
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WK-C-FILE-STATUS.                                 
006000     SELECT FIO-TS-FILE ASSIGN TO BMRFIT                                  
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WK-C-FILE-STATUS.                                 
006300     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WK-C-FILE-STATUS.                                 
006600     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS WK-C-FILE-STATUS.                                 
006900     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WK-C-FILE-STATUS.                                 
007200     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS WK-C-FILE-STATUS.                                 
007500                                                                          
007600******************************************************************        
007700 DATA DIVISION.                                                           
007800******************************************************************        
007900 FILE SECTION.                                                            
008000 FD  FIO-JOB-FILE.                                                        
008100 01  FIO-JOB-REC                  PIC X(200).                             
008200 FD  FIO-TS-FILE.                                                         
008300 01  FIO-TS-REC                   PIC X(80).                              
008400 FD  SUM-OUTPUT-FILE.                                                     
008500 01  WK-C-SUM-OUT-REC.                                                    
008600     COPY BMRSUM.                                                         
008700 FD  STA-OUTPUT-FILE.                                                     
008800 01  WK-C-STA-OUT-REC.                                                    
008900     COPY BMRSTA.                                                         
009000 FD  TSD-OUTPUT-FILE.                                                     
009100 01  WK-C-TSD-OUT-REC.                                                    
009200     COPY BMRTSD.                                                         
009300 FD  SRC-OUTPUT-FILE.                                                     
009400 01  WK-C-SRC-OUT-REC.                                                    
009500     COPY BMRSRC.                                                         
009600                                                                          
009700 WORKING-STORAGE SECTION.                                                 
009800 01  FILLER                     PIC X(24) VALUE                           
009900         "** PROGRAM BMRFIO **".                                          
010000                                                                          
010100 01  WK-C-COMMON.                                                         
010200     COPY BMRCMN.                                                         
010300*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
010400*     EVERY MODULE IN THIS SUITE                                          
010500 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
010600                                 PIC X(20).                               
010700                                                                          
010800 01  WK-C-BSL-AREA.                                                       
010900     COPY BMRBSL.                                                         
011000*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
011100 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
011200                                 PIC X(50).                               
011300 01  WK-C-UTL-AREA.                                                       
011400     COPY BMRUTL.                                                         
011500                                                                          
011600*     THE WORKLOAD CURRENTLY BEING ACCUMULATED - OPENED BY A              
011700*     WORKLOAD: LINE, FOLDED JOB BY JOB, CLOSED OUT BY THE NEXT           
011800*     WORKLOAD: LINE OR END OF FILE.  BW_KBPS AND IOPS ARE POOLED         
011900*     ALONGSIDE THEIR OWN MIN/MAX/MEAN SUB-FIGURES; LATENCY AND           
012000*     THE                                                                 
012100*     P99 PERCENTILE ARE POOLED AS A WEIGHTED-SUM/WEIGHT-SUM PAIR,        
012200*     THE WEIGHT BEING THE ISSUING JOB'S OWN TOTAL_IOS (BMR073)           
012300 01  WK-C-FIO-WORKLOAD-AREA.                                              
012400     05  WK-C-FIO-CUR-NAME        PIC X(24).                              
012500     05  WK-N-FIO-CUR-JOB-CNT     COMP PIC 9(03) VALUE ZERO.              
012600     05  WK-N-FIO-BW-SUM          COMP PIC 9(09) VALUE ZERO.              
012700     05  WK-N-FIO-BW-MIN-SUM      COMP PIC 9(09) VALUE ZERO.              
012800     05  WK-N-FIO-BW-MAX-SUM      COMP PIC 9(09) VALUE ZERO.              
012900     05  WK-N-FIO-BW-MEAN-SUM     COMP PIC 9(09) VALUE ZERO.              
013000     05  WK-N-FIO-IOPS-SUM        COMP PIC 9(09) VALUE ZERO.              
013100     05  WK-N-FIO-IOPS-MIN-SUM    COMP PIC 9(09) VALUE ZERO.              
013200     05  WK-N-FIO-IOPS-MAX-SUM    COMP PIC 9(09) VALUE ZERO.              
013300     05  WK-N-FIO-IOPS-MEAN-SUM   COMP PIC 9(09) VALUE ZERO.              
013400     05  WK-N-FIO-IOBYTES-SUM     COMP PIC 9(15) VALUE ZERO.              
013500     05  WK-N-FIO-TOTALIOS-SUM    COMP PIC 9(12) VALUE ZERO.              
013600     05  WK-N-FIO-RUNTIME-SUM     COMP PIC 9(09) VALUE ZERO.              
013700     05  WK-N-FIO-LAT-MEAN-WSUM   COMP PIC S9(15) VALUE ZERO.             
013800     05  WK-N-FIO-LAT-STDDEV-WSUM COMP PIC S9(15) VALUE ZERO.             
013900     05  WK-N-FIO-PCT-P99-WSUM    COMP PIC S9(15) VALUE ZERO.             
014000     05  WK-N-FIO-LAT-MIN         COMP PIC S9(12) VALUE ZERO.             
014100     05  WK-N-FIO-LAT-MAX         COMP PIC S9(12) VALUE ZERO.             
014200     05  WK-N-FIO-USR-CPU-SUM     COMP PIC S9(07)V9(02)                   
014300                                  VALUE ZERO.                             
014400     05  WK-N-FIO-SYS-CPU-SUM     COMP PIC S9(07)V9(02)                   
014500                                  VALUE ZERO.                             
014600     05  WK-N-FIO-CUR-JOB-IOS     COMP PIC 9(12) VALUE ZERO.              
014700     05  WK-C-FIO-WORKLOAD-SW     PIC X(01) VALUE "N".                    
014800         88  WK-C-FIO-WORKLOAD-OPEN       VALUE "Y".                      
014900*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE OPEN WORKLOAD                 
015000 01  WK-C-FIO-WORKLOAD-DUMP REDEFINES WK-C-FIO-WORKLOAD-AREA              
015100                                 PIC X(180).                              
015200                                                                          
015300*     THE ~20 METRIC KEYS THE JOB FEED CAN CARRY PER JOB, POOLED          
015400*     INTO THE WORKLOAD ACCUMULATORS ABOVE PER THE LAB'S FIO              
015500*     WEIGHTING RULE (BMR073)                                             
015600 01  WK-C-FIO-WORK-AREA.                                                  
015700     05  WK-N-FIO-CONVERTED-VALUE COMP PIC S9(11)V9(06)                   
015800                                  VALUE ZERO.                             
015900     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
016000                                                                          
016100*     ONE ENTRY PER WORKLOAD ONCE CLOSED OUT - THIS IS THE RUN            
016200*     TABLE FOR THE DOCUMENT.  THE TIME-SERIES PASS BELOW LOOKS           
016300*     UP A RUN BY NAME IN THIS TABLE TO GET ITS RUN NUMBER.  THE          
016400*     SECONDARY METRIC FIELDS BELOW ARE FINALISED FROM THE                
016500*     WORKLOAD ACCUMULATORS AT FLUSH TIME (BMR073)                        
016600 01  WK-C-FIO-RUN-TAB.                                                    
016700     05  WK-N-FIO-RUN-CNT         COMP PIC 9(03) VALUE ZERO.              
016800     05  WK-C-FIO-RUN-ENTRY OCCURS 24 TIMES.                              
016900         10  WK-C-FIO-RUN-NAME        PIC X(24).                          
017000         10  WK-N-FIO-RUN-NUMBER      COMP PIC 9(03).                     
017100         10  WK-C-FIO-RUN-OPERATION   PIC X(05).                          
017200         10  WK-N-FIO-RUN-BW-SUM      COMP PIC 9(09).                     
017300         10  WK-N-FIO-RUN-DURATION    COMP PIC S9(07)V9(03).              
017400         10  WK-N-FIO-RUN-IOPS-SUM     COMP PIC 9(09).                    
017500         10  WK-N-FIO-RUN-BW-MIN-SUM   COMP PIC 9(09).                    
017600         10  WK-N-FIO-RUN-BW-MAX-SUM   COMP PIC 9(09).                    
017700         10  WK-N-FIO-RUN-BW-MEAN-SUM  COMP PIC 9(09).                    
017800         10  WK-N-FIO-RUN-IOPS-MIN-SUM  COMP PIC 9(09).                   
017900         10  WK-N-FIO-RUN-IOPS-MAX-SUM  COMP PIC 9(09).                   
018000         10  WK-N-FIO-RUN-IOPS-MEAN-SUM COMP PIC 9(09).                   
018100         10  WK-N-FIO-RUN-IOBYTES-SUM  COMP PIC 9(15).                    
018200         10  WK-N-FIO-RUN-TOTALIOS-SUM COMP PIC 9(12).                    
018300         10  WK-N-FIO-RUN-LAT-MEAN     COMP PIC 9(12).                    
018400         10  WK-N-FIO-RUN-LAT-MIN      COMP PIC 9(12).                    
018500         10  WK-N-FIO-RUN-LAT-MAX      COMP PIC 9(12).                    
018600         10  WK-N-FIO-RUN-LAT-STDDEV   COMP PIC 9(12).                    
018700         10  WK-N-FIO-RUN-PCT-P99      COMP PIC 9(12).                    
018800         10  WK-N-FIO-RUN-USR-CPU      COMP PIC S9(05)V9(02).             
018900         10  WK-N-FIO-RUN-SYS-CPU      COMP PIC S9(05)V9(02).             
019000                                                                          
019100*     BASE TIMESTAMP FOR THE TIME-SERIES PASS, PARSED ONCE AT             
019200*     INITIALIZE FROM WK-C-LNK-BASE-TS - EVERY POINT'S CLOCK IS           
019300*     THIS BASE PLUS ITS MILLISECOND OFFSET, ASSUMING (LIKE               
019400*     BMRSTRM) THAT NO RUN CROSSES A CALENDAR-DAY BOUNDARY                
019500 01  WK-C-FIO-TS-AREA.                                                    
019600     05  WK-C-FIO-BASE-DATE       PIC X(10) VALUE SPACES.                 
019700     05  WK-N-FIO-BASE-HH         COMP PIC 9(02) VALUE ZERO.              
019800     05  WK-N-FIO-BASE-MM         COMP PIC 9(02) VALUE ZERO.              
019900     05  WK-N-FIO-BASE-SS         COMP PIC 9(02) VALUE ZERO.              
020000     05  WK-N-FIO-BASE-SECS       COMP PIC 9(05) VALUE ZERO.              
020100     05  WK-N-FIO-SECS-OF-DAY     COMP PIC 9(07) VALUE ZERO.              
020200     05  WK-N-FIO-SECS-REM        COMP PIC 9(05) VALUE ZERO.              
020300     05  WK-N-FIO-HH              COMP PIC 9(02) VALUE ZERO.              
020400     05  WK-N-FIO-MM              COMP PIC 9(02) VALUE ZERO.              
020500     05  WK-N-FIO-SS              COMP PIC 9(02) VALUE ZERO.              
020600     05  WK-C-FIO-HH-OUT          PIC 9(02) VALUE ZERO.                   
020700     05  WK-C-FIO-MM-OUT          PIC 9(02) VALUE ZERO.                   
020800     05  WK-C-FIO-SS-OUT          PIC 9(02) VALUE ZERO.                   
020900     05  WK-C-FIO-CUR-TS          PIC X(24) VALUE SPACES.                 
021000     05  WK-N-FIO-TS-MS           COMP PIC 9(09) VALUE ZERO.              
021100     05  WK-N-FIO-TS-VALUE        COMP PIC S9(11)V9(06)                   
021200                                  VALUE ZERO.                             
021300     05  WK-N-FIO-TS-SEQ          COMP PIC 9(06) VALUE ZERO.              
021400     05  WK-C-FIO-CUR-TS-NAME     PIC X(24).                              
021500     05  WK-C-FIO-CUR-TS-SW       PIC X(01) VALUE "N".                    
021600         88  WK-C-FIO-CUR-TS-FOUND        VALUE "Y".                      
021700     05  WK-N-FIO-CUR-TS-RUN-NUM  COMP PIC 9(03) VALUE ZERO.              
021800     05  WK-N-FIO-TS-TOTAL-CNT    COMP PIC 9(07) VALUE ZERO.              
021900     05  WK-N-FIO-TS-SKIPPED-CNT  COMP PIC 9(07) VALUE ZERO.              
022000     05  WK-C-FIO-CUR-LINE        PIC X(200).                             
022100     05  WK-C-FIO-TS-LINE         PIC X(80).                              
022200                                                                          
022300*     ONE OUTPUT METRIC ROW - LOADED AND WRITTEN REPEATEDLY BY            
022400*     G020-WRITE-EXTRA-METRICS FOR EACH OF THE SECONDARY FIGURES          
022500*     POOLED PER JOB, THE SAME ONE-METRIC-PER-ROW SHAPE AS BMRSUM         
022600 01  WK-C-FIO-METRIC-OUT-AREA.                                            
022700     05  WK-C-FIO-METRIC-NAME     PIC X(40).                              
022800     05  WK-N-FIO-METRIC-VALUE  COMP PIC S9(11)V9(06) VALUE ZERO.         
022900     05  WK-C-FIO-METRIC-UNIT     PIC X(12).                              
023000*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE METRIC OUTPUT AREA            
023100 01  WK-C-FIO-METRIC-DUMP REDEFINES WK-C-FIO-METRIC-OUT-AREA              
023200                                 PIC X(56).                               
023300                                                                          
023400 01  WK-C-PATH-WORK-AREA.                                                 
023500     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
023600     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
023700     05  WK-C-LAST-ELEMENT        PIC X(32).                              
023800     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
023900     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
024000     05  WK-C-ITER-TEXT           PIC X(04).                              
024100     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
024200                                                                          
024300******************************************************************        
024400 LINKAGE SECTION.                                                         
024500******************************************************************        
024600 COPY BMRLNK.                                                             
024700                                                                          
024800******************************************************************        
024900 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
025000******************************************************************        
025100 MAIN-MODULE.                                                             
025200     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
025300     PERFORM B000-READ-JOB-FILE    THRU B099-READ-JOB-FILE-EX.            
025400     PERFORM C000-FLUSH-WORKLOAD   THRU C099-FLUSH-WORKLOAD-EX.           
025500                                                                          
025600     IF  WK-N-FIO-RUN-CNT = ZERO                                          
025700         MOVE "NO WORKLOAD DATA FOUND IN FIO JOB FILE"                    
025800             TO WK-C-LNK-ERROR-MSG                                        
025900         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
026000         GO TO Z000-CLOSE-FILES.                                          
026100                                                                          
026200     PERFORM E000-BUILD-DOC-ID     THRU E099-BUILD-DOC-ID-EX.             
026300     PERFORM G000-WRITE-ALL-RUNS   THRU G099-WRITE-ALL-RUNS-EX.           
026400     PERFORM K000-WRITE-OVERALL-STATS                                     
026500        THRU K099-WRITE-OVERALL-STATS-EX.                                 
026600     PERFORM M000-READ-TS-FILE     THRU M099-READ-TS-FILE-EX.             
026700     PERFORM J1000-WRITE-SOURCE-RECORD                                    
026800        THRU J1099-WRITE-SOURCE-RECORD-EX.                                
026900     SET  WK-C-LNK-OK           TO TRUE.                                  
027000     MOVE WK-N-FIO-RUN-CNT              TO WK-C-LNK-RUN-COUNT.            
027100     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
027200     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
027300     MOVE WK-N-FIO-TS-TOTAL-CNT         TO WK-C-LNK-TS-INDEXED.           
027400     MOVE WK-N-FIO-TS-SKIPPED-CNT       TO WK-C-LNK-TS-SKIPPED.           
027500     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
027600 Z000-CLOSE-FILES.                                                        
027700     CLOSE FIO-JOB-FILE FIO-TS-FILE SUM-OUTPUT-FILE                       
027800           STA-OUTPUT-FILE TSD-OUTPUT-FILE SRC-OUTPUT-FILE.               
027900     GOBACK.                                                              
028000                                                                          
028100*-----------------------------------------------------------------        
028200 A000-INITIALIZE.                                                         
028300*-----------------------------------------------------------------        
028400     OPEN INPUT  FIO-JOB-FILE.                                            
028500     OPEN INPUT  FIO-TS-FILE.                                             
028600     OPEN EXTEND SUM-OUTPUT-FILE.                                         
028700     OPEN EXTEND STA-OUTPUT-FILE.                                         
028800     OPEN EXTEND TSD-OUTPUT-FILE.                                         
028900     OPEN EXTEND SRC-OUTPUT-FILE.                                         
029000     MOVE ZERO TO WK-N-FIO-RUN-CNT WK-N-FIO-TS-TOTAL-CNT                  
029100                  WK-N-FIO-TS-SKIPPED-CNT.                                
029200                                                                          
029300*     PARSE THE BATCH BASE TIMESTAMP ONCE - EVERY TIME-SERIES             
029400*     POINT'S CLOCK IS DERIVED FROM THIS, NOT A HARDCODED DATE            
029500     MOVE WK-C-LNK-BASE-TS (1:10) TO WK-C-FIO-BASE-DATE.                  
029600     MOVE WK-C-LNK-BASE-TS (12:2) TO WK-N-FIO-BASE-HH.                    
029700     MOVE WK-C-LNK-BASE-TS (15:2) TO WK-N-FIO-BASE-MM.                    
029800     MOVE WK-C-LNK-BASE-TS (18:2) TO WK-N-FIO-BASE-SS.                    
029900     COMPUTE WK-N-FIO-BASE-SECS = (WK-N-FIO-BASE-HH * 3600)               
030000             + (WK-N-FIO-BASE-MM * 60) + WK-N-FIO-BASE-SS.                
030100*-----------------------------------------------------------------        
030200 A099-INITIALIZE-EX.                                                      
030300*-----------------------------------------------------------------        
030400     EXIT.                                                                
030500                                                                          
030600*-----------------------------------------------------------------        
030700 B000-READ-JOB-FILE.                                                      
030800*-----------------------------------------------------------------        
030900     PERFORM B010-READ-ONE-JOB-LINE THRU B019-READ-ONE-JOB-LINE-EX        
031000             UNTIL WK-C-END-OF-FILE.                                      
031100*-----------------------------------------------------------------        
031200 B099-READ-JOB-FILE-EX.                                                   
031300*-----------------------------------------------------------------        
031400     EXIT.                                                                
031500                                                                          
031600*-----------------------------------------------------------------        
031700 B010-READ-ONE-JOB-LINE.                                                  
031800*-----------------------------------------------------------------        
031900     READ FIO-JOB-FILE INTO WK-C-FIO-CUR-LINE.                            
032000     IF  WK-C-END-OF-FILE                                                 
032100         GO TO B019-READ-ONE-JOB-LINE-EX.                                 
032200     IF  WK-C-FIO-CUR-LINE = SPACES                                       
032300         GO TO B019-READ-ONE-JOB-LINE-EX.                                 
032400     MOVE "02" TO WK-C-UTL-OPTION.                                        
032500     MOVE ":"  TO WK-C-UTL-DELIMITER.                                     
032600     MOVE WK-C-FIO-CUR-LINE TO WK-C-UTL-RAW-LINE.                         
032700     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
032800     MOVE "03" TO WK-C-UTL-OPTION.                                        
032900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
033000     PERFORM B020-DISPATCH-JOB-LINE                                       
033100        THRU B029-DISPATCH-JOB-LINE-EX.                                   
033200*-----------------------------------------------------------------        
033300 B019-READ-ONE-JOB-LINE-EX.                                               
033400*-----------------------------------------------------------------        
033500     EXIT.                                                                
033600                                                                          
033700*     WORKLOAD: OPENS THE NEXT RUN, FLUSHING WHATEVER WAS OPEN -          
033800*     JOB: JUST COUNTS ONE MORE JOB AND RESETS THE CURRENT JOB'S          
033900*     WEIGHT - BANDWIDTH AND IOPS KEYS ARE SUMMED, LATENCY AND THE        
034000*     P99 PERCENTILE ARE WEIGHTED BY THE JOB'S OWN TOTAL_IOS              
034100*     (WHICH                                                              
034200*     ARRIVES BEFORE THE LATENCY KEYS IN THE FEED), MIN/MAX TRACK         
034300*     THE MINIMUM OF MINIMA AND MAXIMUM OF MAXIMA, PER THE LAB'S          
034400*     FIO WEIGHTING RULE - PER BMR073                                     
034500*-----------------------------------------------------------------        
034600 B020-DISPATCH-JOB-LINE.                                                  
034700*-----------------------------------------------------------------        
034800     EVALUATE WK-C-UTL-FIELD-TAB (1)                                      
034900         WHEN "workload"                                                  
035000             PERFORM C000-FLUSH-WORKLOAD                                  
035100                THRU C099-FLUSH-WORKLOAD-EX                               
035200             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-FIO-CUR-NAME             
035300             MOVE ZERO TO WK-N-FIO-CUR-JOB-CNT WK-N-FIO-BW-SUM            
035400                          WK-N-FIO-BW-MIN-SUM WK-N-FIO-BW-MAX-SUM         
035500                          WK-N-FIO-BW-MEAN-SUM WK-N-FIO-IOPS-SUM          
035600                          WK-N-FIO-IOPS-MIN-SUM                           
035700                          WK-N-FIO-IOPS-MAX-SUM                           
035800                          WK-N-FIO-IOPS-MEAN-SUM                          
035900                          WK-N-FIO-IOBYTES-SUM                            
036000                          WK-N-FIO-TOTALIOS-SUM                           
036100                          WK-N-FIO-RUNTIME-SUM                            
036200                          WK-N-FIO-LAT-MEAN-WSUM                          
036300                          WK-N-FIO-LAT-STDDEV-WSUM                        
036400                          WK-N-FIO-PCT-P99-WSUM WK-N-FIO-LAT-MIN          
036500                          WK-N-FIO-LAT-MAX WK-N-FIO-USR-CPU-SUM           
036600                          WK-N-FIO-SYS-CPU-SUM                            
036700                          WK-N-FIO-CUR-JOB-IOS                            
036800             SET  WK-C-FIO-WORKLOAD-OPEN TO TRUE                          
036900         WHEN "job"                                                       
037000             ADD 1 TO WK-N-FIO-CUR-JOB-CNT                                
037100             MOVE ZERO TO WK-N-FIO-CUR-JOB-IOS                            
037200         WHEN "bw_kbps"                                                   
037300             PERFORM B900-CONVERT-CUR-VALUE                               
037400                THRU B909-CONVERT-CUR-VALUE-EX                            
037500             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-BW-SUM              
037600         WHEN "bw_min"                                                    
037700             PERFORM B900-CONVERT-CUR-VALUE                               
037800                THRU B909-CONVERT-CUR-VALUE-EX                            
037900             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-BW-MIN-SUM          
038000         WHEN "bw_max"                                                    
038100             PERFORM B900-CONVERT-CUR-VALUE                               
038200                THRU B909-CONVERT-CUR-VALUE-EX                            
038300             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-BW-MAX-SUM          
038400         WHEN "bw_mean"                                                   
038500             PERFORM B900-CONVERT-CUR-VALUE                               
038600                THRU B909-CONVERT-CUR-VALUE-EX                            
038700             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-BW-MEAN-SUM         
038800         WHEN "iops"                                                      
038900             PERFORM B900-CONVERT-CUR-VALUE                               
039000                THRU B909-CONVERT-CUR-VALUE-EX                            
039100             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-IOPS-SUM            
039200         WHEN "iops_min"                                                  
039300             PERFORM B900-CONVERT-CUR-VALUE                               
039400                THRU B909-CONVERT-CUR-VALUE-EX                            
039500             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-IOPS-MIN-SUM        
039600         WHEN "iops_max"                                                  
039700             PERFORM B900-CONVERT-CUR-VALUE                               
039800                THRU B909-CONVERT-CUR-VALUE-EX                            
039900             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-IOPS-MAX-SUM        
040000         WHEN "iops_mean"                                                 
040100             PERFORM B900-CONVERT-CUR-VALUE                               
040200                THRU B909-CONVERT-CUR-VALUE-EX                            
040300             ADD WK-N-FIO-CONVERTED-VALUE                                 
040400                 TO WK-N-FIO-IOPS-MEAN-SUM                                
040500         WHEN "io_bytes"                                                  
040600             PERFORM B900-CONVERT-CUR-VALUE                               
040700                THRU B909-CONVERT-CUR-VALUE-EX                            
040800             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-IOBYTES-SUM         
040900         WHEN "total_ios"                                                 
041000             PERFORM B900-CONVERT-CUR-VALUE                               
041100                THRU B909-CONVERT-CUR-VALUE-EX                            
041200             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-TOTALIOS-SUM        
041300             MOVE WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-CUR-JOB-IOS        
041400         WHEN "runtime_ms"                                                
041500             PERFORM B900-CONVERT-CUR-VALUE                               
041600                THRU B909-CONVERT-CUR-VALUE-EX                            
041700             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-RUNTIME-SUM         
041800         WHEN "lat_mean_ns"                                               
041900             PERFORM B900-CONVERT-CUR-VALUE                               
042000                THRU B909-CONVERT-CUR-VALUE-EX                            
042100             ADD WK-N-FIO-CONVERTED-VALUE * WK-N-FIO-CUR-JOB-IOS          
042200                 TO WK-N-FIO-LAT-MEAN-WSUM                                
042300         WHEN "lat_min_ns"                                                
042400             PERFORM B900-CONVERT-CUR-VALUE                               
042500                THRU B909-CONVERT-CUR-VALUE-EX                            
042600             IF  WK-N-FIO-CONVERTED-VALUE < WK-N-FIO-LAT-MIN              
042700                 MOVE WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-LAT-MIN        
042800             END-IF                                                       
042900         WHEN "lat_max_ns"                                                
043000             PERFORM B900-CONVERT-CUR-VALUE                               
043100                THRU B909-CONVERT-CUR-VALUE-EX                            
043200             IF  WK-N-FIO-CONVERTED-VALUE > WK-N-FIO-LAT-MAX              
043300                 MOVE WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-LAT-MAX        
043400             END-IF                                                       
043500         WHEN "lat_stddev_ns"                                             
043600             PERFORM B900-CONVERT-CUR-VALUE                               
043700                THRU B909-CONVERT-CUR-VALUE-EX                            
043800             ADD WK-N-FIO-CONVERTED-VALUE * WK-N-FIO-CUR-JOB-IOS          
043900                 TO WK-N-FIO-LAT-STDDEV-WSUM                              
044000         WHEN "pct_p99_ns"                                                
044100             PERFORM B900-CONVERT-CUR-VALUE                               
044200                THRU B909-CONVERT-CUR-VALUE-EX                            
044300             ADD WK-N-FIO-CONVERTED-VALUE * WK-N-FIO-CUR-JOB-IOS          
044400                 TO WK-N-FIO-PCT-P99-WSUM                                 
044500         WHEN "usr_cpu"                                                   
044600             PERFORM B900-CONVERT-CUR-VALUE                               
044700                THRU B909-CONVERT-CUR-VALUE-EX                            
044800             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-USR-CPU-SUM         
044900         WHEN "sys_cpu"                                                   
045000             PERFORM B900-CONVERT-CUR-VALUE                               
045100                THRU B909-CONVERT-CUR-VALUE-EX                            
045200             ADD WK-N-FIO-CONVERTED-VALUE TO WK-N-FIO-SYS-CPU-SUM         
045300         WHEN OTHER                                                       
045400             CONTINUE                                                     
045500     END-EVALUATE.                                                        
045600*-----------------------------------------------------------------        
045700 B029-DISPATCH-JOB-LINE-EX.                                               
045800*-----------------------------------------------------------------        
045900     EXIT.                                                                
046000                                                                          
046100*-----------------------------------------------------------------        
046200 B900-CONVERT-CUR-VALUE.                                                  
046300*-----------------------------------------------------------------        
046400     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
046500     MOVE "04" TO WK-C-UTL-OPTION.                                        
046600     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
046700     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-FIO-CONVERTED-VALUE.             
046800*-----------------------------------------------------------------        
046900 B909-CONVERT-CUR-VALUE-EX.                                               
047000*-----------------------------------------------------------------        
047100     EXIT.                                                                
047200                                                                          
047300*-----------------------------------------------------------------        
047400 C000-FLUSH-WORKLOAD.                                                     
047500*-----------------------------------------------------------------        
047600     IF  NOT WK-C-FIO-WORKLOAD-OPEN                                       
047700         GO TO C099-FLUSH-WORKLOAD-EX.                                    
047800     SET  WK-C-FIO-WORKLOAD-OPEN TO FALSE.                                
047900     IF  WK-N-FIO-RUN-CNT >= 24                                           
048000         GO TO C099-FLUSH-WORKLOAD-EX.                                    
048100     ADD 1 TO WK-N-FIO-RUN-CNT.                                           
048200     MOVE WK-C-FIO-CUR-NAME                                               
048300         TO WK-C-FIO-RUN-NAME (WK-N-FIO-RUN-CNT).                         
048400     MOVE WK-N-FIO-RUN-CNT                                                
048500         TO WK-N-FIO-RUN-NUMBER (WK-N-FIO-RUN-CNT).                       
048600     MOVE WK-N-FIO-BW-SUM                                                 
048700         TO WK-N-FIO-RUN-BW-SUM (WK-N-FIO-RUN-CNT).                       
048800     IF  WK-N-FIO-CUR-JOB-CNT > ZERO                                      
048900         COMPUTE WK-N-FIO-RUN-DURATION (WK-N-FIO-RUN-CNT) =               
049000             (WK-N-FIO-RUNTIME-SUM / WK-N-FIO-CUR-JOB-CNT) / 1000         
049100     ELSE                                                                 
049200         MOVE ZERO TO WK-N-FIO-RUN-DURATION (WK-N-FIO-RUN-CNT)            
049300     END-IF.                                                              
049400     PERFORM C010-PARSE-WORKLOAD-NAME                                     
049500        THRU C019-PARSE-WORKLOAD-NAME-EX.                                 
049600     PERFORM C020-FINALIZE-SECONDARY-METRICS                              
049700        THRU C029-FINALIZE-SECONDARY-METRICS-EX.                          
049800*-----------------------------------------------------------------        
049900 C099-FLUSH-WORKLOAD-EX.                                                  
050000*-----------------------------------------------------------------        
050100     EXIT.                                                                
050200                                                                          
050300*     BANDWIDTH/IOPS SUB-FIGURES AND THE I/O COUNTS ARE STRAIGHT          
050400*     SUMS; LATENCY, THE P99 PERCENTILE AND THE CPU FIGURES ARE           
050500*     DIVIDED DOWN TO THE WEIGHTED OR SIMPLE AVERAGE THE LAB'S FIO        
050600*     WEIGHTING RULE CALLS FOR - A WORKLOAD WITH NO TOTAL_IOS OR          
050700*     NO                                                                  
050800*     JOBS DEFAULTS THE RELATED FIGURE TO ZERO RATHER THAN DIVIDE,        
050900*     THE SAME GUARD BMR068 ADDED FOR THE DURATION FIGURE                 
051000*-----------------------------------------------------------------        
051100 C020-FINALIZE-SECONDARY-METRICS.                                         
051200*-----------------------------------------------------------------        
051300     MOVE WK-N-FIO-IOPS-SUM                                               
051400         TO WK-N-FIO-RUN-IOPS-SUM (WK-N-FIO-RUN-CNT).                     
051500     MOVE WK-N-FIO-BW-MIN-SUM                                             
051600         TO WK-N-FIO-RUN-BW-MIN-SUM (WK-N-FIO-RUN-CNT).                   
051700     MOVE WK-N-FIO-BW-MAX-SUM                                             
051800         TO WK-N-FIO-RUN-BW-MAX-SUM (WK-N-FIO-RUN-CNT).                   
051900     MOVE WK-N-FIO-BW-MEAN-SUM                                            
052000         TO WK-N-FIO-RUN-BW-MEAN-SUM (WK-N-FIO-RUN-CNT).                  
052100     MOVE WK-N-FIO-IOPS-MIN-SUM                                           
052200         TO WK-N-FIO-RUN-IOPS-MIN-SUM (WK-N-FIO-RUN-CNT).                 
052300     MOVE WK-N-FIO-IOPS-MAX-SUM                                           
052400         TO WK-N-FIO-RUN-IOPS-MAX-SUM (WK-N-FIO-RUN-CNT).                 
052500     MOVE WK-N-FIO-IOPS-MEAN-SUM                                          
052600         TO WK-N-FIO-RUN-IOPS-MEAN-SUM (WK-N-FIO-RUN-CNT).                
052700     MOVE WK-N-FIO-IOBYTES-SUM                                            
052800         TO WK-N-FIO-RUN-IOBYTES-SUM (WK-N-FIO-RUN-CNT).                  
052900     MOVE WK-N-FIO-TOTALIOS-SUM                                           
053000         TO WK-N-FIO-RUN-TOTALIOS-SUM (WK-N-FIO-RUN-CNT).                 
053100     MOVE WK-N-FIO-LAT-MIN                                                
053200         TO WK-N-FIO-RUN-LAT-MIN (WK-N-FIO-RUN-CNT).                      
053300     MOVE WK-N-FIO-LAT-MAX                                                
053400         TO WK-N-FIO-RUN-LAT-MAX (WK-N-FIO-RUN-CNT).                      
053500                                                                          
053600     IF  WK-N-FIO-TOTALIOS-SUM > ZERO                                     
053700         COMPUTE WK-N-FIO-RUN-LAT-MEAN (WK-N-FIO-RUN-CNT) =               
053800             WK-N-FIO-LAT-MEAN-WSUM / WK-N-FIO-TOTALIOS-SUM               
053900         COMPUTE WK-N-FIO-RUN-LAT-STDDEV (WK-N-FIO-RUN-CNT) =             
054000             WK-N-FIO-LAT-STDDEV-WSUM / WK-N-FIO-TOTALIOS-SUM             
054100         COMPUTE WK-N-FIO-RUN-PCT-P99 (WK-N-FIO-RUN-CNT) =                
054200             WK-N-FIO-PCT-P99-WSUM / WK-N-FIO-TOTALIOS-SUM                
054300     ELSE                                                                 
054400         MOVE ZERO TO WK-N-FIO-RUN-LAT-MEAN (WK-N-FIO-RUN-CNT)            
054500                       WK-N-FIO-RUN-LAT-STDDEV (WK-N-FIO-RUN-CNT)         
054600                       WK-N-FIO-RUN-PCT-P99 (WK-N-FIO-RUN-CNT)            
054700     END-IF.                                                              
054800                                                                          
054900     IF  WK-N-FIO-CUR-JOB-CNT > ZERO                                      
055000         COMPUTE WK-N-FIO-RUN-USR-CPU (WK-N-FIO-RUN-CNT) =                
055100             WK-N-FIO-USR-CPU-SUM / WK-N-FIO-CUR-JOB-CNT                  
055200         COMPUTE WK-N-FIO-RUN-SYS-CPU (WK-N-FIO-RUN-CNT) =                
055300             WK-N-FIO-SYS-CPU-SUM / WK-N-FIO-CUR-JOB-CNT                  
055400     ELSE                                                                 
055500         MOVE ZERO TO WK-N-FIO-RUN-USR-CPU (WK-N-FIO-RUN-CNT)             
055600                       WK-N-FIO-RUN-SYS-CPU (WK-N-FIO-RUN-CNT)            
055700     END-IF.                                                              
055800*-----------------------------------------------------------------        
055900 C029-FINALIZE-SECONDARY-METRICS-EX.                                      
056000*-----------------------------------------------------------------        
056100     EXIT.                                                                
056200                                                                          
056300*     WORKLOAD NAME IS <SEQ>-<OPERATION>-<BLOCK SIZE>, E.G.               
056400*     "1-read-4KiB" - ONLY THE OPERATION IS CARRIED FORWARD, TO           
056500*     NAME THE HEADLINE METRIC read/write                                 
056600*-----------------------------------------------------------------        
056700 C010-PARSE-WORKLOAD-NAME.                                                
056800*-----------------------------------------------------------------        
056900     MOVE "01" TO WK-C-UTL-OPTION.                                        
057000     MOVE "-"  TO WK-C-UTL-DELIMITER.                                     
057100     MOVE WK-C-FIO-CUR-NAME TO WK-C-UTL-RAW-LINE.                         
057200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
057300     MOVE "WRITE" TO WK-C-FIO-RUN-OPERATION (WK-N-FIO-RUN-CNT).           
057400     IF  WK-C-UTL-FIELD-CNT >= 2                                          
057500         IF  WK-C-UTL-FIELD-TAB (2) = "read"                              
057600             MOVE "READ "                                                 
057700                 TO WK-C-FIO-RUN-OPERATION (WK-N-FIO-RUN-CNT)             
057800         END-IF                                                           
057900     END-IF.                                                              
058000*-----------------------------------------------------------------        
058100 C019-PARSE-WORKLOAD-NAME-EX.                                             
058200*-----------------------------------------------------------------        
058300     EXIT.                                                                
058400                                                                          
058500*     DOC-ID FINGERPRINTS ON EVERY WORKLOAD'S SUMMED THROUGHPUT -         
058600*     THE SAME WK-C-BSL-DURATION-TAB FEEDS BOTH THIS AND THE              
058700*     OVERALL-STATISTICS CALL IN K000 BELOW                               
058800*-----------------------------------------------------------------        
058900 E000-BUILD-DOC-ID.                                                       
059000*-----------------------------------------------------------------        
059100     MOVE "FIO"                 TO WK-C-BSL-TEST-NAME.                    
059200     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
059300     MOVE WK-N-FIO-RUN-CNT       TO WK-C-BSL-RUN-CNT.                     
059400     PERFORM E900-COPY-BW-TO-BSL THRU E909-COPY-BW-TO-BSL-EX              
059500             VARYING WK-N-IDX FROM 1 BY 1                                 
059600             UNTIL WK-N-IDX > WK-N-FIO-RUN-CNT.                           
059700     MOVE "01" TO WK-C-BSL-OPTION.                                        
059800     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
059900*-----------------------------------------------------------------        
060000 E099-BUILD-DOC-ID-EX.                                                    
060100*-----------------------------------------------------------------        
060200     EXIT.                                                                
060300                                                                          
060400*-----------------------------------------------------------------        
060500 E900-COPY-BW-TO-BSL.                                                     
060600*-----------------------------------------------------------------        
060700     MOVE WK-N-FIO-RUN-BW-SUM (WK-N-IDX)                                  
060800         TO WK-C-BSL-DURATION-TAB (WK-N-IDX).                             
060900*-----------------------------------------------------------------        
061000 E909-COPY-BW-TO-BSL-EX.                                                  
061100*-----------------------------------------------------------------        
061200     EXIT.                                                                
061300                                                                          
061400*-----------------------------------------------------------------        
061500 G000-WRITE-ALL-RUNS.                                                     
061600*-----------------------------------------------------------------        
061700     PERFORM G010-WRITE-ONE-RUN THRU G019-WRITE-ONE-RUN-EX                
061800             VARYING WK-N-IDX FROM 1 BY 1                                 
061900             UNTIL WK-N-IDX > WK-N-FIO-RUN-CNT.                           
062000*-----------------------------------------------------------------        
062100 G099-WRITE-ALL-RUNS-EX.                                                  
062200*-----------------------------------------------------------------        
062300     EXIT.                                                                
062400                                                                          
062500*     ONE SUMMARY RECORD PER WORKLOAD - ITS HEADLINE FIGURE IS THE        
062600*     SUMMED THROUGHPUT ACROSS EVERY JOB ACTIVE IN THE WORKLOAD.          
062700*     THE SECONDARY POOLED FIGURES FOLLOW AS FURTHER ROWS, PER            
062800*     BMR073, THE SAME ONE-METRIC-PER-ROW BMRSUM SHAPE                    
062900*-----------------------------------------------------------------        
063000 G010-WRITE-ONE-RUN.                                                      
063100*-----------------------------------------------------------------        
063200     INITIALIZE WK-C-SUM-OUT-REC.                                         
063300     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
063400     MOVE "FIO"                  TO BMRSUM-TEST-NAME.                     
063500     MOVE WK-N-FIO-RUN-NUMBER (WK-N-IDX) TO BMRSUM-RUN-NUMBER.            
063600     MOVE C-PASS                 TO BMRSUM-RUN-STATUS.                    
063700     EVALUATE WK-C-FIO-RUN-OPERATION (WK-N-IDX)                           
063800         WHEN "READ "                                                     
063900             MOVE "fio_read_bw_kbps"  TO BMRSUM-METRIC-NAME               
064000         WHEN OTHER                                                       
064100             MOVE "fio_write_bw_kbps" TO BMRSUM-METRIC-NAME               
064200     END-EVALUATE.                                                        
064300     MOVE WK-N-FIO-RUN-BW-SUM (WK-N-IDX) TO BMRSUM-METRIC-VALUE.          
064400     MOVE "KiB/s"                TO BMRSUM-METRIC-UNIT.                   
064500     MOVE WK-N-FIO-RUN-DURATION (WK-N-IDX)                                
064600         TO BMRSUM-DURATION-SECS.                                         
064700     WRITE WK-C-SUM-OUT-REC.                                              
064800     PERFORM G020-WRITE-EXTRA-METRICS                                     
064900        THRU G029-WRITE-EXTRA-METRICS-EX.                                 
065000*-----------------------------------------------------------------        
065100 G019-WRITE-ONE-RUN-EX.                                                   
065200*-----------------------------------------------------------------        
065300     EXIT.                                                                
065400                                                                          
065500*     THE BANDWIDTH/IOPS SUB-FIGURES, THE I/O COUNTS, THE WEIGHTED        
065600*     LATENCY AND PERCENTILE FIGURES, AND THE AVERAGED CPU                
065700*     FIGURES,                                                            
065800*     ONE BMRSUM ROW APIECE - PER BMR073                                  
065900*-----------------------------------------------------------------        
066000 G020-WRITE-EXTRA-METRICS.                                                
066100*-----------------------------------------------------------------        
066200     MOVE "fio_iops_sum"          TO WK-C-FIO-METRIC-NAME.                
066300     MOVE WK-N-FIO-RUN-IOPS-SUM (WK-N-IDX)                                
066400         TO WK-N-FIO-METRIC-VALUE.                                        
066500     MOVE "iops"                  TO WK-C-FIO-METRIC-UNIT.                
066600     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
066700                                                                          
066800     MOVE "fio_bw_min_sum"        TO WK-C-FIO-METRIC-NAME.                
066900     MOVE WK-N-FIO-RUN-BW-MIN-SUM (WK-N-IDX)                              
067000         TO WK-N-FIO-METRIC-VALUE.                                        
067100     MOVE "KiB/s"                 TO WK-C-FIO-METRIC-UNIT.                
067200     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
067300                                                                          
067400     MOVE "fio_bw_max_sum"        TO WK-C-FIO-METRIC-NAME.                
067500     MOVE WK-N-FIO-RUN-BW-MAX-SUM (WK-N-IDX)                              
067600         TO WK-N-FIO-METRIC-VALUE.                                        
067700     MOVE "KiB/s"                 TO WK-C-FIO-METRIC-UNIT.                
067800     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
067900                                                                          
068000     MOVE "fio_bw_mean_sum"       TO WK-C-FIO-METRIC-NAME.                
068100     MOVE WK-N-FIO-RUN-BW-MEAN-SUM (WK-N-IDX)                             
068200         TO WK-N-FIO-METRIC-VALUE.                                        
068300     MOVE "KiB/s"                 TO WK-C-FIO-METRIC-UNIT.                
068400     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
068500                                                                          
068600     MOVE "fio_iops_min_sum"      TO WK-C-FIO-METRIC-NAME.                
068700     MOVE WK-N-FIO-RUN-IOPS-MIN-SUM (WK-N-IDX)                            
068800         TO WK-N-FIO-METRIC-VALUE.                                        
068900     MOVE "iops"                  TO WK-C-FIO-METRIC-UNIT.                
069000     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
069100                                                                          
069200     MOVE "fio_iops_max_sum"      TO WK-C-FIO-METRIC-NAME.                
069300     MOVE WK-N-FIO-RUN-IOPS-MAX-SUM (WK-N-IDX)                            
069400         TO WK-N-FIO-METRIC-VALUE.                                        
069500     MOVE "iops"                  TO WK-C-FIO-METRIC-UNIT.                
069600     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
069700                                                                          
069800     MOVE "fio_iops_mean_sum"     TO WK-C-FIO-METRIC-NAME.                
069900     MOVE WK-N-FIO-RUN-IOPS-MEAN-SUM (WK-N-IDX)                           
070000         TO WK-N-FIO-METRIC-VALUE.                                        
070100     MOVE "iops"                  TO WK-C-FIO-METRIC-UNIT.                
070200     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
070300                                                                          
070400     MOVE "fio_io_bytes_sum"      TO WK-C-FIO-METRIC-NAME.                
070500     MOVE WK-N-FIO-RUN-IOBYTES-SUM (WK-N-IDX)                             
070600         TO WK-N-FIO-METRIC-VALUE.                                        
070700     MOVE "bytes"                 TO WK-C-FIO-METRIC-UNIT.                
070800     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
070900                                                                          
071000     MOVE "fio_total_ios_sum"     TO WK-C-FIO-METRIC-NAME.                
071100     MOVE WK-N-FIO-RUN-TOTALIOS-SUM (WK-N-IDX)                            
071200         TO WK-N-FIO-METRIC-VALUE.                                        
071300     MOVE "ios"                   TO WK-C-FIO-METRIC-UNIT.                
071400     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
071500                                                                          
071600     MOVE "fio_lat_mean_ns"       TO WK-C-FIO-METRIC-NAME.                
071700     MOVE WK-N-FIO-RUN-LAT-MEAN (WK-N-IDX)                                
071800         TO WK-N-FIO-METRIC-VALUE.                                        
071900     MOVE "ns"                    TO WK-C-FIO-METRIC-UNIT.                
072000     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
072100                                                                          
072200     MOVE "fio_lat_min_ns"        TO WK-C-FIO-METRIC-NAME.                
072300     MOVE WK-N-FIO-RUN-LAT-MIN (WK-N-IDX)                                 
072400         TO WK-N-FIO-METRIC-VALUE.                                        
072500     MOVE "ns"                    TO WK-C-FIO-METRIC-UNIT.                
072600     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
072700                                                                          
072800     MOVE "fio_lat_max_ns"        TO WK-C-FIO-METRIC-NAME.                
072900     MOVE WK-N-FIO-RUN-LAT-MAX (WK-N-IDX)                                 
073000         TO WK-N-FIO-METRIC-VALUE.                                        
073100     MOVE "ns"                    TO WK-C-FIO-METRIC-UNIT.                
073200     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
073300                                                                          
073400     MOVE "fio_lat_stddev_ns"     TO WK-C-FIO-METRIC-NAME.                
073500     MOVE WK-N-FIO-RUN-LAT-STDDEV (WK-N-IDX)                              
073600         TO WK-N-FIO-METRIC-VALUE.                                        
073700     MOVE "ns"                    TO WK-C-FIO-METRIC-UNIT.                
073800     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
073900                                                                          
074000     MOVE "fio_pct_p99_ns"        TO WK-C-FIO-METRIC-NAME.                
074100     MOVE WK-N-FIO-RUN-PCT-P99 (WK-N-IDX)                                 
074200         TO WK-N-FIO-METRIC-VALUE.                                        
074300     MOVE "ns"                    TO WK-C-FIO-METRIC-UNIT.                
074400     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
074500                                                                          
074600     MOVE "fio_usr_cpu"           TO WK-C-FIO-METRIC-NAME.                
074700     MOVE WK-N-FIO-RUN-USR-CPU (WK-N-IDX)                                 
074800         TO WK-N-FIO-METRIC-VALUE.                                        
074900     MOVE "percent"               TO WK-C-FIO-METRIC-UNIT.                
075000     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
075100                                                                          
075200     MOVE "fio_sys_cpu"           TO WK-C-FIO-METRIC-NAME.                
075300     MOVE WK-N-FIO-RUN-SYS-CPU (WK-N-IDX)                                 
075400         TO WK-N-FIO-METRIC-VALUE.                                        
075500     MOVE "percent"               TO WK-C-FIO-METRIC-UNIT.                
075600     PERFORM G025-WRITE-METRIC-ROW THRU G029-WRITE-METRIC-ROW-EX.         
075700*-----------------------------------------------------------------        
075800 G029-WRITE-EXTRA-METRICS-EX.                                             
075900*-----------------------------------------------------------------        
076000     EXIT.                                                                
076100                                                                          
076200*     ONE METRIC ROW, BUILT FROM WK-C-FIO-METRIC-OUT-AREA - SHARED        
076300*     BY EVERY CALLER IN G020 ABOVE                                       
076400*-----------------------------------------------------------------        
076500 G025-WRITE-METRIC-ROW.                                                   
076600*-----------------------------------------------------------------        
076700     INITIALIZE WK-C-SUM-OUT-REC.                                         
076800     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
076900     MOVE "FIO"                  TO BMRSUM-TEST-NAME.                     
077000     MOVE WK-N-FIO-RUN-NUMBER (WK-N-IDX) TO BMRSUM-RUN-NUMBER.            
077100     MOVE C-PASS                 TO BMRSUM-RUN-STATUS.                    
077200     MOVE WK-C-FIO-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
077300     MOVE WK-N-FIO-METRIC-VALUE  TO BMRSUM-METRIC-VALUE.                  
077400     MOVE WK-C-FIO-METRIC-UNIT   TO BMRSUM-METRIC-UNIT.                   
077500     MOVE WK-N-FIO-RUN-DURATION (WK-N-IDX)                                
077600         TO BMRSUM-DURATION-SECS.                                         
077700     WRITE WK-C-SUM-OUT-REC.                                              
077800*-----------------------------------------------------------------        
077900 G029-WRITE-METRIC-ROW-EX.                                                
078000*-----------------------------------------------------------------        
078100     EXIT.                                                                
078200                                                                          
078300*     ONE STATISTICS RECORD FOR THE DOCUMENT - BMRBASE OPTION             
078400*     02 POOLS WK-C-BSL-DURATION-TAB ITSELF, SO THE MAXIMUM IT            
078500*     RETURNS IS THE DOCUMENT'S EST. THROUGHPUT FIGURE - NO               
078600*     OVERRIDE NEEDED, UNLIKE BMRPYPF OR BMRSPEC'S OWN PRIMARY            
078700*     METRICS                                                             
078800*-----------------------------------------------------------------        
078900 K000-WRITE-OVERALL-STATS.                                                
079000*-----------------------------------------------------------------        
079100     MOVE WK-N-FIO-RUN-CNT       TO WK-C-BSL-RUN-CNT.                     
079200     MOVE "02" TO WK-C-BSL-OPTION.                                        
079300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
079400                                                                          
079500     INITIALIZE WK-C-STA-OUT-REC.                                         
079600     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
079700     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
079800     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
079900     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
080000     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
080100     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
080200     MOVE WK-N-FIO-RUN-CNT       TO BMRSTA-SAMPLE-COUNT.                  
080300     WRITE WK-C-STA-OUT-REC.                                              
080400*-----------------------------------------------------------------        
080500 K099-WRITE-OVERALL-STATS-EX.                                             
080600*-----------------------------------------------------------------        
080700     EXIT.                                                                
080800                                                                          
080900*-----------------------------------------------------------------        
081000 M000-READ-TS-FILE.                                                       
081100*-----------------------------------------------------------------        
081200     PERFORM M010-READ-ONE-TS-LINE THRU M019-READ-ONE-TS-LINE-EX          
081300             UNTIL WK-C-END-OF-FILE.                                      
081400*-----------------------------------------------------------------        
081500 M099-READ-TS-FILE-EX.                                                    
081600*-----------------------------------------------------------------        
081700     EXIT.                                                                
081800                                                                          
081900*     run: OPENS A NEW WORKLOAD'S POINT SERIES; ANY OTHER LINE IS         
082000*     A DATA ROW FOR WHICHEVER RUN IS CURRENTLY OPEN.  A ROW              
082100*     ARRIVING FOR A NAME NEVER SEEN IN THE JOB FEED IS COUNTED           
082200*     SKIPPED RATHER THAN GUESSED AT, PER BMR069                          
082300*-----------------------------------------------------------------        
082400 M010-READ-ONE-TS-LINE.                                                   
082500*-----------------------------------------------------------------        
082600     READ FIO-TS-FILE INTO WK-C-FIO-TS-LINE.                              
082700     IF  WK-C-END-OF-FILE                                                 
082800         GO TO M019-READ-ONE-TS-LINE-EX.                                  
082900     IF  WK-C-FIO-TS-LINE = SPACES                                        
083000         GO TO M019-READ-ONE-TS-LINE-EX.                                  
083100     IF  WK-C-FIO-TS-LINE (1:4) = "run:"                                  
083200         PERFORM M020-START-RUN THRU M029-START-RUN-EX                    
083300         GO TO M019-READ-ONE-TS-LINE-EX.                                  
083400     IF  WK-C-FIO-CUR-TS-FOUND                                            
083500         PERFORM M030-WRITE-ONE-POINT THRU M039-WRITE-ONE-POINT-EX        
083600     ELSE                                                                 
083700         ADD 1 TO WK-N-FIO-TS-SKIPPED-CNT                                 
083800     END-IF.                                                              
083900*-----------------------------------------------------------------        
084000 M019-READ-ONE-TS-LINE-EX.                                                
084100*-----------------------------------------------------------------        
084200     EXIT.                                                                
084300                                                                          
084400*-----------------------------------------------------------------        
084500 M020-START-RUN.                                                          
084600*-----------------------------------------------------------------        
084700     MOVE WK-C-FIO-TS-LINE (5:76) TO WK-C-FIO-CUR-TS-NAME.                
084800     MOVE ZERO TO WK-N-FIO-TS-SEQ.                                        
084900     SET  WK-C-FIO-CUR-TS-FOUND TO FALSE.                                 
085000     PERFORM M900-FIND-RUN-BY-NAME THRU M909-FIND-RUN-BY-NAME-EX          
085100             VARYING WK-N-IDX FROM 1 BY 1                                 
085200             UNTIL WK-N-IDX > WK-N-FIO-RUN-CNT                            
085300             OR WK-C-FIO-CUR-TS-FOUND.                                    
085400*-----------------------------------------------------------------        
085500 M029-START-RUN-EX.                                                       
085600*-----------------------------------------------------------------        
085700     EXIT.                                                                
085800                                                                          
085900*-----------------------------------------------------------------        
086000 M900-FIND-RUN-BY-NAME.                                                   
086100*-----------------------------------------------------------------        
086200     IF  WK-C-FIO-RUN-NAME (WK-N-IDX) = WK-C-FIO-CUR-TS-NAME              
086300         SET  WK-C-FIO-CUR-TS-FOUND TO TRUE                               
086400         MOVE WK-N-FIO-RUN-NUMBER (WK-N-IDX)                              
086500             TO WK-N-FIO-CUR-TS-RUN-NUM                                   
086600     END-IF.                                                              
086700*-----------------------------------------------------------------        
086800 M909-FIND-RUN-BY-NAME-EX.                                                
086900*-----------------------------------------------------------------        
087000     EXIT.                                                                
087100                                                                          
087200*-----------------------------------------------------------------        
087300 M030-WRITE-ONE-POINT.                                                    
087400*-----------------------------------------------------------------        
087500     MOVE "01" TO WK-C-UTL-OPTION.                                        
087600     MOVE ","  TO WK-C-UTL-DELIMITER.                                     
087700     MOVE WK-C-FIO-TS-LINE TO WK-C-UTL-RAW-LINE.                          
087800     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
087900     IF  WK-C-UTL-FIELD-CNT < 2                                           
088000         GO TO M039-WRITE-ONE-POINT-EX.                                   
088100     MOVE "04" TO WK-C-UTL-OPTION.                                        
088200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
088300     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-FIO-TS-MS.                       
088400                                                                          
088500     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
088600     MOVE "04" TO WK-C-UTL-OPTION.                                        
088700     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
088800     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-FIO-TS-VALUE.                    
088900                                                                          
089000     ADD 1 TO WK-N-FIO-TS-SEQ.                                            
089100     ADD 1 TO WK-N-FIO-TS-TOTAL-CNT.                                      
089200     PERFORM M040-DERIVE-TIMESTAMP THRU M049-DERIVE-TIMESTAMP-EX.         
089300                                                                          
089400     INITIALIZE WK-C-TSD-OUT-REC.                                         
089500     MOVE WK-C-BSL-DOC-ID          TO BMRTSD-DOC-ID.                      
089600     MOVE WK-N-FIO-CUR-TS-RUN-NUM  TO BMRTSD-RUN-NUMBER.                  
089700     MOVE WK-N-FIO-TS-SEQ          TO BMRTSD-SEQUENCE.                    
089800     MOVE WK-C-FIO-CUR-TS          TO BMRTSD-TIMESTAMP.                   
089900     MOVE WK-N-FIO-TS-VALUE        TO BMRTSD-VALUE.                       
090000     MOVE "KiB/s"                  TO BMRTSD-UNIT.                        
090100     WRITE WK-C-TSD-OUT-REC.                                              
090200*-----------------------------------------------------------------        
090300 M039-WRITE-ONE-POINT-EX.                                                 
090400*-----------------------------------------------------------------        
090500     EXIT.                                                                
090600                                                                          
090700*     BASE TIME PLUS THE POINT'S MILLISECOND OFFSET, TRUNCATED TO         
090800*     THE SECOND - NO INTRINSIC FUNCTION AVAILABLE ON THIS                
090900*     COMPILER, SO THE CLOCK ARITHMETIC IS DONE BY HAND WITH              
091000*     DIVIDE, THE SAME DEVICE BMRCMRK USES FOR ITS OWN SYNTHETIC          
091100*     TIME SERIES                                                         
091200*-----------------------------------------------------------------        
091300 M040-DERIVE-TIMESTAMP.                                                   
091400*-----------------------------------------------------------------        
091500     COMPUTE WK-N-FIO-SECS-OF-DAY =                                       
091600             WK-N-FIO-BASE-SECS + (WK-N-FIO-TS-MS / 1000).                
091700     DIVIDE WK-N-FIO-SECS-OF-DAY BY 3600                                  
091800         GIVING WK-N-FIO-HH REMAINDER WK-N-FIO-SECS-REM.                  
091900     DIVIDE WK-N-FIO-SECS-REM BY 60                                       
092000         GIVING WK-N-FIO-MM REMAINDER WK-N-FIO-SS.                        
092100     MOVE WK-N-FIO-HH TO WK-C-FIO-HH-OUT.                                 
092200     MOVE WK-N-FIO-MM TO WK-C-FIO-MM-OUT.                                 
092300     MOVE WK-N-FIO-SS TO WK-C-FIO-SS-OUT.                                 
092400                                                                          
092500     MOVE SPACES TO WK-C-FIO-CUR-TS.                                      
092600     STRING WK-C-FIO-BASE-DATE   DELIMITED BY SIZE                        
092700            "T"                  DELIMITED BY SIZE                        
092800            WK-C-FIO-HH-OUT      DELIMITED BY SIZE                        
092900            ":"                  DELIMITED BY SIZE                        
093000            WK-C-FIO-MM-OUT      DELIMITED BY SIZE                        
093100            ":"                  DELIMITED BY SIZE                        
093200            WK-C-FIO-SS-OUT      DELIMITED BY SIZE                        
093300            "Z"                  DELIMITED BY SIZE                        
093400         INTO WK-C-FIO-CUR-TS.                                            
093500*-----------------------------------------------------------------        
093600 M049-DERIVE-TIMESTAMP-EX.                                                
093700*-----------------------------------------------------------------        
093800     EXIT.                                                                
093900                                                                          
094000*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
094100*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
094200*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
094300*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
094400*     "_<N>" FOR THE ITERATION NUMBER                                     
094500*-----------------------------------------------------------------        
094600 J1000-WRITE-SOURCE-RECORD.                                               
094700*-----------------------------------------------------------------        
094800     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
094900     MOVE 1      TO WK-N-PTR.                                             
095000     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
095100     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
095200     PERFORM J1010-EXTRACT-ELEMENT                                        
095300        THRU J1019-EXTRACT-ELEMENT-EX                                     
095400             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
095500                                                                          
095600     INITIALIZE WK-C-SRC-OUT-REC.                                         
095700     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
095800     MOVE ZERO   TO BMRSRC-ITERATION.                                     
095900     IF  WK-C-UTL-FIELD-CNT >= 4                                          
096000         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
096100         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
096200             TO BMRSRC-SCENARIO-NAME                                      
096300         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
096400         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
096500             TO BMRSRC-OS-VENDOR                                          
096600         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
096700         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
096800             TO BMRSRC-CLOUD-PROVIDER                                     
096900         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
097000             TO WK-C-LAST-ELEMENT                                         
097100         PERFORM J1020-SPLIT-ITERATION                                    
097200            THRU J1029-SPLIT-ITERATION-EX                                 
097300     END-IF.                                                              
097400                                                                          
097500     WRITE WK-C-SRC-OUT-REC.                                              
097600*-----------------------------------------------------------------        
097700 J1099-WRITE-SOURCE-RECORD-EX.                                            
097800*-----------------------------------------------------------------        
097900     EXIT.                                                                
098000                                                                          
098100*-----------------------------------------------------------------        
098200 J1010-EXTRACT-ELEMENT.                                                   
098300*-----------------------------------------------------------------        
098400     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
098500     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
098600         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
098700         WITH POINTER WK-N-PTR                                            
098800     END-UNSTRING.                                                        
098900*-----------------------------------------------------------------        
099000 J1019-EXTRACT-ELEMENT-EX.                                                
099100*-----------------------------------------------------------------        
099200     EXIT.                                                                
099300                                                                          
099400*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
099500*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
099600*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
099700*-----------------------------------------------------------------        
099800 J1020-SPLIT-ITERATION.                                                   
099900*-----------------------------------------------------------------        
100000     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
100100     MOVE ZERO TO WK-N-USCORE-CNT.                                        
100200     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
100300         FOR ALL "_".                                                     
100400     IF  WK-N-USCORE-CNT = ZERO                                           
100500         GO TO J1029-SPLIT-ITERATION-EX.                                  
100600                                                                          
100700     MOVE 32 TO WK-N-SCAN-POS.                                            
100800     PERFORM J1030-FIND-USCORE                                            
100900        THRU J1039-FIND-USCORE-EX                                         
101000             UNTIL WK-N-SCAN-POS = ZERO                                   
101100             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
101200     IF  WK-N-SCAN-POS = ZERO                                             
101300         GO TO J1029-SPLIT-ITERATION-EX.                                  
101400                                                                          
101500     MOVE SPACES TO WK-C-ITER-TEXT.                                       
101600     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
101700     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
101800         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
101900             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
102000         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
102100             TO BMRSRC-INSTANCE-TYPE                                      
102200         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
102300         IF  WK-C-ITER-TEXT IS NUMERIC                                    
102400             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
102500         END-IF                                                           
102600     END-IF.                                                              
102700*-----------------------------------------------------------------        
102800 J1029-SPLIT-ITERATION-EX.                                                
102900*-----------------------------------------------------------------        
103000     EXIT.                                                                
103100                                                                          
103200*-----------------------------------------------------------------        
103300 J1030-FIND-USCORE.                                                       
103400*-----------------------------------------------------------------        
103500     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
103600*-----------------------------------------------------------------        
103700 J1039-FIND-USCORE-EX.                                                    
103800*-----------------------------------------------------------------        
103900     EXIT.                                                                
104000                                                                          
104100******************************************************************        
104200* END OF PROGRAM SOURCE - BMRFIO                                          
104300******************************************************************        
