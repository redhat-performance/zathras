000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRMETA.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : SYSTEM-UNDER-TEST METADATA EXTRACTOR.  READS THE           
001200*              FOUR FLAT KEY:VALUE CONFIGURATION FILES THE LAB            
001300*              COLLECTS ALONGSIDE EVERY BENCHMARK RUN (CPU, MEM,          
001400*              OS/UNAME, TUNED/NUMACTL) AND BUILDS THE WK-SUT             
001500*              METADATA AREA THAT BMRBASE MERGES INTO EVERY               
001600*              NORMALIZED DOCUMENT.                                       
001700*-----------------------------------------------------------------        
001800* HISTORY OF MODIFICATION:                                                
001900*-----------------------------------------------------------------        
002000* TAG    DATE       DEV    DESCRIPTION                                    
002100*------ ---------- ------ -------------------------------------           
002200* BMR012 04/06/1991 RJH    INITIAL VERSION - CPU/MEM ONLY                 
002300* BMR026 17/08/1995 PXK    ADD NUMA-NODE-TABLE (UP TO 4 NODES) -          
002400*                             SIZE FIELD COMES AS K/M/G/T SUFFIXED        
002500* BMR041 19/06/1999 MCQ    ADD WK-C-MTL-CFG-PATH FOR TUNED /              
002600*                             SYSCTL / CMDLINE CONFIG FILE SET            
002700* BMR029 22/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002800*                             MODULE, NO CHANGE REQUIRED                  
002900*-----------------------------------------------------------------        
003000                                                                          
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300******************************************************************        
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-AS400.                                              
003600 OBJECT-COMPUTER. IBM-AS400.                                              
003700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT CPU-INFO-FILE ASSIGN TO BMRCPUI                               
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WK-C-FILE-STATUS.                                 
004300     SELECT MEM-INFO-FILE ASSIGN TO BMRMEMI                               
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WK-C-FILE-STATUS.                                 
004600     SELECT OS-INFO-FILE  ASSIGN TO BMROSIN                               
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WK-C-FILE-STATUS.                                 
004900     SELECT CFG-INFO-FILE ASSIGN TO BMRCFGI                               
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WK-C-FILE-STATUS.                                 
005200                                                                          
005300******************************************************************        
005400 DATA DIVISION.                                                           
005500******************************************************************        
005600 FILE SECTION.                                                            
005700 FD  CPU-INFO-FILE.                                                       
005800 01  CPU-INFO-REC                   PIC X(200).                           
005900 FD  MEM-INFO-FILE.                                                       
006000 01  MEM-INFO-REC                   PIC X(200).                           
006100 FD  OS-INFO-FILE.                                                        
006200 01  OS-INFO-REC                    PIC X(200).                           
006300 FD  CFG-INFO-FILE.                                                       
006400 01  CFG-INFO-REC                   PIC X(200).                           
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700 01  FILLER                     PIC X(24) VALUE                           
006800         "** PROGRAM BMRMETA  **".                                        
006900                                                                          
007000 01  WK-C-COMMON.                                                         
007100     COPY BMRCMN.                                                         
007200                                                                          
007300 01  WK-C-META-AREA.                                                      
007400     COPY BMRSUT.                                                         
007500*     FIRST-50-BYTES DUMP VIEW - LEFT FROM THE OLD TRACE ROUTINE          
007600*     THAT LISTED THIS AREA WHEN UPSI-0 WAS SET ON AT JOB SUBMIT          
007700 01  WK-C-META-RAW-DUMP REDEFINES WK-C-META-AREA                          
007800                                 PIC X(50).                               
007900                                                                          
008000 01  WK-C-UTL-AREA.                                                       
008100     COPY BMRUTL.                                                         
008200*     SAME DUMP-VIEW DEVICE FOR THE UTILITY LINKAGE AREA                  
008300 01  WK-C-UTL-RAW-DUMP REDEFINES WK-C-UTL-AREA                            
008400                                 PIC X(50).                               
008500                                                                          
008600*     RAW MEMORY-SIZE STRING SPLIT INTO A NUMERIC PREFIX AND ITS          
008700*     UNIT LETTER (K/M/G/T) - CACHE-L3 AND NUMA NODE SIZES ARE            
008800*     REPORTED THIS WAY BY THE COLLECTION SCRIPTS                         
008900 01  WK-C-SIZE-AREA.                                                      
009000     05  WK-C-SIZE-TEXT           PIC X(16).                              
009100     05  WK-C-SIZE-DIGITS         PIC X(15) JUSTIFIED RIGHT.              
009200     05  WK-C-SIZE-UNIT           PIC X(01).                              
009300 01  WK-N-SIZE-DIGITS REDEFINES WK-C-SIZE-AREA.                           
009400     05  FILLER                   PIC X(01).                              
009500     05  WK-N-SIZE-VALUE          PIC 9(15).                              
009600     05  FILLER                   PIC X(01).                              
009700                                                                          
009800 01  WK-C-WORK-AREA.                                                      
009900     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
010000     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
010100     05  WK-N-LEN                 COMP PIC S9(04) VALUE ZERO.             
010200     05  WK-N-MB                  COMP PIC S9(09) VALUE ZERO.             
010300                                                                          
010400*     UPPER/LOWER TABLES REUSED FOR THE OS-DISTRIB NORMALIZE -            
010500*     SAME HOUSE METHOD AS BMRUTIL, KEPT LOCAL SO THIS MODULE HAS         
010600*     NO CALL DEPENDENCY ON IT FOR A SINGLE COMPARE                       
010700 01  WK-C-UPPER-LINE              PIC X(48).                              
010800 01  WK-C-UPPER-ALPHA        PIC X(26) VALUE                              
010900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
011000 01  WK-C-LOWER-ALPHA        PIC X(26) VALUE                              
011100         "abcdefghijklmnopqrstuvwxyz".                                    
011200                                                                          
011300******************************************************************        
011400 LINKAGE SECTION.                                                         
011500******************************************************************        
011600 COPY BMRMTL.                                                             
011700                                                                          
011800******************************************************************        
011900 PROCEDURE DIVISION USING WK-C-MTL-RECORD.                                
012000******************************************************************        
012100 MAIN-MODULE.                                                             
012200     INITIALIZE WK-SUT-METADATA.                                          
012300     PERFORM B000-READ-CPU-INFO THRU B099-READ-CPU-INFO-EX.               
012400     PERFORM C000-READ-MEM-INFO THRU C099-READ-MEM-INFO-EX.               
012500     PERFORM D000-READ-OS-INFO  THRU D099-READ-OS-INFO-EX.                
012600     PERFORM E000-READ-CFG-INFO THRU E099-READ-CFG-INFO-EX.               
012700     SET WK-C-MTL-OK TO TRUE.                                             
012800     GOBACK.                                                              
012900                                                                          
013000*     CPU INFO - VENDOR, MODEL, TOPOLOGY AND THE SPACE-DELIMITED          
013100*     FLAG LIST (FIRST FIVE KEPT - THE TABLE HAS NEVER NEEDED TO          
013200*     HOLD MORE FOR ANY REPORT THIS LAB HAS ASKED FOR)                    
013300*-----------------------------------------------------------------        
013400 B000-READ-CPU-INFO.                                                      
013500*-----------------------------------------------------------------        
013600     OPEN INPUT CPU-INFO-FILE.                                            
013700     PERFORM B010-READ-ONE-CPU-LINE THRU B019-READ-ONE-CPU-LINE-EX        
013800             UNTIL WK-C-END-OF-FILE.                                      
013900     CLOSE CPU-INFO-FILE.                                                 
014000*-----------------------------------------------------------------        
014100 B099-READ-CPU-INFO-EX.                                                   
014200*-----------------------------------------------------------------        
014300     EXIT.                                                                
014400                                                                          
014500*-----------------------------------------------------------------        
014600 B010-READ-ONE-CPU-LINE.                                                  
014700*-----------------------------------------------------------------        
014800     READ CPU-INFO-FILE INTO WK-C-UTL-RAW-LINE.                           
014900     IF  WK-C-END-OF-FILE                                                 
015000         GO TO B019-READ-ONE-CPU-LINE-EX.                                 
015100     MOVE 2 TO WK-C-UTL-OPTION.                                           
015200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
015300     MOVE 3 TO WK-C-UTL-OPTION.                                           
015400     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
015500     EVALUATE WK-C-UTL-FIELD-TAB (1)                                      
015600         WHEN "vendor_id"                                                 
015700             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-VENDOR             
015800         WHEN "model_name"                                                
015900             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-MODEL              
016000         WHEN "architecture"                                              
016100             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-ARCH               
016200         WHEN "cores"                                                     
016300             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-CORES              
016400         WHEN "threads_per_core"                                          
016500             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-THR-PER-COR        
016600         WHEN "sockets"                                                   
016700             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-SOCKETS            
016800         WHEN "numa_nodes"                                                
016900             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-NUMA-NODES         
017000         WHEN "cache_l3"                                                  
017100             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-CPU-CACHE-L3           
017200         WHEN "flags"                                                     
017300             PERFORM B020-SPLIT-FLAGS THRU B029-SPLIT-FLAGS-EX            
017400         WHEN OTHER                                                       
017500             NEXT SENTENCE                                                
017600     END-EVALUATE.                                                        
017700*-----------------------------------------------------------------        
017800 B019-READ-ONE-CPU-LINE-EX.                                               
017900*-----------------------------------------------------------------        
018000     EXIT.                                                                
018100                                                                          
018200*-----------------------------------------------------------------        
018300 B020-SPLIT-FLAGS.                                                        
018400*-----------------------------------------------------------------        
018500     MOVE ZERO   TO WK-SUT-CPU-FLAG-COUNT.                                
018600     MOVE 1      TO WK-N-PTR.                                             
018700     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-RAW-LINE.                    
018800     MOVE SPACE  TO WK-C-UTL-DELIMITER.                                   
018900     PERFORM B030-EXTRACT-ONE-FLAG THRU B039-EXTRACT-ONE-FLAG-EX          
019000             UNTIL WK-N-PTR > 200                                         
019100                OR WK-SUT-CPU-FLAG-COUNT >= 5.                            
019200*-----------------------------------------------------------------        
019300 B029-SPLIT-FLAGS-EX.                                                     
019400*-----------------------------------------------------------------        
019500     EXIT.                                                                
019600                                                                          
019700*-----------------------------------------------------------------        
019800 B030-EXTRACT-ONE-FLAG.                                                   
019900*-----------------------------------------------------------------        
020000     ADD 1 TO WK-SUT-CPU-FLAG-COUNT.                                      
020100     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY SPACE                        
020200         INTO WK-SUT-CPU-FLAG-TAB (WK-SUT-CPU-FLAG-COUNT)                 
020300         WITH POINTER WK-N-PTR                                            
020400     END-UNSTRING.                                                        
020500*-----------------------------------------------------------------        
020600 B039-EXTRACT-ONE-FLAG-EX.                                                
020700*-----------------------------------------------------------------        
020800     EXIT.                                                                
020900                                                                          
021000*     MEMORY INFO - TOTAL-GB DERIVED FROM TOTAL-KB, ROUNDED HALF          
021100*     UP THE WAY THE LAB HAS ALWAYS SIZED A MACHINE ON THE SUMMARY        
021200*-----------------------------------------------------------------        
021300 C000-READ-MEM-INFO.                                                      
021400*-----------------------------------------------------------------        
021500     OPEN INPUT MEM-INFO-FILE.                                            
021600     PERFORM C010-READ-ONE-MEM-LINE THRU C019-READ-ONE-MEM-LINE-EX        
021700             UNTIL WK-C-END-OF-FILE.                                      
021800     CLOSE MEM-INFO-FILE.                                                 
021900     COMPUTE WK-SUT-MEM-TOTAL-GB ROUNDED =                                
022000         WK-SUT-MEM-TOTAL-KB / 1048576.                                   
022100*-----------------------------------------------------------------        
022200 C099-READ-MEM-INFO-EX.                                                   
022300*-----------------------------------------------------------------        
022400     EXIT.                                                                
022500                                                                          
022600*-----------------------------------------------------------------        
022700 C010-READ-ONE-MEM-LINE.                                                  
022800*-----------------------------------------------------------------        
022900     READ MEM-INFO-FILE INTO WK-C-UTL-RAW-LINE.                           
023000     IF  WK-C-END-OF-FILE                                                 
023100         GO TO C019-READ-ONE-MEM-LINE-EX.                                 
023200     MOVE 2 TO WK-C-UTL-OPTION.                                           
023300     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
023400     MOVE 3 TO WK-C-UTL-OPTION.                                           
023500     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
023600     EVALUATE WK-C-UTL-FIELD-TAB (1)                                      
023700         WHEN "total_kb"                                                  
023800             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-MEM-TOTAL-KB           
023900         WHEN "available_kb"                                              
024000             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-MEM-AVAIL-KB           
024100         WHEN OTHER                                                       
024200             NEXT SENTENCE                                                
024300     END-EVALUATE.                                                        
024400*-----------------------------------------------------------------        
024500 C019-READ-ONE-MEM-LINE-EX.                                               
024600*-----------------------------------------------------------------        
024700     EXIT.                                                                
024800                                                                          
024900*     OS / UNAME INFO - DISTRIBUTION NAME IS FOLDED THROUGH ONE OF        
025000*     THREE HOUSE KEYWORDS BEFORE IT GOES ON THE SUMMARY DOCUMENT         
025100*-----------------------------------------------------------------        
025200 D000-READ-OS-INFO.                                                       
025300*-----------------------------------------------------------------        
025400     OPEN INPUT OS-INFO-FILE.                                             
025500     PERFORM D010-READ-ONE-OS-LINE THRU D019-READ-ONE-OS-LINE-EX          
025600             UNTIL WK-C-END-OF-FILE.                                      
025700     CLOSE OS-INFO-FILE.                                                  
025800*-----------------------------------------------------------------        
025900 D099-READ-OS-INFO-EX.                                                    
026000*-----------------------------------------------------------------        
026100     EXIT.                                                                
026200                                                                          
026300*-----------------------------------------------------------------        
026400 D010-READ-ONE-OS-LINE.                                                   
026500*-----------------------------------------------------------------        
026600     READ OS-INFO-FILE INTO WK-C-UTL-RAW-LINE.                            
026700     IF  WK-C-END-OF-FILE                                                 
026800         GO TO D019-READ-ONE-OS-LINE-EX.                                  
026900     MOVE 2 TO WK-C-UTL-OPTION.                                           
027000     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
027100     MOVE 3 TO WK-C-UTL-OPTION.                                           
027200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
027300     EVALUATE WK-C-UTL-FIELD-TAB (1)                                      
027400         WHEN "distribution"                                              
027500             PERFORM D020-NORMALIZE-DISTRIB                               
027600                THRU D029-NORMALIZE-DISTRIB-EX                            
027700         WHEN "version"                                                   
027800             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-OS-VERSION             
027900         WHEN "kernel_version"                                            
028000             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-OS-KERNEL-VER          
028100         WHEN "hostname"                                                  
028200             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-SUT-OS-HOSTNAME            
028300         WHEN OTHER                                                       
028400             NEXT SENTENCE                                                
028500     END-EVALUATE.                                                        
028600*-----------------------------------------------------------------        
028700 D019-READ-ONE-OS-LINE-EX.                                                
028800*-----------------------------------------------------------------        
028900     EXIT.                                                                
029000                                                                          
029100*-----------------------------------------------------------------        
029200 D020-NORMALIZE-DISTRIB.                                                  
029300*-----------------------------------------------------------------        
029400     MOVE SPACES TO WK-C-UPPER-LINE.                                      
029500     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UPPER-LINE.                      
029600     INSPECT WK-C-UPPER-LINE                                              
029700         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.                 
029800     MOVE ZERO TO WK-N-IDX.                                               
029900     INSPECT WK-C-UPPER-LINE TALLYING WK-N-IDX FOR ALL "FEDORA".          
030000     IF  WK-N-IDX > ZERO                                                  
030100         MOVE "fedora" TO WK-SUT-OS-DISTRIB                               
030200         GO TO D029-NORMALIZE-DISTRIB-EX.                                 
030300     MOVE ZERO TO WK-N-IDX.                                               
030400     INSPECT WK-C-UPPER-LINE TALLYING WK-N-IDX                            
030500         FOR ALL "RED HAT" FOR ALL "RHEL".                                
030600     IF  WK-N-IDX > ZERO                                                  
030700         MOVE "rhel" TO WK-SUT-OS-DISTRIB                                 
030800         GO TO D029-NORMALIZE-DISTRIB-EX.                                 
030900     MOVE ZERO TO WK-N-IDX.                                               
031000     INSPECT WK-C-UPPER-LINE TALLYING WK-N-IDX FOR ALL "UBUNTU".          
031100     IF  WK-N-IDX > ZERO                                                  
031200         MOVE "ubuntu" TO WK-SUT-OS-DISTRIB                               
031300         GO TO D029-NORMALIZE-DISTRIB-EX.                                 
031400     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UPPER-LINE.                      
031500     INSPECT WK-C-UPPER-LINE                                              
031600         CONVERTING WK-C-UPPER-ALPHA TO WK-C-LOWER-ALPHA.                 
031700     MOVE WK-C-UPPER-LINE (1:16) TO WK-SUT-OS-DISTRIB.                    
031800*-----------------------------------------------------------------        
031900 D029-NORMALIZE-DISTRIB-EX.                                               
032000*-----------------------------------------------------------------        
032100     EXIT.                                                                
032200                                                                          
032300*     TUNED / SYSCTL / CMDLINE / NUMA-NODE CONFIG - THE NUMA SIZE         
032400*     COMES AS A K/M/G/T SUFFIXED STRING, CONVERTED TO WHOLE GB           
032500*-----------------------------------------------------------------        
032600 E000-READ-CFG-INFO.                                                      
032700*-----------------------------------------------------------------        
032800     OPEN INPUT CFG-INFO-FILE.                                            
032900     MOVE ZERO TO WK-SUT-CFG-SYSCTL-CNT WK-SUT-CFG-CMDLN-CNT.             
033000     MOVE ZERO TO WK-N-IDX.                                               
033100     PERFORM E010-READ-ONE-CFG-LINE THRU E019-READ-ONE-CFG-LINE-EX        
033200             UNTIL WK-C-END-OF-FILE.                                      
033300     CLOSE CFG-INFO-FILE.                                                 
033400*-----------------------------------------------------------------        
033500 E099-READ-CFG-INFO-EX.                                                   
033600*-----------------------------------------------------------------        
033700     EXIT.                                                                
033800                                                                          
033900*-----------------------------------------------------------------        
034000 E010-READ-ONE-CFG-LINE.                                                  
034100*-----------------------------------------------------------------        
034200     READ CFG-INFO-FILE INTO WK-C-UTL-RAW-LINE.                           
034300     IF  WK-C-END-OF-FILE                                                 
034400         GO TO E019-READ-ONE-CFG-LINE-EX.                                 
034500     MOVE 2 TO WK-C-UTL-OPTION.                                           
034600     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
034700     MOVE 3 TO WK-C-UTL-OPTION.                                           
034800     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
034900     EVALUATE WK-C-UTL-FIELD-TAB (1)                                      
035000         WHEN "tuned_profile"                                             
035100             MOVE SPACES TO WK-SUT-CFG-TUNED-PROF                         
035200             IF  WK-C-UTL-FIELD-TAB (2) NOT = SPACES                      
035300             AND WK-C-UTL-FIELD-TAB (2) (1:4) NOT = "none"                
035400                 MOVE WK-C-UTL-FIELD-TAB (2) TO                           
035500                      WK-SUT-CFG-TUNED-PROF                               
035600             END-IF                                                       
035700         WHEN "sysctl"                                                    
035800             IF  WK-SUT-CFG-SYSCTL-CNT < 5                                
035900                 ADD 1 TO WK-SUT-CFG-SYSCTL-CNT                           
036000                 MOVE WK-C-UTL-FIELD-TAB (2)                              
036100                  TO WK-SUT-CFG-SYSCTL-TAB (WK-SUT-CFG-SYSCTL-CNT)        
036200             END-IF                                                       
036300         WHEN "cmdline"                                                   
036400             ADD 1 TO WK-SUT-CFG-CMDLN-CNT                                
036500             IF  WK-SUT-CFG-CMDLN-CNT <= 5                                
036600                 MOVE WK-C-UTL-FIELD-TAB (2) TO                           
036700                      WK-SUT-CFG-CMDLN-TAB (WK-SUT-CFG-CMDLN-CNT)         
036800             END-IF                                                       
036900         WHEN "numa_node"                                                 
037000             PERFORM E020-STORE-NUMA-NODE                                 
037100                THRU E029-STORE-NUMA-NODE-EX                              
037200         WHEN OTHER                                                       
037300             NEXT SENTENCE                                                
037400     END-EVALUATE.                                                        
037500*-----------------------------------------------------------------        
037600 E019-READ-ONE-CFG-LINE-EX.                                               
037700*-----------------------------------------------------------------        
037800     EXIT.                                                                
037900                                                                          
038000*     NUMA_NODE VALUE ARRIVES AS THREE SEMICOLON FIELDS:                  
038100*     <NODE-NO>;<CPU-LIST>;<SIZE-STRING>                                  
038200*-----------------------------------------------------------------        
038300 E020-STORE-NUMA-NODE.                                                    
038400*-----------------------------------------------------------------        
038500     IF  WK-N-IDX >= 4                                                    
038600         GO TO E029-STORE-NUMA-NODE-EX.                                   
038700     ADD 1 TO WK-N-IDX.                                                   
038800     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-RAW-LINE.                    
038900     MOVE ";" TO WK-C-UTL-DELIMITER.                                      
039000     MOVE 1 TO WK-N-PTR.                                                  
039100     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY ";"                          
039200         INTO WK-SUT-NUMA-NODE-NO (WK-N-IDX)                              
039300              WK-SUT-NUMA-CPU-LIST (WK-N-IDX)                             
039400              WK-C-SIZE-TEXT                                              
039500     END-UNSTRING.                                                        
039600     PERFORM E030-CONVERT-MEM-SIZE THRU E039-CONVERT-MEM-SIZE-EX.         
039700     MOVE WK-N-MB TO WK-SUT-NUMA-MEM-GB (WK-N-IDX).                       
039800*-----------------------------------------------------------------        
039900 E029-STORE-NUMA-NODE-EX.                                                 
040000*-----------------------------------------------------------------        
040100     EXIT.                                                                
040200                                                                          
040300*     K/M/G/T SUFFIX CONVERSION TO WHOLE GB, ROUNDED HALF UP -            
040400*     A MISSING UNIT LETTER IS TREATED AS MEGABYTES, THE HOUSE            
040500*     DEFAULT FOR EVERY COLLECTION SCRIPT THIS LAB HAS WRITTEN            
040600*-----------------------------------------------------------------        
040700 E030-CONVERT-MEM-SIZE.                                                   
040800*-----------------------------------------------------------------        
040900     MOVE ZERO   TO WK-N-MB.                                              
041000     MOVE SPACES TO WK-C-SIZE-DIGITS.                                     
041100     MOVE ZERO   TO WK-N-LEN.                                             
041200     INSPECT WK-C-SIZE-TEXT TALLYING WK-N-LEN                             
041300         FOR CHARACTERS BEFORE INITIAL SPACE.                             
041400     IF  WK-N-LEN = ZERO                                                  
041500         GO TO E039-CONVERT-MEM-SIZE-EX.                                  
041600     MOVE WK-C-SIZE-TEXT (WK-N-LEN:1) TO WK-C-SIZE-UNIT.                  
041700     IF  WK-C-SIZE-UNIT IS NUMERIC                                        
041800         MOVE WK-C-SIZE-TEXT (1:WK-N-LEN) TO WK-C-SIZE-DIGITS             
041900         MOVE SPACE TO WK-C-SIZE-UNIT                                     
042000     ELSE                                                                 
042100         SUBTRACT 1 FROM WK-N-LEN                                         
042200         MOVE WK-C-SIZE-TEXT (1:WK-N-LEN) TO WK-C-SIZE-DIGITS             
042300     END-IF.                                                              
042400     INSPECT WK-C-SIZE-DIGITS REPLACING LEADING SPACE BY "0".             
042500     EVALUATE WK-C-SIZE-UNIT                                              
042600         WHEN "K" OR "k"                                                  
042700             COMPUTE WK-N-MB ROUNDED =                                    
042800                 WK-N-SIZE-VALUE / 1048576                                
042900         WHEN "G" OR "g"                                                  
043000             MOVE WK-N-SIZE-VALUE TO WK-N-MB                              
043100         WHEN "T" OR "t"                                                  
043200             COMPUTE WK-N-MB = WK-N-SIZE-VALUE * 1024                     
043300         WHEN OTHER                                                       
043400             COMPUTE WK-N-MB ROUNDED = WK-N-SIZE-VALUE / 1024             
043500     END-EVALUATE.                                                        
043600*-----------------------------------------------------------------        
043700 E039-CONVERT-MEM-SIZE-EX.                                                
043800*-----------------------------------------------------------------        
043900     EXIT.                                                                
044000                                                                          
044100******************************************************************        
044200* END OF PROGRAM SOURCE - BMRMETA                                         
044300******************************************************************        
