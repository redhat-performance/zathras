000100*****************************************************************         
000200* BMRCMN.cpybk                                                            
000300* COMMON WORK AREA - FILE STATUS / RETURN-CODE CONDITION NAMES            
000400* USED BY EVERY BMR PROGRAM THAT OPENS A SEQUENTIAL FILE OR               
000500* CALLS A COMMON SUBROUTINE.                                              
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                                      
000800*----------------------------------------------------------------         
000900* TAG    DATE       DEV    DESCRIPTION                                    
001000*------ ---------- ------ -------------------------------------           
001100* BMR001 04/06/1991 RJH    INITIAL VERSION                                
001200* BMR014 11/02/1994 LDT    ADD WK-C-DUPLICATE / WK-C-SKIPPED              
001300*                          CONDITION NAMES FOR CONTROL REPORT             
001400* BMR029 19/09/1999 MCQ    Y2K - WK-C-CENTURY ADDED, DATE FIELDS          
001500*                          WIDENED TO CARRY 4-DIGIT YEAR                  
001600*----------------------------------------------------------------         
001700                                                                          
001800 01  WK-C-COMMON-AREA.                                                    
001900     05  WK-C-FILE-STATUS        PIC X(02).                               
002000         88  WK-C-SUCCESSFUL             VALUE "00".                      
002100         88  WK-C-END-OF-FILE            VALUE "10".                      
002200         88  WK-C-RECORD-NOT-FOUND       VALUE "23".                      
002300         88  WK-C-DUPLICATE-KEY          VALUE "22".                      
002400     05  WK-C-RETURN-CD          PIC X(02) VALUE SPACES.                  
002500         88  WK-C-UNIT-OK                VALUE "OK".                      
002600         88  WK-C-UNIT-FAILED            VALUE "FL".                      
002700         88  WK-C-UNIT-SKIPPED           VALUE "SK".                      
002800         88  WK-C-UNIT-DUPLICATE         VALUE "DP".                      
002900     05  WK-C-CENTURY            PIC X(02) VALUE "20".                    
003000     05  WK-C-TODAY-YYYYMMDD     PIC 9(08).                               
003100     05  WK-N-LINE-CNT           PIC 9(05) COMP   VALUE ZERO.             
003200     05  WK-N-PAGE-CNT           PIC 9(03) COMP   VALUE ZERO.             
003300                                                                          
003400*     STANDARD TEXT LITERALS SHARED ACROSS PARSERS                        
003500 01  WK-C-LITERALS.                                                       
003600     05  C-PASS                  PIC X(08) VALUE "PASS".                  
003700     05  C-FAIL                  PIC X(08) VALUE "FAIL".                  
003800     05  C-UNKNOWN               PIC X(08) VALUE "UNKNOWN".               
003900     05  C-UNIT-SEC              PIC X(12) VALUE "seconds".               
004000     05  C-UNIT-PERSEC           PIC X(12) VALUE "per_second".            
004100     05  C-UNIT-BYTES            PIC X(12) VALUE "bytes/sec".             
004200     05  C-UNIT-IOPS             PIC X(12) VALUE "IOPS".                  
004300     05  C-UNIT-GENERIC          PIC X(12) VALUE "unit".                  
