000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRCPRO.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   25 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : COREMARK PRO RESULT PARSER.  READS THE WORKLOAD            
001200*              CSV (METADATA COMMENT BLOCK, PER-WORKLOAD MULTI/           
001300*              SINGLE-CORE ITERATION RATES AND SCALING FACTOR,            
001400*              CLOSING Score ROW) AND BUILDS THE DOCUMENT AROUND          
001500*              THE OVERALL MULTICORE SCORE.                               
001600*-----------------------------------------------------------------        
001700* HISTORY OF MODIFICATION:                                                
001800*-----------------------------------------------------------------        
001900* TAG    DATE       DEV    DESCRIPTION                                    
002000*------ ---------- ------ -------------------------------------           
002100* BMR019 25/06/1991 RJH    INITIAL VERSION                                
002200* BMR031 23/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON                 
002300*                             THIS MODULE, NO CHANGE REQUIRED             
002400* BMR063 24/01/2005 SKN    CONFIRMED Score ROW ALWAYS FOLLOWS             
002500*                             THE LAST WORKLOAD ROW PER LAB SPEC          
002600*-----------------------------------------------------------------        
002700                                                                          
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000******************************************************************        
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-AS400.                                              
003300 OBJECT-COMPUTER. IBM-AS400.                                              
003400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT CPRO-INPUT-FILE ASSIGN TO BMRCPRI                             
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WK-C-FILE-STATUS.                                 
004000     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WK-C-FILE-STATUS.                                 
004300     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WK-C-FILE-STATUS.                                 
004600     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WK-C-FILE-STATUS.                                 
004900     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WK-C-FILE-STATUS.                                 
005200                                                                          
005300******************************************************************        
005400 DATA DIVISION.                                                           
005500******************************************************************        
005600 FILE SECTION.                                                            
005700 FD  CPRO-INPUT-FILE.                                                     
005800 01  CPRO-INPUT-REC               PIC X(200).                             
005900 FD  SUM-OUTPUT-FILE.                                                     
006000 01  WK-C-SUM-OUT-REC.                                                    
006100     COPY BMRSUM.                                                         
006200 FD  STA-OUTPUT-FILE.                                                     
006300 01  WK-C-STA-OUT-REC.                                                    
006400     COPY BMRSTA.                                                         
006500 FD  TSD-OUTPUT-FILE.                                                     
006600 01  WK-C-TSD-OUT-REC.                                                    
006700     COPY BMRTSD.                                                         
006800 FD  SRC-OUTPUT-FILE.                                                     
006900 01  WK-C-SRC-OUT-REC.                                                    
007000     COPY BMRSRC.                                                         
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300 01  FILLER                     PIC X(24) VALUE                           
007400         "** PROGRAM BMRCPRO**".                                          
007500                                                                          
007600 01  WK-C-COMMON.                                                         
007700     COPY BMRCMN.                                                         
007800*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
007900*     EVERY MODULE IN THIS SUITE                                          
008000 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
008100                                 PIC X(20).                               
008200                                                                          
008300 01  WK-C-BSL-AREA.                                                       
008400     COPY BMRBSL.                                                         
008500*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
008600 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
008700                                 PIC X(50).                               
008800 01  WK-C-UTL-AREA.                                                       
008900     COPY BMRUTL.                                                         
009000                                                                          
009100*     ONE WORKLOAD ROW SPLIT ON ":" - NAME,MULTI,SINGLE,SCALING           
009200 01  WK-C-CPRO-ROW-AREA.                                                  
009300     05  WK-C-CPRO-NAME           PIC X(24).                              
009400     05  WK-N-CPRO-MULTI        COMP PIC S9(09)V9(02) VALUE ZERO.         
009500     05  WK-N-CPRO-SINGLE       COMP PIC S9(09)V9(02) VALUE ZERO.         
009600     05  WK-N-CPRO-SCALING      COMP PIC S9(05)V9(02) VALUE ZERO.         
009700*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
009800 01  WK-C-CPRO-ROW-DUMP REDEFINES WK-C-CPRO-ROW-AREA                      
009900                                 PIC X(35).                               
010000                                                                          
010100 01  WK-C-CPRO-SWEEP-AREA.                                                
010200     05  WK-N-CPRO-WORKLOAD-CNT   COMP PIC 9(03) VALUE ZERO.              
010300     05  WK-N-CPRO-MULTI-SCORE  COMP PIC S9(09)V9(02) VALUE ZERO.         
010400     05  WK-N-CPRO-SINGLE-SCORE COMP PIC S9(09)V9(02) VALUE ZERO.         
010500     05  WK-C-CPRO-SCORE-SW       PIC X(01) VALUE "N".                    
010600         88  WK-C-CPRO-SCORE-SEEN       VALUE "Y".                        
010700                                                                          
010800 01  WK-C-PATH-WORK-AREA.                                                 
010900     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
011000     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
011100     05  WK-C-LAST-ELEMENT        PIC X(32).                              
011200     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
011300     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
011400     05  WK-C-ITER-TEXT           PIC X(04).                              
011500     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
011600                                                                          
011700 01  WK-C-WORK-AREA.                                                      
011800     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
011900                                                                          
012000******************************************************************        
012100 LINKAGE SECTION.                                                         
012200******************************************************************        
012300 COPY BMRLNK.                                                             
012400                                                                          
012500******************************************************************        
012600 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
012700******************************************************************        
012800 MAIN-MODULE.                                                             
012900     PERFORM A000-INITIALIZE      THRU A099-INITIALIZE-EX.                
013000     PERFORM B000-READ-WORKLOAD-CSV                                       
013100        THRU B099-READ-WORKLOAD-CSV-EX.                                   
013200     IF  WK-N-CPRO-WORKLOAD-CNT = ZERO                                    
013300         MOVE "NO WORKLOAD ROWS FOUND IN COREMARK PRO CSV"                
013400             TO WK-C-LNK-ERROR-MSG                                        
013500         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
013600         GO TO Z000-CLOSE-FILES.                                          
013700     PERFORM D000-BUILD-RESULT    THRU D099-BUILD-RESULT-EX.              
013800     PERFORM E000-WRITE-SUMMARY   THRU E099-WRITE-SUMMARY-EX.             
013900     PERFORM F1000-WRITE-SOURCE-RECORD                                    
014000        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
014100     SET  WK-C-LNK-OK           TO TRUE.                                  
014200     MOVE 1                             TO WK-C-LNK-RUN-COUNT.            
014300     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
014400     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
014500     MOVE WK-N-CPRO-WORKLOAD-CNT        TO WK-C-LNK-TS-INDEXED.           
014600     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
014700     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
014800 Z000-CLOSE-FILES.                                                        
014900     CLOSE CPRO-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
015000           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
015100     GOBACK.                                                              
015200                                                                          
015300*-----------------------------------------------------------------        
015400 A000-INITIALIZE.                                                         
015500*-----------------------------------------------------------------        
015600     OPEN INPUT  CPRO-INPUT-FILE.                                         
015700     OPEN EXTEND SUM-OUTPUT-FILE.                                         
015800     OPEN EXTEND STA-OUTPUT-FILE.                                         
015900     OPEN EXTEND TSD-OUTPUT-FILE.                                         
016000     OPEN EXTEND SRC-OUTPUT-FILE.                                         
016100*-----------------------------------------------------------------        
016200 A099-INITIALIZE-EX.                                                      
016300*-----------------------------------------------------------------        
016400     EXIT.                                                                
016500                                                                          
016600*     THE META BLOCK AND THE Test: HEADER ARE BOTH SKIPPED ON THE         
016700*     LITERAL FIRST FIELD - THE Score ROW CLOSES THE FILE OFF AND         
016800*     STOPS THE READ, THE WAY THE LAB'S OWN REPORT SCRIPT DOES            
016900*-----------------------------------------------------------------        
017000 B000-READ-WORKLOAD-CSV.                                                  
017100*-----------------------------------------------------------------        
017200     PERFORM B010-READ-ONE-ROW THRU B019-READ-ONE-ROW-EX                  
017300             UNTIL WK-C-END-OF-FILE OR WK-C-CPRO-SCORE-SEEN               
017400             OR WK-N-CPRO-WORKLOAD-CNT >= 50.                             
017500*-----------------------------------------------------------------        
017600 B099-READ-WORKLOAD-CSV-EX.                                               
017700*-----------------------------------------------------------------        
017800     EXIT.                                                                
017900                                                                          
018000*-----------------------------------------------------------------        
018100 B010-READ-ONE-ROW.                                                       
018200*-----------------------------------------------------------------        
018300     READ CPRO-INPUT-FILE INTO CPRO-INPUT-REC.                            
018400     IF  WK-C-END-OF-FILE                                                 
018500         GO TO B019-READ-ONE-ROW-EX.                                      
018600     IF  CPRO-INPUT-REC (1:1) = "#"                                       
018700         GO TO B019-READ-ONE-ROW-EX.                                      
018800                                                                          
018900     MOVE "01"            TO WK-C-UTL-OPTION.                             
019000     MOVE ":"             TO WK-C-UTL-DELIMITER.                          
019100     MOVE CPRO-INPUT-REC  TO WK-C-UTL-RAW-LINE.                           
019200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
019300     IF  WK-C-UTL-FIELD-TAB (1) = "Test"                                  
019400         GO TO B019-READ-ONE-ROW-EX.                                      
019500     IF  WK-C-UTL-FIELD-TAB (1) = "Score"                                 
019600         PERFORM B100-CAPTURE-SCORE-ROW                                   
019700            THRU B109-CAPTURE-SCORE-ROW-EX                                
019800         GO TO B019-READ-ONE-ROW-EX.                                      
019900     IF  WK-C-UTL-FIELD-CNT < 4                                           
020000         GO TO B019-READ-ONE-ROW-EX.                                      
020100                                                                          
020200     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-CPRO-NAME.                       
020300     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
020400     MOVE "04" TO WK-C-UTL-OPTION.                                        
020500     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
020600     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CPRO-MULTI.                      
020700     ADD 1 TO WK-N-CPRO-WORKLOAD-CNT.                                     
020800                                                                          
020900     INITIALIZE WK-C-TSD-OUT-REC.                                         
021000     MOVE WK-N-CPRO-WORKLOAD-CNT TO BMRTSD-SEQUENCE.                      
021100     SUBTRACT 1 FROM BMRTSD-SEQUENCE.                                     
021200     MOVE ZERO                  TO BMRTSD-RUN-NUMBER.                     
021300     MOVE WK-C-LNK-BASE-TS       TO BMRTSD-TIMESTAMP.                     
021400     MOVE WK-N-CPRO-MULTI        TO BMRTSD-VALUE.                         
021500     MOVE "per_second"           TO BMRTSD-UNIT.                          
021600     WRITE WK-C-TSD-OUT-REC.                                              
021700*-----------------------------------------------------------------        
021800 B019-READ-ONE-ROW-EX.                                                    
021900*-----------------------------------------------------------------        
022000     EXIT.                                                                
022100                                                                          
022200*     THE Score ROW HAS ONLY TWO VALUES - MULTICORE THEN                  
022300*     SINGLECORE - NO SCALING FACTOR COLUMN                               
022400*-----------------------------------------------------------------        
022500 B100-CAPTURE-SCORE-ROW.                                                  
022600*-----------------------------------------------------------------        
022700     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
022800     MOVE "04" TO WK-C-UTL-OPTION.                                        
022900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
023000     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-CPRO-MULTI-SCORE.                
023100     SET WK-C-CPRO-SCORE-SEEN TO TRUE.                                    
023200*-----------------------------------------------------------------        
023300 B109-CAPTURE-SCORE-ROW-EX.                                               
023400*-----------------------------------------------------------------        
023500     EXIT.                                                                
023600                                                                          
023700*     multicore_score IS THE Score ROW'S FIRST VALUE AND IT'S             
023800*     FIRST IN THE METRIC LIST FOR THIS BENCHMARK, SO IT'S THE            
023900*     PRIMARY METRIC UNDER THE LAB'S STANDARD RULE.  THE PER-             
024000*     WORKLOAD MULTI/SINGLE/SCALING VALUES ARE CARRIED ONLY ON            
024100*     THE TIME-SERIES DETAIL - THE FLAT SUMMARY RECORD HAS NO             
024200*     ROOM FOR A METRIC PER WORKLOAD                                      
024300*-----------------------------------------------------------------        
024400 D000-BUILD-RESULT.                                                       
024500*-----------------------------------------------------------------        
024600     MOVE "COREMARK_PRO"        TO WK-C-BSL-TEST-NAME.                    
024700     MOVE "multicore_score"     TO WK-C-BSL-METRIC-NAME.                  
024800     MOVE 1                     TO WK-C-BSL-RUN-CNT.                      
024900     MOVE WK-N-CPRO-MULTI-SCORE TO WK-C-BSL-DURATION-TAB (1).             
025000     MOVE C-PASS                TO WK-C-BSL-STATUS-WORD.                  
025100                                                                          
025200     MOVE "02" TO WK-C-BSL-OPTION.                                        
025300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
025400     MOVE "03" TO WK-C-BSL-OPTION.                                        
025500     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
025600     MOVE "05" TO WK-C-BSL-OPTION.                                        
025700     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
025800     MOVE "01" TO WK-C-BSL-OPTION.                                        
025900     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
026000     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
026100*-----------------------------------------------------------------        
026200 D099-BUILD-RESULT-EX.                                                    
026300*-----------------------------------------------------------------        
026400     EXIT.                                                                
026500                                                                          
026600*-----------------------------------------------------------------        
026700 E000-WRITE-SUMMARY.                                                      
026800*-----------------------------------------------------------------        
026900     INITIALIZE WK-C-SUM-OUT-REC.                                         
027000     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
027100     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
027200     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
027300     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
027400     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
027500     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
027600     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
027700     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
027800     WRITE WK-C-SUM-OUT-REC.                                              
027900                                                                          
028000     INITIALIZE WK-C-STA-OUT-REC.                                         
028100     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
028200     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
028300     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
028400     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
028500     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
028600     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
028700     MOVE 1                      TO BMRSTA-SAMPLE-COUNT.                  
028800     WRITE WK-C-STA-OUT-REC.                                              
028900*-----------------------------------------------------------------        
029000 E099-WRITE-SUMMARY-EX.                                                   
029100*-----------------------------------------------------------------        
029200     EXIT.                                                                
029300                                                                          
029400*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
029500*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
029600*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
029700*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
029800*     "_<N>" FOR THE ITERATION NUMBER                                     
029900*-----------------------------------------------------------------        
030000 F1000-WRITE-SOURCE-RECORD.                                               
030100*-----------------------------------------------------------------        
030200     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
030300     MOVE 1      TO WK-N-PTR.                                             
030400     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
030500     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
030600     PERFORM F1010-EXTRACT-ELEMENT                                        
030700        THRU F1019-EXTRACT-ELEMENT-EX                                     
030800             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
030900                                                                          
031000     INITIALIZE WK-C-SRC-OUT-REC.                                         
031100     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
031200     MOVE ZERO   TO BMRSRC-ITERATION.                                     
031300     IF  WK-C-UTL-FIELD-CNT >= 4                                          
031400         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
031500         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
031600             TO BMRSRC-SCENARIO-NAME                                      
031700         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
031800         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
031900             TO BMRSRC-OS-VENDOR                                          
032000         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
032100         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
032200             TO BMRSRC-CLOUD-PROVIDER                                     
032300         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
032400             TO WK-C-LAST-ELEMENT                                         
032500         PERFORM F1020-SPLIT-ITERATION                                    
032600            THRU F1029-SPLIT-ITERATION-EX                                 
032700     END-IF.                                                              
032800                                                                          
032900     WRITE WK-C-SRC-OUT-REC.                                              
033000*-----------------------------------------------------------------        
033100 F1099-WRITE-SOURCE-RECORD-EX.                                            
033200*-----------------------------------------------------------------        
033300     EXIT.                                                                
033400                                                                          
033500*-----------------------------------------------------------------        
033600 F1010-EXTRACT-ELEMENT.                                                   
033700*-----------------------------------------------------------------        
033800     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
033900     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
034000         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
034100         WITH POINTER WK-N-PTR                                            
034200     END-UNSTRING.                                                        
034300*-----------------------------------------------------------------        
034400 F1019-EXTRACT-ELEMENT-EX.                                                
034500*-----------------------------------------------------------------        
034600     EXIT.                                                                
034700                                                                          
034800*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
034900*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
035000*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
035100*-----------------------------------------------------------------        
035200 F1020-SPLIT-ITERATION.                                                   
035300*-----------------------------------------------------------------        
035400     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
035500     MOVE ZERO TO WK-N-USCORE-CNT.                                        
035600     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
035700         FOR ALL "_".                                                     
035800     IF  WK-N-USCORE-CNT = ZERO                                           
035900         GO TO F1029-SPLIT-ITERATION-EX.                                  
036000                                                                          
036100     MOVE 32 TO WK-N-SCAN-POS.                                            
036200     PERFORM F1030-FIND-USCORE                                            
036300        THRU F1039-FIND-USCORE-EX                                         
036400             UNTIL WK-N-SCAN-POS = ZERO                                   
036500             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
036600     IF  WK-N-SCAN-POS = ZERO                                             
036700         GO TO F1029-SPLIT-ITERATION-EX.                                  
036800                                                                          
036900     MOVE SPACES TO WK-C-ITER-TEXT.                                       
037000     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
037100     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
037200         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
037300             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
037400         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
037500             TO BMRSRC-INSTANCE-TYPE                                      
037600         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
037700         IF  WK-C-ITER-TEXT IS NUMERIC                                    
037800             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
037900         END-IF                                                           
038000     END-IF.                                                              
038100*-----------------------------------------------------------------        
038200 F1029-SPLIT-ITERATION-EX.                                                
038300*-----------------------------------------------------------------        
038400     EXIT.                                                                
038500                                                                          
038600*-----------------------------------------------------------------        
038700 F1030-FIND-USCORE.                                                       
038800*-----------------------------------------------------------------        
038900     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
039000*-----------------------------------------------------------------        
039100 F1039-FIND-USCORE-EX.                                                    
039200*-----------------------------------------------------------------        
039300     EXIT.                                                                
039400                                                                          
039500******************************************************************        
039600* END OF PROGRAM SOURCE - BMRCPRO                                         
039700******************************************************************        
