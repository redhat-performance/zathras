000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRFPRT.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : CONTENT FINGERPRINT / DUPLICATE DETECTION.                 
001200*              CALLED ONCE PER DOCUMENT BY BMRBASE AFTER THE              
001300*              PARSER HAS BUILT THE SUMMARY CONTENT.  COMPUTES            
001400*              A CHECKSUM OVER THE CANONICAL SUMMARY TEXT                 
001500*              (TIMESTAMPS AND DOC ID ALREADY STRIPPED BY THE             
001600*              CALLER) AND CHECKS IT AGAINST THE RUN'S SEEN-              
001700*              DOCUMENT TABLE.  NO INTRINSIC FUNCTIONS.                   
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    DATE       DEV    DESCRIPTION                                    
002200*------ ---------- ------ -------------------------------------           
002300* BMR009 04/06/1991 RJH    INITIAL VERSION                                
002400* BMR046 30/06/2001 SKN    WIDEN WK-C-FPL-CONTENT 200 TO 400 -            
002500*                             FIO / SPEC CPU SUMMARIES OUTGREW IT         
002600* BMR063 14/01/2005 LDT    RAISE SEEN-DOC TABLE 200 TO 999 - A            
002700*                             FULL FLEET RUN WAS OVERFLOWING IT           
002800*-----------------------------------------------------------------        
002900                                                                          
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200******************************************************************        
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-AS400.                                              
003500 OBJECT-COMPUTER. IBM-AS400.                                              
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900                                                                          
004000******************************************************************        
004100 DATA DIVISION.                                                           
004200******************************************************************        
004300 FILE SECTION.                                                            
004400 WORKING-STORAGE SECTION.                                                 
004500 01  FILLER                     PIC X(24) VALUE                           
004600         "** PROGRAM BMRFPRT  **".                                        
004700                                                                          
004800 01  WK-C-COMMON.                                                         
004900     COPY BMRCMN.                                                         
004950*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON EVERY            
004960*     MODULE IN THIS SUITE                                                
004970 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
004980                                 PIC X(20).                               
005000                                                                          
005100*     ONE BYTE OF THE CONTENT STRING REDEFINED AS A SINGLE                
005200*     UNSIGNED DIGIT - THE HOUSE METHOD FOR TURNING A CHARACTER           
005300*     INTO A WORKABLE NUMBER WITHOUT AN INTRINSIC FUNCTION                
005400 01  WK-C-ONE-BYTE               PIC X(01).                               
005500 01  WK-N-ONE-BYTE REDEFINES WK-C-ONE-BYTE                                
005600                                 PIC 9(01).                               
005700                                                                          
005800 01  WK-C-WORK-AREA.                                                      
005900     05  WK-N-POS                COMP PIC S9(04) VALUE ZERO.              
006000     05  WK-N-CONTENT-LEN        COMP PIC S9(04) VALUE ZERO.              
006100     05  WK-N-CHAR-VAL           COMP PIC S9(04) VALUE ZERO.              
006150*     THE TWO ROLLING CHECKSUM ACCUMULATORS, GROUPED SO THE               
006160*     TRACE ROUTINE CAN DUMP BOTH IN ONE MOVE                             
006170     05  WK-N-ACCUM-AREA.                                                 
006180         10 WK-N-ACCUM-1     COMP PIC S9(09) VALUE ZERO.                  
006190         10 WK-N-ACCUM-2     COMP PIC S9(09) VALUE ZERO.                  
006195     05  WK-C-ACCUM-DUMP REDEFINES WK-N-ACCUM-AREA                        
006196                                 PIC X(08).                               
006400     05  WK-N-HEX-IDX            COMP PIC S9(04) VALUE ZERO.              
006500     05  WK-N-NIBBLE             COMP PIC S9(04) VALUE ZERO.              
006600     05  WK-C-HEX-DIGITS         PIC X(16) VALUE                          
006700         "0123456789ABCDEF".                                              
006800     05  WK-C-FINGERPRINT-16     PIC X(16).                               
006900                                                                          
007000*     SEEN-DOCUMENT TABLE - ONE ENTRY PER DOCUMENT ID ISSUED              
007100*     SO FAR THIS RUN.  RESETS COLD EVERY BATCH SUBMISSION.               
007200 01  WK-C-SEEN-DOC-TABLE.                                                 
007300     05  WK-N-SEEN-DOC-CNT       COMP PIC S9(04) VALUE ZERO.              
007400     05  WK-C-SEEN-DOC-TAB OCCURS 999 TIMES                               
007500                         INDEXED BY WK-X-SEEN-IDX                         
007600                         PIC X(48).                                       
007700                                                                          
007800******************************************************************        
007900 LINKAGE SECTION.                                                         
008000******************************************************************        
008100 COPY BMRFPL.                                                             
008200                                                                          
008300******************************************************************        
008400 PROCEDURE DIVISION USING WK-C-FPL-RECORD.                                
008500******************************************************************        
008600 MAIN-MODULE.                                                             
008700     PERFORM A000-BUILD-FINGERPRINT                                       
008800        THRU A099-BUILD-FINGERPRINT-EX.                                   
008900     PERFORM B000-CHECK-DUPLICATE                                         
009000        THRU B099-CHECK-DUPLICATE-EX.                                     
009100     GOBACK.                                                              
009200                                                                          
009300*-----------------------------------------------------------------        
009400 A000-BUILD-FINGERPRINT.                                                  
009500*-----------------------------------------------------------------        
009600     MOVE ZERO TO WK-N-ACCUM-1 WK-N-ACCUM-2.                              
009700     MOVE LENGTH OF WK-C-FPL-CONTENT TO WK-N-CONTENT-LEN.                 
009800     PERFORM A010-SCAN-ONE-CHAR THRU A019-SCAN-ONE-CHAR-EX                
009900             VARYING WK-N-POS FROM 1 BY 1                                 
010000             UNTIL WK-N-POS > WK-N-CONTENT-LEN.                           
010100                                                                          
010200     PERFORM A020-EXPAND-ONE-NIBBLE THRU A029-EXPAND-ONE-NIBBLE-EX        
010300             VARYING WK-N-HEX-IDX FROM 1 BY 1                             
010400             UNTIL WK-N-HEX-IDX > 16.                                     
010500                                                                          
010600     STRING WK-C-FPL-TEST-NAME DELIMITED BY SPACE                         
010700            "_"                 DELIMITED BY SIZE                         
010800            WK-C-FINGERPRINT-16 DELIMITED BY SIZE                         
010900       INTO WK-C-FPL-DOC-ID.                                              
011000*-----------------------------------------------------------------        
011100 A099-BUILD-FINGERPRINT-EX.                                               
011200*-----------------------------------------------------------------        
011300     EXIT.                                                                
011400                                                                          
011500*     ROLLING SUM OVER THE CHARACTER VALUES - LEFT UNCHECKED FOR          
011600*     SIZE ERROR SO THE HIGH-ORDER DIGITS TRUNCATE ON OVERFLOW,           
011700*     WHICH GIVES US THE MODULO BEHAVIOUR WE WANT FOR FREE                
011800*-----------------------------------------------------------------        
011900 A010-SCAN-ONE-CHAR.                                                      
012000*-----------------------------------------------------------------        
012100     MOVE WK-C-FPL-CONTENT (WK-N-POS:1) TO WK-C-ONE-BYTE.                 
012200     MOVE WK-N-ONE-BYTE                 TO WK-N-CHAR-VAL.                 
012300     COMPUTE WK-N-ACCUM-1 =                                               
012400         WK-N-ACCUM-1 * 31 + WK-N-CHAR-VAL.                               
012500     COMPUTE WK-N-ACCUM-2 =                                               
012600         WK-N-ACCUM-2 * 17 + WK-N-CHAR-VAL + WK-N-POS.                    
012700*-----------------------------------------------------------------        
012800 A019-SCAN-ONE-CHAR-EX.                                                   
012900*-----------------------------------------------------------------        
013000     EXIT.                                                                
013100                                                                          
013200*-----------------------------------------------------------------        
013300 A020-EXPAND-ONE-NIBBLE.                                                  
013400*-----------------------------------------------------------------        
013500     IF  WK-N-HEX-IDX <= 8                                                
013600         DIVIDE WK-N-ACCUM-1 BY 16                                        
013700             GIVING WK-N-ACCUM-1 REMAINDER WK-N-NIBBLE                    
013800     ELSE                                                                 
013900         DIVIDE WK-N-ACCUM-2 BY 16                                        
014000             GIVING WK-N-ACCUM-2 REMAINDER WK-N-NIBBLE                    
014100     END-IF.                                                              
014200     MOVE WK-C-HEX-DIGITS (WK-N-NIBBLE + 1 : 1)                           
014300         TO WK-C-FINGERPRINT-16 (WK-N-HEX-IDX : 1).                       
014400*-----------------------------------------------------------------        
014500 A029-EXPAND-ONE-NIBBLE-EX.                                               
014600*-----------------------------------------------------------------        
014700     EXIT.                                                                
014800                                                                          
014900*-----------------------------------------------------------------        
015000 B000-CHECK-DUPLICATE.                                                    
015100*-----------------------------------------------------------------        
015200     SET WK-C-FPL-NOT-DUPLICATE TO TRUE.                                  
015300     SET WK-X-SEEN-IDX          TO 1.                                     
015400     SEARCH WK-C-SEEN-DOC-TAB                                             
015500         AT END                                                           
015600             NEXT SENTENCE                                                
015700         WHEN WK-C-SEEN-DOC-TAB (WK-X-SEEN-IDX) = WK-C-FPL-DOC-ID         
015800             SET WK-C-FPL-DUPLICATE TO TRUE                               
015900     END-SEARCH.                                                          
016000                                                                          
016100     IF  WK-C-FPL-NOT-DUPLICATE                                           
016200         AND WK-N-SEEN-DOC-CNT < 999                                      
016300         ADD 1 TO WK-N-SEEN-DOC-CNT                                       
016400         MOVE WK-C-FPL-DOC-ID                                             
016500             TO WK-C-SEEN-DOC-TAB (WK-N-SEEN-DOC-CNT)                     
016600     END-IF.                                                              
016700*-----------------------------------------------------------------        
016800 B099-CHECK-DUPLICATE-EX.                                                 
016900*-----------------------------------------------------------------        
017000     EXIT.                                                                
017100                                                                          
017200******************************************************************        
017300* END OF PROGRAM SOURCE - BMRFPRT                                         
017400******************************************************************        
