000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRHPL.                                                  
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   11 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : AUTO-HPL RESULT PARSER.  READS THE HPL SOLVER'S            
001200*              CSV RUN LOG (ONE DATA ROW - THE LINPACK RUN IS             
001300*              ALWAYS A SINGLE PASS), BUILDS THE NORMALIZED               
001400*              SUMMARY AND STATISTICS RECORDS AND THE SOURCE              
001500*              METADATA RECORD.  NO TIME-SERIES DETAIL - THE              
001600*              SOLVER REPORTS ONE GFLOPS FIGURE PER RUN.                  
001700*-----------------------------------------------------------------        
001800* HISTORY OF MODIFICATION:                                                
001900*-----------------------------------------------------------------        
002000* TAG    DATE       DEV    DESCRIPTION                                    
002100*------ ---------- ------ -------------------------------------           
002200* BMR014 11/06/1991 RJH    INITIAL VERSION                                
002300* BMR029 23/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002400*                             MODULE, NO CHANGE REQUIRED                  
002500* BMR056 19/05/2003 LDT    GFLOPS COLUMN NOW ARRIVES IN                   
002600*                             SCIENTIFIC NOTATION FROM THE NEWER          
002700*                             SOLVER BUILD - ADD G000 TO EXPAND IT        
002800*-----------------------------------------------------------------        
002900                                                                          
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200******************************************************************        
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-AS400.                                              
003500 OBJECT-COMPUTER. IBM-AS400.                                              
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT HPL-INPUT-FILE ASSIGN TO BMRHPLI                              
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS WK-C-FILE-STATUS.                                 
004200     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS WK-C-FILE-STATUS.                                 
004500     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WK-C-FILE-STATUS.                                 
004800     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WK-C-FILE-STATUS.                                 
005100                                                                          
005200******************************************************************        
005300 DATA DIVISION.                                                           
005400******************************************************************        
005500 FILE SECTION.                                                            
005600 FD  HPL-INPUT-FILE.                                                      
005700 01  HPL-INPUT-REC                PIC X(200).                             
005800 FD  SUM-OUTPUT-FILE.                                                     
005900 01  WK-C-SUM-OUT-REC.                                                    
006000     COPY BMRSUM.                                                         
006100 FD  STA-OUTPUT-FILE.                                                     
006200 01  WK-C-STA-OUT-REC.                                                    
006300     COPY BMRSTA.                                                         
006400 FD  SRC-OUTPUT-FILE.                                                     
006500 01  WK-C-SRC-OUT-REC.                                                    
006600     COPY BMRSRC.                                                         
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900 01  FILLER                     PIC X(24) VALUE                           
007000         "** PROGRAM BMRHPL **".                                          
007100                                                                          
007200 01  WK-C-COMMON.                                                         
007300     COPY BMRCMN.                                                         
007400*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
007500*     EVERY MODULE IN THIS SUITE                                          
007600 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
007700                                 PIC X(20).                               
007800                                                                          
007900 01  WK-C-BSL-AREA.                                                       
008000     COPY BMRBSL.                                                         
008100*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
008200 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
008300                                 PIC X(50).                               
008400 01  WK-C-UTL-AREA.                                                       
008500     COPY BMRUTL.                                                         
008600                                                                          
008700*     ONE HPL ROW SPLIT ON ":" - VARIANT,N,NB,P,Q,TIME,GFLOPS.            
008800*     THE HEADER ROW ("T/V:N:NB:...") IS SKIPPED - ITS FIRST BYTE         
008900*     IS ALWAYS ALPHABETIC WHERE A DATA ROW'S IS NOT                      
009000 01  WK-C-HPL-ROW-AREA.                                                   
009100     05  WK-C-HPL-VARIANT         PIC X(12).                              
009200     05  WK-C-HPL-N               PIC 9(07).                              
009300     05  WK-C-HPL-NB              PIC 9(04).                              
009400     05  WK-C-HPL-P               PIC 9(03).                              
009500     05  WK-C-HPL-Q               PIC 9(03).                              
009600     05  WK-C-HPL-TIME-SECS       PIC S9(07)V9(02).                       
009700     05  WK-C-HPL-GFLOPS          PIC S9(07)V9(04).                       
009800     05  WK-C-HPL-ROW-FOUND-SW    PIC X(01).                              
009900         88  WK-C-HPL-ROW-FOUND           VALUE "Y".                      
010000*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
010100 01  WK-C-HPL-ROW-DUMP REDEFINES WK-C-HPL-ROW-AREA                        
010200                                 PIC X(37).                               
010300                                                                          
010400*     GFLOPS SCIENTIFIC-NOTATION WORK AREA - MANTISSA "E" EXPONENT        
010500*     THE NEWER SOLVER BUILD PRINTS, E.G. "1.923400E+01"                  
010600 01  WK-C-EXP-WORK-AREA.                                                  
010700     05  WK-C-EXP-RAW-TEXT        PIC X(20).                              
010800     05  WK-C-EXP-MANTISSA-TEXT   PIC X(20).                              
010900     05  WK-C-EXP-EXPONENT-TEXT   PIC X(20).                              
011000     05  WK-C-EXP-SIGN            PIC X(01).                              
011100     05  WK-N-EXP-VALUE           COMP PIC S9(04) VALUE ZERO.             
011200     05  WK-N-EXP-CNT             COMP PIC S9(04) VALUE ZERO.             
011300     05  WK-N-USCORE-POS          COMP PIC S9(04) VALUE ZERO.             
011400                                                                          
011500 01  WK-C-PATH-WORK-AREA.                                                 
011600     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
011700     05  WK-C-LAST-ELEMENT        PIC X(32).                              
011800     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
011900     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
012000     05  WK-C-ITER-TEXT           PIC X(04).                              
012100     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
012200                                                                          
012300 01  WK-C-WORK-AREA.                                                      
012400     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
012500     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
012600     05  WK-N-P                   COMP PIC S9(05) VALUE ZERO.             
012700     05  WK-N-Q                   COMP PIC S9(05) VALUE ZERO.             
012800     05  WK-N-TOTAL-PROCESSES     COMP PIC S9(07) VALUE ZERO.             
012900                                                                          
013000******************************************************************        
013100 LINKAGE SECTION.                                                         
013200******************************************************************        
013300 COPY BMRLNK.                                                             
013400                                                                          
013500******************************************************************        
013600 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
013700******************************************************************        
013800 MAIN-MODULE.                                                             
013900     PERFORM A000-INITIALIZE     THRU A099-INITIALIZE-EX.                 
014000     PERFORM B000-READ-FIRST-ROW THRU B099-READ-FIRST-ROW-EX.             
014100     IF  NOT WK-C-HPL-ROW-FOUND                                           
014200         MOVE "NO DATA ROW FOUND IN HPL CSV"                              
014300             TO WK-C-LNK-ERROR-MSG                                        
014400         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
014500         GO TO Z000-CLOSE-FILES.                                          
014600     PERFORM C000-BUILD-RESULT   THRU C099-BUILD-RESULT-EX.               
014700     PERFORM D000-WRITE-SUMMARY  THRU D099-WRITE-SUMMARY-EX.              
014800     PERFORM F1000-WRITE-SOURCE-RECORD                                    
014900        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
015000     SET  WK-C-LNK-OK           TO TRUE.                                  
015100     MOVE 1                             TO WK-C-LNK-RUN-COUNT.            
015200     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
015300     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
015400     MOVE ZERO                          TO WK-C-LNK-TS-INDEXED.           
015500     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
015600     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
015700 Z000-CLOSE-FILES.                                                        
015800     CLOSE HPL-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                 
015900           SRC-OUTPUT-FILE.                                               
016000     GOBACK.                                                              
016100                                                                          
016200*-----------------------------------------------------------------        
016300 A000-INITIALIZE.                                                         
016400*-----------------------------------------------------------------        
016500     MOVE "N" TO WK-C-HPL-ROW-FOUND-SW.                                   
016600     OPEN INPUT  HPL-INPUT-FILE.                                          
016700     OPEN EXTEND SUM-OUTPUT-FILE.                                         
016800     OPEN EXTEND STA-OUTPUT-FILE.                                         
016900     OPEN EXTEND SRC-OUTPUT-FILE.                                         
017000*-----------------------------------------------------------------        
017100 A099-INITIALIZE-EX.                                                      
017200*-----------------------------------------------------------------        
017300     EXIT.                                                                
017400                                                                          
017500*     SKIPS THE HEADER LINE(S) UNTIL A ROW THAT DOESN'T START WITH        
017600*     AN ALPHABETIC CHARACTER IS FOUND, THEN TAKES THAT ONE ROW -         
017700*     THE SOLVER NEVER RUNS MORE THAN ONE PASS PER CSV                    
017800*-----------------------------------------------------------------        
017900 B000-READ-FIRST-ROW.                                                     
018000*-----------------------------------------------------------------        
018100     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
018200             UNTIL WK-C-END-OF-FILE OR WK-C-HPL-ROW-FOUND.                
018300*-----------------------------------------------------------------        
018400 B099-READ-FIRST-ROW-EX.                                                  
018500*-----------------------------------------------------------------        
018600     EXIT.                                                                
018700                                                                          
018800*-----------------------------------------------------------------        
018900 B010-READ-ONE-LINE.                                                      
019000*-----------------------------------------------------------------        
019100     READ HPL-INPUT-FILE INTO HPL-INPUT-REC.                              
019200     IF  WK-C-END-OF-FILE                                                 
019300         GO TO B019-READ-ONE-LINE-EX.                                     
019400     IF  HPL-INPUT-REC (1:1) IS ALPHABETIC                                
019500         GO TO B019-READ-ONE-LINE-EX.                                     
019600     MOVE "01"           TO WK-C-UTL-OPTION.                              
019700     MOVE ":"            TO WK-C-UTL-DELIMITER.                           
019800     MOVE HPL-INPUT-REC  TO WK-C-UTL-RAW-LINE.                            
019900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
020000     IF  WK-C-UTL-FIELD-CNT < 7                                           
020100         GO TO B019-READ-ONE-LINE-EX.                                     
020200                                                                          
020300     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-HPL-VARIANT.                     
020400     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-HPL-N.                           
020500     MOVE WK-C-UTL-FIELD-TAB (3) TO WK-C-HPL-NB.                          
020600     MOVE WK-C-UTL-FIELD-TAB (4) TO WK-C-HPL-P.                           
020700     MOVE WK-C-UTL-FIELD-TAB (5) TO WK-C-HPL-Q.                           
020800                                                                          
020900     MOVE "04"                   TO WK-C-UTL-OPTION.                      
021000     MOVE WK-C-UTL-FIELD-TAB (6) TO WK-C-UTL-FIELD-TAB (1).               
021100     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
021200     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-C-HPL-TIME-SECS.                   
021300                                                                          
021400     MOVE WK-C-UTL-FIELD-TAB (7) TO WK-C-EXP-RAW-TEXT.                    
021500     PERFORM G000-EXPAND-SCI-NOTA                                         
021600        THRU G099-EXPAND-SCI-NOTA-EX.                                     
021700                                                                          
021800     SET WK-C-HPL-ROW-FOUND TO TRUE.                                      
021900*-----------------------------------------------------------------        
022000 B019-READ-ONE-LINE-EX.                                                   
022100*-----------------------------------------------------------------        
022200     EXIT.                                                                
022300                                                                          
022400*     GFLOPS MAY ARRIVE PLAIN ("182.34") OR IN SCIENTIFIC NOTATION        
022500*     ("1.8234E+02") DEPENDING ON THE SOLVER BUILD.  SPLIT ON "E",        
022600*     CONVERT THE MANTISSA THE NORMAL WAY, THEN SHIFT THE DECIMAL         
022700*     POINT BY REPEATED MULTIPLY/DIVIDE BY 10 - NO FUNCTION NUMVAL        
022800*     OR EXPONENT OPERATOR AVAILABLE ON THIS COMPILER                     
022900*-----------------------------------------------------------------        
023000 G000-EXPAND-SCI-NOTA.                                                    
023100*-----------------------------------------------------------------        
023200     MOVE ZERO TO WK-N-USCORE-POS.                                        
023300     INSPECT WK-C-EXP-RAW-TEXT                                            
023400         TALLYING WK-N-USCORE-POS FOR ALL "E".                            
023500     IF  WK-N-USCORE-POS = ZERO                                           
023600         MOVE "04" TO WK-C-UTL-OPTION                                     
023700         MOVE WK-C-EXP-RAW-TEXT TO WK-C-UTL-FIELD-TAB (1)                 
023800         CALL "BMRUTIL" USING WK-C-UTL-RECORD                             
023900         MOVE WK-C-UTL-NUMERIC-VALUE TO WK-C-HPL-GFLOPS                   
024000         GO TO G099-EXPAND-SCI-NOTA-EX.                                   
024100                                                                          
024200     MOVE SPACES TO WK-C-EXP-MANTISSA-TEXT WK-C-EXP-EXPONENT-TEXT.        
024300     UNSTRING WK-C-EXP-RAW-TEXT DELIMITED BY "E"                          
024400         INTO WK-C-EXP-MANTISSA-TEXT WK-C-EXP-EXPONENT-TEXT               
024500     END-UNSTRING.                                                        
024600                                                                          
024700     MOVE "04" TO WK-C-UTL-OPTION.                                        
024800     MOVE WK-C-EXP-MANTISSA-TEXT TO WK-C-UTL-FIELD-TAB (1).               
024900     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
025000     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-C-HPL-GFLOPS.                      
025100                                                                          
025200     MOVE "+" TO WK-C-EXP-SIGN.                                           
025300     IF  WK-C-EXP-EXPONENT-TEXT (1:1) = "-"                               
025400         MOVE "-" TO WK-C-EXP-SIGN.                                       
025500     MOVE ZERO TO WK-N-EXP-VALUE.                                         
025600     IF  WK-C-EXP-EXPONENT-TEXT (1:1) = "+" OR                            
025700         WK-C-EXP-EXPONENT-TEXT (1:1) = "-"                               
025800         MOVE WK-C-EXP-EXPONENT-TEXT (2:19) TO WK-N-EXP-VALUE             
025900     ELSE                                                                 
026000         MOVE WK-C-EXP-EXPONENT-TEXT        TO WK-N-EXP-VALUE             
026100     END-IF.                                                              
026200                                                                          
026300     MOVE ZERO TO WK-N-EXP-CNT.                                           
026400     IF  WK-C-EXP-SIGN = "+"                                              
026500         PERFORM G010-SHIFT-RIGHT THRU G019-SHIFT-RIGHT-EX                
026600                 VARYING WK-N-EXP-CNT FROM 1 BY 1                         
026700                 UNTIL WK-N-EXP-CNT > WK-N-EXP-VALUE                      
026800     ELSE                                                                 
026900         PERFORM G020-SHIFT-LEFT THRU G029-SHIFT-LEFT-EX                  
027000                 VARYING WK-N-EXP-CNT FROM 1 BY 1                         
027100                 UNTIL WK-N-EXP-CNT > WK-N-EXP-VALUE                      
027200     END-IF.                                                              
027300*-----------------------------------------------------------------        
027400 G099-EXPAND-SCI-NOTA-EX.                                                 
027500*-----------------------------------------------------------------        
027600     EXIT.                                                                
027700                                                                          
027800*-----------------------------------------------------------------        
027900 G010-SHIFT-RIGHT.                                                        
028000*-----------------------------------------------------------------        
028100     COMPUTE WK-C-HPL-GFLOPS = WK-C-HPL-GFLOPS * 10.                      
028200*-----------------------------------------------------------------        
028300 G019-SHIFT-RIGHT-EX.                                                     
028400*-----------------------------------------------------------------        
028500     EXIT.                                                                
028600                                                                          
028700*-----------------------------------------------------------------        
028800 G020-SHIFT-LEFT.                                                         
028900*-----------------------------------------------------------------        
029000     COMPUTE WK-C-HPL-GFLOPS = WK-C-HPL-GFLOPS / 10.                      
029100*-----------------------------------------------------------------        
029200 G029-SHIFT-LEFT-EX.                                                      
029300*-----------------------------------------------------------------        
029400     EXIT.                                                                
029500                                                                          
029600*     GFLOPS IS THE HEADLINE FIGURE FOR AN HPL RUN - THAT'S WHAT          
029700*     THE LAB DASHBOARD PLOTS, SO IT'S THE PRIMARY METRIC.  A             
029800*     SINGLE-RUN DOCUMENT SO OVERALL STATS ARE DEGENERATE (MIN=           
029900*     MAX=MEAN, STDDEV ZERO) BUT ARE STILL CARRIED FOR CONSISTENCY        
030000*     WITH THE MULTI-RUN BENCHMARKS' STATISTICS RECORD                    
030100*-----------------------------------------------------------------        
030200 C000-BUILD-RESULT.                                                       
030300*-----------------------------------------------------------------        
030400     COMPUTE WK-N-TOTAL-PROCESSES = WK-C-HPL-P * WK-C-HPL-Q.              
030500                                                                          
030600     MOVE "AUTO_HPL"             TO WK-C-BSL-TEST-NAME.                   
030700     MOVE "gflops"               TO WK-C-BSL-METRIC-NAME.                 
030800     MOVE 1                      TO WK-C-BSL-RUN-CNT.                     
030900     MOVE C-PASS                 TO WK-C-BSL-STATUS-WORD.                 
031000     MOVE WK-C-HPL-GFLOPS        TO WK-C-BSL-DURATION-TAB (1).            
031100                                                                          
031200     MOVE "02" TO WK-C-BSL-OPTION.                                        
031300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
031400     MOVE "03" TO WK-C-BSL-OPTION.                                        
031500     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
031600     MOVE "05" TO WK-C-BSL-OPTION.                                        
031700     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
031800                                                                          
031900     MOVE WK-C-HPL-TIME-SECS     TO WK-C-BSL-DURATION-TAB (1).            
032000     MOVE "04" TO WK-C-BSL-OPTION.                                        
032100     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
032200     MOVE "01" TO WK-C-BSL-OPTION.                                        
032300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
032400*-----------------------------------------------------------------        
032500 C099-BUILD-RESULT-EX.                                                    
032600*-----------------------------------------------------------------        
032700     EXIT.                                                                
032800                                                                          
032900*-----------------------------------------------------------------        
033000 D000-WRITE-SUMMARY.                                                      
033100*-----------------------------------------------------------------        
033200     INITIALIZE WK-C-SUM-OUT-REC.                                         
033300     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
033400     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
033500     MOVE 1                      TO BMRSUM-RUN-NUMBER.                    
033600     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
033700     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
033800     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
033900     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
034000     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
034100     WRITE WK-C-SUM-OUT-REC.                                              
034200                                                                          
034300     INITIALIZE WK-C-STA-OUT-REC.                                         
034400     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
034500     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
034600     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
034700     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
034800     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
034900     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
035000     MOVE 1                      TO BMRSTA-SAMPLE-COUNT.                  
035100     WRITE WK-C-STA-OUT-REC.                                              
035200*-----------------------------------------------------------------        
035300 D099-WRITE-SUMMARY-EX.                                                   
035400*-----------------------------------------------------------------        
035500     EXIT.                                                                
035600                                                                          
035700*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
035800*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
035900*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
036000*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
036100*     "_<N>" FOR THE ITERATION NUMBER                                     
036200*-----------------------------------------------------------------        
036300 F1000-WRITE-SOURCE-RECORD.                                               
036400*-----------------------------------------------------------------        
036500     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
036600     MOVE 1      TO WK-N-PTR.                                             
036700     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
036800     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
036900     PERFORM F1010-EXTRACT-ELEMENT                                        
037000        THRU F1019-EXTRACT-ELEMENT-EX                                     
037100             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
037200                                                                          
037300     INITIALIZE WK-C-SRC-OUT-REC.                                         
037400     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
037500     MOVE ZERO   TO BMRSRC-ITERATION.                                     
037600     IF  WK-C-UTL-FIELD-CNT >= 4                                          
037700         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
037800         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
037900             TO BMRSRC-SCENARIO-NAME                                      
038000         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
038100         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
038200             TO BMRSRC-OS-VENDOR                                          
038300         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
038400         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
038500             TO BMRSRC-CLOUD-PROVIDER                                     
038600         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
038700             TO WK-C-LAST-ELEMENT                                         
038800         PERFORM F1020-SPLIT-ITERATION                                    
038900            THRU F1029-SPLIT-ITERATION-EX                                 
039000     END-IF.                                                              
039100                                                                          
039200     WRITE WK-C-SRC-OUT-REC.                                              
039300*-----------------------------------------------------------------        
039400 F1099-WRITE-SOURCE-RECORD-EX.                                            
039500*-----------------------------------------------------------------        
039600     EXIT.                                                                
039700                                                                          
039800*-----------------------------------------------------------------        
039900 F1010-EXTRACT-ELEMENT.                                                   
040000*-----------------------------------------------------------------        
040100     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
040200     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
040300         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
040400         WITH POINTER WK-N-PTR                                            
040500     END-UNSTRING.                                                        
040600*-----------------------------------------------------------------        
040700 F1019-EXTRACT-ELEMENT-EX.                                                
040800*-----------------------------------------------------------------        
040900     EXIT.                                                                
041000                                                                          
041100*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
041200*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
041300*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
041400*-----------------------------------------------------------------        
041500 F1020-SPLIT-ITERATION.                                                   
041600*-----------------------------------------------------------------        
041700     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
041800     MOVE ZERO TO WK-N-USCORE-CNT.                                        
041900     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
042000         FOR ALL "_".                                                     
042100     IF  WK-N-USCORE-CNT = ZERO                                           
042200         GO TO F1029-SPLIT-ITERATION-EX.                                  
042300                                                                          
042400     MOVE 32 TO WK-N-SCAN-POS.                                            
042500     PERFORM F1030-FIND-USCORE                                            
042600        THRU F1039-FIND-USCORE-EX                                         
042700             UNTIL WK-N-SCAN-POS = ZERO                                   
042800             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
042900     IF  WK-N-SCAN-POS = ZERO                                             
043000         GO TO F1029-SPLIT-ITERATION-EX.                                  
043100                                                                          
043200     MOVE SPACES TO WK-C-ITER-TEXT.                                       
043300     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
043400     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
043500         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
043600             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
043700         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
043800             TO BMRSRC-INSTANCE-TYPE                                      
043900         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
044000         IF  WK-C-ITER-TEXT IS NUMERIC                                    
044100             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
044200         END-IF                                                           
044300     END-IF.                                                              
044400*-----------------------------------------------------------------        
044500 F1029-SPLIT-ITERATION-EX.                                                
044600*-----------------------------------------------------------------        
044700     EXIT.                                                                
044800                                                                          
044900*-----------------------------------------------------------------        
045000 F1030-FIND-USCORE.                                                       
045100*-----------------------------------------------------------------        
045200     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
045300*-----------------------------------------------------------------        
045400 F1039-FIND-USCORE-EX.                                                    
045500*-----------------------------------------------------------------        
045600     EXIT.                                                                
045700                                                                          
045800******************************************************************        
045900* END OF PROGRAM SOURCE - BMRHPL                                          
046000******************************************************************        
