000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRPHRX.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   26 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : PHORONIX RESULT PARSER.  READS THE SUBTEST                 
001200*              BOPS CSV (METADATA COMMENT BLOCK, Test:<UNIT>              
001300*              HEADER, ONE ROW PER SUBTEST) AND PASSES THE                
001400*              WHOLE SUBTEST LIST THROUGH THE STATISTICS                  
001500*              KERNEL AS ONE RUN'S WORTH OF SAMPLE VALUES.                
001600*-----------------------------------------------------------------        
001700* HISTORY OF MODIFICATION:                                                
001800*-----------------------------------------------------------------        
001900* TAG    DATE       DEV    DESCRIPTION                                    
002000*------ ---------- ------ -------------------------------------           
002100* BMR020 26/06/1991 RJH    INITIAL VERSION                                
002200* BMR032 23/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON                 
002300*                             THIS MODULE, NO CHANGE REQUIRED             
002400* BMR064 24/01/2005 SKN    PRIMARY METRIC NAME NOW BUILT FROM             
002500*                             THE FIRST SUBTEST PER LAB REQUEST           
002600*-----------------------------------------------------------------        
002700                                                                          
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000******************************************************************        
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-AS400.                                              
003300 OBJECT-COMPUTER. IBM-AS400.                                              
003400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT PHRX-INPUT-FILE ASSIGN TO BMRPHRI                             
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WK-C-FILE-STATUS.                                 
004000     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WK-C-FILE-STATUS.                                 
004300     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WK-C-FILE-STATUS.                                 
004600     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WK-C-FILE-STATUS.                                 
004900     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WK-C-FILE-STATUS.                                 
005200                                                                          
005300******************************************************************        
005400 DATA DIVISION.                                                           
005500******************************************************************        
005600 FILE SECTION.                                                            
005700 FD  PHRX-INPUT-FILE.                                                     
005800 01  PHRX-INPUT-REC               PIC X(200).                             
005900 FD  SUM-OUTPUT-FILE.                                                     
006000 01  WK-C-SUM-OUT-REC.                                                    
006100     COPY BMRSUM.                                                         
006200 FD  STA-OUTPUT-FILE.                                                     
006300 01  WK-C-STA-OUT-REC.                                                    
006400     COPY BMRSTA.                                                         
006500 FD  TSD-OUTPUT-FILE.                                                     
006600 01  WK-C-TSD-OUT-REC.                                                    
006700     COPY BMRTSD.                                                         
006800 FD  SRC-OUTPUT-FILE.                                                     
006900 01  WK-C-SRC-OUT-REC.                                                    
007000     COPY BMRSRC.                                                         
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300 01  FILLER                     PIC X(24) VALUE                           
007400         "** PROGRAM BMRPHRX**".                                          
007500                                                                          
007600 01  WK-C-COMMON.                                                         
007700     COPY BMRCMN.                                                         
007800*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
007900*     EVERY MODULE IN THIS SUITE                                          
008000 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
008100                                 PIC X(20).                               
008200                                                                          
008300 01  WK-C-BSL-AREA.                                                       
008400     COPY BMRBSL.                                                         
008500*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
008600 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
008700                                 PIC X(50).                               
008800 01  WK-C-UTL-AREA.                                                       
008900     COPY BMRUTL.                                                         
009000                                                                          
009100*     ONE SUBTEST ROW SPLIT ON ":" - NAME,BOPS                            
009200 01  WK-C-PHRX-ROW-AREA.                                                  
009300     05  WK-C-PHRX-NAME           PIC X(24).                              
009400     05  WK-N-PHRX-BOPS         COMP PIC S9(09)V9(02) VALUE ZERO.         
009500*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
009600 01  WK-C-PHRX-ROW-DUMP REDEFINES WK-C-PHRX-ROW-AREA                      
009700                                 PIC X(28).                               
009800                                                                          
009900 01  WK-C-PHRX-SWEEP-AREA.                                                
010000     05  WK-N-PHRX-SUBTEST-CNT    COMP PIC 9(03) VALUE ZERO.              
010100     05  WK-C-PHRX-FIRST-NAME     PIC X(24) VALUE SPACES.                 
010200     05  WK-C-PHRX-UNIT-TEXT      PIC X(12) VALUE SPACES.                 
010300                                                                          
010400 01  WK-C-PATH-WORK-AREA.                                                 
010500     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
010600     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
010700     05  WK-C-LAST-ELEMENT        PIC X(32).                              
010800     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
010900     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
011000     05  WK-C-ITER-TEXT           PIC X(04).                              
011100     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
011200                                                                          
011300 01  WK-C-WORK-AREA.                                                      
011400     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
011500                                                                          
011600******************************************************************        
011700 LINKAGE SECTION.                                                         
011800******************************************************************        
011900 COPY BMRLNK.                                                             
012000                                                                          
012100******************************************************************        
012200 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
012300******************************************************************        
012400 MAIN-MODULE.                                                             
012500     PERFORM A000-INITIALIZE     THRU A099-INITIALIZE-EX.                 
012600     PERFORM B000-READ-SUBTEST-CSV                                        
012700        THRU B099-READ-SUBTEST-CSV-EX.                                    
012800     IF  WK-N-PHRX-SUBTEST-CNT = ZERO                                     
012900         MOVE "NO SUBTEST ROWS FOUND IN PHORONIX CSV"                     
013000             TO WK-C-LNK-ERROR-MSG                                        
013100         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
013200         GO TO Z000-CLOSE-FILES.                                          
013300     PERFORM D000-BUILD-RESULT   THRU D099-BUILD-RESULT-EX.               
013400     PERFORM E000-WRITE-SUMMARY  THRU E099-WRITE-SUMMARY-EX.              
013500     PERFORM F1000-WRITE-SOURCE-RECORD                                    
013600        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
013700     SET  WK-C-LNK-OK           TO TRUE.                                  
013800     MOVE WK-N-PHRX-SUBTEST-CNT         TO WK-C-LNK-RUN-COUNT.            
013900     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
014000     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
014100     MOVE WK-N-PHRX-SUBTEST-CNT         TO WK-C-LNK-TS-INDEXED.           
014200     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
014300     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
014400 Z000-CLOSE-FILES.                                                        
014500     CLOSE PHRX-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
014600           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
014700     GOBACK.                                                              
014800                                                                          
014900*-----------------------------------------------------------------        
015000 A000-INITIALIZE.                                                         
015100*-----------------------------------------------------------------        
015200     OPEN INPUT  PHRX-INPUT-FILE.                                         
015300     OPEN EXTEND SUM-OUTPUT-FILE.                                         
015400     OPEN EXTEND STA-OUTPUT-FILE.                                         
015500     OPEN EXTEND TSD-OUTPUT-FILE.                                         
015600     OPEN EXTEND SRC-OUTPUT-FILE.                                         
015700*-----------------------------------------------------------------        
015800 A099-INITIALIZE-EX.                                                      
015900*-----------------------------------------------------------------        
016000     EXIT.                                                                
016100                                                                          
016200*     THE META BLOCK IS SKIPPED ON THE LEADING "#" - THE Test:            
016300*     HEADER GIVES US THE UNIT FOR THE TIME-SERIES POINTS BELOW,          
016400*     EVERY OTHER LINE IS ONE SUBTEST'S RAW BOPS RESULT                   
016500*-----------------------------------------------------------------        
016600 B000-READ-SUBTEST-CSV.                                                   
016700*-----------------------------------------------------------------        
016800     PERFORM B010-READ-ONE-ROW THRU B019-READ-ONE-ROW-EX                  
016900             UNTIL WK-C-END-OF-FILE                                       
017000             OR WK-N-PHRX-SUBTEST-CNT >= 50.                              
017100*-----------------------------------------------------------------        
017200 B099-READ-SUBTEST-CSV-EX.                                                
017300*-----------------------------------------------------------------        
017400     EXIT.                                                                
017500                                                                          
017600*-----------------------------------------------------------------        
017700 B010-READ-ONE-ROW.                                                       
017800*-----------------------------------------------------------------        
017900     READ PHRX-INPUT-FILE INTO PHRX-INPUT-REC.                            
018000     IF  WK-C-END-OF-FILE                                                 
018100         GO TO B019-READ-ONE-ROW-EX.                                      
018200     IF  PHRX-INPUT-REC (1:1) = "#"                                       
018300         GO TO B019-READ-ONE-ROW-EX.                                      
018400                                                                          
018500     MOVE "01"            TO WK-C-UTL-OPTION.                             
018600     MOVE ":"             TO WK-C-UTL-DELIMITER.                          
018700     MOVE PHRX-INPUT-REC  TO WK-C-UTL-RAW-LINE.                           
018800     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
018900     IF  WK-C-UTL-FIELD-TAB (1) = "Test"                                  
019000         MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-PHRX-UNIT-TEXT               
019100         GO TO B019-READ-ONE-ROW-EX.                                      
019200     IF  WK-C-UTL-FIELD-CNT < 2                                           
019300         GO TO B019-READ-ONE-ROW-EX.                                      
019400                                                                          
019500     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-PHRX-NAME.                       
019600     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
019700     MOVE "04" TO WK-C-UTL-OPTION.                                        
019800     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
019900     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PHRX-BOPS.                       
020000     ADD 1 TO WK-N-PHRX-SUBTEST-CNT.                                      
020100     MOVE WK-N-PHRX-BOPS                                                  
020200         TO WK-C-BSL-DURATION-TAB (WK-N-PHRX-SUBTEST-CNT).                
020300                                                                          
020400     IF  WK-N-PHRX-SUBTEST-CNT = 1                                        
020500         PERFORM B100-CLEAN-FIRST-NAME                                    
020600            THRU B109-CLEAN-FIRST-NAME-EX                                 
020700     END-IF.                                                              
020800                                                                          
020900     INITIALIZE WK-C-TSD-OUT-REC.                                         
021000     MOVE WK-N-PHRX-SUBTEST-CNT  TO BMRTSD-SEQUENCE.                      
021100     SUBTRACT 1 FROM BMRTSD-SEQUENCE.                                     
021200     MOVE ZERO                  TO BMRTSD-RUN-NUMBER.                     
021300     MOVE WK-C-LNK-BASE-TS       TO BMRTSD-TIMESTAMP.                     
021400     MOVE WK-N-PHRX-BOPS         TO BMRTSD-VALUE.                         
021500     IF  WK-C-PHRX-UNIT-TEXT = SPACES                                     
021600         MOVE "bops"             TO BMRTSD-UNIT                           
021700     ELSE                                                                 
021800         MOVE WK-C-PHRX-UNIT-TEXT TO BMRTSD-UNIT                          
021900     END-IF.                                                              
022000     WRITE WK-C-TSD-OUT-REC.                                              
022100*-----------------------------------------------------------------        
022200 B019-READ-ONE-ROW-EX.                                                    
022300*-----------------------------------------------------------------        
022400     EXIT.                                                                
022500                                                                          
022600*     NAME SANITIZED TO LOWERCASE WORD CHARACTERS FOR THE                 
022700*     <SUBTEST>_bops METRIC NAME, THE SAME KEY-CLEANING DEVICE            
022800*     THE SUT METADATA EXTRACTOR USES ON ITS CPUINFO KEYS                 
022900*-----------------------------------------------------------------        
023000 B100-CLEAN-FIRST-NAME.                                                   
023100*-----------------------------------------------------------------        
023200     MOVE WK-C-PHRX-NAME TO WK-C-UTL-FIELD-TAB (1).                       
023300     MOVE "03" TO WK-C-UTL-OPTION.                                        
023400     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
023500     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-PHRX-FIRST-NAME.                 
023600*-----------------------------------------------------------------        
023700 B109-CLEAN-FIRST-NAME-EX.                                                
023800*-----------------------------------------------------------------        
023900     EXIT.                                                                
024000                                                                          
024100*     THE FIRST SUBTEST'S <NAME>_bops IS FIRST IN THE METRIC              
024200*     LIST FOR THIS BENCHMARK SO IT'S THE PRIMARY METRIC UNDER            
024300*     THE LAB'S STANDARD RULE, VALUED AT THE STATISTICS KERNEL'S          
024400*     OVERALL FIGURE FOR THE WHOLE SUBTEST LIST -                         
024500*     total_subtests/mean_bops/median_bops/min_bops/max_bops ARE          
024600*     ALL FOLDED INTO THE ONE STATISTICS RECORD                           
024700*-----------------------------------------------------------------        
024800 D000-BUILD-RESULT.                                                       
024900*-----------------------------------------------------------------        
025000     MOVE "PHORONIX"            TO WK-C-BSL-TEST-NAME.                    
025100     MOVE SPACES                TO WK-C-BSL-METRIC-NAME.                  
025200     STRING WK-C-PHRX-FIRST-NAME DELIMITED BY SPACE                       
025300            "_bops"             DELIMITED BY SIZE                         
025400         INTO WK-C-BSL-METRIC-NAME.                                       
025500     MOVE WK-N-PHRX-SUBTEST-CNT TO WK-C-BSL-RUN-CNT.                      
025600     MOVE C-PASS                TO WK-C-BSL-STATUS-WORD.                  
025700                                                                          
025800     MOVE "02" TO WK-C-BSL-OPTION.                                        
025900     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
026000     MOVE "03" TO WK-C-BSL-OPTION.                                        
026100     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
026200     MOVE "05" TO WK-C-BSL-OPTION.                                        
026300     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
026400     MOVE "01" TO WK-C-BSL-OPTION.                                        
026500     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
026600     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
026700*-----------------------------------------------------------------        
026800 D099-BUILD-RESULT-EX.                                                    
026900*-----------------------------------------------------------------        
027000     EXIT.                                                                
027100                                                                          
027200*-----------------------------------------------------------------        
027300 E000-WRITE-SUMMARY.                                                      
027400*-----------------------------------------------------------------        
027500     INITIALIZE WK-C-SUM-OUT-REC.                                         
027600     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
027700     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
027800     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
027900     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
028000     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
028100     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
028200     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
028300     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
028400     WRITE WK-C-SUM-OUT-REC.                                              
028500                                                                          
028600     INITIALIZE WK-C-STA-OUT-REC.                                         
028700     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
028800     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
028900     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
029000     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
029100     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
029200     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
029300     MOVE WK-N-PHRX-SUBTEST-CNT  TO BMRSTA-SAMPLE-COUNT.                  
029400     WRITE WK-C-STA-OUT-REC.                                              
029500*-----------------------------------------------------------------        
029600 E099-WRITE-SUMMARY-EX.                                                   
029700*-----------------------------------------------------------------        
029800     EXIT.                                                                
029900                                                                          
030000*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
030100*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
030200*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
030300*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
030400*     "_<N>" FOR THE ITERATION NUMBER                                     
030500*-----------------------------------------------------------------        
030600 F1000-WRITE-SOURCE-RECORD.                                               
030700*-----------------------------------------------------------------        
030800     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
030900     MOVE 1      TO WK-N-PTR.                                             
031000     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
031100     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
031200     PERFORM F1010-EXTRACT-ELEMENT                                        
031300        THRU F1019-EXTRACT-ELEMENT-EX                                     
031400             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
031500                                                                          
031600     INITIALIZE WK-C-SRC-OUT-REC.                                         
031700     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
031800     MOVE ZERO   TO BMRSRC-ITERATION.                                     
031900     IF  WK-C-UTL-FIELD-CNT >= 4                                          
032000         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
032100         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
032200             TO BMRSRC-SCENARIO-NAME                                      
032300         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
032400         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
032500             TO BMRSRC-OS-VENDOR                                          
032600         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
032700         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
032800             TO BMRSRC-CLOUD-PROVIDER                                     
032900         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
033000             TO WK-C-LAST-ELEMENT                                         
033100         PERFORM F1020-SPLIT-ITERATION                                    
033200            THRU F1029-SPLIT-ITERATION-EX                                 
033300     END-IF.                                                              
033400                                                                          
033500     WRITE WK-C-SRC-OUT-REC.                                              
033600*-----------------------------------------------------------------        
033700 F1099-WRITE-SOURCE-RECORD-EX.                                            
033800*-----------------------------------------------------------------        
033900     EXIT.                                                                
034000                                                                          
034100*-----------------------------------------------------------------        
034200 F1010-EXTRACT-ELEMENT.                                                   
034300*-----------------------------------------------------------------        
034400     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
034500     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
034600         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
034700         WITH POINTER WK-N-PTR                                            
034800     END-UNSTRING.                                                        
034900*-----------------------------------------------------------------        
035000 F1019-EXTRACT-ELEMENT-EX.                                                
035100*-----------------------------------------------------------------        
035200     EXIT.                                                                
035300                                                                          
035400*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
035500*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
035600*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
035700*-----------------------------------------------------------------        
035800 F1020-SPLIT-ITERATION.                                                   
035900*-----------------------------------------------------------------        
036000     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
036100     MOVE ZERO TO WK-N-USCORE-CNT.                                        
036200     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
036300         FOR ALL "_".                                                     
036400     IF  WK-N-USCORE-CNT = ZERO                                           
036500         GO TO F1029-SPLIT-ITERATION-EX.                                  
036600                                                                          
036700     MOVE 32 TO WK-N-SCAN-POS.                                            
036800     PERFORM F1030-FIND-USCORE                                            
036900        THRU F1039-FIND-USCORE-EX                                         
037000             UNTIL WK-N-SCAN-POS = ZERO                                   
037100             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
037200     IF  WK-N-SCAN-POS = ZERO                                             
037300         GO TO F1029-SPLIT-ITERATION-EX.                                  
037400                                                                          
037500     MOVE SPACES TO WK-C-ITER-TEXT.                                       
037600     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
037700     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
037800         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
037900             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
038000         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
038100             TO BMRSRC-INSTANCE-TYPE                                      
038200         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
038300         IF  WK-C-ITER-TEXT IS NUMERIC                                    
038400             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
038500         END-IF                                                           
038600     END-IF.                                                              
038700*-----------------------------------------------------------------        
038800 F1029-SPLIT-ITERATION-EX.                                                
038900*-----------------------------------------------------------------        
039000     EXIT.                                                                
039100                                                                          
039200*-----------------------------------------------------------------        
039300 F1030-FIND-USCORE.                                                       
039400*-----------------------------------------------------------------        
039500     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
039600*-----------------------------------------------------------------        
039700 F1039-FIND-USCORE-EX.                                                    
039800*-----------------------------------------------------------------        
039900     EXIT.                                                                
040000                                                                          
040100******************************************************************        
040200* END OF PROGRAM SOURCE - BMRPHRX                                         
040300******************************************************************        
