000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRMAIN.                                                 
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   04 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : BATCH DRIVER FOR THE BENCHMARK RESULTS POST-               
001200*              PROCESSING RUN.  READS THE CONTROL FILE UNIT BY            
001300*              UNIT IN THE ORDER THE OPERATOR SUBMITTED THE JOB,          
001400*              DISPATCHES EACH RESULT FILE TO THE MATCHING                
001500*              BENCHMARK PARSER, KEEPS THE RUN COUNTERS, AND              
001600*              PRINTS THE PROCESSING SUMMARY REPORT.  EACH                
001700*              PARSER OWNS ITS OWN OUTPUT FILE I/O - THIS DRIVER          
001800*              ONLY OWNS THE CONTROL FILE AND THE SUMMARY REPORT.         
001900*-----------------------------------------------------------------        
002000* HISTORY OF MODIFICATION:                                                
002100*-----------------------------------------------------------------        
002200* TAG    DATE       DEV    DESCRIPTION                                    
002300*------ ---------- ------ -------------------------------------           
002400* BMR008 04/06/1991 RJH    INITIAL VERSION                                
002500* BMR029 19/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
002600*                             MODULE, NO CHANGE REQUIRED                  
002700* BMR059 21/07/2004 SKN    ADD DOCUMENT/DUPLICATE/TIME-SERIES             
002800*                             COUNTERS TO THE REPORT - SAME CHANGE        
002900*                             THAT ADDED THEM TO BMRLNK                   
003000*-----------------------------------------------------------------        
003100                                                                          
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400******************************************************************        
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-AS400.                                              
003700 OBJECT-COMPUTER. IBM-AS400.                                              
003800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003900                  C01 IS TOP-OF-FORM.                                     
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT BMRCTL-FILE ASSIGN TO BMRCTL                                  
004300            ORGANIZATION IS LINE SEQUENTIAL                               
004400            FILE STATUS   IS WK-C-FILE-STATUS.                            
004500     SELECT BMRRPT-FILE ASSIGN TO BMRRPT                                  
004600            ORGANIZATION IS LINE SEQUENTIAL                               
004700            FILE STATUS   IS WK-C-FILE-STATUS.                            
004800                                                                          
004900******************************************************************        
005000 DATA DIVISION.                                                           
005100******************************************************************        
005200 FILE SECTION.                                                            
005300                                                                          
005400 FD  BMRCTL-FILE                                                          
005500     LABEL RECORDS ARE OMITTED                                            
005600     DATA RECORD IS WK-C-CTL-RECORD.                                      
005700 01  WK-C-CTL-RECORD.                                                     
005800     COPY BMRCTL.                                                         
005900                                                                          
006000 FD  BMRRPT-FILE                                                          
006100     LABEL RECORDS ARE OMITTED                                            
006200     DATA RECORD IS WK-C-RPT-LINE.                                        
006300 01  WK-C-RPT-LINE                  PIC X(132).                           
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600 01  FILLER                     PIC X(24) VALUE                           
006700         "** PROGRAM BMRMAIN  **".                                        
006800                                                                          
006900 01  WK-C-COMMON.                                                         
007000     COPY BMRCMN.                                                         
007100*     DUMP VIEW OF THE COMMON AREA - LEFT FROM THE OLD TRACE              
007200*     ROUTINE, SAME DEVICE USED ON EVERY MODULE IN THIS SUITE             
007300 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
007400                                 PIC X(20).                               
007500                                                                          
007600*     FIXED BATCH-SUPPLIED BASE TIMESTAMP - PASSED TO EVERY PARSER        
007700*     SO SYNTHETIC TIME-SERIES POINTS DO NOT DRIFT WITH WALL CLOCK        
007800 01  WK-C-BATCH-CONST.                                                    
007900     05  WK-C-BASE-TS            PIC X(24) VALUE                          
008000         "2025-11-06T05:09:45".                                           
008100                                                                          
008200*     KNOWN-TEST REGISTRY - LOADED FROM LITERALS BELOW.  A CONTROL        
008300*     RECORD WHOSE TEST NAME IS NOT IN THIS LIST IS SKIPPED WITH          
008400*     REASON "UNKNOWN TEST TYPE" RATHER THAN FAILED OUTRIGHT.             
008500 01  WK-C-REG-NAME-VALUES.                                                
008600     05  FILLER                  PIC X(16) VALUE "AUTO_HPL".              
008700     05  FILLER                  PIC X(16) VALUE "COREMARK".              
008800     05  FILLER                  PIC X(16) VALUE "COREMARK_PRO".          
008900     05  FILLER                  PIC X(16) VALUE "FIO".                   
009000     05  FILLER                  PIC X(16) VALUE "PASSMARK".              
009100     05  FILLER                  PIC X(16) VALUE "PHORONIX".              
009200     05  FILLER                  PIC X(16) VALUE "PIG".                   
009300     05  FILLER                  PIC X(16) VALUE "PYPERF".                
009400     05  FILLER                  PIC X(16) VALUE "SPECJBB".               
009500     05  FILLER                  PIC X(16) VALUE "SPEC_CPU2017".          
009600     05  FILLER                  PIC X(16) VALUE "STREAMS".               
009700     05  FILLER                  PIC X(16) VALUE "UPERF".                 
009800*     FUNCTIONAL REDEFINE - TURNS THE LITERAL LIST ABOVE INTO A           
009900*     SEARCHABLE TABLE.  KEPT AS A REDEFINE RATHER THAN 12                
010000*     SEPARATE VALUE CLAUSES SO THE ALPHABETIC ORDER IS OBVIOUS           
010100 01  WK-C-REG-NAME-TAB REDEFINES WK-C-REG-NAME-VALUES.                    
010200     05  WK-C-REG-NAME OCCURS 12 TIMES                                    
010300                        INDEXED BY WK-X-REG-IDX                           
010400                                 PIC X(16).                               
010500                                                                          
010600 01  WK-C-REG-COUNT-TAB.                                                  
010700     05  WK-C-REG-COUNT OCCURS 12 TIMES                                   
010800                                 PIC 9(05) COMP VALUE ZERO.               
010900                                                                          
011000*     RECORDED-ERROR TABLE - ONE ENTRY PER FAILED OR SKIPPED UNIT,        
011100*     PRINTED IN THE "ERRORS" SECTION OF THE SUMMARY REPORT.  THE         
011200*     50-ENTRY CAP MATCHES THE MAX UNITS A SINGLE JOB SUBMITS.            
011300 01  WK-C-ERROR-TABLE.                                                    
011400     05  WK-N-ERR-CNT            PIC 9(03) COMP VALUE ZERO.               
011500     05  WK-C-ERR-ENTRY OCCURS 50 TIMES                                   
011600                         INDEXED BY WK-X-ERR-IDX.                         
011700         10  WK-C-ERR-TEST-NAME  PIC X(16).                               
011800         10  WK-C-ERR-MESSAGE    PIC X(60).                               
011900*     DUMP VIEW OF THE ERROR TABLE - SAME OLD TRACE-ROUTINE DEVICE        
012000 01  WK-C-ERROR-TABLE-DUMP REDEFINES WK-C-ERROR-TABLE                     
012100                                 PIC X(50).                               
012200                                                                          
012300 01  WK-C-WORK-AREA.                                                      
012400     05  WK-N-TOTAL              PIC 9(05) COMP VALUE ZERO.               
012500     05  WK-N-SUCCESSFUL         PIC 9(05) COMP VALUE ZERO.               
012600     05  WK-N-FAILED             PIC 9(05) COMP VALUE ZERO.               
012700     05  WK-N-SKIPPED            PIC 9(05) COMP VALUE ZERO.               
012800     05  WK-N-DOC-TOTAL          PIC 9(05) COMP VALUE ZERO.               
012900     05  WK-N-DUP-TOTAL          PIC 9(05) COMP VALUE ZERO.               
013000     05  WK-N-TS-IDX-TOTAL       PIC 9(07) COMP VALUE ZERO.               
013100     05  WK-N-TS-SKP-TOTAL       PIC 9(07) COMP VALUE ZERO.               
013200     05  WK-C-ERR-NAME-WORK      PIC X(16).                               
013300     05  WK-C-ERR-MSG-WORK       PIC X(60).                               
013400     05  WK-C-TEST-FOUND-SW      PIC X(01) VALUE "N".                     
013500         88  WK-C-TEST-KNOWN             VALUE "Y".                       
013600         88  WK-C-TEST-UNKNOWN           VALUE "N".                       
013700                                                                          
013800 01  WK-C-EDIT-AREA.                                                      
013900     05  WK-C-EDIT-COUNT5        PIC ZZZZ9.                               
014000     05  WK-C-EDIT-COUNT7        PIC ZZZZZZ9.                             
014100     05  WK-C-EDIT-COUNT3        PIC ZZ9.                                 
014200                                                                          
014300*     LOCAL COPY OF THE PARSER LINKAGE RECORD - SAME DEVICE USED          
014400*     ON EVERY CALLED-COMMON-MODULE INTERFACE IN THIS SUITE               
014500 01  WK-C-LNK-AREA.                                                       
014600     COPY BMRLNK.                                                         
014700                                                                          
014800******************************************************************        
014900 PROCEDURE DIVISION.                                                      
015000******************************************************************        
015100 MAIN-MODULE.                                                             
015200     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
015300     PERFORM B000-READ-CONTROL-REC THRU B099-READ-CONTROL-REC-EX.         
015400     PERFORM C000-PROCESS-ONE-UNIT THRU C099-PROCESS-ONE-UNIT-EX          
015500             UNTIL WK-C-END-OF-FILE.                                      
015600     PERFORM D000-PRINT-SUMMARY-REPORT                                    
015700             THRU D099-PRINT-SUMMARY-REPORT-EX.                           
015800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
015900             THRU Z099-END-PROGRAM-ROUTINE-EX.                            
016000     STOP RUN.                                                            
016100                                                                          
016200*-----------------------------------------------------------------        
016300 A000-INITIALIZE.                                                         
016400*-----------------------------------------------------------------        
016500     OPEN INPUT BMRCTL-FILE.                                              
016600     IF  NOT WK-C-SUCCESSFUL                                              
016700         DISPLAY "BMRMAIN - OPEN FILE ERROR - BMRCTL"                     
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
016900         GO TO Y900-ABNORMAL-TERMINATION.                                 
017000                                                                          
017100     OPEN OUTPUT BMRRPT-FILE.                                             
017200     IF  NOT WK-C-SUCCESSFUL                                              
017300         DISPLAY "BMRMAIN - OPEN FILE ERROR - BMRRPT"                     
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
017500         GO TO Y900-ABNORMAL-TERMINATION.                                 
017600*-----------------------------------------------------------------        
017700 A099-INITIALIZE-EX.                                                      
017800*-----------------------------------------------------------------        
017900     EXIT.                                                                
018000                                                                          
018100*-----------------------------------------------------------------        
018200 B000-READ-CONTROL-REC.                                                   
018300*-----------------------------------------------------------------        
018400     READ BMRCTL-FILE INTO WK-C-CTL-RECORD.                               
018500     IF  WK-C-END-OF-FILE                                                 
018600         GO TO B099-READ-CONTROL-REC-EX.                                  
018700*-----------------------------------------------------------------        
018800 B099-READ-CONTROL-REC-EX.                                                
018900*-----------------------------------------------------------------        
019000     EXIT.                                                                
019100                                                                          
019200*-----------------------------------------------------------------        
019300 C000-PROCESS-ONE-UNIT.                                                   
019400*-----------------------------------------------------------------        
019500     ADD 1 TO WK-N-TOTAL.                                                 
019600     PERFORM C010-VALIDATE-TEST-NAME                                      
019700             THRU C019-VALIDATE-TEST-NAME-EX.                             
019800     IF  WK-C-TEST-UNKNOWN                                                
019900         PERFORM C020-RECORD-SKIP THRU C029-RECORD-SKIP-EX                
020000     ELSE                                                                 
020100         PERFORM C030-DISPATCH-PARSER THRU C039-DISPATCH-PARSER-EX        
020200         PERFORM C040-EVALUATE-RESULT THRU C049-EVALUATE-RESULT-EX        
020300     END-IF.                                                              
020400     PERFORM B000-READ-CONTROL-REC THRU B099-READ-CONTROL-REC-EX.         
020500*-----------------------------------------------------------------        
020600 C099-PROCESS-ONE-UNIT-EX.                                                
020700*-----------------------------------------------------------------        
020800     EXIT.                                                                
020900                                                                          
021000*-----------------------------------------------------------------        
021100 C010-VALIDATE-TEST-NAME.                                                 
021200*-----------------------------------------------------------------        
021300     SET WK-C-TEST-UNKNOWN TO TRUE.                                       
021400     SET WK-X-REG-IDX TO 1.                                               
021500     SEARCH WK-C-REG-NAME                                                 
021600         AT END                                                           
021700             NEXT SENTENCE                                                
021800         WHEN WK-C-REG-NAME (WK-X-REG-IDX) = BMRCTL-TEST-NAME             
021900             SET WK-C-TEST-KNOWN TO TRUE                                  
022000     END-SEARCH.                                                          
022100*-----------------------------------------------------------------        
022200 C019-VALIDATE-TEST-NAME-EX.                                              
022300*-----------------------------------------------------------------        
022400     EXIT.                                                                
022500                                                                          
022600*-----------------------------------------------------------------        
022700 C020-RECORD-SKIP.                                                        
022800*-----------------------------------------------------------------        
022900     ADD 1 TO WK-N-SKIPPED.                                               
023000     MOVE BMRCTL-TEST-NAME     TO WK-C-ERR-NAME-WORK.                     
023100     MOVE "UNKNOWN TEST TYPE" TO WK-C-ERR-MSG-WORK.                       
023200     PERFORM Y000-ADD-ERROR-ENTRY THRU Y099-ADD-ERROR-ENTRY-EX.           
023300*-----------------------------------------------------------------        
023400 C029-RECORD-SKIP-EX.                                                     
023500*-----------------------------------------------------------------        
023600     EXIT.                                                                
023700                                                                          
023800*     BUILD THE CALL LINKAGE AND DISPATCH TO THE MATCHING PARSER.         
023900*     THE PARSER RETURNS STATUS/ERROR-MESSAGE/RUN-COUNT AND THE           
024000*     DOCUMENT/DUPLICATE/TIME-SERIES COUNTERS FOR THE REPORT.             
024100*-----------------------------------------------------------------        
024200 C030-DISPATCH-PARSER.                                                    
024300*-----------------------------------------------------------------        
024400     MOVE SPACES             TO WK-C-LNK-OUTPUT.                          
024500     MOVE BMRCTL-FILE-NAME   TO WK-C-LNK-FILE-NAME.                       
024600     MOVE BMRCTL-TEST-NAME   TO WK-C-LNK-TEST-NAME.                       
024700     MOVE WK-C-BASE-TS       TO WK-C-LNK-BASE-TS.                         
024800     EVALUATE BMRCTL-TEST-NAME                                            
024900         WHEN "AUTO_HPL"                                                  
025000             CALL "BMRHPL"  USING WK-C-LNK-RECORD                         
025100         WHEN "COREMARK"                                                  
025200             CALL "BMRCMRK" USING WK-C-LNK-RECORD                         
025300         WHEN "COREMARK_PRO"                                              
025400             CALL "BMRCPRO" USING WK-C-LNK-RECORD                         
025500         WHEN "FIO"                                                       
025600             CALL "BMRFIO"  USING WK-C-LNK-RECORD                         
025700         WHEN "PASSMARK"                                                  
025800             CALL "BMRPMRK" USING WK-C-LNK-RECORD                         
025900         WHEN "PHORONIX"                                                  
026000             CALL "BMRPHRX" USING WK-C-LNK-RECORD                         
026100         WHEN "PIG"                                                       
026200             CALL "BMRPIG"  USING WK-C-LNK-RECORD                         
026300         WHEN "PYPERF"                                                    
026400             CALL "BMRPYPF" USING WK-C-LNK-RECORD                         
026500         WHEN "SPECJBB"                                                   
026600             CALL "BMRSJBB" USING WK-C-LNK-RECORD                         
026700         WHEN "SPEC_CPU2017"                                              
026800             CALL "BMRSPEC" USING WK-C-LNK-RECORD                         
026900         WHEN "STREAMS"                                                   
027000             CALL "BMRSTRM" USING WK-C-LNK-RECORD                         
027100         WHEN "UPERF"                                                     
027200             CALL "BMRUPRF" USING WK-C-LNK-RECORD                         
027300     END-EVALUATE.                                                        
027400*-----------------------------------------------------------------        
027500 C039-DISPATCH-PARSER-EX.                                                 
027600*-----------------------------------------------------------------        
027700     EXIT.                                                                
027800                                                                          
027900*-----------------------------------------------------------------        
028000 C040-EVALUATE-RESULT.                                                    
028100*-----------------------------------------------------------------        
028200     EVALUATE TRUE                                                        
028300         WHEN WK-C-LNK-OK                                                 
028400             ADD 1 TO WK-N-SUCCESSFUL                                     
028500             PERFORM C050-TALLY-TEST-COUNT                                
028600                     THRU C059-TALLY-TEST-COUNT-EX                        
028700             ADD WK-C-LNK-DOC-COUNT  TO WK-N-DOC-TOTAL                    
028800             ADD WK-C-LNK-DUP-COUNT  TO WK-N-DUP-TOTAL                    
028900             ADD WK-C-LNK-TS-INDEXED TO WK-N-TS-IDX-TOTAL                 
029000             ADD WK-C-LNK-TS-SKIPPED TO WK-N-TS-SKP-TOTAL                 
029100         WHEN WK-C-LNK-FAILED                                             
029200             ADD 1 TO WK-N-FAILED                                         
029300             MOVE BMRCTL-TEST-NAME   TO WK-C-ERR-NAME-WORK                
029400             MOVE WK-C-LNK-ERROR-MSG TO WK-C-ERR-MSG-WORK                 
029500             PERFORM Y000-ADD-ERROR-ENTRY                                 
029600                     THRU Y099-ADD-ERROR-ENTRY-EX                         
029700         WHEN OTHER                                                       
029800             ADD 1 TO WK-N-SKIPPED                                        
029900             MOVE BMRCTL-TEST-NAME   TO WK-C-ERR-NAME-WORK                
030000             MOVE WK-C-LNK-ERROR-MSG TO WK-C-ERR-MSG-WORK                 
030100             PERFORM Y000-ADD-ERROR-ENTRY                                 
030200                     THRU Y099-ADD-ERROR-ENTRY-EX                         
030300     END-EVALUATE.                                                        
030400*-----------------------------------------------------------------        
030500 C049-EVALUATE-RESULT-EX.                                                 
030600*-----------------------------------------------------------------        
030700     EXIT.                                                                
030800                                                                          
030900*-----------------------------------------------------------------        
031000 C050-TALLY-TEST-COUNT.                                                   
031100*-----------------------------------------------------------------        
031200     ADD 1 TO WK-C-REG-COUNT (WK-X-REG-IDX).                              
031300*-----------------------------------------------------------------        
031400 C059-TALLY-TEST-COUNT-EX.                                                
031500*-----------------------------------------------------------------        
031600     EXIT.                                                                
031700                                                                          
031800*-----------------------------------------------------------------        
031900 D000-PRINT-SUMMARY-REPORT.                                               
032000*-----------------------------------------------------------------        
032100     PERFORM D010-PRINT-BANNER THRU D019-PRINT-BANNER-EX.                 
032200     PERFORM D020-PRINT-COUNTS THRU D029-PRINT-COUNTS-EX.                 
032300     PERFORM D030-PRINT-TESTS-PROCESSED                                   
032400             THRU D039-PRINT-TESTS-PROCESSED-EX.                          
032500     PERFORM D040-PRINT-ERRORS THRU D049-PRINT-ERRORS-EX.                 
032600     PERFORM D050-PRINT-CLOSING-BANNER                                    
032700             THRU D059-PRINT-CLOSING-BANNER-EX.                           
032800*-----------------------------------------------------------------        
032900 D099-PRINT-SUMMARY-REPORT-EX.                                            
033000*-----------------------------------------------------------------        
033100     EXIT.                                                                
033200                                                                          
033300*-----------------------------------------------------------------        
033400 D010-PRINT-BANNER.                                                       
033500*-----------------------------------------------------------------        
033600     MOVE ALL "=" TO WK-C-RPT-LINE.                                       
033700     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
033800     MOVE "PROCESSING SUMMARY" TO WK-C-RPT-LINE.                          
033900     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
034000     MOVE ALL "=" TO WK-C-RPT-LINE.                                       
034100     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
034200     MOVE SPACES TO WK-C-RPT-LINE.                                        
034300     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
034400*-----------------------------------------------------------------        
034500 D019-PRINT-BANNER-EX.                                                    
034600*-----------------------------------------------------------------        
034700     EXIT.                                                                
034800                                                                          
034900 D020-PRINT-COUNTS.                                                       
035000*-----------------------------------------------------------------        
035100     MOVE WK-N-TOTAL TO WK-C-EDIT-COUNT5.                                 
035200     STRING "Total: "      DELIMITED BY SIZE                              
035300            WK-C-EDIT-COUNT5 DELIMITED BY SIZE                            
035400            INTO WK-C-RPT-LINE.                                           
035500     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
035600                                                                          
035700     MOVE WK-N-SUCCESSFUL TO WK-C-EDIT-COUNT5.                            
035800     STRING "Successful: " DELIMITED BY SIZE                              
035900            WK-C-EDIT-COUNT5 DELIMITED BY SIZE                            
036000            INTO WK-C-RPT-LINE.                                           
036100     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
036200                                                                          
036300     MOVE WK-N-FAILED TO WK-C-EDIT-COUNT5.                                
036400     STRING "Failed: "     DELIMITED BY SIZE                              
036500            WK-C-EDIT-COUNT5 DELIMITED BY SIZE                            
036600            INTO WK-C-RPT-LINE.                                           
036700     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
036800                                                                          
036900     MOVE WK-N-SKIPPED TO WK-C-EDIT-COUNT5.                               
037000     STRING "Skipped: "    DELIMITED BY SIZE                              
037100            WK-C-EDIT-COUNT5 DELIMITED BY SIZE                            
037200            INTO WK-C-RPT-LINE.                                           
037300     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
037400                                                                          
037500     MOVE WK-N-DOC-TOTAL TO WK-C-EDIT-COUNT5.                             
037600     STRING "Documents Created: " DELIMITED BY SIZE                       
037700            WK-C-EDIT-COUNT5       DELIMITED BY SIZE                      
037800            INTO WK-C-RPT-LINE.                                           
037900     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
038000                                                                          
038100     MOVE WK-N-DUP-TOTAL TO WK-C-EDIT-COUNT5.                             
038200     STRING "Duplicates Skipped: " DELIMITED BY SIZE                      
038300            WK-C-EDIT-COUNT5        DELIMITED BY SIZE                     
038400            INTO WK-C-RPT-LINE.                                           
038500     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
038600                                                                          
038700     MOVE WK-N-TS-IDX-TOTAL TO WK-C-EDIT-COUNT7.                          
038800     STRING "Time-Series Points Indexed: " DELIMITED BY SIZE              
038900            WK-C-EDIT-COUNT7               DELIMITED BY SIZE              
039000            INTO WK-C-RPT-LINE.                                           
039100     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
039200                                                                          
039300     MOVE WK-N-TS-SKP-TOTAL TO WK-C-EDIT-COUNT7.                          
039400     STRING "Time-Series Points Skipped: " DELIMITED BY SIZE              
039500            WK-C-EDIT-COUNT7               DELIMITED BY SIZE              
039600            INTO WK-C-RPT-LINE.                                           
039700     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
039800                                                                          
039900     MOVE SPACES TO WK-C-RPT-LINE.                                        
040000     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
040100*-----------------------------------------------------------------        
040200 D029-PRINT-COUNTS-EX.                                                    
040300*-----------------------------------------------------------------        
040400     EXIT.                                                                
040500                                                                          
040600*-----------------------------------------------------------------        
040700 D030-PRINT-TESTS-PROCESSED.                                              
040800*-----------------------------------------------------------------        
040900     MOVE "Tests Processed:" TO WK-C-RPT-LINE.                            
041000     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
041100     PERFORM D031-PRINT-ONE-TEST-LINE                                     
041200             THRU D032-PRINT-ONE-TEST-LINE-EX                             
041300             VARYING WK-X-REG-IDX FROM 1 BY 1                             
041400             UNTIL WK-X-REG-IDX > 12.                                     
041500     MOVE SPACES TO WK-C-RPT-LINE.                                        
041600     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
041700*-----------------------------------------------------------------        
041800 D039-PRINT-TESTS-PROCESSED-EX.                                           
041900*-----------------------------------------------------------------        
042000     EXIT.                                                                
042100                                                                          
042200*-----------------------------------------------------------------        
042300 D031-PRINT-ONE-TEST-LINE.                                                
042400*-----------------------------------------------------------------        
042500     IF  WK-C-REG-COUNT (WK-X-REG-IDX) > ZERO                             
042600         MOVE WK-C-REG-COUNT (WK-X-REG-IDX) TO WK-C-EDIT-COUNT5           
042700         STRING "  - " DELIMITED BY SIZE                                  
042800                WK-C-REG-NAME (WK-X-REG-IDX) DELIMITED BY SPACE           
042900                ": "    DELIMITED BY SIZE                                 
043000                WK-C-EDIT-COUNT5              DELIMITED BY SIZE           
043100                INTO WK-C-RPT-LINE                                        
043200         WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE                       
043300     END-IF.                                                              
043400*-----------------------------------------------------------------        
043500 D032-PRINT-ONE-TEST-LINE-EX.                                             
043600*-----------------------------------------------------------------        
043700     EXIT.                                                                
043800                                                                          
043900*-----------------------------------------------------------------        
044000 D040-PRINT-ERRORS.                                                       
044100*-----------------------------------------------------------------        
044200     MOVE WK-N-ERR-CNT TO WK-C-EDIT-COUNT3.                               
044300     STRING "Errors (" DELIMITED BY SIZE                                  
044400            WK-C-EDIT-COUNT3 DELIMITED BY SIZE                            
044500            "):"       DELIMITED BY SIZE                                  
044600            INTO WK-C-RPT-LINE.                                           
044700     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
044800     PERFORM D041-PRINT-ONE-ERROR-LINE                                    
044900             THRU D042-PRINT-ONE-ERROR-LINE-EX                            
045000             VARYING WK-X-ERR-IDX FROM 1 BY 1                             
045100             UNTIL WK-X-ERR-IDX > WK-N-ERR-CNT.                           
045200     MOVE SPACES TO WK-C-RPT-LINE.                                        
045300     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
045400*-----------------------------------------------------------------        
045500 D049-PRINT-ERRORS-EX.                                                    
045600*-----------------------------------------------------------------        
045700     EXIT.                                                                
045800                                                                          
045900*-----------------------------------------------------------------        
046000 D041-PRINT-ONE-ERROR-LINE.                                               
046100*-----------------------------------------------------------------        
046200     STRING "  - " DELIMITED BY SIZE                                      
046300            WK-C-ERR-TEST-NAME (WK-X-ERR-IDX) DELIMITED BY SPACE          
046400            ": "    DELIMITED BY SIZE                                     
046500            WK-C-ERR-MESSAGE (WK-X-ERR-IDX)   DELIMITED BY SIZE           
046600            INTO WK-C-RPT-LINE.                                           
046700     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
046800*-----------------------------------------------------------------        
046900 D042-PRINT-ONE-ERROR-LINE-EX.                                            
047000*-----------------------------------------------------------------        
047100     EXIT.                                                                
047200                                                                          
047300*-----------------------------------------------------------------        
047400 D050-PRINT-CLOSING-BANNER.                                               
047500*-----------------------------------------------------------------        
047600     MOVE ALL "=" TO WK-C-RPT-LINE.                                       
047700     WRITE WK-C-RPT-LINE AFTER ADVANCING 1 LINE.                          
047800*-----------------------------------------------------------------        
047900 D059-PRINT-CLOSING-BANNER-EX.                                            
048000*-----------------------------------------------------------------        
048100     EXIT.                                                                
048200                                                                          
048300*-----------------------------------------------------------------        
048400 Y000-ADD-ERROR-ENTRY.                                                    
048500*-----------------------------------------------------------------        
048600     IF  WK-N-ERR-CNT < 50                                                
048700         ADD 1 TO WK-N-ERR-CNT                                            
048800         MOVE WK-C-ERR-NAME-WORK                                          
048900             TO WK-C-ERR-TEST-NAME (WK-N-ERR-CNT)                         
049000         MOVE WK-C-ERR-MSG-WORK                                           
049100             TO WK-C-ERR-MESSAGE   (WK-N-ERR-CNT)                         
049200     END-IF.                                                              
049300*-----------------------------------------------------------------        
049400 Y099-ADD-ERROR-ENTRY-EX.                                                 
049500*-----------------------------------------------------------------        
049600     EXIT.                                                                
049700                                                                          
049800 Y900-ABNORMAL-TERMINATION.                                               
049900     MOVE 16 TO RETURN-CODE.                                              
050000     STOP RUN.                                                            
050100                                                                          
050200*-----------------------------------------------------------------        
050300 Z000-END-PROGRAM-ROUTINE.                                                
050400*-----------------------------------------------------------------        
050500     CLOSE BMRCTL-FILE.                                                   
050600     CLOSE BMRRPT-FILE.                                                   
050700     IF  WK-N-FAILED > ZERO OR WK-N-SUCCESSFUL = ZERO                     
050800         MOVE 8 TO RETURN-CODE                                            
050900     ELSE                                                                 
051000         MOVE 0 TO RETURN-CODE                                            
051100     END-IF.                                                              
051200*-----------------------------------------------------------------        
051300 Z099-END-PROGRAM-ROUTINE-EX.                                             
051400*-----------------------------------------------------------------        
051500     EXIT.                                                                
051600                                                                          
051700******************************************************************        
051800* END OF PROGRAM SOURCE - BMRMAIN                                         
051900******************************************************************        
