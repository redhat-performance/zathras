000100*****************************************************************         
000200* BMRSUM.cpybk                                                            
000300* I-O FORMAT: BMRSUMR  RESULT SUMMARY RECORD                              
000400* ONE RECORD PER RUN, PER NORMALIZED DOCUMENT.  WRITTEN BY EVERY          
000500* BENCHMARK PARSER THROUGH BMRBASE.                                       
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                                      
000800*----------------------------------------------------------------         
000900* BMR001 04/06/1991 RJH    INITIAL VERSION - 6 BENCHMARKS                 
001000* BMR033 22/03/1996 PXK    ADD BMRSUM-DURATION-SECS FOR EXEC-TIME         
001100*                          TOTALLING ACROSS RUNS                          
001200* BMR029 21/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON THIS            
001300*                          RECORD, NO CHANGE REQUIRED                     
001400* BMR058 14/07/2004 SKN    WIDEN BMRSUM-METRIC-NAME 24 TO 40 FOR          
001500*                          LONGER SPEC CPU / PYPERF METRIC NAMES          
001600*----------------------------------------------------------------         
001700                                                                          
001800 05  BMRSUM-RECORD                    PIC X(160).                         
001900*     I-O FORMAT: BMRSUMR   FROM FILE BMRSUM   OF LIBRARY BMRLIB          
002000                                                                          
002100 05  BMRSUMR REDEFINES BMRSUM-RECORD.                                     
002200     10  BMRSUM-DOC-ID               PIC X(48).                           
002300*         DOCUMENT IDENTIFIER - TEST_FINGERPRINT16 OR TS-BASED            
002400     10  BMRSUM-TEST-NAME            PIC X(16).                           
002500*         BENCHMARK NAME (COREMARK, STREAMS, ...)                         
002600     10  BMRSUM-RUN-NUMBER           PIC 9(03).                           
002700*         RUN ORDINAL WITHIN DOCUMENT                                     
002800     10  BMRSUM-RUN-STATUS           PIC X(08).                           
002900*         PASS / FAIL / UNKNOWN                                           
003000     10  BMRSUM-METRIC-NAME          PIC X(40).                           
003100*         NAME OF THE RUN'S PRIMARY METRIC                                
003200     10  BMRSUM-METRIC-VALUE         PIC S9(11)V9(06).                    
003300*         VALUE OF THE PRIMARY METRIC                                     
003400     10  BMRSUM-METRIC-UNIT          PIC X(12).                           
003500*         PER_SECOND / SECONDS / BYTES/SEC / IOPS / UNIT                  
003600     10  BMRSUM-DURATION-SECS        PIC S9(07)V9(03).                    
003700*         RUN DURATION, SECONDS                                           
003800     10  FILLER                      PIC X(06).                           
