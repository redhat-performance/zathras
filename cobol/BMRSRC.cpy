000100*****************************************************************         
000200* BMRSRC.cpybk  -  SOURCE METADATA RECORD, ONE PER DOCUMENT               
000300* DERIVED FROM THE COLLECTION-AREA DIRECTORY NAMING CONVENTION            
000400* .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/<INSTANCE>_<ITER>/          
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*----------------------------------------------------------------         
000800* BMR004 04/06/1991 RJH    INITIAL VERSION                                
000900* BMR052 06/03/2003 PXK    ADD BMRSRC-DOC-ID TO JOIN BACK TO              
001000*                          SUMMARY / STATISTICS RECORDS                   
001100*----------------------------------------------------------------         
001200                                                                          
001300 05  BMRSRC-RECORD                    PIC X(150).                         
001400*     I-O FORMAT: BMRSRCR  FROM FILE BMRSRC   OF LIBRARY BMRLIB           
001500 05  BMRSRCR REDEFINES BMRSRC-RECORD.                                     
001600     10  BMRSRC-DOC-ID               PIC X(48).                           
001700     10  BMRSRC-SCENARIO-NAME        PIC X(32).                           
001800*         4TH PATH ELEMENT FROM THE END                                   
001900     10  BMRSRC-OS-VENDOR            PIC X(16).                           
002000*         3RD FROM END - RHEL, UBUNTU, FEDORA, ...                        
002100     10  BMRSRC-CLOUD-PROVIDER       PIC X(16).                           
002200*         2ND FROM END - AZURE, AWS, LOCAL, ...                           
002300     10  BMRSRC-INSTANCE-TYPE        PIC X(32).                           
002400*         LAST ELEMENT, TRAILING _<N> REMOVED                             
002500     10  BMRSRC-ITERATION            PIC 9(04).                           
002600*         TRAILING _<N> OF LAST ELEMENT, IF PRESENT                       
002700     10  FILLER                      PIC X(02).                           
