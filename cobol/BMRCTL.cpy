000100*****************************************************************         
000200* BMRCTL.cpybk  -  CONTROL FILE UNIT RECORD                               
000300* ONE RECORD PER RESULT FILE TO BE PROCESSED THIS RUN, IN THE             
000400* SORTED ORDER THE OPERATOR JOB SUBMITTED THE RUN.                        
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*----------------------------------------------------------------         
000800* BMR006 04/06/1991 RJH    INITIAL VERSION                                
000900* BMR038 12/12/1997 LDT    WIDEN CTL-FILE-NAME 48 TO 80 FOR               
001000*                          LONG CLOUD-PROVIDER DIRECTORY PATHS            
001100*----------------------------------------------------------------         
001200                                                                          
001300 05  BMRCTL-RECORD                    PIC X(100).                         
001400*     I-O FORMAT: BMRCTLR  FROM FILE BMRCTL   OF LIBRARY BMRLIB           
001500 05  BMRCTLR REDEFINES BMRCTL-RECORD.                                     
001600     10  BMRCTL-TEST-NAME            PIC X(16).                           
001700*         EXPECTED PREFIX OF FILE NAME - RESULTS_<TEST>                   
001800     10  BMRCTL-FILE-NAME            PIC X(80).                           
001900*         FULLY QUALIFIED RESULT FILE / PATH                              
002000     10  FILLER                      PIC X(04).                           
