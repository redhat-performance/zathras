000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRPIG.                                                  
000500 AUTHOR.         R J HARGREAVES.                                          
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   18 JUN 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : PIG SCHEDULER-EFFICIENCY RESULT PARSER.  READS THE         
001200*              THREADS:SCHED_EFF SWEEP CSV AND THE COMPANION RUN          
001300*              REPORT (FOR THE Ran/DID-NOT-RUN STATUS WORD), AND          
001400*              PASSES THE WHOLE SWEEP THROUGH THE STATISTICS              
001500*              KERNEL AS ONE RUN'S WORTH OF SAMPLE VALUES.                
001600*-----------------------------------------------------------------        
001700* HISTORY OF MODIFICATION:                                                
001800*-----------------------------------------------------------------        
001900* TAG    DATE       DEV    DESCRIPTION                                    
002000*------ ---------- ------ -------------------------------------           
002100* BMR018 18/06/1991 RJH    INITIAL VERSION                                
002200* BMR030 23/09/1999 MCQ    Y2K REVIEW - NO DATE FIELDS ON                 
002300*                             THIS MODULE, NO CHANGE REQUIRED             
002400* BMR062 21/01/2005 SKN    ADD C100 REPORT-FILE SCAN FOR THE              
002500*                             Ran STATUS WORD PER LAB REQUEST             
002600*-----------------------------------------------------------------        
002700                                                                          
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000******************************************************************        
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-AS400.                                              
003300 OBJECT-COMPUTER. IBM-AS400.                                              
003400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT PIG-INPUT-FILE ASSIGN TO BMRPIGI                              
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS WK-C-FILE-STATUS.                                 
004000     SELECT PIG-REPORT-FILE ASSIGN TO BMRPIGR                             
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS WK-C-FILE-STATUS.                                 
004300     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WK-C-FILE-STATUS.                                 
004600     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WK-C-FILE-STATUS.                                 
004900     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WK-C-FILE-STATUS.                                 
005200     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WK-C-FILE-STATUS.                                 
005500                                                                          
005600******************************************************************        
005700 DATA DIVISION.                                                           
005800******************************************************************        
005900 FILE SECTION.                                                            
006000 FD  PIG-INPUT-FILE.                                                      
006100 01  PIG-INPUT-REC                PIC X(80).                              
006200 FD  PIG-REPORT-FILE.                                                     
006300 01  PIG-REPORT-REC               PIC X(80).                              
006400 FD  SUM-OUTPUT-FILE.                                                     
006500 01  WK-C-SUM-OUT-REC.                                                    
006600     COPY BMRSUM.                                                         
006700 FD  STA-OUTPUT-FILE.                                                     
006800 01  WK-C-STA-OUT-REC.                                                    
006900     COPY BMRSTA.                                                         
007000 FD  TSD-OUTPUT-FILE.                                                     
007100 01  WK-C-TSD-OUT-REC.                                                    
007200     COPY BMRTSD.                                                         
007300 FD  SRC-OUTPUT-FILE.                                                     
007400 01  WK-C-SRC-OUT-REC.                                                    
007500     COPY BMRSRC.                                                         
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800 01  FILLER                     PIC X(24) VALUE                           
007900         "** PROGRAM BMRPIG **".                                          
008000                                                                          
008100 01  WK-C-COMMON.                                                         
008200     COPY BMRCMN.                                                         
008300*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
008400*     EVERY MODULE IN THIS SUITE                                          
008500 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
008600                                 PIC X(20).                               
008700                                                                          
008800 01  WK-C-BSL-AREA.                                                       
008900     COPY BMRBSL.                                                         
009000*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
009100 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
009200                                 PIC X(50).                               
009300 01  WK-C-UTL-AREA.                                                       
009400     COPY BMRUTL.                                                         
009500                                                                          
009600*     ONE SWEEP ROW SPLIT ON ":" - THREADS,SCHED-EFF                      
009700 01  WK-C-PIG-ROW-AREA.                                                   
009800     05  WK-N-PIG-THREADS         COMP PIC 9(05) VALUE ZERO.              
009900     05  WK-N-PIG-SCHED-EFF     COMP PIC S9(05)V9(02) VALUE ZERO.         
010000*     LEGACY TRACE-ROUTINE DUMP VIEW OF THE PARSED ROW                    
010100 01  WK-C-PIG-ROW-DUMP REDEFINES WK-C-PIG-ROW-AREA                        
010200                                 PIC X(07).                               
010300                                                                          
010400 01  WK-C-PIG-SWEEP-AREA.                                                 
010500     05  WK-N-PIG-ROW-CNT         COMP PIC 9(03) VALUE ZERO.              
010600     05  WK-N-PIG-NUM-CONFIGS     COMP PIC 9(03) VALUE ZERO.              
010700     05  WK-N-PIG-MIN-THREADS     COMP PIC 9(05) VALUE ZERO.              
010800     05  WK-N-PIG-MAX-THREADS     COMP PIC 9(05) VALUE ZERO.              
010900     05  WK-N-PIG-RAN-TAG-POS     COMP PIC S9(04) VALUE ZERO.             
011000                                                                          
011100 01  WK-C-PATH-WORK-AREA.                                                 
011200     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
011300     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
011400     05  WK-C-LAST-ELEMENT        PIC X(32).                              
011500     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
011600     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
011700     05  WK-C-ITER-TEXT           PIC X(04).                              
011800     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
011900                                                                          
012000 01  WK-C-WORK-AREA.                                                      
012100     05  WK-N-IDX                 COMP PIC S9(04) VALUE ZERO.             
012200                                                                          
012300******************************************************************        
012400 LINKAGE SECTION.                                                         
012500******************************************************************        
012600 COPY BMRLNK.                                                             
012700                                                                          
012800******************************************************************        
012900 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
013000******************************************************************        
013100 MAIN-MODULE.                                                             
013200     PERFORM A000-INITIALIZE     THRU A099-INITIALIZE-EX.                 
013300     PERFORM B000-READ-SWEEP-CSV THRU B099-READ-SWEEP-CSV-EX.             
013400     IF  WK-N-PIG-ROW-CNT = ZERO                                          
013500         MOVE "NO SWEEP ROWS FOUND IN PIG CSV"                            
013600             TO WK-C-LNK-ERROR-MSG                                        
013700         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
013800         GO TO Z000-CLOSE-FILES.                                          
013900     PERFORM C000-READ-REPORT-FILE THRU C099-READ-REPORT-FILE-EX.         
014000     PERFORM D000-BUILD-RESULT   THRU D099-BUILD-RESULT-EX.               
014100     PERFORM E000-WRITE-SUMMARY  THRU E099-WRITE-SUMMARY-EX.              
014200     PERFORM F1000-WRITE-SOURCE-RECORD                                    
014300        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
014400     SET  WK-C-LNK-OK           TO TRUE.                                  
014500     MOVE WK-N-PIG-ROW-CNT              TO WK-C-LNK-RUN-COUNT.            
014600     MOVE 1                             TO WK-C-LNK-DOC-COUNT.            
014700     MOVE ZERO                          TO WK-C-LNK-DUP-COUNT.            
014800     MOVE WK-N-PIG-ROW-CNT              TO WK-C-LNK-TS-INDEXED.           
014900     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
015000     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
015100 Z000-CLOSE-FILES.                                                        
015200     CLOSE PIG-INPUT-FILE PIG-REPORT-FILE SUM-OUTPUT-FILE                 
015300           STA-OUTPUT-FILE TSD-OUTPUT-FILE SRC-OUTPUT-FILE.               
015400     GOBACK.                                                              
015500                                                                          
015600*-----------------------------------------------------------------        
015700 A000-INITIALIZE.                                                         
015800*-----------------------------------------------------------------        
015900     OPEN INPUT  PIG-INPUT-FILE.                                          
016000     OPEN INPUT  PIG-REPORT-FILE.                                         
016100     OPEN EXTEND SUM-OUTPUT-FILE.                                         
016200     OPEN EXTEND STA-OUTPUT-FILE.                                         
016300     OPEN EXTEND TSD-OUTPUT-FILE.                                         
016400     OPEN EXTEND SRC-OUTPUT-FILE.                                         
016500*-----------------------------------------------------------------        
016600 A099-INITIALIZE-EX.                                                      
016700*-----------------------------------------------------------------        
016800     EXIT.                                                                
016900                                                                          
017000*     EACH ROW IS ONE THREAD-COUNT CONFIGURATION - THE WHOLE SWEEP        
017100*     GOES TO THE STATISTICS KERNEL AS ONE RUN'S SAMPLE VALUES            
017200*-----------------------------------------------------------------        
017300 B000-READ-SWEEP-CSV.                                                     
017400*-----------------------------------------------------------------        
017500     PERFORM B010-READ-ONE-ROW THRU B019-READ-ONE-ROW-EX                  
017600             UNTIL WK-C-END-OF-FILE OR WK-N-PIG-ROW-CNT >= 300.           
017700*-----------------------------------------------------------------        
017800 B099-READ-SWEEP-CSV-EX.                                                  
017900*-----------------------------------------------------------------        
018000     EXIT.                                                                
018100                                                                          
018200*-----------------------------------------------------------------        
018300 B010-READ-ONE-ROW.                                                       
018400*-----------------------------------------------------------------        
018500     READ PIG-INPUT-FILE INTO PIG-INPUT-REC.                              
018600     IF  WK-C-END-OF-FILE                                                 
018700         GO TO B019-READ-ONE-ROW-EX.                                      
018800     IF  PIG-INPUT-REC (1:1) = "#" OR                                     
018900         PIG-INPUT-REC (1:1) IS ALPHABETIC                                
019000         GO TO B019-READ-ONE-ROW-EX.                                      
019100                                                                          
019200     MOVE "01"           TO WK-C-UTL-OPTION.                              
019300     MOVE ":"            TO WK-C-UTL-DELIMITER.                           
019400     MOVE PIG-INPUT-REC  TO WK-C-UTL-RAW-LINE.                            
019500     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
019600     IF  WK-C-UTL-FIELD-CNT < 2                                           
019700         GO TO B019-READ-ONE-ROW-EX.                                      
019800                                                                          
019900     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-N-PIG-THREADS.                     
020000     MOVE "04" TO WK-C-UTL-OPTION.                                        
020100     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
020200     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PIG-SCHED-EFF.                   
020300     ADD 1 TO WK-N-PIG-ROW-CNT.                                           
020400     MOVE WK-N-PIG-ROW-CNT TO WK-N-PIG-NUM-CONFIGS.                       
020500                                                                          
020600     IF  WK-N-PIG-ROW-CNT = 1                                             
020700         MOVE WK-N-PIG-THREADS TO WK-N-PIG-MIN-THREADS                    
020800         MOVE WK-N-PIG-THREADS TO WK-N-PIG-MAX-THREADS                    
020900     ELSE                                                                 
021000         IF  WK-N-PIG-THREADS < WK-N-PIG-MIN-THREADS                      
021100             MOVE WK-N-PIG-THREADS TO WK-N-PIG-MIN-THREADS                
021200         END-IF                                                           
021300         IF  WK-N-PIG-THREADS > WK-N-PIG-MAX-THREADS                      
021400             MOVE WK-N-PIG-THREADS TO WK-N-PIG-MAX-THREADS                
021500         END-IF                                                           
021600     END-IF.                                                              
021700     MOVE WK-N-PIG-SCHED-EFF                                              
021800         TO WK-C-BSL-DURATION-TAB (WK-N-PIG-ROW-CNT).                     
021900                                                                          
022000     INITIALIZE WK-C-TSD-OUT-REC.                                         
022100     MOVE WK-N-PIG-ROW-CNT       TO BMRTSD-SEQUENCE.                      
022200     SUBTRACT 1 FROM BMRTSD-SEQUENCE.                                     
022300     MOVE ZERO                  TO BMRTSD-RUN-NUMBER.                     
022400     MOVE WK-C-LNK-BASE-TS       TO BMRTSD-TIMESTAMP.                     
022500     MOVE WK-N-PIG-SCHED-EFF     TO BMRTSD-VALUE.                         
022600     MOVE "sched_eff"            TO BMRTSD-UNIT.                          
022700     WRITE WK-C-TSD-OUT-REC.                                              
022800*-----------------------------------------------------------------        
022900 B019-READ-ONE-ROW-EX.                                                    
023000*-----------------------------------------------------------------        
023100     EXIT.                                                                
023200                                                                          
023300*     THE REPORT FILE SAYS "Ran" SOMEWHERE WHEN THE JOB                   
023400*     ACTUALLY COMPLETED - ANYTHING ELSE LEAVES THE RUN UNKNOWN           
023500*     RATHER THAN GUESSING PASS OR FAIL                                   
023600*-----------------------------------------------------------------        
023700 C000-READ-REPORT-FILE.                                                   
023800*-----------------------------------------------------------------        
023900     MOVE C-UNKNOWN TO WK-C-BSL-STATUS-WORD.                              
024000     PERFORM C010-READ-ONE-REPORT-LINE                                    
024100        THRU C019-READ-ONE-REPORT-LINE-EX                                 
024200             UNTIL WK-C-END-OF-FILE                                       
024300             OR WK-N-PIG-RAN-TAG-POS NOT = ZERO.                          
024400*-----------------------------------------------------------------        
024500 C099-READ-REPORT-FILE-EX.                                                
024600*-----------------------------------------------------------------        
024700     EXIT.                                                                
024800                                                                          
024900*-----------------------------------------------------------------        
025000 C010-READ-ONE-REPORT-LINE.                                               
025100*-----------------------------------------------------------------        
025200     READ PIG-REPORT-FILE INTO PIG-REPORT-REC.                            
025300     IF  WK-C-END-OF-FILE                                                 
025400         GO TO C019-READ-ONE-REPORT-LINE-EX.                              
025500     INSPECT PIG-REPORT-REC TALLYING WK-N-PIG-RAN-TAG-POS                 
025600         FOR ALL "Ran".                                                   
025700     IF  WK-N-PIG-RAN-TAG-POS NOT = ZERO                                  
025800         MOVE C-PASS TO WK-C-BSL-STATUS-WORD.                             
025900*-----------------------------------------------------------------        
026000 C019-READ-ONE-REPORT-LINE-EX.                                            
026100*-----------------------------------------------------------------        
026200     EXIT.                                                                
026300                                                                          
026400*     average_sched_eff IS FIRST IN THE METRIC LIST FOR THIS              
026500*     THIS BENCHMARK SO IT'S THE PRIMARY METRIC UNDER THE LAB'S           
026600*     STANDARD RULE.  max/min/median/stddev SCHED_EFF, THE THREAD-        
026700*     COUNT LIST AND NUM-CONFIGS ARE ALL FOLDED INTO THE ONE              
026800*     STATISTICS RECORD OR HELD ONLY FOR THE OPERATOR LISTING -           
026900*     THE FLAT SUMMARY RECORD HAS NO ROOM FOR A METRIC PER ROW            
027000*-----------------------------------------------------------------        
027100 D000-BUILD-RESULT.                                                       
027200*-----------------------------------------------------------------        
027300     MOVE "PIG"                  TO WK-C-BSL-TEST-NAME.                   
027400     MOVE "average_sched_eff"    TO WK-C-BSL-METRIC-NAME.                 
027500     MOVE WK-N-PIG-ROW-CNT       TO WK-C-BSL-RUN-CNT.                     
027600                                                                          
027700     MOVE "02" TO WK-C-BSL-OPTION.                                        
027800     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
027900     MOVE "03" TO WK-C-BSL-OPTION.                                        
028000     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
028100     MOVE "05" TO WK-C-BSL-OPTION.                                        
028200     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
028300     MOVE "01" TO WK-C-BSL-OPTION.                                        
028400     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
028500     MOVE ZERO TO WK-C-BSL-EXEC-TIME-TOTAL.                               
028600*-----------------------------------------------------------------        
028700 D099-BUILD-RESULT-EX.                                                    
028800*-----------------------------------------------------------------        
028900     EXIT.                                                                
029000                                                                          
029100*-----------------------------------------------------------------        
029200 E000-WRITE-SUMMARY.                                                      
029300*-----------------------------------------------------------------        
029400     INITIALIZE WK-C-SUM-OUT-REC.                                         
029500     MOVE WK-C-BSL-DOC-ID        TO BMRSUM-DOC-ID.                        
029600     MOVE WK-C-BSL-TEST-NAME     TO BMRSUM-TEST-NAME.                     
029700     MOVE ZERO                   TO BMRSUM-RUN-NUMBER.                    
029800     MOVE WK-C-BSL-STATUS-WORD   TO BMRSUM-RUN-STATUS.                    
029900     MOVE WK-C-BSL-METRIC-NAME   TO BMRSUM-METRIC-NAME.                   
030000     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
030100     MOVE WK-C-BSL-UNIT-GUESS    TO BMRSUM-METRIC-UNIT.                   
030200     MOVE WK-C-BSL-EXEC-TIME-TOTAL TO BMRSUM-DURATION-SECS.               
030300     WRITE WK-C-SUM-OUT-REC.                                              
030400                                                                          
030500     INITIALIZE WK-C-STA-OUT-REC.                                         
030600     MOVE WK-C-BSL-DOC-ID        TO BMRSTA-DOC-ID.                        
030700     MOVE WK-C-BSL-MEAN          TO BMRSTA-MEAN.                          
030800     MOVE WK-C-BSL-MEDIAN        TO BMRSTA-MEDIAN.                        
030900     MOVE WK-C-BSL-MIN           TO BMRSTA-MIN.                           
031000     MOVE WK-C-BSL-MAX           TO BMRSTA-MAX.                           
031100     MOVE WK-C-BSL-STDDEV        TO BMRSTA-STDDEV.                        
031200     MOVE WK-N-PIG-ROW-CNT       TO BMRSTA-SAMPLE-COUNT.                  
031300     WRITE WK-C-STA-OUT-REC.                                              
031400*-----------------------------------------------------------------        
031500 E099-WRITE-SUMMARY-EX.                                                   
031600*-----------------------------------------------------------------        
031700     EXIT.                                                                
031800                                                                          
031900*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
032000*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
032100*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
032200*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
032300*     "_<N>" FOR THE ITERATION NUMBER                                     
032400*-----------------------------------------------------------------        
032500 F1000-WRITE-SOURCE-RECORD.                                               
032600*-----------------------------------------------------------------        
032700     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
032800     MOVE 1      TO WK-N-PTR.                                             
032900     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
033000     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
033100     PERFORM F1010-EXTRACT-ELEMENT                                        
033200        THRU F1019-EXTRACT-ELEMENT-EX                                     
033300             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
033400                                                                          
033500     INITIALIZE WK-C-SRC-OUT-REC.                                         
033600     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
033700     MOVE ZERO   TO BMRSRC-ITERATION.                                     
033800     IF  WK-C-UTL-FIELD-CNT >= 4                                          
033900         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
034000         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
034100             TO BMRSRC-SCENARIO-NAME                                      
034200         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
034300         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
034400             TO BMRSRC-OS-VENDOR                                          
034500         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
034600         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
034700             TO BMRSRC-CLOUD-PROVIDER                                     
034800         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
034900             TO WK-C-LAST-ELEMENT                                         
035000         PERFORM F1020-SPLIT-ITERATION                                    
035100            THRU F1029-SPLIT-ITERATION-EX                                 
035200     END-IF.                                                              
035300                                                                          
035400     WRITE WK-C-SRC-OUT-REC.                                              
035500*-----------------------------------------------------------------        
035600 F1099-WRITE-SOURCE-RECORD-EX.                                            
035700*-----------------------------------------------------------------        
035800     EXIT.                                                                
035900                                                                          
036000*-----------------------------------------------------------------        
036100 F1010-EXTRACT-ELEMENT.                                                   
036200*-----------------------------------------------------------------        
036300     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
036400     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
036500         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
036600         WITH POINTER WK-N-PTR                                            
036700     END-UNSTRING.                                                        
036800*-----------------------------------------------------------------        
036900 F1019-EXTRACT-ELEMENT-EX.                                                
037000*-----------------------------------------------------------------        
037100     EXIT.                                                                
037200                                                                          
037300*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
037400*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
037500*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
037600*-----------------------------------------------------------------        
037700 F1020-SPLIT-ITERATION.                                                   
037800*-----------------------------------------------------------------        
037900     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
038000     MOVE ZERO TO WK-N-USCORE-CNT.                                        
038100     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
038200         FOR ALL "_".                                                     
038300     IF  WK-N-USCORE-CNT = ZERO                                           
038400         GO TO F1029-SPLIT-ITERATION-EX.                                  
038500                                                                          
038600     MOVE 32 TO WK-N-SCAN-POS.                                            
038700     PERFORM F1030-FIND-USCORE                                            
038800        THRU F1039-FIND-USCORE-EX                                         
038900             UNTIL WK-N-SCAN-POS = ZERO                                   
039000             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
039100     IF  WK-N-SCAN-POS = ZERO                                             
039200         GO TO F1029-SPLIT-ITERATION-EX.                                  
039300                                                                          
039400     MOVE SPACES TO WK-C-ITER-TEXT.                                       
039500     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
039600     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
039700         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
039800             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
039900         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
040000             TO BMRSRC-INSTANCE-TYPE                                      
040100         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
040200         IF  WK-C-ITER-TEXT IS NUMERIC                                    
040300             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
040400         END-IF                                                           
040500     END-IF.                                                              
040600*-----------------------------------------------------------------        
040700 F1029-SPLIT-ITERATION-EX.                                                
040800*-----------------------------------------------------------------        
040900     EXIT.                                                                
041000                                                                          
041100*-----------------------------------------------------------------        
041200 F1030-FIND-USCORE.                                                       
041300*-----------------------------------------------------------------        
041400     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
041500*-----------------------------------------------------------------        
041600 F1039-FIND-USCORE-EX.                                                    
041700*-----------------------------------------------------------------        
041800     EXIT.                                                                
041900                                                                          
042000******************************************************************        
042100* END OF PROGRAM SOURCE - BMRPIG                                          
042200******************************************************************        
