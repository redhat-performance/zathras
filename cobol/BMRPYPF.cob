000100******************************************************************        
000200 IDENTIFICATION DIVISION.                                                 
000300******************************************************************        
000400 PROGRAM-ID.     BMRPYPF.                                                 
000500 AUTHOR.         P J KENDALL.                                             
000600 INSTALLATION.   PERFORMANCE LAB SYSTEMS GROUP.                           
000700 DATE-WRITTEN.   05 OCT 1992.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : PYPERF RESULT PARSER.  UNLIKE THE OTHER BENCHMARK          
001200*              PARSERS IN THIS SUITE, ONE PYPERF FEED FILE CARRIES        
001300*              A WHOLE COLLECTION OF INDEPENDENT SUB-BENCHMARKS -         
001400*              EACH ONE OPENED BY ITS OWN BENCHMARK: MARKER LINE -        
001500*              AND EACH SUB-BENCHMARK BECOMES ITS OWN OUTPUT              
001600*              DOCUMENT, WITH ITS OWN SUMMARY, STATISTICS, TIME           
001700*              SERIES AND SOURCE RECORDS.  SAMPLE VALUES POOL             
001800*              ACROSS EVERY RUN: BLOCK WITHIN ONE SUB-BENCHMARK           
001900*              BEFORE THE STATISTICS ARE TAKEN.                           
002000*-----------------------------------------------------------------        
002100* HISTORY OF MODIFICATION:                                                
002200*-----------------------------------------------------------------        
002300* TAG    DATE       DEV    DESCRIPTION                                    
002400*------ ---------- ------ -------------------------------------           
002500* BMR025 05/10/1992 PJK    INITIAL VERSION                                
002600* BMR039 14/12/1999 MCQ    Y2K REVIEW - THE ONLY DATES ON                 
002700*                             THIS FEED ARE THE RUN: BLOCK                
002800*                             STAMPS, COPIED THROUGH AS TEXT              
002900*                             AND NEVER COMPARED OR CALCULATED            
003000*                             ON - NO CHANGE REQUIRED                     
003100* BMR043 11/02/2001 SKN    THE LAB'S HEADLINE FIGURE FOR                  
003200*                             PYPERF IS THE POOLED MEAN, NOT              
003300*                             THE MEDIAN USED EVERYWHERE ELSE             
003400*                             BY BMRBASE OPTION 3 - OPTION 3              
003500*                             IS NOT CALLED HERE, THE MEAN                
003600*                             FROM OPTION 2 IS USED FOR THE               
003700*                             PRIMARY METRIC INSTEAD - SEE                
003800*                             C000-FLUSH-BENCHMARK                        
003900*-----------------------------------------------------------------        
004000                                                                          
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300******************************************************************        
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-AS400.                                              
004600 OBJECT-COMPUTER. IBM-AS400.                                              
004700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT PYPF-INPUT-FILE ASSIGN TO BMRPYPI                             
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WK-C-FILE-STATUS.                                 
005300     SELECT SUM-OUTPUT-FILE ASSIGN TO BMRSUM                              
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WK-C-FILE-STATUS.                                 
005600     SELECT STA-OUTPUT-FILE ASSIGN TO BMRSTA                              
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WK-C-FILE-STATUS.                                 
005900     SELECT TSD-OUTPUT-FILE ASSIGN TO BMRTSD                              
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WK-C-FILE-STATUS.                                 
006200     SELECT SRC-OUTPUT-FILE ASSIGN TO BMRSRC                              
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WK-C-FILE-STATUS.                                 
006500                                                                          
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800******************************************************************        
006900 FILE SECTION.                                                            
007000 FD  PYPF-INPUT-FILE.                                                     
007100 01  PYPF-INPUT-REC               PIC X(200).                             
007200 FD  SUM-OUTPUT-FILE.                                                     
007300 01  WK-C-SUM-OUT-REC.                                                    
007400     COPY BMRSUM.                                                         
007500 FD  STA-OUTPUT-FILE.                                                     
007600 01  WK-C-STA-OUT-REC.                                                    
007700     COPY BMRSTA.                                                         
007800 FD  TSD-OUTPUT-FILE.                                                     
007900 01  WK-C-TSD-OUT-REC.                                                    
008000     COPY BMRTSD.                                                         
008100 FD  SRC-OUTPUT-FILE.                                                     
008200 01  WK-C-SRC-OUT-REC.                                                    
008300     COPY BMRSRC.                                                         
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  FILLER                     PIC X(24) VALUE                           
008700         "** PROGRAM BMRPYPF**".                                          
008800                                                                          
008900 01  WK-C-COMMON.                                                         
009000     COPY BMRCMN.                                                         
009100*     DUMP VIEW OF THE COMMON AREA - SAME DEVICE USED ON                  
009200*     EVERY MODULE IN THIS SUITE                                          
009300 01  WK-C-COMMON-DUMP REDEFINES WK-C-COMMON                               
009400                                 PIC X(20).                               
009500                                                                          
009600 01  WK-C-BSL-AREA.                                                       
009700     COPY BMRBSL.                                                         
009800*     SAME DUMP-VIEW DEVICE FOR THE RESULT-BUILDER LINKAGE AREA           
009900 01  WK-C-BSL-DUMP REDEFINES WK-C-BSL-AREA                                
010000                                 PIC X(50).                               
010100 01  WK-C-UTL-AREA.                                                       
010200     COPY BMRUTL.                                                         
010300                                                                          
010400*     ONE key:value ROW OF THE FEED FILE, PLUS ITS LEGACY TRACE-          
010500*     ROUTINE DUMP VIEW - THE SAME DEVICE USED ON EVERY MODULE            
010600 01  WK-C-PYPF-ROW-AREA.                                                  
010700     05  WK-C-PYPF-KEY            PIC X(24).                              
010800     05  WK-N-PYPF-CUR-VALUE    COMP PIC S9(03)V9(09) VALUE ZERO.         
010900 01  WK-C-PYPF-ROW-DUMP REDEFINES WK-C-PYPF-ROW-AREA                      
011000                                 PIC X(32).                               
011100                                                                          
011200*     RAW RUN: TIMESTAMP TEXT, PLUS A BREAKDOWN VIEW USED TO CHECK        
011300*     IT IS A GENUINE "YYYY-MM-DD HH:MM:SS.FFFFFF" STAMP BEFORE IT        
011400*     IS RESHAPED INTO ISO 8601 - THIS COMPILER HAS NO CALENDAR           
011500*     ROUTINE, SO THE CHECK IS DONE GROUP BY GROUP BY HAND                
011600 01  WK-C-PYPF-TS-RAW            PIC X(30).                               
011700 01  WK-C-PYPF-TS-PARTS REDEFINES WK-C-PYPF-TS-RAW.                       
011800     05  WK-C-PYPF-TS-YEAR        PIC X(04).                              
011900     05  WK-C-PYPF-TS-DASH1       PIC X(01).                              
012000     05  WK-C-PYPF-TS-MONTH       PIC X(02).                              
012100     05  WK-C-PYPF-TS-DASH2       PIC X(01).                              
012200     05  WK-C-PYPF-TS-DAY         PIC X(02).                              
012300     05  WK-C-PYPF-TS-SPACE       PIC X(01).                              
012400     05  WK-C-PYPF-TS-HOUR        PIC X(02).                              
012500     05  WK-C-PYPF-TS-COLON1      PIC X(01).                              
012600     05  WK-C-PYPF-TS-MIN         PIC X(02).                              
012700     05  WK-C-PYPF-TS-COLON2      PIC X(01).                              
012800     05  WK-C-PYPF-TS-SEC         PIC X(02).                              
012900     05  FILLER                   PIC X(11).                              
013000                                                                          
013100*     RUNNING STATE WHILE THE FEED FILE IS BEING READ - ONE               
013200*     BENCHMARK: BLOCK IS "OPEN" AT A TIME, FLUSHED TO ITS OWN            
013300*     OUTPUT DOCUMENT WHEN THE NEXT BENCHMARK: LINE ARRIVES OR AT         
013400*     END OF FILE                                                         
013500 01  WK-C-PYPF-SWEEP-AREA.                                                
013600     05  WK-N-PYPF-LINE-CNT       COMP PIC 9(05) VALUE ZERO.              
013700     05  WK-C-PYPF-BENCH-OPEN-SW  PIC X(01) VALUE "N".                    
013800         88  WK-C-PYPF-BENCH-OPEN         VALUE "Y".                      
013900     05  WK-C-PYPF-FAILED-SW      PIC X(01) VALUE SPACE.                  
014000         88  WK-C-PYPF-FAILED             VALUE "Y".                      
014100     05  WK-C-PYPF-ERR-MSG        PIC X(60) VALUE SPACES.                 
014200*     CURRENT BENCHMARK'S OWN IDENTITY - description/loops ARE            
014300*     CAPTURED FOR THE OPERATOR LISTING ONLY, THE FLAT SUMMARY            
014400*     RECORD HAS NO FIELD TO CARRY THEM FORWARD                           
014500     05  WK-C-PYPF-CUR-NAME       PIC X(40) VALUE SPACES.                 
014600     05  WK-C-PYPF-CUR-DESC       PIC X(60) VALUE SPACES.                 
014700     05  WK-N-PYPF-CUR-LOOPS    COMP PIC 9(09) VALUE ZERO.                
014800*     CURRENT RUN: BLOCK'S OWN STAMP AND OPTIONAL METADATA -              
014900*     cpu_freq/mem_max_rss/run_duration_seconds RIDE ALONG PER            
015000*     SAMPLE IN THE SOURCE FEED BUT HAVE NO HOME ON BMRTSD EITHER,        
015100*     SO THEY ARE VALIDATED AND THEN DROPPED, SAME AS ABOVE               
015200     05  WK-C-PYPF-CUR-RUN-TS     PIC X(24) VALUE SPACES.                 
015300     05  WK-C-PYPF-CUR-CPU-FREQ   PIC X(40) VALUE SPACES.                 
015400     05  WK-N-PYPF-CUR-MEM-RSS  COMP PIC 9(12) VALUE ZERO.                
015500     05  WK-N-PYPF-CUR-DURATION COMP PIC S9(05)V9(03) VALUE ZERO.         
015600                                                                          
015700*     POOLED SAMPLE VALUES FOR THE CURRENTLY OPEN BENCHMARK,              
015800*     WITH EACH SAMPLE'S OWNING RUN: STAMP CARRIED ALONGSIDE IT -         
015900*     POOLED ACROSS EVERY RUN: BLOCK PER THE LAB'S PYPERF RULE            
016000     05  WK-N-PYPF-VALUE-CNT      COMP PIC 9(03) VALUE ZERO.              
016100     05  WK-N-PYPF-VALUE-TAB    COMP PIC S9(03)V9(09)                     
016200             OCCURS 300 TIMES VALUE ZERO.                                 
016300     05  WK-C-PYPF-VALUE-TS-TAB   PIC X(24)                               
016400             OCCURS 300 TIMES VALUE SPACES.                               
016500                                                                          
016600*     DOCUMENT-LEVEL COUNTERS RETURNED TO BMRMAIN, AND A SMALL            
016700*     LOCAL TABLE OF DOC-IDS ALREADY PRODUCED BY THIS INVOCATION -        
016800*     BMRFPRT KEEPS ITS OWN SEEN-DOC TABLE FOR THE WHOLE BATCH RUN        
016900*     BUT DOES NOT HAND THE DUPLICATE FLAG BACK TO THE CALLER, SO         
017000*     THIS MODULE WATCHES ITS OWN DOCUMENT IDS INSTEAD                    
017100     05  WK-N-PYPF-DOC-CNT        COMP PIC 9(03) VALUE ZERO.              
017200     05  WK-N-PYPF-DUP-CNT        COMP PIC 9(03) VALUE ZERO.              
017300     05  WK-N-PYPF-TS-TOTAL       COMP PIC 9(05) VALUE ZERO.              
017400     05  WK-N-PYPF-SEEN-CNT       COMP PIC 9(03) VALUE ZERO.              
017500     05  WK-C-PYPF-SEEN-DOC-TAB   PIC X(48)                               
017600             OCCURS 300 TIMES VALUE SPACES.                               
017700     05  WK-C-PYPF-DUP-FOUND-SW   PIC X(01) VALUE "N".                    
017800                                                                          
017900*     WORK FIELDS FOR THE TIMESTAMP CHECK, THE DUPLICATE SEARCH           
018000*     AND THE TIME-SERIES WRITE LOOP                                      
018100     05  WK-C-PYPF-TS-OK-SW       PIC X(01) VALUE "Y".                    
018200     05  WK-N-PYPF-SCAN-IDX       COMP PIC 9(03) VALUE ZERO.              
018300     05  WK-N-PYPF-SEQ            COMP PIC 9(05) VALUE ZERO.              
018400                                                                          
018500 01  WK-C-PATH-WORK-AREA.                                                 
018600     05  WK-N-PTR                 COMP PIC S9(04) VALUE ZERO.             
018700     05  WK-N-PATH-IDX            COMP PIC S9(04) VALUE ZERO.             
018800     05  WK-C-LAST-ELEMENT        PIC X(32).                              
018900     05  WK-N-USCORE-CNT          COMP PIC S9(04) VALUE ZERO.             
019000     05  WK-N-SCAN-POS            COMP PIC S9(04) VALUE ZERO.             
019100     05  WK-C-ITER-TEXT           PIC X(04).                              
019200     05  WK-N-ITER-LEN            COMP PIC S9(04) VALUE ZERO.             
019300                                                                          
019400******************************************************************        
019500 LINKAGE SECTION.                                                         
019600******************************************************************        
019700 COPY BMRLNK.                                                             
019800                                                                          
019900******************************************************************        
020000 PROCEDURE DIVISION USING WK-C-LNK-RECORD.                                
020100******************************************************************        
020200 MAIN-MODULE.                                                             
020300     PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.               
020400     PERFORM B000-READ-INPUT-FILE  THRU B099-READ-INPUT-FILE-EX.          
020500                                                                          
020600     IF  WK-C-PYPF-FAILED                                                 
020700         GO TO C910-FAIL-UNIT.                                            
020800     IF  WK-N-PYPF-DOC-CNT = ZERO                                         
020900         MOVE "NO BENCHMARK DATA FOUND IN PYPERF FILE"                    
021000             TO WK-C-LNK-ERROR-MSG                                        
021100         SET  WK-C-LNK-SKIPPED  TO TRUE                                   
021200         GO TO Z000-CLOSE-FILES.                                          
021300                                                                          
021400     SET  WK-C-LNK-OK           TO TRUE.                                  
021500     MOVE WK-N-PYPF-DOC-CNT             TO WK-C-LNK-RUN-COUNT.            
021600     MOVE WK-N-PYPF-DOC-CNT             TO WK-C-LNK-DOC-COUNT.            
021700     MOVE WK-N-PYPF-DUP-CNT             TO WK-C-LNK-DUP-COUNT.            
021800     MOVE WK-N-PYPF-TS-TOTAL            TO WK-C-LNK-TS-INDEXED.           
021900     MOVE ZERO                          TO WK-C-LNK-TS-SKIPPED.           
022000     MOVE SPACES                TO WK-C-LNK-ERROR-MSG.                    
022100     GO TO Z000-CLOSE-FILES.                                              
022200                                                                          
022300*-----------------------------------------------------------------        
022400 C910-FAIL-UNIT.                                                          
022500*-----------------------------------------------------------------        
022600     SET  WK-C-LNK-FAILED       TO TRUE                                   
022700     MOVE ZERO                  TO WK-C-LNK-RUN-COUNT                     
022800                                    WK-C-LNK-DOC-COUNT                    
022900                                    WK-C-LNK-DUP-COUNT                    
023000                                    WK-C-LNK-TS-INDEXED                   
023100                                    WK-C-LNK-TS-SKIPPED                   
023200     MOVE WK-C-PYPF-ERR-MSG             TO WK-C-LNK-ERROR-MSG.            
023300 Z000-CLOSE-FILES.                                                        
023400     CLOSE PYPF-INPUT-FILE SUM-OUTPUT-FILE STA-OUTPUT-FILE                
023500           TSD-OUTPUT-FILE SRC-OUTPUT-FILE.                               
023600     GOBACK.                                                              
023700                                                                          
023800*-----------------------------------------------------------------        
023900 A000-INITIALIZE.                                                         
024000*-----------------------------------------------------------------        
024100     OPEN INPUT  PYPF-INPUT-FILE.                                         
024200     OPEN EXTEND SUM-OUTPUT-FILE.                                         
024300     OPEN EXTEND STA-OUTPUT-FILE.                                         
024400     OPEN EXTEND TSD-OUTPUT-FILE.                                         
024500     OPEN EXTEND SRC-OUTPUT-FILE.                                         
024600*-----------------------------------------------------------------        
024700 A099-INITIALIZE-EX.                                                      
024800*-----------------------------------------------------------------        
024900     EXIT.                                                                
025000                                                                          
025100*     A BENCHMARK: LINE OPENS A NEW SUB-BENCHMARK, FLUSHING ANY           
025200*     ONE ALREADY OPEN TO ITS OWN DOCUMENT FIRST - THE LAST ONE           
025300*     IS FLUSHED AT END OF FILE, SINCE BENCHMARK: NEVER CLOSES            
025400*     THE BLOCK BEFORE IT, ONLY OPENS THE NEXT ONE                        
025500*-----------------------------------------------------------------        
025600 B000-READ-INPUT-FILE.                                                    
025700*-----------------------------------------------------------------        
025800     PERFORM B010-READ-ONE-LINE THRU B019-READ-ONE-LINE-EX                
025900             UNTIL WK-C-END-OF-FILE                                       
026000             OR WK-N-PYPF-LINE-CNT >= 50000                               
026100             OR WK-C-PYPF-FAILED.                                         
026200     IF  WK-C-PYPF-BENCH-OPEN AND NOT WK-C-PYPF-FAILED                    
026300         PERFORM C000-FLUSH-BENCHMARK THRU C099-FLUSH-BENCHMARK-EX        
026400     END-IF.                                                              
026500*-----------------------------------------------------------------        
026600 B099-READ-INPUT-FILE-EX.                                                 
026700*-----------------------------------------------------------------        
026800     EXIT.                                                                
026900                                                                          
027000*-----------------------------------------------------------------        
027100 B010-READ-ONE-LINE.                                                      
027200*-----------------------------------------------------------------        
027300     READ PYPF-INPUT-FILE INTO PYPF-INPUT-REC.                            
027400     IF  WK-C-END-OF-FILE                                                 
027500         GO TO B019-READ-ONE-LINE-EX.                                     
027600     ADD 1 TO WK-N-PYPF-LINE-CNT.                                         
027700     IF  PYPF-INPUT-REC = SPACES                                          
027800         GO TO B019-READ-ONE-LINE-EX.                                     
027900                                                                          
028000     MOVE "02"            TO WK-C-UTL-OPTION.                             
028100     MOVE PYPF-INPUT-REC  TO WK-C-UTL-RAW-LINE.                           
028200     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
028300     MOVE WK-C-UTL-FIELD-TAB (1) TO WK-C-PYPF-KEY.                        
028400                                                                          
028500     EVALUATE WK-C-PYPF-KEY                                               
028600         WHEN "BENCHMARK"                                                 
028700             PERFORM B100-START-BENCHMARK                                 
028800                THRU B109-START-BENCHMARK-EX                              
028900         WHEN "DESCRIPTION"                                               
029000             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-PYPF-CUR-DESC            
029100         WHEN "LOOPS"                                                     
029200             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
029300             MOVE "04" TO WK-C-UTL-OPTION                                 
029400             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
029500             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PYPF-CUR-LOOPS           
029600         WHEN "RUN"                                                       
029700             PERFORM B200-START-RUN THRU B209-START-RUN-EX                
029800         WHEN "CPU_FREQ"                                                  
029900             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-PYPF-CUR-CPU-FREQ        
030000         WHEN "MEM_MAX_RSS"                                               
030100             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
030200             MOVE "04" TO WK-C-UTL-OPTION                                 
030300             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
030400             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PYPF-CUR-MEM-RSS         
030500         WHEN "DURATION"                                                  
030600             MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1)        
030700             MOVE "04" TO WK-C-UTL-OPTION                                 
030800             CALL "BMRUTIL" USING WK-C-UTL-RECORD                         
030900             MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PYPF-CUR-DURATION        
031000         WHEN "VALUE"                                                     
031100             PERFORM B300-CAPTURE-VALUE THRU B309-CAPTURE-VALUE-EX        
031200         WHEN OTHER                                                       
031300*             UNRECOGNISED MARKER - READ AND DISCARDED                    
031400             CONTINUE                                                     
031500     END-EVALUATE.                                                        
031600*-----------------------------------------------------------------        
031700 B019-READ-ONE-LINE-EX.                                                   
031800*-----------------------------------------------------------------        
031900     EXIT.                                                                
032000                                                                          
032100*-----------------------------------------------------------------        
032200 B100-START-BENCHMARK.                                                    
032300*-----------------------------------------------------------------        
032400     IF  WK-C-PYPF-BENCH-OPEN                                             
032500         PERFORM C000-FLUSH-BENCHMARK THRU C099-FLUSH-BENCHMARK-EX        
032600     END-IF.                                                              
032700     IF  WK-C-PYPF-FAILED                                                 
032800         GO TO B109-START-BENCHMARK-EX.                                   
032900                                                                          
033000     SET  WK-C-PYPF-BENCH-OPEN  TO TRUE.                                  
033100     MOVE SPACES TO WK-C-PYPF-CUR-DESC WK-C-PYPF-CUR-CPU-FREQ             
033200                    WK-C-PYPF-CUR-RUN-TS.                                 
033300     MOVE ZERO   TO WK-N-PYPF-CUR-LOOPS WK-N-PYPF-CUR-MEM-RSS             
033400                    WK-N-PYPF-CUR-DURATION WK-N-PYPF-VALUE-CNT.           
033500     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-PYPF-CUR-NAME.                   
033600*-----------------------------------------------------------------        
033700 B109-START-BENCHMARK-EX.                                                 
033800*-----------------------------------------------------------------        
033900     EXIT.                                                                
034000                                                                          
034100*     EACH RUN: LINE STARTS A NEW TIMING CONTEXT WITHIN THE               
034200*     CURRENTLY OPEN BENCHMARK - ITS OPTIONAL cpu_freq/mem_max_rss        
034300*     /duration FIGURES RESET HERE, SINCE THEY BELONG TO THIS RUN         
034400*     ALONE, NOT THE BENCHMARK AS A WHOLE                                 
034500*-----------------------------------------------------------------        
034600 B200-START-RUN.                                                          
034700*-----------------------------------------------------------------        
034800     MOVE SPACES         TO WK-C-PYPF-TS-RAW.                             
034900     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-PYPF-TS-RAW.                     
035000     PERFORM B210-VALIDATE-TIMESTAMP                                      
035100        THRU B219-VALIDATE-TIMESTAMP-EX.                                  
035200     IF  WK-C-PYPF-FAILED                                                 
035300         GO TO B209-START-RUN-EX.                                         
035400                                                                          
035500     MOVE SPACES TO WK-C-PYPF-CUR-CPU-FREQ.                               
035600     MOVE ZERO   TO WK-N-PYPF-CUR-MEM-RSS WK-N-PYPF-CUR-DURATION.         
035700                                                                          
035800     MOVE SPACES TO WK-C-PYPF-CUR-RUN-TS.                                 
035900     STRING WK-C-PYPF-TS-YEAR   DELIMITED BY SIZE                         
036000            "-"                 DELIMITED BY SIZE                         
036100            WK-C-PYPF-TS-MONTH  DELIMITED BY SIZE                         
036200            "-"                 DELIMITED BY SIZE                         
036300            WK-C-PYPF-TS-DAY    DELIMITED BY SIZE                         
036400            "T"                 DELIMITED BY SIZE                         
036500            WK-C-PYPF-TS-HOUR   DELIMITED BY SIZE                         
036600            ":"                 DELIMITED BY SIZE                         
036700            WK-C-PYPF-TS-MIN    DELIMITED BY SIZE                         
036800            ":"                 DELIMITED BY SIZE                         
036900            WK-C-PYPF-TS-SEC    DELIMITED BY SIZE                         
037000            "Z"                 DELIMITED BY SIZE                         
037100         INTO WK-C-PYPF-CUR-RUN-TS.                                       
037200*-----------------------------------------------------------------        
037300 B209-START-RUN-EX.                                                       
037400*-----------------------------------------------------------------        
037500     EXIT.                                                                
037600                                                                          
037700*     GROUP-BY-GROUP CHECK OF THE RAW STAMP - EVERY PUNCTUATION           
037800*     POSITION MUST BE LITERALLY "-", SPACE, ":" WHERE EXPECTED,          
037900*     AND EVERY DATE/TIME GROUP MUST BE NUMERIC                           
038000*-----------------------------------------------------------------        
038100 B210-VALIDATE-TIMESTAMP.                                                 
038200*-----------------------------------------------------------------        
038300     MOVE "Y" TO WK-C-PYPF-TS-OK-SW.                                      
038400     IF  WK-C-PYPF-TS-DASH1  NOT = "-"  OR                                
038500         WK-C-PYPF-TS-DASH2  NOT = "-"  OR                                
038600         WK-C-PYPF-TS-SPACE  NOT = " "  OR                                
038700         WK-C-PYPF-TS-COLON1 NOT = ":"  OR                                
038800         WK-C-PYPF-TS-COLON2 NOT = ":"                                    
038900         MOVE "N" TO WK-C-PYPF-TS-OK-SW.                                  
039000     IF  WK-C-PYPF-TS-YEAR  IS NOT NUMERIC  OR                            
039100         WK-C-PYPF-TS-MONTH IS NOT NUMERIC  OR                            
039200         WK-C-PYPF-TS-DAY   IS NOT NUMERIC  OR                            
039300         WK-C-PYPF-TS-HOUR  IS NOT NUMERIC  OR                            
039400         WK-C-PYPF-TS-MIN   IS NOT NUMERIC  OR                            
039500         WK-C-PYPF-TS-SEC   IS NOT NUMERIC                                
039600         MOVE "N" TO WK-C-PYPF-TS-OK-SW.                                  
039700                                                                          
039800     IF  WK-C-PYPF-TS-OK-SW = "N"                                         
039900         MOVE "MALFORMED RUN TIMESTAMP IN PYPERF FILE"                    
040000             TO WK-C-PYPF-ERR-MSG                                         
040100         SET  WK-C-PYPF-FAILED  TO TRUE.                                  
040200*-----------------------------------------------------------------        
040300 B219-VALIDATE-TIMESTAMP-EX.                                              
040400*-----------------------------------------------------------------        
040500     EXIT.                                                                
040600                                                                          
040700*     A VALUE: LINE OUTSIDE ANY RUN: BLOCK HAS NO OWNING TIMESTAMP        
040800*     AND IS TREATED AS MALFORMED INPUT, NOT SILENTLY DROPPED             
040900*-----------------------------------------------------------------        
041000 B300-CAPTURE-VALUE.                                                      
041100*-----------------------------------------------------------------        
041200     IF  WK-C-PYPF-CUR-RUN-TS = SPACES                                    
041300         MOVE "VALUE ROW WITH NO OPEN RUN BLOCK IN PYPERF FILE"           
041400             TO WK-C-PYPF-ERR-MSG                                         
041500         SET  WK-C-PYPF-FAILED  TO TRUE                                   
041600         GO TO B309-CAPTURE-VALUE-EX.                                     
041700                                                                          
041800     MOVE WK-C-UTL-FIELD-TAB (2) TO WK-C-UTL-FIELD-TAB (1).               
041900     MOVE "04" TO WK-C-UTL-OPTION.                                        
042000     CALL "BMRUTIL" USING WK-C-UTL-RECORD.                                
042100     MOVE WK-C-UTL-NUMERIC-VALUE TO WK-N-PYPF-CUR-VALUE.                  
042200                                                                          
042300     IF  WK-N-PYPF-VALUE-CNT < 300                                        
042400         ADD 1 TO WK-N-PYPF-VALUE-CNT                                     
042500         MOVE WK-N-PYPF-CUR-VALUE                                         
042600             TO WK-N-PYPF-VALUE-TAB (WK-N-PYPF-VALUE-CNT)                 
042700         MOVE WK-C-PYPF-CUR-RUN-TS                                        
042800             TO WK-C-PYPF-VALUE-TS-TAB (WK-N-PYPF-VALUE-CNT)              
042900     END-IF.                                                              
043000*-----------------------------------------------------------------        
043100 B309-CAPTURE-VALUE-EX.                                                   
043200*-----------------------------------------------------------------        
043300     EXIT.                                                                
043400                                                                          
043500*     ONE CLOSED BENCHMARK: BLOCK BECOMES ONE OUTPUT DOCUMENT -           
043600*     THE POOLED SAMPLE ARRAY RIDES IN WK-C-BSL-DURATION-TAB SO           
043700*     THE STATISTICS KERNEL SEES EVERY SAMPLE, BUT THAT BORROWED          
043800*     RUN-CNT IS THE SAMPLE COUNT, NOT THE NUMBER OF BMRSUM ROWS -        
043900*     PYPERF WRITES EXACTLY ONE SUMMARY ROW PER DOCUMENT, RUN             
044000*     NUMBER ZERO, SINCE EACH SUB-BENCHMARK IS ITS OWN DOCUMENT           
044100*-----------------------------------------------------------------        
044200 C000-FLUSH-BENCHMARK.                                                    
044300*-----------------------------------------------------------------        
044400     IF  WK-N-PYPF-VALUE-CNT = ZERO                                       
044500         GO TO C099-FLUSH-BENCHMARK-EX.                                   
044600                                                                          
044700     PERFORM C100-BUILD-TEST-NAME THRU C109-BUILD-TEST-NAME-EX.           
044800     MOVE "mean_seconds"          TO WK-C-BSL-METRIC-NAME.                
044900     MOVE C-PASS                  TO WK-C-BSL-STATUS-WORD.                
045000     MOVE WK-N-PYPF-VALUE-CNT     TO WK-C-BSL-RUN-CNT.                    
045100     PERFORM C120-COPY-ONE-SAMPLE THRU C129-COPY-ONE-SAMPLE-EX            
045200             VARYING WK-N-PYPF-SCAN-IDX FROM 1 BY 1                       
045300             UNTIL WK-N-PYPF-SCAN-IDX > WK-N-PYPF-VALUE-CNT.              
045400                                                                          
045500     MOVE "02" TO WK-C-BSL-OPTION.                                        
045600     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
045700*         OPTION 3 (MEDIAN) IS DELIBERATELY SKIPPED HERE - SEE            
045800*         BMR043 - THE POOLED MEAN COMPUTED BY OPTION 2 ABOVE IS          
045900*         THE LAB'S PYPERF HEADLINE FIGURE INSTEAD                        
046000     MOVE WK-C-BSL-MEAN           TO WK-C-BSL-PRIMARY-METRIC.             
046100     MOVE "05" TO WK-C-BSL-OPTION.                                        
046200     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
046300     MOVE "01" TO WK-C-BSL-OPTION.                                        
046400     CALL "BMRBASE" USING WK-C-BSL-RECORD.                                
046500                                                                          
046600     PERFORM C200-CHECK-DUPLICATE THRU C209-CHECK-DUPLICATE-EX.           
046700                                                                          
046800     INITIALIZE WK-C-SUM-OUT-REC.                                         
046900     MOVE WK-C-BSL-DOC-ID         TO BMRSUM-DOC-ID.                       
047000     MOVE WK-C-BSL-TEST-NAME      TO BMRSUM-TEST-NAME.                    
047100     MOVE ZERO                    TO BMRSUM-RUN-NUMBER.                   
047200     MOVE WK-C-BSL-STATUS-WORD    TO BMRSUM-RUN-STATUS.                   
047300     MOVE WK-C-BSL-METRIC-NAME    TO BMRSUM-METRIC-NAME.                  
047400     MOVE WK-C-BSL-PRIMARY-METRIC TO BMRSUM-METRIC-VALUE.                 
047500     MOVE WK-C-BSL-UNIT-GUESS     TO BMRSUM-METRIC-UNIT.                  
047600     MOVE ZERO                    TO BMRSUM-DURATION-SECS.                
047700     WRITE WK-C-SUM-OUT-REC.                                              
047800                                                                          
047900     INITIALIZE WK-C-STA-OUT-REC.                                         
048000     MOVE WK-C-BSL-DOC-ID         TO BMRSTA-DOC-ID.                       
048100     MOVE WK-C-BSL-MEAN           TO BMRSTA-MEAN.                         
048200     MOVE WK-C-BSL-MEDIAN         TO BMRSTA-MEDIAN.                       
048300     MOVE WK-C-BSL-MIN            TO BMRSTA-MIN.                          
048400     MOVE WK-C-BSL-MAX            TO BMRSTA-MAX.                          
048500     MOVE WK-C-BSL-STDDEV         TO BMRSTA-STDDEV.                       
048600     MOVE WK-N-PYPF-VALUE-CNT     TO BMRSTA-SAMPLE-COUNT.                 
048700     WRITE WK-C-STA-OUT-REC.                                              
048800                                                                          
048900     PERFORM C300-WRITE-TS-POINTS THRU C309-WRITE-TS-POINTS-EX.           
049000     PERFORM F1000-WRITE-SOURCE-RECORD                                    
049100        THRU F1099-WRITE-SOURCE-RECORD-EX.                                
049200                                                                          
049300     ADD 1 TO WK-N-PYPF-DOC-CNT.                                          
049400     ADD WK-N-PYPF-VALUE-CNT TO WK-N-PYPF-TS-TOTAL.                       
049500     SET  WK-C-PYPF-BENCH-OPEN-SW TO "N".                                 
049600*-----------------------------------------------------------------        
049700 C099-FLUSH-BENCHMARK-EX.                                                 
049800*-----------------------------------------------------------------        
049900     EXIT.                                                                
050000                                                                          
050100*     COMPOUND TEST NAME pyperf_<BENCHMARK> - CARRIED THROUGH TO          
050200*     BOTH THE DOC-ID (PER THE LAB'S pyperf_<BENCHMARK>_<FINGER           
050300*     PRINT> CONVENTION) AND THE SUMMARY RECORD'S TEST-NAME, SO           
050400*     A FLAT SUMMARY LISTING CAN TELL ONE SUB-BENCHMARK FROM              
050500*     ANOTHER WITHOUT A SEPARATE COLUMN                                   
050600*-----------------------------------------------------------------        
050700 C100-BUILD-TEST-NAME.                                                    
050800*-----------------------------------------------------------------        
050900     MOVE SPACES TO WK-C-BSL-TEST-NAME.                                   
051000     STRING "pyperf_"          DELIMITED BY SIZE                          
051100            WK-C-PYPF-CUR-NAME DELIMITED BY SPACE                         
051200         INTO WK-C-BSL-TEST-NAME.                                         
051300*-----------------------------------------------------------------        
051400 C109-BUILD-TEST-NAME-EX.                                                 
051500*-----------------------------------------------------------------        
051600     EXIT.                                                                
051700                                                                          
051800 C120-COPY-ONE-SAMPLE.                                                    
051900     MOVE WK-N-PYPF-VALUE-TAB (WK-N-PYPF-SCAN-IDX)                        
052000         TO WK-C-BSL-DURATION-TAB (WK-N-PYPF-SCAN-IDX).                   
052100*-----------------------------------------------------------------        
052200 C129-COPY-ONE-SAMPLE-EX.                                                 
052300*-----------------------------------------------------------------        
052400     EXIT.                                                                
052500                                                                          
052600*     THE LOCAL SEEN-DOC TABLE COVERS ONLY THIS INVOCATION'S OWN          
052700*     DOCUMENTS - IT CANNOT SEE DUPLICATES AGAINST EARLIER UNITS          
052800*     IN THE BATCH, ONLY BMRFPRT'S OWN TABLE COVERS THAT, AND IT          
052900*     HAS NO WAY BACK TO THE CALLER                                       
053000*-----------------------------------------------------------------        
053100 C200-CHECK-DUPLICATE.                                                    
053200*-----------------------------------------------------------------        
053300     MOVE "N" TO WK-C-PYPF-DUP-FOUND-SW.                                  
053400     PERFORM C210-CHECK-ONE-SEEN-DOC                                      
053500        THRU C219-CHECK-ONE-SEEN-DOC-EX                                   
053600             VARYING WK-N-PYPF-SCAN-IDX FROM 1 BY 1                       
053700             UNTIL WK-N-PYPF-SCAN-IDX > WK-N-PYPF-SEEN-CNT                
053800             OR WK-C-PYPF-DUP-FOUND-SW = "Y".                             
053900                                                                          
054000     IF  WK-C-PYPF-DUP-FOUND-SW = "Y"                                     
054100         ADD 1 TO WK-N-PYPF-DUP-CNT                                       
054200     ELSE                                                                 
054300         IF  WK-N-PYPF-SEEN-CNT < 300                                     
054400             ADD 1 TO WK-N-PYPF-SEEN-CNT                                  
054500             MOVE WK-C-BSL-DOC-ID                                         
054600                 TO WK-C-PYPF-SEEN-DOC-TAB (WK-N-PYPF-SEEN-CNT)           
054700         END-IF                                                           
054800     END-IF.                                                              
054900*-----------------------------------------------------------------        
055000 C209-CHECK-DUPLICATE-EX.                                                 
055100*-----------------------------------------------------------------        
055200     EXIT.                                                                
055300                                                                          
055400 C210-CHECK-ONE-SEEN-DOC.                                                 
055500     IF  WK-C-PYPF-SEEN-DOC-TAB (WK-N-PYPF-SCAN-IDX)                      
055600                               = WK-C-BSL-DOC-ID                          
055700         MOVE "Y" TO WK-C-PYPF-DUP-FOUND-SW.                              
055800*-----------------------------------------------------------------        
055900 C219-CHECK-ONE-SEEN-DOC-EX.                                              
056000*-----------------------------------------------------------------        
056100     EXIT.                                                                
056200                                                                          
056300*     ONE TIME-SERIES POINT PER POOLED SAMPLE, IN CAPTURE ORDER,          
056400*     SEQUENCE FROM ZERO, EACH CARRYING ITS OWN OWNING RUN'S STAMP        
056500*-----------------------------------------------------------------        
056600 C300-WRITE-TS-POINTS.                                                    
056700*-----------------------------------------------------------------        
056800     MOVE ZERO TO WK-N-PYPF-SEQ.                                          
056900     PERFORM C310-WRITE-ONE-TS-POINT                                      
057000        THRU C319-WRITE-ONE-TS-POINT-EX                                   
057100             VARYING WK-N-PYPF-SCAN-IDX FROM 1 BY 1                       
057200             UNTIL WK-N-PYPF-SCAN-IDX > WK-N-PYPF-VALUE-CNT.              
057300*-----------------------------------------------------------------        
057400 C309-WRITE-TS-POINTS-EX.                                                 
057500*-----------------------------------------------------------------        
057600     EXIT.                                                                
057700                                                                          
057800 C310-WRITE-ONE-TS-POINT.                                                 
057900     INITIALIZE WK-C-TSD-OUT-REC.                                         
058000     MOVE WK-C-BSL-DOC-ID        TO BMRTSD-DOC-ID.                        
058100     MOVE ZERO                   TO BMRTSD-RUN-NUMBER.                    
058200     MOVE WK-N-PYPF-SEQ          TO BMRTSD-SEQUENCE.                      
058300     MOVE WK-C-PYPF-VALUE-TS-TAB (WK-N-PYPF-SCAN-IDX)                     
058400         TO BMRTSD-TIMESTAMP.                                             
058500     MOVE WK-N-PYPF-VALUE-TAB (WK-N-PYPF-SCAN-IDX)                        
058600         TO BMRTSD-VALUE.                                                 
058700     MOVE "seconds"              TO BMRTSD-UNIT.                          
058800     WRITE WK-C-TSD-OUT-REC.                                              
058900     ADD 1 TO WK-N-PYPF-SEQ.                                              
059000*-----------------------------------------------------------------        
059100 C319-WRITE-ONE-TS-POINT-EX.                                              
059200*-----------------------------------------------------------------        
059300     EXIT.                                                                
059400                                                                          
059500*     THE COLLECTION AREA ALWAYS HANDS US A PATH ENDING                   
059600*     .../<SCENARIO>/<OS-VENDOR>/<CLOUD-PROVIDER>/                        
059700*     <INSTANCE>_<ITER> - SPLIT ON "/" AND TAKE THE LAST                  
059800*     FOUR ELEMENTS, THEN SPLIT THE LAST ON THE TRAILING                  
059900*     "_<N>" FOR THE ITERATION NUMBER                                     
060000*-----------------------------------------------------------------        
060100 F1000-WRITE-SOURCE-RECORD.                                               
060200*-----------------------------------------------------------------        
060300     MOVE ZERO   TO WK-C-UTL-FIELD-CNT WK-N-PATH-IDX.                     
060400     MOVE 1      TO WK-N-PTR.                                             
060500     MOVE WK-C-LNK-FILE-NAME TO WK-C-UTL-RAW-LINE.                        
060600     MOVE "/"    TO WK-C-UTL-DELIMITER.                                   
060700     PERFORM F1010-EXTRACT-ELEMENT                                        
060800        THRU F1019-EXTRACT-ELEMENT-EX                                     
060900             UNTIL WK-N-PTR > 80 OR WK-C-UTL-FIELD-CNT >= 20.             
061000                                                                          
061100     INITIALIZE WK-C-SRC-OUT-REC.                                         
061200     MOVE WK-C-BSL-DOC-ID        TO BMRSRC-DOC-ID.                        
061300     MOVE ZERO   TO BMRSRC-ITERATION.                                     
061400     IF  WK-C-UTL-FIELD-CNT >= 4                                          
061500         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 3                   
061600         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
061700             TO BMRSRC-SCENARIO-NAME                                      
061800         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 2                   
061900         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
062000             TO BMRSRC-OS-VENDOR                                          
062100         COMPUTE WK-N-PATH-IDX = WK-C-UTL-FIELD-CNT - 1                   
062200         MOVE WK-C-UTL-FIELD-TAB (WK-N-PATH-IDX)                          
062300             TO BMRSRC-CLOUD-PROVIDER                                     
062400         MOVE WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
062500             TO WK-C-LAST-ELEMENT                                         
062600         PERFORM F1020-SPLIT-ITERATION                                    
062700            THRU F1029-SPLIT-ITERATION-EX                                 
062800     END-IF.                                                              
062900                                                                          
063000     WRITE WK-C-SRC-OUT-REC.                                              
063100*-----------------------------------------------------------------        
063200 F1099-WRITE-SOURCE-RECORD-EX.                                            
063300*-----------------------------------------------------------------        
063400     EXIT.                                                                
063500                                                                          
063600*-----------------------------------------------------------------        
063700 F1010-EXTRACT-ELEMENT.                                                   
063800*-----------------------------------------------------------------        
063900     ADD 1 TO WK-C-UTL-FIELD-CNT.                                         
064000     UNSTRING WK-C-UTL-RAW-LINE DELIMITED BY "/"                          
064100         INTO WK-C-UTL-FIELD-TAB (WK-C-UTL-FIELD-CNT)                     
064200         WITH POINTER WK-N-PTR                                            
064300     END-UNSTRING.                                                        
064400*-----------------------------------------------------------------        
064500 F1019-EXTRACT-ELEMENT-EX.                                                
064600*-----------------------------------------------------------------        
064700     EXIT.                                                                
064800                                                                          
064900*     TRAILING _<N> ON THE LAST PATH ELEMENT IS THE ITERATION             
065000*     NUMBER - SCAN BACK FROM THE RIGHT FOR THE LAST UNDERSCORE,          
065100*     EVERYTHING AFTER IT CONVERTS NUMERICALLY                            
065200*-----------------------------------------------------------------        
065300 F1020-SPLIT-ITERATION.                                                   
065400*-----------------------------------------------------------------        
065500     MOVE WK-C-LAST-ELEMENT  TO BMRSRC-INSTANCE-TYPE.                     
065600     MOVE ZERO TO WK-N-USCORE-CNT.                                        
065700     INSPECT WK-C-LAST-ELEMENT TALLYING WK-N-USCORE-CNT                   
065800         FOR ALL "_".                                                     
065900     IF  WK-N-USCORE-CNT = ZERO                                           
066000         GO TO F1029-SPLIT-ITERATION-EX.                                  
066100                                                                          
066200     MOVE 32 TO WK-N-SCAN-POS.                                            
066300     PERFORM F1030-FIND-USCORE                                            
066400        THRU F1039-FIND-USCORE-EX                                         
066500             UNTIL WK-N-SCAN-POS = ZERO                                   
066600             OR WK-C-LAST-ELEMENT (WK-N-SCAN-POS:1) = "_".                
066700     IF  WK-N-SCAN-POS = ZERO                                             
066800         GO TO F1029-SPLIT-ITERATION-EX.                                  
066900                                                                          
067000     MOVE SPACES TO WK-C-ITER-TEXT.                                       
067100     COMPUTE WK-N-ITER-LEN = 32 - WK-N-SCAN-POS.                          
067200     IF  WK-N-ITER-LEN > ZERO AND WK-N-ITER-LEN <= 4                      
067300         MOVE WK-C-LAST-ELEMENT (WK-N-SCAN-POS + 1:WK-N-ITER-LEN)         
067400             TO WK-C-ITER-TEXT (5 - WK-N-ITER-LEN:WK-N-ITER-LEN)          
067500         MOVE WK-C-LAST-ELEMENT (1:WK-N-SCAN-POS - 1)                     
067600             TO BMRSRC-INSTANCE-TYPE                                      
067700         INSPECT WK-C-ITER-TEXT REPLACING LEADING SPACE BY "0"            
067800         IF  WK-C-ITER-TEXT IS NUMERIC                                    
067900             MOVE WK-C-ITER-TEXT TO BMRSRC-ITERATION                      
068000         END-IF                                                           
068100     END-IF.                                                              
068200*-----------------------------------------------------------------        
068300 F1029-SPLIT-ITERATION-EX.                                                
068400*-----------------------------------------------------------------        
068500     EXIT.                                                                
068600                                                                          
068700*-----------------------------------------------------------------        
068800 F1030-FIND-USCORE.                                                       
068900*-----------------------------------------------------------------        
069000     SUBTRACT 1 FROM WK-N-SCAN-POS.                                       
069100*-----------------------------------------------------------------        
069200 F1039-FIND-USCORE-EX.                                                    
069300*-----------------------------------------------------------------        
069400     EXIT.                                                                
069500                                                                          
069600******************************************************************        
069700* END OF PROGRAM SOURCE - BMRPYPF                                         
069800******************************************************************        
