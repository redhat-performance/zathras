000100*****************************************************************         
000200* BMRMTL.cpybk  -  LINKAGE FOR BMRMETA (SUT METADATA EXTRACTOR)           
000300*****************************************************************         
000400* AMENDMENT HISTORY:                                                      
000500*----------------------------------------------------------------         
000600* BMR012 04/06/1991 RJH    INITIAL VERSION                                
000700* BMR041 19/06/1999 MCQ    ADD WK-C-MTL-CFG-PATH FOR TUNED /              
000800*                          SYSCTL / CMDLINE CONFIG FILE SET               
000900*----------------------------------------------------------------         
001000                                                                          
001100 01  WK-C-MTL-RECORD.                                                     
001200     05  WK-C-MTL-CPU-PATH           PIC X(80).                           
001300     05  WK-C-MTL-MEM-PATH           PIC X(80).                           
001400     05  WK-C-MTL-OS-PATH            PIC X(80).                           
001500     05  WK-C-MTL-CFG-PATH           PIC X(80).                           
001600     05  WK-C-MTL-RETURN-SW          PIC X(01).                           
001700         88  WK-C-MTL-OK                     VALUE "Y".                   
